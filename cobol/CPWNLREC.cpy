000100*****************************************************************
000200*   CPWNLREC  -  LINE/SWITCH OVERLOAD WARNING RECORD (WARNLOUT) *
000300*****************************************************************
000400*   HIST.. 1991-11-18 RSK  CR7700  ONE ROW PER LINE SECTION THAT*
000500*                          CROSSED THE HEAVY-LOAD OR OVERLOAD   *
000600*                          THRESHOLD - SEE WARN-DEV-ANALYSIS    *
000700*****************************************************************
000800       01  CP-WARN-LINE-RECORD.
000900           05  CP-WL-LOAD-STATE          PIC 9(01).
001000               88  CP-WL-HEAVY-LOAD              VALUE 1.
001100               88  CP-WL-OVERLOAD                VALUE 2.
001200           05  CP-WL-DEV-NAME            PIC X(200).
001300           05  CP-WL-MRID                PIC X(50).
001400           05  CP-WL-SUBSTATION          PIC X(20).
001500           05  CP-WL-SWITCH-NAME         PIC X(200).
001600           05  CP-WL-SWITCH-MRID         PIC X(50).
001700           05  CP-WL-MAX-I               PIC S9(04)V9(02).
001800           05  CP-WL-RATED-CURRENT       PIC S9(04)V9(02).
001900           05  CP-WL-LOAD-RATE           PIC 9V9(05).
002000           05  FILLER                    PIC X(10) VALUE SPACES.
