000100*****************************************************************
000200*   CPTFSTA  -  TRANSFORMER LOAD / UNBALANCE SEASONAL REDUCTION*
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPTFSTA.
000600       AUTHOR. M P UNDERWOOD.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 12/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPTFSTA READS THE FEEDER'S DISTRIBUTION-TRANSFORMER (TF)     *
001400*  CURRENT/VOLTAGE HISTORY AND, PER TRANSFORMER, PER SEASON,    *
001500*  BUCKETS INSTANTANEOUS ACTIVE POWER (P=IAUA+IBUB+ICUC) INTO   *
001600*  96 TIME-OF-DAY SLOTS KEEPING THE RUNNING MAXIMUM; TRACKS THE *
001700*  SEASON'S RUNNING MAX PHASE CURRENT AND RUNNING AVERAGE       *
001800*  CURRENT; COMPUTES THE THREE-PHASE CURRENT UNBALANCE OF EVERY *
001900*  SAMPLE (SHARED CR7701 UNBALANCE RULE, SEE PARAGRAPH 8000     *
002000*  BELOW) AND AVERAGES IT OVER THE SEASON, ALSO KEEPING THE     *
002100*  RUNNING MAX PER-SLOT UNBALANCE; AND FINDS THE SEASON'S       *
002200*  AVERAGE-CURRENT MINIMUM PHASE.  ANNUAL ROLL-UPS ARE WRITTEN  *
002300*  AFTER ALL FOUR SEASONS.  A SECOND PASS BUILDS THE MONTH-     *
002400*  WINDOWED SEASON-CLUSTER / PS-CLUSTER LOAD AND UNBALANCE       *
002500*  PROFILES (SAME MONTH-PICK RULE AS CPSWSTA'S SWITCH PASS).    *
002600*                                                                *
002700*J    JCL..                                                     *
002800*                                                                *
002900* //CPTFSTA EXEC PGM=CPTFSTA                                    *
003000* //SYSOUT   DD SYSOUT=*                                        *
003100* //TFDATAIN DD DSN=CP.FEEDER.TFDATA.DATA,DISP=SHR              *
003200* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR         *
003300* //SYSIPT   DD DUMMY                                           *
003400* //*                                                            *
003500*                                                                *
003600*P    ENTRY PARAMETERS..                                        *
003700*     NONE.                                                     *
003800*                                                                *
003900*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004000*     I/O ERROR ON FILES.  TF TABLE FULL (MORE THAN 15           *
004100*     TRANSFORMERS ON ONE FEEDER IN A SINGLE RUN).               *
004200*                                                                *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004400*     NONE - UNBALANCE IS A PERFORMED PARAGRAPH, NOT A CALLED    *
004500*     SUBPROGRAM, PER SHOP CONVENTION FOR SMALL SHARED MATH.     *
004600*                                                                *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004800*     CPSNCON - SEASON/SLOT CONSTANTS.                          *
004900*                                                                *
005000*****************************************************************
005100*   HIST.. 1991-12-02 MPU CR7701  ORIGINAL - PER-SLOT MAX P,     *
005200*                          SEASON MAX/AVG CURRENT, UNBALANCE     *
005300*                          AVG AND UBMAX, MIN-PHASE              *
005400*           1991-12-09 MPU CR7701  ADDED ANNUAL ROLL-UP ROWS     *
005500*                          (SEASON=-1/-2/-3) PER ENGINEERING     *
005600*           1991-12-16 RSK CR7712  ADDED SEASON-CLUSTER / PS-    *
005700*                          CLUSTER LOAD+UNBALANCE PASS, SAME     *
005800*                          MONTH-WINDOW RULE AS CPSWSTA          *
005900*           1999-12-02 MPU CR7744  Y2K-STYLE REVIEW - MONTH/DAY  *
006000*                          BUCKETING IS 2-DIGIT MM/DD ONLY, NO   *
006100*                          YEAR-DEPENDENT LOGIC, NOTED OK        *
006200*           2002-08-13 TDW CR7847  ANNUAL ROLL-UP'S CROSS-SEASON *
006300*                          AVERAGE NOW SKIPS A SEASON THAT HAD    *
006400*                          ZERO UNBALANCE SAMPLES INSTEAD OF      *
006500*                          LETTING IT DRAG THE AVERAGE TO ZERO    *
006600*           2007-03-21 GAB CR7931  REVIEWED TF TABLE BOUND FOR   *
006700*                          THE SUBSTATION 9 FEEDER REBUILD - 15  *
006800*                          ENTRIES STILL SUFFICIENT, NO CHANGE   *
006900*****************************************************************
007000
007100       ENVIRONMENT DIVISION.
007200       CONFIGURATION SECTION.
007300       SPECIAL-NAMES.
007400           C01 IS TOP-OF-FORM.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT TF-DATA-IN     ASSIGN TO TFDATAIN
007800               FILE STATUS IS CP-FS-TF-DATA-IN.
007900           SELECT SEASON-STATS   ASSIGN TO SEASSTAT
008000               ORGANIZATION IS RELATIVE
008100               ACCESS MODE IS RANDOM
008200               RELATIVE KEY IS CP-SS-REL-KEY
008300               FILE STATUS IS CP-FS-SEASON-STATS.
008400
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  TF-DATA-IN
008800           RECORDING MODE IS F
008900           BLOCK CONTAINS 0 RECORDS.
009000       01  TF-DATA-IN-REC             PIC X(189).
009100
009200       FD  SEASON-STATS
009300           RECORDING MODE IS F
009400           BLOCK CONTAINS 0 RECORDS.
009500       01  SEASON-STATS-REC           PIC X(94).
009600
009700       WORKING-STORAGE SECTION.
009800       01  FILLER PIC X(32) VALUE 'CPTFSTA WORKING STORAGE BEGINS '.
009900
010000*    STANDALONE ABEND RETURN CODE - NOT PART OF ANY GROUP, SET
010100*    JUST BEFORE THE GO TO 999-ABEND SO THE OPERATOR SEES WHICH
010200*    RETURN CODE THE MVS STEP ENDED WITH.
010300       77  CP-TS-ABEND-RETCODE       PIC 9(02) COMP VALUE ZERO.
010400
010500       COPY CPWSCTR.
010600       COPY CPTFDREC.
010700       COPY CPSSTREC.
010800       COPY CPSNCON.
010900
011000*    END-OF-FILE SWITCH FOR THE TRANSFORMER LOAD-SAMPLE FILE.
011100*    ONLY ONE INPUT STREAM FEEDS THIS PROGRAM SO A SINGLE
011200*    88-LEVEL IS ENOUGH - NO NEED FOR THE MULTI-SWITCH LAYOUT
011300*    THE LOAD/POSITION PROGRAMS CARRY.
011400       01  CP-TFSTA-SWITCHES.
011500           05  CP-EOF-TF-DATA-IND      PIC X(01) VALUE 'N'.
011600               88  CP-EOF-TF-DATA              VALUE 'Y'.
011700           05  FILLER                  PIC X(09) VALUE SPACES.
011800
011900*    FILE STATUS BYTES FOR THE TWO FILES THIS PROGRAM TOUCHES.
012000*    THE REDEFINES BELOW LETS 900-TERMINATION DISPLAY BOTH
012100*    CODES IN ONE MOVE WHEN BUILDING THE END-OF-JOB MESSAGE.
012200       01  CP-TFSTA-FILE-STATUSES.
012300           05  CP-FS-TF-DATA-IN        PIC X(02) VALUE '00'.
012400           05  CP-FS-SEASON-STATS      PIC X(02) VALUE '00'.
012500           05  FILLER                  PIC X(10) VALUE SPACES.
012600       01  CP-TFSTA-FILE-STATUSES-R REDEFINES CP-TFSTA-FILE-STATUSES.
012700           05  CP-TFFS-COMBINED-CODE   PIC X(04).
012800           05  FILLER                  PIC X(10).
012900
013000*    WORKING FIELDS FOR THE SEASON/MONTH ROLL-UP LOGIC.  CP-TW-
013100*    TRY-COUNT AND CP-TW-CANDIDATE-MONTH SUPPORT THE "BEST
013200*    FULLY-POPULATED MONTH" SEARCH WHEN A SEASON HAS GAPS IN
013300*    ITS SAMPLE SLOTS - SEE PARAGRAPH 700 FOR THE SEARCH ITSELF.
013400       01  CP-TFSTA-WORK-AREA.
013500           05  CP-TW-SEASON            PIC 9(01) COMP VALUE ZERO.
013600           05  CP-TW-MONTH             PIC 9(02) COMP VALUE ZERO.
013700           05  CP-TW-SLOT              PIC 9(03) COMP VALUE ZERO.
013800           05  CP-TW-SLOT-Q-PART       PIC 9(02) COMP VALUE ZERO.
013900           05  CP-TW-P-SAMPLE          PIC S9(09)V9(04) COMP-3
014000                                        VALUE ZERO.
014100           05  CP-TW-CUR-AVG-SAMPLE    PIC S9(06)V9(04) COMP-3
014200                                        VALUE ZERO.
014300           05  CP-TW-SEASONS-WITH-DATA PIC 9(01) COMP VALUE ZERO.
014400           05  CP-TW-TRY-COUNT         PIC 9(01) COMP VALUE ZERO.
014500           05  CP-TW-CANDIDATE-MONTH   PIC 9(02) COMP VALUE ZERO.
014600           05  CP-TW-BEST-MONTH        PIC 9(02) COMP VALUE ZERO.
014700           05  CP-TW-FULLY-POPULATED   PIC X(01) VALUE 'N'.
014800               88  CP-TW-MONTH-IS-FULL         VALUE 'Y'.
014900       01  CP-TFSTA-WORK-AREA-R REDEFINES CP-TFSTA-WORK-AREA.
015000           05  CP-TWR-BYTES            PIC X(31).
015100
015200*    UNBALANCE WORK AREA - PARAGRAPH 8000 IMPLEMENTS THE SHARED
015300*    CR7701 THREE-PHASE UNBALANCE RULE.  Fa IS THE STRAIGHT PHASE
015400*    READING; Fb/Fc MUST BE PRE-ROTATED BY THE CALLER (Fb BY A**2,
015500*    Fc BY A) BEFORE PERFORM 8000-CALC-UNBALANCE - DO NOT "FIX"
015600*    THIS TO PASS RAW IB/IC, THE DOUBLE ROTATION IS INTENTIONAL
015700*    AND MATCHES THE ORIGINAL ENGINEERING WORKSHEET EXACTLY.
015800*    THIS PROGRAM CARRIES ITS OWN COPY OF THE UNBALANCE FIELDS
015900*    RATHER THAN A COPYBOOK - THE SHOP'S RULE IS THAT SMALL,
016000*    SELF-CONTAINED MATH LIKE THIS DOES NOT WARRANT A CALLED
016100*    SUBPROGRAM OR A SHARED COPY MEMBER, SO CPTFCAP CARRIES AN
016200*    IDENTICAL BLOCK UNDER THE SAME NAMES.
016300       01  CP-UNB-CONSTANTS.
016400           05  CP-UNB-A-RE             PIC S9V9(6) COMP-3
016500                                        VALUE -0.500000.
016600           05  CP-UNB-A-IM             PIC S9V9(6) COMP-3
016700                                        VALUE 0.866025.
016800           05  CP-UNB-A2-RE            PIC S9V9(6) COMP-3
016900                                        VALUE -0.500000.
017000           05  CP-UNB-A2-IM            PIC S9V9(6) COMP-3
017100                                        VALUE -0.866025.
017200
017300*    RAW PHASE-CURRENT SAMPLES FOR ONE TRANSFORMER, ALREADY
017400*    ROTATED BY THE CALLING PARAGRAPH AS DESCRIBED ABOVE.
017500       01  CP-UNB-INPUT.
017600           05  CP-UNB-IA               PIC S9(05)V9(04) COMP-3
017700                                        VALUE ZERO.
017800           05  CP-UNB-IB               PIC S9(05)V9(04) COMP-3
017900                                        VALUE ZERO.
018000           05  CP-UNB-IC               PIC S9(05)V9(04) COMP-3
018100                                        VALUE ZERO.
018200           05  CP-UNB-FB-RE            PIC S9(07)V9(06) COMP-3
018300                                        VALUE ZERO.
018400           05  CP-UNB-FB-IM            PIC S9(07)V9(06) COMP-3
018500                                        VALUE ZERO.
018600           05  CP-UNB-FC-RE            PIC S9(07)V9(06) COMP-3
018700                                        VALUE ZERO.
018800           05  CP-UNB-FC-IM            PIC S9(07)V9(06) COMP-3
018900                                        VALUE ZERO.
019000*    INTERMEDIATE SYMMETRICAL-COMPONENT TERMS.  T1/T2 HOLD THE
019100*    SUMMED AND DIFFERENCED PHASOR PAIRS BEFORE THE FA0/FA1/FA2
019200*    SEQUENCE COMPONENTS ARE DERIVED FROM THEM.
019300       01  CP-UNB-WORK.
019400           05  CP-UNB-T1-RE            PIC S9(09)V9(06) COMP-3.
019500           05  CP-UNB-T1-IM            PIC S9(09)V9(06) COMP-3.
019600           05  CP-UNB-T2-RE            PIC S9(09)V9(06) COMP-3.
019700           05  CP-UNB-T2-IM            PIC S9(09)V9(06) COMP-3.
019800           05  CP-UNB-FA1-RE           PIC S9(09)V9(06) COMP-3.
019900           05  CP-UNB-FA1-IM           PIC S9(09)V9(06) COMP-3.
020000           05  CP-UNB-FA2-RE           PIC S9(09)V9(06) COMP-3.
020100           05  CP-UNB-FA2-IM           PIC S9(09)V9(06) COMP-3.
020200           05  CP-UNB-FA0-RE           PIC S9(09)V9(06) COMP-3.
020300           05  CP-UNB-FA0-IM           PIC S9(09)V9(06) COMP-3.
020400           05  CP-UNB-MAG-FA1          PIC S9(09)V9(06) COMP-3.
020500           05  CP-UNB-MAG-FA2          PIC S9(09)V9(06) COMP-3.
020600           05  CP-UNB-MAG-FA0          PIC S9(09)V9(06) COMP-3.
020700*    FINAL NEGATIVE- AND ZERO-SEQUENCE MAGNITUDES FOR THE SAMPLE
020800*    JUST SCORED.  280-POST-SEASON-SLOT CARRIES THESE TWO FIELDS
020900*    FORWARD AS A RUNNING PER-SLOT MAXIMUM (CP-TFT-UBMAX-NEG/ZERO)
021000*    AND A SEASON SUM FOR THE AVERAGE - NO THRESHOLD COMPARE OR
021100*    TRANSFORMER FLAGGING HAPPENS IN THIS PROGRAM.
021200       01  CP-UNB-RESULT.
021300           05  CP-UNB-NEG-SEQ          PIC S9(05)V9(06) COMP-3
021400                                        VALUE ZERO.
021500           05  CP-UNB-ZERO-SEQ         PIC S9(05)V9(06) COMP-3
021600                                        VALUE ZERO.
021700
021800*    HAND-ROLLED SQUARE ROOT - NEWTON'S METHOD, 20 REFINEMENTS.
021900*    THIS SHOP'S COMPILER PREDATES THE SQRT INTRINSIC FUNCTION.
022000       01  CP-SQRT-WORK.
022100           05  CP-SQRT-RADICAND        PIC S9(09)V9(06) COMP-3
022200                                        VALUE ZERO.
022300           05  CP-SQRT-ROOT             PIC S9(09)V9(06) COMP-3
022400                                        VALUE ZERO.
022500           05  CP-SQRT-PRIOR            PIC S9(09)V9(06) COMP-3
022600                                        VALUE ZERO.
022700           05  CP-SQRT-ITER             PIC 9(02) COMP VALUE ZERO.
022800
022900*    TRANSFORMER TABLE - 15 UNITS COVERS EVERY FEEDER ON RECORD.
023000       01  CP-TFSTA-TF-TABLE.
023100           05  CP-TFT-ENTRY OCCURS 15 TIMES INDEXED BY CP-TFX.
023200               10  CP-TFT-MRID           PIC X(50) VALUE SPACES.
023300               10  CP-TFT-USED-IND       PIC X(01) VALUE 'N'.
023400                   88  CP-TFT-IN-USE             VALUE 'Y'.
023500*    FOUR SEASONS PER TRANSFORMER, EACH CARRYING ITS OWN 96-SLOT
023600*    DAY (15-MINUTE INTERVALS) FOR BOTH THE PEAK-LOAD WATCH AND
023700*    THE PEAK-UNBALANCE WATCH.  THE SLOT COUNT MATCHES THE
023800*    SAMPLE FILE'S OWN 96-READING DAY, SO NO INTERPOLATION IS
023900*    NEEDED WHEN POSTING AN INCOMING READING TO ITS SLOT.
024000               10  CP-TFT-SEASON-ENTRY OCCURS 4 TIMES
024100                                     INDEXED BY CP-TFSX.
024200                   15  CP-TFT-P-SLOT OCCURS 96 TIMES
024300                                     INDEXED BY CP-TFLX.
024400                       20  CP-TFT-MAX-P        PIC S9(09)V9(04)
024500                                                COMP-3 VALUE ZERO.
024600                   15  CP-TFT-UBMAX-SLOT OCCURS 96 TIMES
024700                                     INDEXED BY CP-TFULX.
024800                       20  CP-TFT-UBMAX-NEG     PIC S9(05)V9(06)
024900                                                COMP-3 VALUE ZERO.
025000                       20  CP-TFT-UBMAX-ZERO    PIC S9(05)V9(06)
025100                                                COMP-3 VALUE ZERO.
025200                   15  CP-TFT-SEASON-MAX-CUR    PIC S9(06)V9(04)
025300                                                COMP-3 VALUE ZERO.
025400                   15  CP-TFT-SEASON-CUR-SUM    PIC S9(09)V9(04)
025500                                                COMP-3 VALUE ZERO.
025600                   15  CP-TFT-SEASON-CUR-CNT    PIC 9(07)
025700                                                COMP-3 VALUE ZERO.
025800                   15  CP-TFT-SEASON-UNB-NEG-SUM PIC S9(09)V9(06)
025900                                                COMP-3 VALUE ZERO.
026000                   15  CP-TFT-SEASON-UNB-ZERO-SUM PIC S9(09)V9(06)
026100                                                COMP-3 VALUE ZERO.
026200                   15  CP-TFT-SEASON-UNB-CNT     PIC 9(07)
026300                                                COMP-3 VALUE ZERO.
026400                   15  CP-TFT-PHASE-SUM OCCURS 3 TIMES
026500                                     INDEXED BY CP-TFPX
026600                                                PIC S9(09)V9(04)
026700                                                COMP-3 VALUE ZERO.
026800*    SEPARATE FROM THE SEASON ROLL-UP ABOVE, THIS 12-MONTH BY
026900*    96-SLOT BLOCK ACCUMULATES THE SUMS AND COUNTS PARAGRAPH 700
027000*    NEEDS TO PICK THE ONE FULLY-SAMPLED MONTH PER SEASON THAT
027100*    STANDS IN FOR A SEASON WITH GAPS.  IT IS KEPT SEPARATE FROM
027200*    CP-TFT-SEASON-ENTRY BECAUSE A MONTH CAN BE DISCARDED ONCE
027300*    THE SEASON AVERAGE IS SET, WHILE THE SEASON MAXIMUMS MUST
027400*    SURVIVE TO THE FINAL REPORT.
027500               10  CP-TFT-MONTH-ENTRY OCCURS 12 TIMES
027600                                     INDEXED BY CP-TFMX.
027700                   15  CP-TFT-MSLOT-ENTRY OCCURS 96 TIMES
027800                                     INDEXED BY CP-TFMLX.
027900                       20  CP-TFT-M-P-SUM       PIC S9(09)V9(04)
028000                                                COMP-3 VALUE ZERO.
028100                       20  CP-TFT-M-UNB-NEG-SUM PIC S9(09)V9(06)
028200                                                COMP-3 VALUE ZERO.
028300                       20  CP-TFT-M-UNB-ZERO-SUM PIC S9(09)V9(06)
028400                                                COMP-3 VALUE ZERO.
028500                       20  CP-TFT-M-CNT          PIC 9(07)
028600                                                COMP-3 VALUE ZERO.
028700
028800*    RUNNING COUNT OF TRANSFORMERS LOADED INTO THE TABLE ABOVE.
028900*    CP-TFSTA-MAX-TF IS THE TABLE'S PHYSICAL SIZE, NOT A COUNT -
029000*    IT GUARDS THE LOAD LOOP IN PARAGRAPH 200 AGAINST OVERFLOW.
029100       01  CP-TFSTA-TF-COUNT.
029200           05  CP-TFSTA-MAX-TF          PIC 9(02) COMP VALUE 15.
029300           05  CP-TFSTA-USED-TF         PIC 9(02) COMP VALUE ZERO.
029400           05  FILLER                   PIC X(10) VALUE SPACES.
029500       01  CP-TFSTA-TF-COUNT-R REDEFINES CP-TFSTA-TF-COUNT.
029600           05  CP-TFCR-BYTES            PIC X(14).
029700
029800       PROCEDURE DIVISION.
029900           PERFORM 000-MAINLINE
030000           GOBACK.
030100
030200*****************************************************************
030300*                  000-MAINLINE                                 *
030400*****************************************************************
030500       000-MAINLINE.
030600           PERFORM 100-INITIALIZATION
030700           PERFORM 200-BUILD-TF-PROFILES
030800              UNTIL CP-EOF-TF-DATA
030900           PERFORM 700-WRITE-TF-OUTPUTS
031000              VARYING CP-TFX FROM 1 BY 1
031100              UNTIL CP-TFX > CP-TFSTA-USED-TF
031200           PERFORM 900-TERMINATION
031300           .
031400
031500*****************************************************************
031600*                  100-INITIALIZATION                           *
031700*****************************************************************
031800       100-INITIALIZATION.
031900           INITIALIZE CP-COMMON-COUNTERS
032000           INITIALIZE CP-TFSTA-TF-TABLE
032100           PERFORM 110-OPEN-FILES
032200           PERFORM 210-READ-TF-DATA
032300           .
032400
032500*    110-OPEN-FILES - OPENS EVERY FILE THIS PROGRAM TOUCHES BEFORE
032600*    THE TF-DATA READ LOOP BEGINS.
032700       110-OPEN-FILES.
032800           OPEN INPUT  TF-DATA-IN
032900           OPEN OUTPUT SEASON-STATS
033000           .
033100
033200*****************************************************************
033300*          200-BUILD-TF-PROFILES - ONE PASS OF THE FILE          *
033400*****************************************************************
033500       200-BUILD-TF-PROFILES.
033600           PERFORM 220-FIND-OR-ADD-TF
033700           PERFORM 240-CLASSIFY-SAMPLE
033800           PERFORM 260-COMPUTE-SAMPLE-VALUES
033900           PERFORM 280-POST-SEASON-SLOT
034000           PERFORM 290-POST-MONTH-SLOT
034100           PERFORM 210-READ-TF-DATA
034200           .
034300
034400*    210-READ-TF-DATA - PRIMES THE MAIN READ LOOP; EOF STOPS 200
034500*    FROM CLASSIFYING ANY MORE RAW TF SAMPLES.
034600       210-READ-TF-DATA.
034700           READ TF-DATA-IN INTO CP-TF-DATA-RECORD
034800               AT END
034900                   SET CP-EOF-TF-DATA TO TRUE
035000               NOT AT END
035100                   ADD 1 TO CP-CTR-RECS-READ
035200           END-READ
035300           .
035400
035500*    220-FIND-OR-ADD-TF - LOCATES THIS SAMPLE'S TRANSFORMER IN THE
035600*    TABLE BY MRID, ADDING A NEW ENTRY VIA 230 IF NOT SEEN BEFORE.
035700       220-FIND-OR-ADD-TF.
035800           SET CP-TFX TO 1
035900           SEARCH CP-TFT-ENTRY
036000               AT END
036100                   PERFORM 230-ADD-NEW-TF
036200               WHEN CP-TFT-MRID(CP-TFX) = CP-TF-MRID
036300                   CONTINUE
036400           END-SEARCH
036500           .
036600
036700*    230-ADD-NEW-TF - THE TABLE-FULL BRANCH LOGS AN ERROR AND
036800*    REUSES THE LAST SLOT RATHER THAN ABENDING THE RUN.
036900       230-ADD-NEW-TF.
037000           IF CP-TFSTA-USED-TF >= CP-TFSTA-MAX-TF
037100               DISPLAY 'CPTFSTA - TF TABLE FULL, MRID IGNORED '
037200                       CP-TF-MRID
037300               ADD 1 TO CP-CTR-ERRORS
037400               ADD 1 TO CP-CTR-RECS-SKIPPED
037500               SET CP-TFX TO CP-TFSTA-USED-TF
037600           ELSE
037700               ADD 1 TO CP-TFSTA-USED-TF
037800               SET CP-TFX TO CP-TFSTA-USED-TF
037900               MOVE CP-TF-MRID  TO CP-TFT-MRID(CP-TFX)
038000               SET CP-TFT-IN-USE(CP-TFX) TO TRUE
038100           END-IF
038200           .
038300
038400*    240-CLASSIFY-SAMPLE - BUCKET ONE RAW SAMPLE BY SEASON/SLOT.
038500       240-CLASSIFY-SAMPLE.
038600           MOVE CP-TF-SAMPLE-MM TO CP-TW-MONTH
038700           EVALUATE CP-TW-MONTH
038800               WHEN 01 THRU 03  MOVE CP-SEASON-SPRING TO CP-TW-SEASON
038900               WHEN 04 THRU 06  MOVE CP-SEASON-SUMMER TO CP-TW-SEASON
039000               WHEN 07 THRU 09  MOVE CP-SEASON-AUTUMN TO CP-TW-SEASON
039100               WHEN 10 THRU 12  MOVE CP-SEASON-WINTER TO CP-TW-SEASON
039200               WHEN OTHER
039300                   DISPLAY 'CPTFSTA - BAD SAMPLE MONTH ' CP-TW-MONTH
039400                   ADD 1 TO CP-CTR-ERRORS
039500                   MOVE CP-SEASON-SPRING TO CP-TW-SEASON
039600           END-EVALUATE
039700           COMPUTE CP-TW-SLOT-Q-PART = CP-TF-SAMPLE-MI / 15
039800           COMPUTE CP-TW-SLOT = (CP-TF-SAMPLE-HH * 4)
039900                                + CP-TW-SLOT-Q-PART + 1
040000           .
040100
040200*****************************************************************
040300*    260-COMPUTE-SAMPLE-VALUES - P, AVG CURRENT, UNBALANCE       *
040400*****************************************************************
040500       260-COMPUTE-SAMPLE-VALUES.
040600           COMPUTE CP-TW-P-SAMPLE =
040700               (CP-TF-I-A * CP-TF-U-A) + (CP-TF-I-B * CP-TF-U-B)
040800                                       + (CP-TF-I-C * CP-TF-U-C)
040900           COMPUTE CP-TW-CUR-AVG-SAMPLE =
041000               (CP-TF-I-A + CP-TF-I-B + CP-TF-I-C) / 3
041100           MOVE CP-TF-I-A TO CP-UNB-IA
041200           MOVE CP-TF-I-B TO CP-UNB-IB
041300           MOVE CP-TF-I-C TO CP-UNB-IC
041400           PERFORM 8000-CALC-UNBALANCE
041500           .
041600
041700*****************************************************************
041800*    280-POST-SEASON-SLOT                                        *
041900*****************************************************************
042000       280-POST-SEASON-SLOT.
042100           SET CP-TFSX TO CP-TW-SEASON
042200           SET CP-TFLX TO CP-TW-SLOT
042300           IF CP-TW-P-SAMPLE > CP-TFT-MAX-P(CP-TFX, CP-TFSX, CP-TFLX)
042400               MOVE CP-TW-P-SAMPLE
042500                        TO CP-TFT-MAX-P(CP-TFX, CP-TFSX, CP-TFLX)
042600           END-IF
042700           IF CP-UNB-NEG-SEQ >
042800                   CP-TFT-UBMAX-NEG(CP-TFX, CP-TFSX, CP-TFLX)
042900               MOVE CP-UNB-NEG-SEQ
043000                    TO CP-TFT-UBMAX-NEG(CP-TFX, CP-TFSX, CP-TFLX)
043100           END-IF
043200           IF CP-UNB-ZERO-SEQ >
043300                   CP-TFT-UBMAX-ZERO(CP-TFX, CP-TFSX, CP-TFLX)
043400               MOVE CP-UNB-ZERO-SEQ
043500                    TO CP-TFT-UBMAX-ZERO(CP-TFX, CP-TFSX, CP-TFLX)
043600           END-IF
043700           IF CP-TF-I-A > CP-TFT-SEASON-MAX-CUR(CP-TFX, CP-TFSX)
043800               MOVE CP-TF-I-A TO
043900                             CP-TFT-SEASON-MAX-CUR(CP-TFX, CP-TFSX)
044000           END-IF
044100           IF CP-TF-I-B > CP-TFT-SEASON-MAX-CUR(CP-TFX, CP-TFSX)
044200               MOVE CP-TF-I-B TO
044300                             CP-TFT-SEASON-MAX-CUR(CP-TFX, CP-TFSX)
044400           END-IF
044500           IF CP-TF-I-C > CP-TFT-SEASON-MAX-CUR(CP-TFX, CP-TFSX)
044600               MOVE CP-TF-I-C TO
044700                             CP-TFT-SEASON-MAX-CUR(CP-TFX, CP-TFSX)
044800           END-IF
044900           ADD CP-TW-CUR-AVG-SAMPLE TO
045000                        CP-TFT-SEASON-CUR-SUM(CP-TFX, CP-TFSX)
045100           ADD 1 TO CP-TFT-SEASON-CUR-CNT(CP-TFX, CP-TFSX)
045200           ADD CP-UNB-NEG-SEQ TO
045300                        CP-TFT-SEASON-UNB-NEG-SUM(CP-TFX, CP-TFSX)
045400           ADD CP-UNB-ZERO-SEQ TO
045500                        CP-TFT-SEASON-UNB-ZERO-SUM(CP-TFX, CP-TFSX)
045600           ADD 1 TO CP-TFT-SEASON-UNB-CNT(CP-TFX, CP-TFSX)
045700           SET CP-TFPX TO 1
045800           ADD CP-TF-I-A TO CP-TFT-PHASE-SUM(CP-TFX, CP-TFSX, CP-TFPX)
045900           SET CP-TFPX TO 2
046000           ADD CP-TF-I-B TO CP-TFT-PHASE-SUM(CP-TFX, CP-TFSX, CP-TFPX)
046100           SET CP-TFPX TO 3
046200           ADD CP-TF-I-C TO CP-TFT-PHASE-SUM(CP-TFX, CP-TFSX, CP-TFPX)
046300           .
046400
046500*    290-POST-MONTH-SLOT - ACCUMULATES THE SAMPLE INTO THE 12-MONTH/
046600*    96-SLOT TABLE THAT 780-WRITE-PS-CLUSTER LATER SCANS.
046700       290-POST-MONTH-SLOT.
046800           SET CP-TFMX  TO CP-TW-MONTH
046900           SET CP-TFMLX TO CP-TW-SLOT
047000           ADD CP-TW-P-SAMPLE TO
047100                        CP-TFT-M-P-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
047200           ADD CP-UNB-NEG-SEQ TO
047300                        CP-TFT-M-UNB-NEG-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
047400           ADD CP-UNB-ZERO-SEQ TO
047500                       CP-TFT-M-UNB-ZERO-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
047600           ADD 1 TO CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX)
047700           .
047800
047900*****************************************************************
048000*    700-WRITE-TF-OUTPUTS - ONE TRANSFORMER'S ROLL-UPS           *
048100*****************************************************************
048200       700-WRITE-TF-OUTPUTS.
048300           MOVE ZERO TO CP-TW-SEASONS-WITH-DATA
048400           PERFORM 710-WRITE-SEASON-P-MAX
048500              VARYING CP-TFSX FROM 1 BY 1
048600              UNTIL CP-TFSX > 4
048700           PERFORM 740-WRITE-ANNUAL-ROLLUP
048800           PERFORM 760-WRITE-SEASON-CLUSTER
048900              VARYING CP-TFSX FROM 1 BY 1
049000              UNTIL CP-TFSX > 4
049100           PERFORM 780-WRITE-PS-CLUSTER
049200              VARYING CP-TFSX FROM 1 BY 1
049300              UNTIL CP-TFSX > 4
049400           .
049500
049600*    710-WRITE-SEASON-P-MAX - EMITS ONE SEASON'S FULL SET OF
049700*    SEASSTAT ROWS FOR THIS TF: P-MAX SLOTS, UNBALANCE MAX, AND
049800*    MINIMUM PHASE, THEN TALLIES WHETHER THE SEASON HAD ANY DATA.
049900       710-WRITE-SEASON-P-MAX.
050000           PERFORM 712-WRITE-ONE-P-SLOT
050100              VARYING CP-TFLX FROM 1 BY 1
050200              UNTIL CP-TFLX > 96
050300           PERFORM 715-WRITE-ONE-UBMAX-SEASON
050400           PERFORM 720-WRITE-SEASON-UB
050500           PERFORM 730-WRITE-SEASON-MINPHASE
050600           IF CP-TFT-SEASON-UNB-CNT(CP-TFX, CP-TFSX) > ZERO
050700               ADD 1 TO CP-TW-SEASONS-WITH-DATA
050800           END-IF
050900           .
051000
051100*    712-WRITE-ONE-P-SLOT - EMITS ONE TF-SEASON SLOT ROW CARRYING
051200*    THE SLOT'S RUNNING MAXIMUM POWER SAMPLE.
051300       712-WRITE-ONE-P-SLOT.
051400           INITIALIZE CP-SEASON-STATS-RECORD
051500           SET CP-SS-TYPE-TF-SEASON TO TRUE
051600           MOVE CP-TFT-MRID(CP-TFX) TO CP-SS-MRID
051700           MOVE CP-TFSX             TO CP-SS-SEASON
051800           MOVE CP-TFLX             TO CP-SS-SLOT
051900           MOVE CP-TFT-MAX-P(CP-TFX, CP-TFSX, CP-TFLX)
052000                                    TO CP-SS-VALUE-1
052100           MOVE ZERO                TO CP-SS-VALUE-2
052200           MOVE ZERO                TO CP-SS-PHASE-IDX
052300           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000)
052400                                 + (CP-TFSX * 96) + CP-TFLX
052500           PERFORM 795-WRITE-SEASON-STATS-ROW
052600           .
052700
052800*    715-WRITE-ONE-UBMAX-SEASON - DRIVES 716 ACROSS ALL 96 SLOTS OF
052900*    THE CURRENT SEASON TO EMIT THE UNBALANCE-MAX ROWS.
053000       715-WRITE-ONE-UBMAX-SEASON.
053100           PERFORM 716-WRITE-ONE-UBMAX-SLOT
053200              VARYING CP-TFULX FROM 1 BY 1
053300              UNTIL CP-TFULX > 96
053400           .
053500
053600*    716-WRITE-ONE-UBMAX-SLOT - WRITE ONE ONE UBMAX SLOT.
053700       716-WRITE-ONE-UBMAX-SLOT.
053800           INITIALIZE CP-SEASON-STATS-RECORD
053900           SET CP-SS-TYPE-TF-UBMAX TO TRUE
054000           MOVE CP-TFT-MRID(CP-TFX) TO CP-SS-MRID
054100           MOVE CP-TFSX             TO CP-SS-SEASON
054200           MOVE CP-TFULX            TO CP-SS-SLOT
054300           MOVE CP-TFT-UBMAX-NEG(CP-TFX, CP-TFSX, CP-TFULX)
054400                                    TO CP-SS-VALUE-1
054500           MOVE CP-TFT-UBMAX-ZERO(CP-TFX, CP-TFSX, CP-TFULX)
054600                                    TO CP-SS-VALUE-2
054700           MOVE ZERO                TO CP-SS-PHASE-IDX
054800           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 500
054900                                 + (CP-TFSX * 96) + CP-TFULX
055000           PERFORM 795-WRITE-SEASON-STATS-ROW
055100           .
055200
055300*    720-WRITE-SEASON-UB - WRITE ONE SEASON UB.
055400       720-WRITE-SEASON-UB.
055500           INITIALIZE CP-SEASON-STATS-RECORD
055600           SET CP-SS-TYPE-TF-UB TO TRUE
055700           MOVE CP-TFT-MRID(CP-TFX) TO CP-SS-MRID
055800           MOVE CP-TFSX             TO CP-SS-SEASON
055900           MOVE ZERO                TO CP-SS-SLOT
056000           IF CP-TFT-SEASON-UNB-CNT(CP-TFX, CP-TFSX) > ZERO
056100               COMPUTE CP-SS-VALUE-1 =
056200                   CP-TFT-SEASON-UNB-NEG-SUM(CP-TFX, CP-TFSX)
056300                    / CP-TFT-SEASON-UNB-CNT(CP-TFX, CP-TFSX)
056400               COMPUTE CP-SS-VALUE-2 =
056500                   CP-TFT-SEASON-UNB-ZERO-SUM(CP-TFX, CP-TFSX)
056600                    / CP-TFT-SEASON-UNB-CNT(CP-TFX, CP-TFSX)
056700           ELSE
056800               MOVE ZERO TO CP-SS-VALUE-1
056900               MOVE ZERO TO CP-SS-VALUE-2
057000           END-IF
057100           MOVE ZERO                TO CP-SS-PHASE-IDX
057200           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 900
057300                                 + CP-TFSX
057400           PERFORM 795-WRITE-SEASON-STATS-ROW
057500           .
057600
057700*    730-WRITE-SEASON-MINPHASE - WRITE ONE SEASON MINPHASE.
057800       730-WRITE-SEASON-MINPHASE.
057900           SET CP-TFPX TO 1
058000           MOVE ZERO TO CP-SS-PHASE-IDX
058100           MOVE CP-TFT-PHASE-SUM(CP-TFX, CP-TFSX, CP-TFPX)
058200                                    TO CP-SS-VALUE-1
058300           IF CP-TFT-SEASON-CUR-CNT(CP-TFX, CP-TFSX) > ZERO
058400               PERFORM 732-FIND-MIN-PHASE
058500                  VARYING CP-TFPX FROM 2 BY 1
058600                  UNTIL CP-TFPX > 3
058700           END-IF
058800           INITIALIZE CP-SEASON-STATS-RECORD
058900           SET CP-SS-TYPE-TF-MINPHASE TO TRUE
059000           MOVE CP-TFT-MRID(CP-TFX) TO CP-SS-MRID
059100           MOVE CP-TFSX             TO CP-SS-SEASON
059200           MOVE ZERO                TO CP-SS-SLOT
059300           IF CP-TFT-SEASON-CUR-CNT(CP-TFX, CP-TFSX) > ZERO
059400               COMPUTE CP-SS-VALUE-1 = CP-SS-VALUE-1
059500                        / CP-TFT-SEASON-CUR-CNT(CP-TFX, CP-TFSX)
059600           ELSE
059700               MOVE ZERO TO CP-SS-VALUE-1
059800           END-IF
059900           MOVE ZERO                TO CP-SS-VALUE-2
060000           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 950
060100                                 + CP-TFSX
060200           PERFORM 795-WRITE-SEASON-STATS-ROW
060300           .
060400
060500*    732-FIND-MIN-PHASE - KEEPS THE SMALLEST OF THE THREE PHASE
060600*    SUMS SEEN SO FAR, ALONG WITH WHICH PHASE (0/1/2) IT CAME FROM.
060700       732-FIND-MIN-PHASE.
060800           IF CP-TFT-PHASE-SUM(CP-TFX, CP-TFSX, CP-TFPX) < CP-SS-VALUE-1
060900               MOVE CP-TFT-PHASE-SUM(CP-TFX, CP-TFSX, CP-TFPX)
061000                                            TO CP-SS-VALUE-1
061100               COMPUTE CP-SS-PHASE-IDX = CP-TFPX - 1
061200           END-IF
061300           .
061400
061500*****************************************************************
061600*    740-WRITE-ANNUAL-ROLLUP - SEASONS WITH ZERO SAMPLES ARE     *
061700*    EXCLUDED FROM THE ANNUAL AVERAGE - ZERO SAMPLES, ZERO WEIGHT*
061800*****************************************************************
061900       740-WRITE-ANNUAL-ROLLUP.
062000           MOVE ZERO TO CP-TW-P-SAMPLE
062100           MOVE ZERO TO CP-TW-CUR-AVG-SAMPLE
062200           PERFORM 742-ROLL-ANNUAL-MAX
062300              VARYING CP-TFSX FROM 1 BY 1
062400              UNTIL CP-TFSX > 4
062500           INITIALIZE CP-SEASON-STATS-RECORD
062600           SET CP-SS-TYPE-TF-SEASON TO TRUE
062700           MOVE CP-TFT-MRID(CP-TFX) TO CP-SS-MRID
062800           MOVE CP-SEASON-GRAND-MAX TO CP-SS-SEASON
062900           MOVE ZERO                TO CP-SS-SLOT
063000           MOVE CP-TW-P-SAMPLE      TO CP-SS-VALUE-1
063100           MOVE ZERO                TO CP-SS-VALUE-2
063200           MOVE ZERO                TO CP-SS-PHASE-IDX
063300           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 990
063400           PERFORM 795-WRITE-SEASON-STATS-ROW
063500           MOVE CP-TW-CUR-AVG-SAMPLE TO CP-SS-VALUE-1
063600           MOVE CP-SEASON-GRAND-AVG  TO CP-SS-SEASON
063700           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 991
063800           PERFORM 795-WRITE-SEASON-STATS-ROW
063900           IF CP-TW-SEASONS-WITH-DATA > ZERO
064000               COMPUTE CP-SS-VALUE-1 = CP-TW-CUR-AVG-SAMPLE
064100                                     / CP-TW-SEASONS-WITH-DATA
064200           ELSE
064300               MOVE ZERO TO CP-SS-VALUE-1
064400           END-IF
064500           MOVE CP-SEASON-GRAND-AVGC TO CP-SS-SEASON
064600           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 992
064700           PERFORM 795-WRITE-SEASON-STATS-ROW
064800           .
064900
065000*    742-ROLL-ANNUAL-MAX - FOLDS ONE SEASON'S SLOT MAXIMUMS AND
065100*    CURRENT AVERAGE INTO THE RUNNING ANNUAL FIGURES FOR THIS TF.
065200       742-ROLL-ANNUAL-MAX.
065300           PERFORM 744-ROLL-ONE-SEASON-P
065400              VARYING CP-TFLX FROM 1 BY 1
065500              UNTIL CP-TFLX > 96
065600           IF CP-TFT-SEASON-CUR-CNT(CP-TFX, CP-TFSX) > ZERO
065700               COMPUTE CP-TW-CUR-AVG-SAMPLE = CP-TW-CUR-AVG-SAMPLE
065800                   + ( CP-TFT-SEASON-CUR-SUM(CP-TFX, CP-TFSX)
065900                        / CP-TFT-SEASON-CUR-CNT(CP-TFX, CP-TFSX) )
066000           END-IF
066100           .
066200
066300*    744-ROLL-ONE-SEASON-P - KEEPS THE LARGEST SLOT-LEVEL POWER
066400*    SAMPLE SEEN ACROSS ALL FOUR SEASONS FOR THE ANNUAL MAX ROW.
066500       744-ROLL-ONE-SEASON-P.
066600           IF CP-TFT-MAX-P(CP-TFX, CP-TFSX, CP-TFLX) > CP-TW-P-SAMPLE
066700               MOVE CP-TFT-MAX-P(CP-TFX, CP-TFSX, CP-TFLX)
066800                                          TO CP-TW-P-SAMPLE
066900           END-IF
067000           .
067100
067200*****************************************************************
067300*    760/780 - SEASON-CLUSTER / PS-CLUSTER LOAD+UNBALANCE        *
067400*    SAME MONTH-WINDOW SEARCH AS CPSWSTA'S SWITCH-LEVEL PASS.    *
067500*****************************************************************
067600       760-WRITE-SEASON-CLUSTER.
067700           PERFORM 762-WRITE-ONE-CLUSTER-SLOT
067800              VARYING CP-TFLX FROM 1 BY 1
067900              UNTIL CP-TFLX > 96
068000           .
068100
068200*    762-WRITE-ONE-CLUSTER-SLOT - EMITS ONE SEASON-CLUSTER SLOT ROW,
068300*    ZERO WHEN 766 NEVER FOUND A MATCHING MONTH-WINDOW SAMPLE.
068400       762-WRITE-ONE-CLUSTER-SLOT.
068500           INITIALIZE CP-SEASON-STATS-RECORD
068600           SET CP-SS-TYPE-TF-SEASCLUS TO TRUE
068700           MOVE CP-TFT-MRID(CP-TFX) TO CP-SS-MRID
068800           MOVE CP-TFSX             TO CP-SS-SEASON
068900           MOVE CP-TFLX             TO CP-SS-SLOT
069000           PERFORM 764-AVERAGE-SEASON-MONTHS
069100           MOVE ZERO                TO CP-SS-PHASE-IDX
069200           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 1100
069300                                 + (CP-TFSX * 96) + CP-TFLX
069400           PERFORM 795-WRITE-SEASON-STATS-ROW
069500           .
069600
069700*    AVERAGES THE THREE CALENDAR MONTHS OF THE SEASON DIRECTLY
069800*    FROM THE MONTH TABLE (SEASON-CLUSTER USES ALL DAYS IN THE
069900*    SEASON, NOT JUST ONE WINDOWED MONTH LIKE PS-CLUSTER BELOW).
070000       764-AVERAGE-SEASON-MONTHS.
070100           MOVE ZERO TO CP-SS-VALUE-1
070200           MOVE ZERO TO CP-SS-VALUE-2
070300           COMPUTE CP-TW-CANDIDATE-MONTH = (CP-TFSX * 3) - 2
070400           SET CP-TFMX TO CP-TW-CANDIDATE-MONTH
070500           SET CP-TFMLX TO CP-TFLX
070600           PERFORM 766-SUM-ONE-MONTH-SLOT
070700           ADD 1 TO CP-TFMX
070800           PERFORM 766-SUM-ONE-MONTH-SLOT
070900           ADD 1 TO CP-TFMX
071000           PERFORM 766-SUM-ONE-MONTH-SLOT
071100           .
071200
071300*    766-SUM-ONE-MONTH-SLOT - ADDS ONE MONTH'S CONTRIBUTION TO THE
071400*    CLUSTER SLOT IF THAT MONTH FALLS IN THE SEASON'S WINDOW.
071500       766-SUM-ONE-MONTH-SLOT.
071600           IF CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX) > ZERO
071700               COMPUTE CP-SS-VALUE-1 = CP-SS-VALUE-1 +
071800                   ( CP-TFT-M-P-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
071900                      / CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX) )
072000               COMPUTE CP-SS-VALUE-2 = CP-SS-VALUE-2 +
072100                   ( CP-TFT-M-UNB-NEG-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
072200                      / CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX) )
072300           END-IF
072400           .
072500
072600*    780-WRITE-PS-CLUSTER - DRIVES 782 ACROSS ALL 12 MONTHS TO PICK
072700*    THE FIRST FULLY-POPULATED MONTH FOR THE PEAK/VALLEY REPORT.
072800       780-WRITE-PS-CLUSTER.
072900           COMPUTE CP-TW-CANDIDATE-MONTH = (CP-TFSX * 3) - 2
073000           MOVE 'N' TO CP-TW-FULLY-POPULATED
073100           MOVE ZERO TO CP-TW-TRY-COUNT
073200           PERFORM 782-TRY-ONE-MONTH
073300              UNTIL CP-TW-MONTH-IS-FULL OR CP-TW-TRY-COUNT > 2
073400           MOVE CP-TW-CANDIDATE-MONTH TO CP-TW-BEST-MONTH
073500           PERFORM 790-WRITE-ONE-PS-SLOT
073600              VARYING CP-TFLX FROM 1 BY 1
073700              UNTIL CP-TFLX > 96
073800           .
073900
074000*    782-TRY-ONE-MONTH - TESTS WHETHER ONE MONTH'S SLOT TABLE IS
074100*    FULLY POPULATED VIA 784 BEFORE 790 WRITES ITS 96 SLOT ROWS.
074200       782-TRY-ONE-MONTH.
074300           SET CP-TFMX TO CP-TW-CANDIDATE-MONTH
074400           MOVE 'Y' TO CP-TW-FULLY-POPULATED
074500           PERFORM 784-CHECK-ONE-SLOT-FULL
074600              VARYING CP-TFMLX FROM 1 BY 1
074700              UNTIL CP-TFMLX > 96
074800           IF NOT CP-TW-MONTH-IS-FULL
074900               ADD 1 TO CP-TW-CANDIDATE-MONTH
075000               ADD 1 TO CP-TW-TRY-COUNT
075100           END-IF
075200           .
075300
075400*    784-CHECK-ONE-SLOT-FULL - A SLOT WITH ZERO COUNT MEANS THE
075500*    MONTH IS MISSING DATA; ONE SUCH SLOT DISQUALIFIES THE MONTH.
075600       784-CHECK-ONE-SLOT-FULL.
075700           IF CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX) = ZERO
075800               MOVE 'N' TO CP-TW-FULLY-POPULATED
075900           END-IF
076000           .
076100
076200*    790-WRITE-ONE-PS-SLOT - EMITS ONE PS-CLUSTER SLOT ROW FROM THE
076300*    FIRST MONTH 782 FOUND FULLY POPULATED.
076400       790-WRITE-ONE-PS-SLOT.
076500           INITIALIZE CP-SEASON-STATS-RECORD
076600           SET CP-SS-TYPE-TF-PSCLUS TO TRUE
076700           MOVE CP-TFT-MRID(CP-TFX)  TO CP-SS-MRID
076800           MOVE CP-TFSX              TO CP-SS-SEASON
076900           MOVE CP-TFLX              TO CP-SS-SLOT
077000           SET CP-TFMX TO CP-TW-BEST-MONTH
077100           SET CP-TFMLX TO CP-TFLX
077200           IF CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX) > ZERO
077300               COMPUTE CP-SS-VALUE-1 =
077400                   CP-TFT-M-P-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
077500                    / CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX)
077600               COMPUTE CP-SS-VALUE-2 =
077700                   CP-TFT-M-UNB-NEG-SUM(CP-TFX, CP-TFMX, CP-TFMLX)
077800                    / CP-TFT-M-CNT(CP-TFX, CP-TFMX, CP-TFMLX)
077900           ELSE
078000               MOVE ZERO TO CP-SS-VALUE-1
078100               MOVE ZERO TO CP-SS-VALUE-2
078200           END-IF
078300           MOVE ZERO                 TO CP-SS-PHASE-IDX
078400           COMPUTE CP-SS-REL-KEY = 1 + (CP-TFX * 2000) + 1300
078500                                 + (CP-TFSX * 96) + CP-TFLX
078600           PERFORM 795-WRITE-SEASON-STATS-ROW
078700           .
078800
078900*    795-WRITE-SEASON-STATS-ROW - WRITE ONE SEASON STATS ROW.
079000       795-WRITE-SEASON-STATS-ROW.
079100           WRITE SEASON-STATS-REC FROM CP-SEASON-STATS-RECORD
079200           IF CP-FS-SEASON-STATS NOT = '00'
079300               DISPLAY 'CPTFSTA - ERROR WRITING SEASON-STATS '
079400                       CP-FS-SEASON-STATS
079500               MOVE 16 TO CP-TS-ABEND-RETCODE
079600               GO TO 999-ABEND
079700           END-IF
079800           ADD 1 TO CP-CTR-RECS-WRITTEN
079900           .
080000
080100*****************************************************************
080200*    8000-CALC-UNBALANCE THRU 8099-CALC-UNBALANCE-EXIT           *
080300*    SHARED CR7701 THREE-PHASE UNBALANCE RULE.  INPUT: CP-UNB-IA/*
080400*    IB/IC (RAW MAGNITUDES).  THE ROUTINE ITSELF DOES THE A/A**2 *
080500*    ROTATION FOR Fa1/Fa2/Fa0; THE CALLER SUPPLIES Fb AND Fc     *
080600*    ALREADY ONE EXTRA ROTATION DEEP (Fb*A**2, Fc*A) PER THE     *
080700*    ORIGINAL ENGINEERING WORKSHEET - SEE THE BANNER NOTE ABOVE  *
080800*    THE WORKING-STORAGE DECLARATION.  OUTPUT: CP-UNB-NEG-SEQ,   *
080900*    CP-UNB-ZERO-SEQ.                                            *
081000*****************************************************************
081100       8000-CALC-UNBALANCE.
081200           IF CP-UNB-IA = ZERO AND CP-UNB-IB = ZERO
081300                                AND CP-UNB-IC = ZERO
081400               MOVE ZERO TO CP-UNB-NEG-SEQ
081500               MOVE ZERO TO CP-UNB-ZERO-SEQ
081600           ELSE
081700               COMPUTE CP-UNB-FB-RE = CP-UNB-IB * CP-UNB-A2-RE
081800               COMPUTE CP-UNB-FB-IM = CP-UNB-IB * CP-UNB-A2-IM
081900               COMPUTE CP-UNB-FC-RE = CP-UNB-IC * CP-UNB-A-RE
082000               COMPUTE CP-UNB-FC-IM = CP-UNB-IC * CP-UNB-A-IM
082100               PERFORM 8010-CALC-FA1
082200               PERFORM 8020-CALC-FA2
082300               PERFORM 8030-CALC-FA0
082400               MOVE CP-UNB-FA1-RE TO CP-SQRT-RADICAND
082500               COMPUTE CP-SQRT-RADICAND =
082600                   (CP-UNB-FA1-RE * CP-UNB-FA1-RE)
082700                 + (CP-UNB-FA1-IM * CP-UNB-FA1-IM)
082800               PERFORM 8500-SQUARE-ROOT
082900               MOVE CP-SQRT-ROOT TO CP-UNB-MAG-FA1
083000               COMPUTE CP-SQRT-RADICAND =
083100                   (CP-UNB-FA2-RE * CP-UNB-FA2-RE)
083200                 + (CP-UNB-FA2-IM * CP-UNB-FA2-IM)
083300               PERFORM 8500-SQUARE-ROOT
083400               MOVE CP-SQRT-ROOT TO CP-UNB-MAG-FA2
083500               COMPUTE CP-SQRT-RADICAND =
083600                   (CP-UNB-FA0-RE * CP-UNB-FA0-RE)
083700                 + (CP-UNB-FA0-IM * CP-UNB-FA0-IM)
083800               PERFORM 8500-SQUARE-ROOT
083900               MOVE CP-SQRT-ROOT TO CP-UNB-MAG-FA0
084000               IF CP-UNB-MAG-FA1 = ZERO
084100                   MOVE ZERO TO CP-UNB-NEG-SEQ
084200                   MOVE ZERO TO CP-UNB-ZERO-SEQ
084300               ELSE
084400                   COMPUTE CP-UNB-NEG-SEQ =
084500                       CP-UNB-MAG-FA2 / CP-UNB-MAG-FA1
084600                   COMPUTE CP-UNB-ZERO-SEQ =
084700                       CP-UNB-MAG-FA0 / CP-UNB-MAG-FA1
084800               END-IF
084900           END-IF
085000           .
085100
085200*    8010-CALC-FA1 - PHASE-1 LEG OF THE THREE-PHASE UNBALANCE
085300*    FORMULA; SEE THE 8000 BANNER ABOVE FOR THE SOURCE.
085400       8010-CALC-FA1.
085500*    Fa1 = (Fa + A*Fb + A2*Fc) / 3       (Fa IS REAL CP-UNB-IA)
085600           COMPUTE CP-UNB-T1-RE =
085700               (CP-UNB-A-RE * CP-UNB-FB-RE)
085800             - (CP-UNB-A-IM * CP-UNB-FB-IM)
085900           COMPUTE CP-UNB-T1-IM =
086000               (CP-UNB-A-RE * CP-UNB-FB-IM)
086100             + (CP-UNB-A-IM * CP-UNB-FB-RE)
086200           COMPUTE CP-UNB-T2-RE =
086300               (CP-UNB-A2-RE * CP-UNB-FC-RE)
086400             - (CP-UNB-A2-IM * CP-UNB-FC-IM)
086500           COMPUTE CP-UNB-T2-IM =
086600               (CP-UNB-A2-RE * CP-UNB-FC-IM)
086700             + (CP-UNB-A2-IM * CP-UNB-FC-RE)
086800           COMPUTE CP-UNB-FA1-RE =
086900               (CP-UNB-IA + CP-UNB-T1-RE + CP-UNB-T2-RE) / 3
087000           COMPUTE CP-UNB-FA1-IM =
087100               (CP-UNB-T1-IM + CP-UNB-T2-IM) / 3
087200           .
087300
087400*    8020-CALC-FA2 - PHASE-2 LEG OF THE THREE-PHASE UNBALANCE
087500*    FORMULA, PAIRED WITH 8010 AND 8030 IN 8000'S AVERAGE.
087600       8020-CALC-FA2.
087700*    Fa2 = (Fa + A2*Fb + A*Fc) / 3
087800           COMPUTE CP-UNB-T1-RE =
087900               (CP-UNB-A2-RE * CP-UNB-FB-RE)
088000             - (CP-UNB-A2-IM * CP-UNB-FB-IM)
088100           COMPUTE CP-UNB-T1-IM =
088200               (CP-UNB-A2-RE * CP-UNB-FB-IM)
088300             + (CP-UNB-A2-IM * CP-UNB-FB-RE)
088400           COMPUTE CP-UNB-T2-RE =
088500               (CP-UNB-A-RE * CP-UNB-FC-RE)
088600             - (CP-UNB-A-IM * CP-UNB-FC-IM)
088700           COMPUTE CP-UNB-T2-IM =
088800               (CP-UNB-A-RE * CP-UNB-FC-IM)
088900             + (CP-UNB-A-IM * CP-UNB-FC-RE)
089000           COMPUTE CP-UNB-FA2-RE =
089100               (CP-UNB-IA + CP-UNB-T1-RE + CP-UNB-T2-RE) / 3
089200           COMPUTE CP-UNB-FA2-IM =
089300               (CP-UNB-T1-IM + CP-UNB-T2-IM) / 3
089400           .
089500
089600*    8030-CALC-FA0 - PHASE-0 LEG OF THE THREE-PHASE UNBALANCE
089700*    FORMULA, THE THIRD OF THE THREE VALUES 8000 AVERAGES.
089800       8030-CALC-FA0.
089900*    Fa0 = (Fa + Fb + Fc) / 3
090000           COMPUTE CP-UNB-FA0-RE =
090100               (CP-UNB-IA + CP-UNB-FB-RE + CP-UNB-FC-RE) / 3
090200           COMPUTE CP-UNB-FA0-IM =
090300               (CP-UNB-FB-IM + CP-UNB-FC-IM) / 3
090400           .
090500
090600*    8099-CALC-UNBALANCE-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
090700       8099-CALC-UNBALANCE-EXIT.
090800           EXIT
090900           .
091000
091100*****************************************************************
091200*    8500-SQUARE-ROOT - NEWTON'S METHOD, FIXED 20 ITERATIONS.    *
091300*    INPUT CP-SQRT-RADICAND (NEVER NEGATIVE HERE), OUTPUT        *
091400*    CP-SQRT-ROOT.                                                *
091500*****************************************************************
091600       8500-SQUARE-ROOT.
091700           IF CP-SQRT-RADICAND = ZERO
091800               MOVE ZERO TO CP-SQRT-ROOT
091900           ELSE
092000               MOVE CP-SQRT-RADICAND TO CP-SQRT-ROOT
092100               MOVE ZERO TO CP-SQRT-ITER
092200               PERFORM 8510-REFINE-ROOT
092300                  VARYING CP-SQRT-ITER FROM 1 BY 1
092400                  UNTIL CP-SQRT-ITER > 20
092500           END-IF
092600           .
092700
092800*    8510-REFINE-ROOT - ONE NEWTON ITERATION STEP.
092900       8510-REFINE-ROOT.
093000           MOVE CP-SQRT-ROOT TO CP-SQRT-PRIOR
093100           COMPUTE CP-SQRT-ROOT =
093200               (CP-SQRT-PRIOR + (CP-SQRT-RADICAND / CP-SQRT-PRIOR))
093300                                                              / 2
093400           .
093500
093600*****************************************************************
093700*                  900-TERMINATION                              *
093800*****************************************************************
093900       900-TERMINATION.
094000           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
094100           .
094200
094300*    910-CLOSE-FILES - CLOSES EVERY FILE OPENED BY 110 BEFORE THE
094400*    RUN'S COUNTER DISPLAY.
094500       910-CLOSE-FILES.
094600           CLOSE TF-DATA-IN
094700           CLOSE SEASON-STATS
094800           .
094900
095000*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
095100       920-DISPLAY-COUNTERS.
095200           DISPLAY 'CPTFSTA PROCESSING COMPLETE'
095300           DISPLAY 'TRANSFORMERS PROCESSED : ' CP-TFSTA-USED-TF
095400           DISPLAY 'RECORDS READ            : ' CP-CTR-RECS-READ
095500           DISPLAY 'RECORDS WRITTEN         : ' CP-CTR-RECS-WRITTEN
095600           .
095700
095800*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
095900       920-DISPLAY-COUNTERS-EXIT.
096000           EXIT.
096100
096200*****************************************************************
096300*                  999-ABEND                                    *
096400*****************************************************************
096500       999-ABEND.
096600           DISPLAY 'PROGRAM ABENDING - CPTFSTA'
096700           IF CP-TS-ABEND-RETCODE = ZERO
096800               MOVE 16 TO CP-TS-ABEND-RETCODE
096900           END-IF
097000           MOVE CP-TS-ABEND-RETCODE TO RETURN-CODE
097100           GOBACK
097200           .
