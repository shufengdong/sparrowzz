000100*****************************************************************
000200*   CPWNTREC  -  TRANSFORMER OVERLOAD WARNING RECORD (WARNTOUT) *
000300*****************************************************************
000400*   HIST.. 1991-11-18 RSK  CR7700  ONE ROW PER TRANSFORMER THAT *
000500*                          CROSSED THE HEAVY-LOAD OR OVERLOAD   *
000600*                          THRESHOLD - TF WITH NO KNOWN FEEDING *
000700*                          LINE IS SKIPPED, NOT WRITTEN         *
000800*****************************************************************
000900       01  CP-WARN-TF-RECORD.
001000           05  CP-WT-LOAD-STATE          PIC 9(01).
001100               88  CP-WT-HEAVY-LOAD              VALUE 1.
001200               88  CP-WT-OVERLOAD                VALUE 2.
001300           05  CP-WT-DEV-NAME            PIC X(200).
001400           05  CP-WT-MRID                PIC X(50).
001500           05  CP-WT-LINE-NAME           PIC X(200).
001600           05  CP-WT-LINE-MRID           PIC X(50).
001700           05  CP-WT-SUBSTATION          PIC X(20).
001800           05  CP-WT-MAX-LOAD            PIC S9(05)V9(04).
001900           05  CP-WT-RATED-CAP           PIC 9(04).
002000           05  CP-WT-LOAD-RATE           PIC 9V9(05).
002100           05  FILLER                    PIC X(10) VALUE SPACES.
