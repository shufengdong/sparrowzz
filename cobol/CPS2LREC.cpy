000100*****************************************************************
000200*   CPS2LREC  -  SWITCH-TO-LINE-SECTION JOIN RECORD  (SW2LNIN)  *
000300*****************************************************************
000400*   HIST.. 1991-11-24 RSK  CR7702  ONE ROW PER LINE SECTION FED *
000500*                          BY A GIVEN SWITCH - USED BY LINE-    *
000600*                          PASS-RATE AND WARN-DEV-ANALYSIS      *
000700*****************************************************************
000800       01  CP-SW-TO-LINE-RECORD.
000900           05  CP-SL-SWITCH-MRID         PIC X(50).
001000           05  CP-SL-SWITCH-NAME         PIC X(200).
001100           05  CP-SL-LINE-MRID           PIC X(50).
001200           05  CP-SL-LINE-NAME           PIC X(200).
001300           05  CP-SL-SUBSTATION          PIC X(20).
001400           05  CP-SL-FEEDER-NAME         PIC X(20).
001500           05  FILLER                    PIC X(10) VALUE SPACES.
