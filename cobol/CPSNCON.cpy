000100*****************************************************************
000200*   CPSNCON  -  SEASON / TIME-OF-DAY / DERATE-FACTOR CONSTANTS  *
000300*   COPYBOOK - SHARED BY ALL FEEDER-CAPACITY BATCH JOBS         *
000400*****************************************************************
000500*   HIST.. 1991-11-03 RSK  CR7701  COPYBOOK BUILT FOR AVAIL-CAP *
000600*                          PROJECT - SEASON CODES 1-4 AND 96/288*
000700*                          SLOT BOUNDS PULLED OUT OF CPTOPO SO  *
000800*                          EVERY FEEDER-CAPACITY JOB SHARES ONE *
000900*                          COPY OF THE SEASON/SLOT DEFINITIONS -*
001000*                          MAIN-LINE DERATE MAP MOVED HERE TOO, *
001100*                          THOUGH ONLY CPTOPO USES IT TODAY     *
001200*           1991-11-19 RSK  CR7701  ADDED THE SECOND, DELIBERATE*
001300*                          -LY DIFFERENT SWITCH-LEVEL DERATE MAP*
001400*                          PER ENGINEERING - DO NOT COLLAPSE THE*
001500*                          TWO TABLES, THEY ARE NOT THE SAME RULE*
001600*           1999-12-02 MPU CR7744  Y2K-STYLE REVIEW OF 4-DIGIT  *
001700*                          YEAR FIELDS - NONE FOUND, NOTED OK   *
001800*****************************************************************
001900       01  CP-SEASON-CONSTANTS.
002000           05  CP-SEASON-SPRING          PIC 9(01) VALUE 1.
002100           05  CP-SEASON-SUMMER          PIC 9(01) VALUE 2.
002200           05  CP-SEASON-AUTUMN          PIC 9(01) VALUE 3.
002300           05  CP-SEASON-WINTER          PIC 9(01) VALUE 4.
002400           05  CP-SEASON-GRAND-MAX       PIC S9(01) VALUE -1 SIGN LEADING
002500                                          SEPARATE.
002600           05  CP-SEASON-GRAND-AVG       PIC S9(01) VALUE -2 SIGN LEADING
002700                                          SEPARATE.
002800           05  CP-SEASON-GRAND-AVGC      PIC S9(01) VALUE -3 SIGN LEADING
002900                                          SEPARATE.
003000*
003100           05  CP-SLOTS-PER-DAY-96       PIC 9(03) COMP-3 VALUE 96.
003200           05  CP-SLOTS-PER-DAY-288      PIC 9(03) COMP-3 VALUE 288.
003300           05  CP-MINUTES-PER-96-SLOT    PIC 9(02) COMP-3 VALUE 15.
003400           05  CP-MINUTES-PER-288-SLOT   PIC 9(02) COMP-3 VALUE 5.
003500           05  CP-DAYS-IN-MONTH-MAX      PIC 9(02) COMP-3 VALUE 31.
003600*
003700*    MAIN-LINE DERATE MAP (SET-EDGE-AVAIL-CAP, MAPPING "A") --
003800*    SUMMER = ANALYTIC SEASON CODES 2 AND 3, WINTER = 1 AND 4.
003900           05  CP-DERATE-MAIN-TABLE.
004000               10  CP-DRM-JK-SUMMER      PIC 9V99 COMP-3 VALUE 1.09.
004100               10  CP-DRM-LGJ-SUMMER     PIC 9V99 COMP-3 VALUE 0.88.
004200               10  CP-DRM-JK-WINTER      PIC 9V99 COMP-3 VALUE 1.52.
004300               10  CP-DRM-LGJ-WINTER     PIC 9V99 COMP-3 VALUE 1.15.
004400*
004500*    SWITCH/EDGE DERATE MAP (SET-EDGE-AVAIL-CAP EDGE LOOP AND
004600*    CAL-AVAIL-CAP, MAPPING "B") -- SUMMER = CODES 2 AND 3 ALSO,
004700*    BUT APPLIED AT A DIFFERENT LEVEL OF THE WALK.  THE
004800*    TWO MAPS ARE KEPT SEPARATE ON PURPOSE - SEE CR7701 ABOVE.
004900           05  CP-DERATE-EDGE-TABLE.
005000               10  CP-DRE-JK-SUMMER      PIC 9V99 COMP-3 VALUE 1.09.
005100               10  CP-DRE-LGJ-SUMMER     PIC 9V99 COMP-3 VALUE 0.88.
005200               10  CP-DRE-JK-WINTER      PIC 9V99 COMP-3 VALUE 1.52.
005300               10  CP-DRE-LGJ-WINTER     PIC 9V99 COMP-3 VALUE 1.15.
005400*
005500           05  CP-COND-TYPE-INSULATED    PIC 9(01) VALUE 1.
005600           05  CP-COND-TYPE-BARE         PIC 9(01) VALUE 2.
005700           05  CP-SENTINEL-LIMIT-AMPS    PIC S9(05)V9(02) COMP-3
005800                                          VALUE 10000.
005900*
006000           05  CP-LOAD-STATE-HEAVY       PIC 9(01) VALUE 1.
006100           05  CP-LOAD-STATE-OVERLOAD    PIC 9(01) VALUE 2.
006200           05  CP-DEVTYPE-LINE           PIC 9(01) VALUE 1.
006300           05  CP-DEVTYPE-TF             PIC 9(01) VALUE 2.
006400*
006500           05  CP-LOADTYPE-PEAK          PIC 9(01) VALUE 1.
006600           05  CP-LOADTYPE-VALLEY        PIC 9(01) VALUE 2.
006700           05  CP-LOADTYPE-FLAT          PIC 9(01) VALUE 3.
006800*
006900           05  CP-AMPS-TO-KW-DIVISOR     PIC 9(02)V9(04) COMP-3
007000                                          VALUE 17.3205.
007100           05  FILLER                    PIC X(24) VALUE SPACES.
