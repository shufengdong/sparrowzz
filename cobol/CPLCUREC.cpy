000100*****************************************************************
000200*   CPLCUREC  -  LINE-SECTION CURRENT SAMPLE RECORD  (LINCURIN) *
000300*****************************************************************
000400*   HIST.. 1991-10-14 RSK  CR7688  ORIGINAL LAYOUT - ONE ROW PER*
000500*                          RAW LINE-CURRENT SAMPLE, FIXED 27    *
000600*                          BYTES, FIXED FORMAT, NO DELIMITERS   *
000700*           1999-12-02 MPU CR7744  Y2K REVIEW - SAMPLE-DATE IS  *
000800*                          ALREADY 4-DIGIT YEAR, NO CHANGE      *
000900*****************************************************************
001000       01  CP-LINE-CURRENT-RECORD.
001100           05  CP-LC-SAMPLE-DATE.
001200               10  CP-LC-SAMPLE-YYYY     PIC 9(04).
001300               10  FILLER                PIC X(01) VALUE '-'.
001400               10  CP-LC-SAMPLE-MM       PIC 9(02).
001500               10  FILLER                PIC X(01) VALUE '-'.
001600               10  CP-LC-SAMPLE-DD       PIC 9(02).
001700               10  FILLER                PIC X(01) VALUE SPACE.
001800               10  CP-LC-SAMPLE-HH       PIC 9(02).
001900               10  FILLER                PIC X(01) VALUE ':'.
002000               10  CP-LC-SAMPLE-MI       PIC 9(02).
002100               10  FILLER                PIC X(01) VALUE ':'.
002200               10  CP-LC-SAMPLE-SS       PIC 9(02).
002300           05  CP-LC-CURRENT-AMPS        PIC S9(06)V9(04).
002400           05  FILLER                    PIC X(01) VALUE SPACE.
