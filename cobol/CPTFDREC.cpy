000100*****************************************************************
000200*   CPTFDREC  -  TRANSFORMER SAMPLE RECORD           (TFDATAIN)*
000300*****************************************************************
000400*   HIST.. 1991-10-14 RSK  CR7688  ORIGINAL LAYOUT - 3-PHASE    *
000500*                          CURRENT + VOLTAGE, ONE ROW PER SAMPLE*
000600*           1991-11-05 RSK  CR7699  SPLIT DEV-NAME/MRID PER THE *
000700*                          SWITCH RECORD CONVENTION FOR CONSIST-*
000800*                          ENCY ACROSS THE THREE RAW FILES      *
000900*****************************************************************
001000       01  CP-TF-DATA-RECORD.
001100           05  CP-TF-DEV-NAME            PIC X(50).
001200           05  CP-TF-MRID                PIC X(50).
001300           05  CP-TF-SAMPLE-DATE.
001400               10  CP-TF-SAMPLE-YYYY     PIC 9(04).
001500               10  FILLER                PIC X(01) VALUE '-'.
001600               10  CP-TF-SAMPLE-MM       PIC 9(02).
001700               10  FILLER                PIC X(01) VALUE '-'.
001800               10  CP-TF-SAMPLE-DD       PIC 9(02).
001900               10  FILLER                PIC X(01) VALUE SPACE.
002000               10  CP-TF-SAMPLE-HH       PIC 9(02).
002100               10  FILLER                PIC X(01) VALUE ':'.
002200               10  CP-TF-SAMPLE-MI       PIC 9(02).
002300               10  FILLER                PIC X(01) VALUE ':'.
002400               10  CP-TF-SAMPLE-SS       PIC 9(02).
002500           05  CP-TF-PHASE-CURRENTS.
002600               10  CP-TF-I-A             PIC S9(06)V9(04).
002700               10  CP-TF-I-B             PIC S9(06)V9(04).
002800               10  CP-TF-I-C             PIC S9(06)V9(04).
002900           05  CP-TF-PHASE-VOLTAGES.
003000               10  CP-TF-U-A             PIC S9(06)V9(04).
003100               10  CP-TF-U-B             PIC S9(06)V9(04).
003200               10  CP-TF-U-C             PIC S9(06)V9(04).
003300           05  FILLER                    PIC X(10) VALUE SPACES.
