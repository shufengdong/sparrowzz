000100*****************************************************************
000200*   CPEDGREC  -  PREPARED FEEDER TOPOLOGY EDGE RECORD (EDGETOIN)*
000300*                ONE ROW PER GRAPH EDGE, ALREADY REDUCED FROM   *
000400*                THE SINGLE-LINE-DIAGRAM BY THE UPSTREAM EXTRACT*
000500*****************************************************************
000600*   HIST.. 1991-11-09 RSK  CR7694  ONE ROW PER GRAPH EDGE - NODE*
000700*                          NAMES ARE THE SAME "POLE" NAMES USED *
000800*                          IN THE CONDUCTOR-RATING FILE          *
000900*****************************************************************
001000       01  CP-EDGE-TOPO-RECORD.
001100           05  CP-ED-EDGE-MRID           PIC X(50).
001200           05  CP-ED-EDGE-NAME           PIC X(200).
001300           05  CP-ED-NODE-1              PIC X(100).
001400           05  CP-ED-NODE-2              PIC X(100).
001500           05  CP-ED-SOURCE-NODE-IND     PIC X(01).
001600               88  CP-ED-IS-SOURCE-NODE          VALUE 'Y'.
001700           05  CP-ED-SUBSTATION          PIC X(20).
001800           05  CP-ED-FEEDER-NAME         PIC X(20).
001900           05  FILLER                    PIC X(15) VALUE SPACES.
