000100*****************************************************************
000200*   CPSWSTA  -  SWITCH CURRENT SEASONAL / CLUSTER REDUCTION    *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPSWSTA.
000600       AUTHOR. R S KUYKENDALL.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 11/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPSWSTA READS THE FEEDER'S SMART-SWITCH CURRENT HISTORY (ONE *
001400*  SAMPLE PER FIFTEEN-MINUTE SLOT, 96 SLOTS/DAY) AND BUILDS,    *
001500*  PER SWITCH, THREE VIEWS OF THE DATA - THE SEASONAL RUNNING-  *
001600*  MAXIMUM PROFILE (LIKE CPLINSTA BUT AT 96 SLOTS), A GRAND     *
001700*  MAX/GRAND AVERAGE ACROSS ALL FOUR SEASONS, A SEASON-CLUSTER  *
001800*  AVERAGE PROFILE (MEAN OF EVERY DAY IN THE SEASON), AND A     *
001900*  PEAK/VALLEY "PS"-CLUSTER PROFILE (THE FIRST FULLY-POPULATED  *
002000*  CALENDAR MONTH OF THE SEASON'S THREE CANDIDATE MONTHS).      *
002100*  ALL FOUR VIEWS ARE WRITTEN TO THE SHARED SEASON-STATS FILE.  *
002200*                                                                *
002300*J    JCL..                                                     *
002400*                                                                *
002500* //CPSWSTA EXEC PGM=CPSWSTA                                    *
002600* //SYSOUT   DD SYSOUT=*                                        *
002700* //SWCURIN  DD DSN=CP.FEEDER.SWITCHCURR.DATA,DISP=SHR          *
002800* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR         *
002900* //SYSIPT   DD DUMMY                                           *
003000* //*                                                            *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                        *
003300*     NONE.                                                     *
003400*                                                                *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003600*     I/O ERROR ON FILES.  SWITCH TABLE FULL (SEE CP-SWSTA-MAX- *
003700*     SWITCHES BELOW - RAISED IF A FEEDER EVER CARRIES MORE     *
003800*     THAN 30 SMART SWITCHES IN ONE RUN).                       *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004100*     NONE.                                                     *
004200*                                                                *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004400*     CPSNCON - SEASON/SLOT CONSTANTS.                          *
004500*                                                                *
004600*****************************************************************
004700*   HIST.. 1991-11-06 RSK  CR7691  ORIGINAL - SEASON MAX/GRAND  *
004800*                          MAX/GRAND AVG PROFILES ONLY          *
004900*           1991-11-14 RSK  CR7691  ADDED SEASON-CLUSTER AND    *
005000*                          PS-CLUSTER PASSES PER ENGINEERING    *
005100*                          REQUEST - SEE CR7691 FOLLOW-ON NOTE  *
005200*           1991-11-21 MPU CR7701  SWITCH TABLE RAISED FROM 20  *
005300*                          TO 30 ENTRIES - SUBSTATION 4 FEEDER  *
005400*                          NOW CARRIES 24 SWITCHES              *
005500*           1999-12-02 MPU CR7744  Y2K-STYLE REVIEW - MONTH/DAY *
005600*                          BUCKETING IS 2-DIGIT MM/DD ONLY, NO   *
005700*                          YEAR-DEPENDENT LOGIC, NOTED OK        *
005800*           2003-07-09 TDW CR7869  SEASON-CLUSTER SLOT AVERAGE   *
005900*                          NOW SKIPS THE DIVIDE WHEN A SLOT HAS  *
006000*                          ZERO RAW SAMPLES INSTEAD OF DIVIDING  *
006100*                          BY ZERO, LEAVES THE ROW AT ZERO       *
006200*           2008-02-25 JLK CR7944  REVIEWED SWITCH TABLE BOUND   *
006300*                          FOR THE SUBSTATION 9 REBUILD - 30     *
006400*                          ENTRIES STILL SUFFICIENT, NO CHANGE   *
006500*****************************************************************
006600
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM.
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300           SELECT SWITCH-CURRENT-IN ASSIGN TO SWCURIN
007400               FILE STATUS IS CP-FS-SWITCH-CURRENT-IN.
007500           SELECT SEASON-STATS      ASSIGN TO SEASSTAT
007600               ORGANIZATION IS RELATIVE
007700               ACCESS MODE IS RANDOM
007800               RELATIVE KEY IS CP-SS-REL-KEY
007900               FILE STATUS IS CP-FS-SEASON-STATS.
008000
008100       DATA DIVISION.
008200       FILE SECTION.
008300       FD  SWITCH-CURRENT-IN
008400           RECORDING MODE IS F
008500           BLOCK CONTAINS 0 RECORDS.
008600       01  SWITCH-CURRENT-IN-REC      PIC X(159).
008700
008800       FD  SEASON-STATS
008900           RECORDING MODE IS F
009000           BLOCK CONTAINS 0 RECORDS.
009100       01  SEASON-STATS-REC           PIC X(94).
009200
009300       WORKING-STORAGE SECTION.
009400       01  FILLER PIC X(32) VALUE 'CPSWSTA WORKING STORAGE BEGINS '.
009500
009600       COPY CPWSCTR.
009700       COPY CPSWCREC.
009800       COPY CPSSTREC.
009900       COPY CPSNCON.
010000
010100*    SINGLE-STREAM END-OF-FILE FLAG - THIS PROGRAM READS ONLY
010200*    SWCURRIN AND WRITES ONLY SEASSTAT, SO ONE FLAG SUFFICES.
010300       01  CP-SWSTA-SWITCHES.
010400           05  CP-EOF-SWITCH-CUR-IND   PIC X(01) VALUE 'N'.
010500               88  CP-EOF-SWITCH-CUR           VALUE 'Y'.
010600           05  FILLER                  PIC X(09) VALUE SPACES.
010700
010800*    THE TWO FILE STATUS BYTES, FOLDED INTO ONE FIELD BY THE
010900*    REDEFINES FOR THE END-OF-JOB DISPLAY IN 900-TERMINATION.
011000       01  CP-SWSTA-FILE-STATUSES.
011100           05  CP-FS-SWITCH-CURRENT-IN PIC X(02) VALUE '00'.
011200           05  CP-FS-SEASON-STATS      PIC X(02) VALUE '00'.
011300           05  FILLER                  PIC X(10) VALUE SPACES.
011400       01  CP-SWSTA-FILE-STATUSES-R REDEFINES CP-SWSTA-FILE-STATUSES.
011500           05  CP-FSR-COMBINED-CODE    PIC X(04).
011600           05  FILLER                  PIC X(10).
011700
011800*    SEASON/MONTH ROLL-UP SCRATCH - CP-WW-TRY-COUNT AND
011900*    CP-WW-CANDIDATE-MONTH DRIVE THE SAME "SEARCH FOR ONE FULLY-
012000*    SAMPLED MONTH" LOGIC CPTFSTA USES WHEN A SEASON'S OWN
012100*    96-SLOT DAY HAS GAPS IN IT.
012200       01  CP-SWSTA-WORK-AREA.
012300           05  CP-WW-SEASON            PIC 9(01) COMP VALUE ZERO.
012400           05  CP-WW-MONTH             PIC 9(02) COMP VALUE ZERO.
012500           05  CP-WW-SLOT              PIC 9(03) COMP VALUE ZERO.
012600           05  CP-WW-SLOT-Q-PART       PIC 9(02) COMP VALUE ZERO.
012700           05  CP-WW-TRY-COUNT         PIC 9(01) COMP VALUE ZERO.
012800           05  CP-WW-BEST-MONTH        PIC 9(02) COMP VALUE ZERO.
012900           05  CP-WW-CANDIDATE-MONTH   PIC 9(02) COMP VALUE ZERO.
013000           05  CP-WW-FULLY-POPULATED   PIC X(01) VALUE 'N'.
013100               88  CP-WW-MONTH-IS-FULL         VALUE 'Y'.
013200       01  CP-SWSTA-WORK-AREA-R REDEFINES CP-SWSTA-WORK-AREA.
013300           05  CP-WWR-BYTES            PIC X(12).
013400
013500*    SWITCH-TABLE ENTRY SIZED FOR A DISTRIBUTION FEEDER'S PRACTICAL
013600*    SWITCH POPULATION.  30 ENTRIES COVERS EVERY FEEDER ON RECORD
013700*    AS OF CR7701 (SUBSTATION 4 FEEDER PEAKS AT 24 SWITCHES).
013800       01  CP-SWSTA-SWITCH-TABLE.
013900           05  CP-SWT-ENTRY OCCURS 30 TIMES INDEXED BY CP-SWX.
014000               10  CP-SWT-MRID           PIC X(50) VALUE SPACES.
014100               10  CP-SWT-USED-IND       PIC X(01) VALUE 'N'.
014200                   88  CP-SWT-IN-USE             VALUE 'Y'.
014300               10  CP-SWT-SEASON-ENTRY OCCURS 4 TIMES
014400                                     INDEXED BY CP-SWSX.
014500                   15  CP-SWT-SLOT-ENTRY OCCURS 96 TIMES
014600                                     INDEXED BY CP-SWLX.
014700                       20  CP-SWT-MAX-AMPS  PIC S9(06)V9(04) COMP-3
014800                                            VALUE ZERO.
014900                       20  CP-SWT-SUM-AMPS  PIC S9(09)V9(04) COMP-3
015000                                            VALUE ZERO.
015100                       20  CP-SWT-CNT-AMPS  PIC 9(07)        COMP-3
015200                                            VALUE ZERO.
015300               10  CP-SWT-MONTH-ENTRY OCCURS 12 TIMES
015400                                     INDEXED BY CP-SWMX.
015500                   15  CP-SWT-MSLOT-ENTRY OCCURS 96 TIMES
015600                                     INDEXED BY CP-SWMLX.
015700                       20  CP-SWT-M-SUM     PIC S9(09)V9(04) COMP-3
015800                                            VALUE ZERO.
015900                       20  CP-SWT-M-CNT     PIC 9(07)        COMP-3
016000                                            VALUE ZERO.
016100       01  CP-SWSTA-SWITCH-COUNT.
016200           05  CP-SWSTA-MAX-SWITCHES    PIC 9(02) COMP VALUE 30.
016300           05  CP-SWSTA-USED-SWITCHES   PIC 9(02) COMP VALUE ZERO.
016400           05  FILLER                   PIC X(10) VALUE SPACES.
016500       01  CP-SWSTA-SWITCH-COUNT-R REDEFINES CP-SWSTA-SWITCH-COUNT.
016600           05  CP-SWCR-BYTES            PIC X(14).
016700
016800       PROCEDURE DIVISION.
016900           PERFORM 000-MAINLINE
017000           GOBACK.
017100
017200*****************************************************************
017300*                  000-MAINLINE                                 *
017400*****************************************************************
017500       000-MAINLINE.
017600           PERFORM 100-INITIALIZATION
017700           PERFORM 200-BUILD-SWITCH-PROFILES
017800              UNTIL CP-EOF-SWITCH-CUR
017900           PERFORM 700-WRITE-SEASON-PROFILES
018000              VARYING CP-SWX FROM 1 BY 1
018100              UNTIL CP-SWX > CP-SWSTA-USED-SWITCHES
018200           PERFORM 900-TERMINATION
018300           .
018400
018500*****************************************************************
018600*                  100-INITIALIZATION                           *
018700*****************************************************************
018800       100-INITIALIZATION.
018900           INITIALIZE CP-COMMON-COUNTERS
019000           INITIALIZE CP-SWSTA-SWITCH-TABLE
019100           PERFORM 110-OPEN-FILES
019200           PERFORM 210-READ-SWITCH-CURRENT
019300           .
019400
019500*    110-OPEN-FILES - OPENS SWCURRIN FOR INPUT AND SEASSTAT FOR
019600       110-OPEN-FILES.
019700           OPEN INPUT  SWITCH-CURRENT-IN
019800           OPEN OUTPUT SEASON-STATS
019900           .
020000
020100*****************************************************************
020200*          200-BUILD-SWITCH-PROFILES - ONE PASS OF THE FILE     *
020300*****************************************************************
020400       200-BUILD-SWITCH-PROFILES.
020500           PERFORM 220-FIND-OR-ADD-SWITCH
020600           PERFORM 240-CLASSIFY-SAMPLE
020700           PERFORM 260-POST-SEASON-SLOT
020800           PERFORM 280-POST-MONTH-SLOT
020900           PERFORM 210-READ-SWITCH-CURRENT
021000           .
021100
021200*    210-READ-SWITCH-CURRENT - PULLS THE NEXT SWCURRIN ROW AND
021300       210-READ-SWITCH-CURRENT.
021400           READ SWITCH-CURRENT-IN INTO CP-SWITCH-CURRENT-RECORD
021500               AT END
021600                   SET CP-EOF-SWITCH-CUR TO TRUE
021700               NOT AT END
021800                   ADD 1 TO CP-CTR-RECS-READ
021900           END-READ
022000           .
022100
022200*    220-FIND-OR-ADD-SWITCH - LOOKS UP THE SWITCH BY MRID,
022300       220-FIND-OR-ADD-SWITCH.
022400           SET CP-SWX TO 1
022500           SEARCH CP-SWT-ENTRY
022600               AT END
022700                   PERFORM 230-ADD-NEW-SWITCH
022800               WHEN CP-SWT-MRID(CP-SWX) = CP-SW-MRID
022900                   CONTINUE
023000           END-SEARCH
023100           .
023200
023300*    230-ADD-NEW-SWITCH - APPENDS A NEW ROW TO THE SWITCH TABLE
023400       230-ADD-NEW-SWITCH.
023500           IF CP-SWSTA-USED-SWITCHES >= CP-SWSTA-MAX-SWITCHES
023600               DISPLAY 'CPSWSTA - SWITCH TABLE FULL, MRID IGNORED '
023700                       CP-SW-MRID
023800               ADD 1 TO CP-CTR-ERRORS
023900               ADD 1 TO CP-CTR-RECS-SKIPPED
024000               SET CP-SWX TO CP-SWSTA-USED-SWITCHES
024100           ELSE
024200               ADD 1 TO CP-SWSTA-USED-SWITCHES
024300               SET CP-SWX TO CP-SWSTA-USED-SWITCHES
024400               MOVE CP-SW-MRID  TO CP-SWT-MRID(CP-SWX)
024500               SET CP-SWT-IN-USE(CP-SWX) TO TRUE
024600           END-IF
024700           .
024800
024900*    240-CLASSIFY-SAMPLE - BUCKET ONE RAW SAMPLE BY SEASON/SLOT.
025000       240-CLASSIFY-SAMPLE.
025100           MOVE CP-SW-SAMPLE-MM TO CP-WW-MONTH
025200           EVALUATE CP-WW-MONTH
025300               WHEN 01 THRU 03  MOVE CP-SEASON-SPRING TO CP-WW-SEASON
025400               WHEN 04 THRU 06  MOVE CP-SEASON-SUMMER TO CP-WW-SEASON
025500               WHEN 07 THRU 09  MOVE CP-SEASON-AUTUMN TO CP-WW-SEASON
025600               WHEN 10 THRU 12  MOVE CP-SEASON-WINTER TO CP-WW-SEASON
025700               WHEN OTHER
025800                   DISPLAY 'CPSWSTA - BAD SAMPLE MONTH ' CP-WW-MONTH
025900                   ADD 1 TO CP-CTR-ERRORS
026000                   MOVE CP-SEASON-SPRING TO CP-WW-SEASON
026100           END-EVALUATE
026200           COMPUTE CP-WW-SLOT-Q-PART = CP-SW-SAMPLE-MI / 15
026300           COMPUTE CP-WW-SLOT = (CP-SW-SAMPLE-HH * 4)
026400                                + CP-WW-SLOT-Q-PART + 1
026500           .
026600
026700*    260-POST-SEASON-SLOT - POSTS ONE READING INTO ITS SEASON'S
026800       260-POST-SEASON-SLOT.
026900           SET CP-SWSX TO CP-WW-SEASON
027000           SET CP-SWLX TO CP-WW-SLOT
027100           IF CP-SW-I-A > CP-SWT-MAX-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
027200               MOVE CP-SW-I-A
027300                        TO CP-SWT-MAX-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
027400           END-IF
027500           ADD CP-SW-I-A TO CP-SWT-SUM-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
027600           ADD 1         TO CP-SWT-CNT-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
027700           .
027800
027900*    280-POST-MONTH-SLOT - POSTS THE SAME READING INTO ITS
028000       280-POST-MONTH-SLOT.
028100           SET CP-SWMX  TO CP-WW-MONTH
028200           SET CP-SWMLX TO CP-WW-SLOT
028300           ADD CP-SW-I-A TO CP-SWT-M-SUM(CP-SWX, CP-SWMX, CP-SWMLX)
028400           ADD 1         TO CP-SWT-M-CNT(CP-SWX, CP-SWMX, CP-SWMLX)
028500           .
028600
028700*****************************************************************
028800*    700-WRITE-SEASON-PROFILES - ONE SWITCH'S FOUR VIEWS         *
028900*****************************************************************
029000       700-WRITE-SEASON-PROFILES.
029100           PERFORM 710-WRITE-SEASON-MAX
029200              VARYING CP-SWSX FROM 1 BY 1
029300              UNTIL CP-SWSX > 4
029400           PERFORM 730-WRITE-GRAND-VIEWS
029500              VARYING CP-SWLX FROM 1 BY 1
029600              UNTIL CP-SWLX > 96
029700           PERFORM 750-WRITE-SEASON-CLUSTER
029800              VARYING CP-SWSX FROM 1 BY 1
029900              UNTIL CP-SWSX > 4
030000           PERFORM 780-WRITE-PS-CLUSTER
030100              VARYING CP-SWSX FROM 1 BY 1
030200              UNTIL CP-SWSX > 4
030300           .
030400
030500*    710-WRITE-SEASON-MAX - WRITES THE TS-TYPE GRAND-MAX ROW
030600       710-WRITE-SEASON-MAX.
030700           PERFORM 720-WRITE-ONE-SEASON-SLOT
030800              VARYING CP-SWLX FROM 1 BY 1
030900              UNTIL CP-SWLX > 96
031000           .
031100
031200*    720-WRITE-ONE-SEASON-SLOT - WRITES ONE OF THE 96 PS-TYPE
031300       720-WRITE-ONE-SEASON-SLOT.
031400           INITIALIZE CP-SEASON-STATS-RECORD
031500           SET CP-SS-TYPE-SW-SEASON TO TRUE
031600           MOVE CP-SWT-MRID(CP-SWX)  TO CP-SS-MRID
031700           MOVE CP-SWSX              TO CP-SS-SEASON
031800           MOVE CP-SWLX              TO CP-SS-SLOT
031900           MOVE CP-SWT-MAX-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
032000                                     TO CP-SS-VALUE-1
032100           MOVE ZERO                 TO CP-SS-VALUE-2
032200           MOVE ZERO                 TO CP-SS-PHASE-IDX
032300           COMPUTE CP-SS-REL-KEY = 1 + (CP-SWX * 1200)
032400                                 + (CP-SWSX * 96) + CP-SWLX
032500           PERFORM 795-WRITE-SEASON-STATS-ROW
032600           .
032700
032800*    730-WRITE-GRAND-VIEWS - DRIVES 710 AND 720 FOR ONE SWITCH,
032900       730-WRITE-GRAND-VIEWS.
033000           MOVE CP-SWT-MAX-AMPS(CP-SWX, 1, CP-SWLX) TO CP-SS-VALUE-1
033100           PERFORM 740-ROLL-GRAND-MAX
033200              VARYING CP-SWSX FROM 2 BY 1
033300              UNTIL CP-SWSX > 4
033400           INITIALIZE CP-SEASON-STATS-RECORD
033500           SET CP-SS-TYPE-SW-SEASON TO TRUE
033600           MOVE CP-SWT-MRID(CP-SWX) TO CP-SS-MRID
033700           MOVE CP-SEASON-GRAND-MAX TO CP-SS-SEASON
033800           MOVE CP-SWLX             TO CP-SS-SLOT
033900           MOVE ZERO                TO CP-SS-VALUE-2
034000           MOVE ZERO                TO CP-SS-PHASE-IDX
034100           COMPUTE CP-SS-REL-KEY = 1 + (CP-SWX * 1200) + 1100
034200                                 + CP-SWLX
034300           PERFORM 795-WRITE-SEASON-STATS-ROW
034400           COMPUTE CP-SS-VALUE-1 =
034500               ( CP-SWT-MAX-AMPS(CP-SWX, 1, CP-SWLX)
034600               + CP-SWT-MAX-AMPS(CP-SWX, 2, CP-SWLX)
034700               + CP-SWT-MAX-AMPS(CP-SWX, 3, CP-SWLX)
034800               + CP-SWT-MAX-AMPS(CP-SWX, 4, CP-SWLX) ) / 4
034900           SET CP-SS-TYPE-SW-SEASON TO TRUE
035000           MOVE CP-SEASON-GRAND-AVG TO CP-SS-SEASON
035100           COMPUTE CP-SS-REL-KEY = 1 + (CP-SWX * 1200) + 1150
035200                                 + CP-SWLX
035300           PERFORM 795-WRITE-SEASON-STATS-ROW
035400           .
035500
035600*    740-ROLL-GRAND-MAX - FOLDS ONE SEASON'S MAXIMUM INTO THE
035700       740-ROLL-GRAND-MAX.
035800           IF CP-SWT-MAX-AMPS(CP-SWX, CP-SWSX, CP-SWLX) > CP-SS-VALUE-1
035900               MOVE CP-SWT-MAX-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
036000                                       TO CP-SS-VALUE-1
036100           END-IF
036200           .
036300
036400*    750-WRITE-SEASON-CLUSTER - DRIVES THE PER-SLOT CLUSTER
036500       750-WRITE-SEASON-CLUSTER.
036600           PERFORM 760-WRITE-ONE-CLUSTER-SLOT
036700              VARYING CP-SWLX FROM 1 BY 1
036800              UNTIL CP-SWLX > 96
036900           .
037000
037100*    760-WRITE-ONE-CLUSTER-SLOT - WRITES ONE CS-TYPE ROW HOLDING
037200       760-WRITE-ONE-CLUSTER-SLOT.
037300           INITIALIZE CP-SEASON-STATS-RECORD
037400           SET CP-SS-TYPE-SW-SEASCLUS TO TRUE
037500           MOVE CP-SWT-MRID(CP-SWX)  TO CP-SS-MRID
037600           MOVE CP-SWSX              TO CP-SS-SEASON
037700           MOVE CP-SWLX              TO CP-SS-SLOT
037800           IF CP-SWT-CNT-AMPS(CP-SWX, CP-SWSX, CP-SWLX) > ZERO
037900               COMPUTE CP-SS-VALUE-1 =
038000                   CP-SWT-SUM-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
038100                       / CP-SWT-CNT-AMPS(CP-SWX, CP-SWSX, CP-SWLX)
038200           ELSE
038300               MOVE ZERO TO CP-SS-VALUE-1
038400           END-IF
038500           MOVE ZERO                 TO CP-SS-VALUE-2
038600           MOVE ZERO                 TO CP-SS-PHASE-IDX
038700           COMPUTE CP-SS-REL-KEY = 1 + (CP-SWX * 1200) + 400
038800                                 + (CP-SWSX * 96) + CP-SWLX
038900           PERFORM 795-WRITE-SEASON-STATS-ROW
039000           .
039100
039200*****************************************************************
039300*    780-WRITE-PS-CLUSTER - PEAK/VALLEY WINDOWED MONTH PICK      *
039400*    TRY MONTH SEASON*3-2, THEN SEASON*3-1, THEN SEASON*3, IN    *
039500*    THAT ORDER - FIRST MONTH WITH ALL 96 SLOTS POPULATED WINS.  *
039600*    IF NONE QUALIFY, KEEP THE LAST MONTH TRIED AS-IS.           *
039700*****************************************************************
039800       780-WRITE-PS-CLUSTER.
039900           COMPUTE CP-WW-CANDIDATE-MONTH = (CP-SWSX * 3) - 2
040000           MOVE 'N' TO CP-WW-FULLY-POPULATED
040100           MOVE ZERO TO CP-WW-TRY-COUNT
040200           PERFORM 782-TRY-ONE-MONTH
040300              UNTIL CP-WW-MONTH-IS-FULL OR CP-WW-TRY-COUNT > 2
040400           MOVE CP-WW-CANDIDATE-MONTH TO CP-WW-BEST-MONTH
040500           PERFORM 790-WRITE-ONE-PS-SLOT
040600              VARYING CP-SWLX FROM 1 BY 1
040700              UNTIL CP-SWLX > 96
040800           .
040900
041000*    782-TRY-ONE-MONTH - TESTS WHETHER ONE CANDIDATE MONTH IS
041100       782-TRY-ONE-MONTH.
041200           SET CP-SWMX TO CP-WW-CANDIDATE-MONTH
041300           MOVE 'Y' TO CP-WW-FULLY-POPULATED
041400           SET CP-SWMLX TO 1
041500           PERFORM 784-CHECK-ONE-SLOT-FULL
041600              VARYING CP-SWMLX FROM 1 BY 1
041700              UNTIL CP-SWMLX > 96
041800           IF NOT CP-WW-MONTH-IS-FULL
041900               ADD 1 TO CP-WW-CANDIDATE-MONTH
042000               ADD 1 TO CP-WW-TRY-COUNT
042100           END-IF
042200           .
042300
042400*    784-CHECK-ONE-SLOT-FULL - TESTS A SINGLE 15-MINUTE SLOT
042500       784-CHECK-ONE-SLOT-FULL.
042600           IF CP-SWT-M-CNT(CP-SWX, CP-SWMX, CP-SWMLX) = ZERO
042700               MOVE 'N' TO CP-WW-FULLY-POPULATED
042800           END-IF
042900           .
043000
043100*    790-WRITE-ONE-PS-SLOT - WRITES ONE PM-TYPE ROW HOLDING THE
043200       790-WRITE-ONE-PS-SLOT.
043300           INITIALIZE CP-SEASON-STATS-RECORD
043400           SET CP-SS-TYPE-SW-PSCLUS TO TRUE
043500           MOVE CP-SWT-MRID(CP-SWX)   TO CP-SS-MRID
043600           MOVE CP-SWSX               TO CP-SS-SEASON
043700           MOVE CP-SWLX               TO CP-SS-SLOT
043800           SET CP-SWMX TO CP-WW-BEST-MONTH
043900           SET CP-SWMLX TO CP-SWLX
044000           IF CP-SWT-M-CNT(CP-SWX, CP-SWMX, CP-SWMLX) > ZERO
044100               COMPUTE CP-SS-VALUE-1 =
044200                   CP-SWT-M-SUM(CP-SWX, CP-SWMX, CP-SWMLX)
044300                       / CP-SWT-M-CNT(CP-SWX, CP-SWMX, CP-SWMLX)
044400           ELSE
044500               MOVE ZERO TO CP-SS-VALUE-1
044600           END-IF
044700           MOVE ZERO                  TO CP-SS-VALUE-2
044800           MOVE ZERO                  TO CP-SS-PHASE-IDX
044900           COMPUTE CP-SS-REL-KEY = 1 + (CP-SWX * 1200) + 700
045000                                 + (CP-SWSX * 96) + CP-SWLX
045100           PERFORM 795-WRITE-SEASON-STATS-ROW
045200           .
045300
045400*    795-WRITE-SEASON-STATS-ROW - COMMON TAIL PARAGRAPH THAT
045500       795-WRITE-SEASON-STATS-ROW.
045600           WRITE SEASON-STATS-REC FROM CP-SEASON-STATS-RECORD
045700           IF CP-FS-SEASON-STATS NOT = '00'
045800               DISPLAY 'CPSWSTA - ERROR WRITING SEASON-STATS '
045900                       CP-FS-SEASON-STATS
046000               GO TO 999-ABEND
046100           END-IF
046200           ADD 1 TO CP-CTR-RECS-WRITTEN
046300           .
046400
046500*****************************************************************
046600*                  900-TERMINATION                              *
046700*****************************************************************
046800       900-TERMINATION.
046900           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
047000           .
047100
047200*    910-CLOSE-FILES - CLOSES SWCURRIN AND SEASSTAT AT END OF
047300       910-CLOSE-FILES.
047400           CLOSE SWITCH-CURRENT-IN
047500           CLOSE SEASON-STATS
047600           .
047700
047800*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
047900       920-DISPLAY-COUNTERS.
048000           DISPLAY 'CPSWSTA PROCESSING COMPLETE'
048100           DISPLAY 'SWITCHES PROCESSED : ' CP-SWSTA-USED-SWITCHES
048200           DISPLAY 'RECORDS READ        : ' CP-CTR-RECS-READ
048300           DISPLAY 'RECORDS WRITTEN     : ' CP-CTR-RECS-WRITTEN
048400           .
048500
048600*    920-DISPLAY-COUNTERS-EXIT - EXIT FOR THE PERFORM THRU.
048700       920-DISPLAY-COUNTERS-EXIT.
048800           EXIT.
048900
049000*****************************************************************
049100*                  999-ABEND                                    *
049200*****************************************************************
049300       999-ABEND.
049400           DISPLAY 'PROGRAM ABENDING - CPSWSTA'
049500           MOVE 16 TO RETURN-CODE
049600           GOBACK
049700           .
