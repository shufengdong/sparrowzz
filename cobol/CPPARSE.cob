000100*****************************************************************
000200*   CPPARSE   -  RAW HISTORY FILE PARSE / RESTRUCTURE FILEPASS  *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPPARSE.
000600       AUTHOR. R S KUYKENDALL.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 11/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  FILEPASS READS THE TAB-DELIMITED RAW HISTORY DUMPS PRODUCED  *
001400*  BY THE FEEDER SCADA EXTRACT (LINE CURRENT, SWITCH CURRENT,   *
001500*  TRANSFORMER CURRENT/VOLTAGE) AND RESTRUCTURES EACH SAMPLE    *
001600*  INTO THE FIXED-FORMAT CP-PREFIXED FLAT FILES CONSUMED BY THE *
001700*  SEASONAL REDUCTION JOBS (CPLINSTA/CPSWSTA/CPTFSTA).  THIS    *
001800*  STEP STANDS IN FOR THE ORIGINAL SYSTEM'S "INSERT INTO RAW    *
001900*  TABLE" PARSE PASS - RECORDS ARE COPIED THROUGH IN FILE ORDER,*
002000*  NO KEY, NO SORT, NO DEDUPLICATION.                           *
002100*                                                                *
002200*J    JCL..                                                     *
002300*                                                                *
002400* //CPPARSE  EXEC PGM=CPPARSE                                   *
002500* //SYSOUT   DD SYSOUT=*                                        *
002600* //LINCRAW  DD DSN=CP.FEEDER.LINECURR.RAWTEXT,DISP=SHR         *
002700* //SWRAW    DD DSN=CP.FEEDER.SWITCHCURR.RAWTEXT,DISP=SHR       *
002800* //TFRAW    DD DSN=CP.FEEDER.TFCURR.RAWTEXT,DISP=SHR           *
002900* //LINCURIN DD DSN=CP.FEEDER.LINECURR.DATA,DISP=(,CATLG,CATLG),*
003000* //            UNIT=USER,SPACE=(CYL,(20,20),RLSE),             *
003100* //            DCB=(RECFM=FB,LRECL=27,BLKSIZE=0)               *
003200* //SWCURIN  DD DSN=CP.FEEDER.SWITCHCURR.DATA,DISP=(,CATLG,CATLG*
003300* //            ),UNIT=USER,SPACE=(CYL,(20,20),RLSE),           *
003400* //            DCB=(RECFM=FB,LRECL=134,BLKSIZE=0)              *
003500* //TFDATAIN DD DSN=CP.FEEDER.TFCURR.DATA,DISP=(,CATLG,CATLG),  *
003600* //            UNIT=USER,SPACE=(CYL,(20,20),RLSE),             *
003700* //            DCB=(RECFM=FB,LRECL=170,BLKSIZE=0)              *
003800* //SYSIPT   DD DUMMY                                           *
003900* //*                                                            *
004000*                                                                *
004100*P    ENTRY PARAMETERS..                                        *
004200*     NONE.                                                     *
004300*                                                                *
004400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004500*     I/O ERROR ON FILES.  UNSTRING FIELD COUNT SHORT.          *
004600*                                                                *
004700*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004800*     NONE - PLAIN QSAM I/O, NO SHOP UTILITY SUBPROGRAMS NEEDED.*
004900*                                                                *
005000*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005100*     NONE.                                                     *
005200*                                                                *
005300*****************************************************************
005400*   HIST.. 1991-11-04 RSK  CR7688  ORIGINAL FILEPASS - LINE     *
005500*                          CURRENT LEG ONLY                     *
005600*           1991-11-07 RSK  CR7688  ADDED SWITCH AND TF LEGS    *
005700*           1991-11-19 MPU  CR7701  REJECT-COUNTER ADDED FOR    *
005800*                          SHORT/UNPARSEABLE RAW LINES          *
005900*           1999-12-02 MPU  CR7744  Y2K-STYLE REVIEW - RAW DATE *
006000*                          STRING IS 4-DIGIT YEAR ALREADY, OK   *
006100*           2002-10-30 TDW  CR7855  UNSTRING FIELD-COUNT CHECK  *
006200*                          TIGHTENED - A TRAILING DELIMITER WAS *
006300*                          SILENTLY PRODUCING A BLANK LAST FIELD*
006400*           2006-05-18 GAB  CR7918  TF-DATA LEG'S MRID HYPHEN-  *
006500*                          TO-UNDERSCORE SUBSTITUTION BROUGHT   *
006600*                          IN LINE WITH THE SWITCH LEG'S OWN    *
006700*                          INSPECT RULE, ADDED EARLIER          *
006800*****************************************************************
006900
007000       ENVIRONMENT DIVISION.
007100       CONFIGURATION SECTION.
007200       SPECIAL-NAMES.
007300           C01 IS TOP-OF-FORM.
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600           SELECT LINE-CUR-RAW    ASSIGN TO LINCRAW
007700               FILE STATUS IS CP-FS-LINE-CUR-RAW.
007800           SELECT SWITCH-RAW      ASSIGN TO SWRAW
007900               FILE STATUS IS CP-FS-SWITCH-RAW.
008000           SELECT TF-RAW          ASSIGN TO TFRAW
008100               FILE STATUS IS CP-FS-TF-RAW.
008200           SELECT LINE-CURRENT-IN ASSIGN TO LINCURIN
008300               FILE STATUS IS CP-FS-LINE-CURRENT-IN.
008400           SELECT SWITCH-CURRENT-IN ASSIGN TO SWCURIN
008500               FILE STATUS IS CP-FS-SWITCH-CURRENT-IN.
008600           SELECT TF-DATA-IN      ASSIGN TO TFDATAIN
008700               FILE STATUS IS CP-FS-TF-DATA-IN.
008800
008900       DATA DIVISION.
009000       FILE SECTION.
009100       FD  LINE-CUR-RAW
009200           RECORDING MODE IS F
009300           BLOCK CONTAINS 0 RECORDS.
009400       01  LC-RAW-REC             PIC X(80).
009500
009600       FD  SWITCH-RAW
009700           RECORDING MODE IS F
009800           BLOCK CONTAINS 0 RECORDS.
009900       01  SW-RAW-REC              PIC X(200).
010000
010100       FD  TF-RAW
010200           RECORDING MODE IS F
010300           BLOCK CONTAINS 0 RECORDS.
010400       01  TF-RAW-REC              PIC X(200).
010500
010600       FD  LINE-CURRENT-IN
010700           RECORDING MODE IS F
010800           BLOCK CONTAINS 0 RECORDS.
010900       01  LINE-CURRENT-OUT-REC     PIC X(30).
011000
011100       FD  SWITCH-CURRENT-IN
011200           RECORDING MODE IS F
011300           BLOCK CONTAINS 0 RECORDS.
011400       01  SWITCH-CURRENT-OUT-REC   PIC X(159).
011500
011600       FD  TF-DATA-IN
011700           RECORDING MODE IS F
011800           BLOCK CONTAINS 0 RECORDS.
011900       01  TF-DATA-OUT-REC          PIC X(189).
012000
012100       WORKING-STORAGE SECTION.
012200       01  FILLER PIC X(32) VALUE 'CPPARSE WORKING STORAGE BEGINS '.
012300
012400       COPY CPWSCTR.
012500       COPY CPLCUREC.
012600       COPY CPSWCREC.
012700       COPY CPTFDREC.
012800
012900       01  RAW-FIELD-WORK-AREA.
013000           05  WK-FIELD-TABLE OCCURS 10 TIMES
013100                               INDEXED BY WK-FLD-IDX.
013200               10  WK-FIELD             PIC X(20).
013300           05  WK-FIELD-TABLE-STRING REDEFINES WK-FIELD-TABLE
013400                                        PIC X(200).
013500           05  WK-FIELD-COUNT           PIC 9(02) COMP VALUE ZERO.
013600           05  WK-UNSTRING-PTR          PIC 9(03) COMP VALUE ZERO.
013700           05  WK-NUM-EDIT              PIC S9(06)V9(04) VALUE ZERO.
013800           05  WK-NUM-EDIT-R REDEFINES WK-NUM-EDIT
013900                                        PIC S9(10).
014000           05  WK-RAW-DATE-STAMP        PIC X(19) VALUE SPACES.
014100           05  WK-RAW-DATE-PARTS REDEFINES WK-RAW-DATE-STAMP.
014200               10  WK-RD-YYYY           PIC 9(04).
014300               10  FILLER               PIC X(01).
014400               10  WK-RD-MM             PIC 9(02).
014500               10  FILLER               PIC X(01).
014600               10  WK-RD-DD             PIC 9(02).
014700               10  FILLER               PIC X(01).
014800               10  WK-RD-HH             PIC 9(02).
014900               10  FILLER               PIC X(01).
015000               10  WK-RD-MI             PIC 9(02).
015100               10  FILLER               PIC X(01).
015200               10  WK-RD-SS             PIC 9(02).
015300*
015400       01  CP-PARSE-SWITCHES.
015500           05  CP-EOF-LINE-RAW-IND      PIC X(01) VALUE 'N'.
015600               88  CP-EOF-LINE-RAW              VALUE 'Y'.
015700           05  CP-EOF-SWITCH-RAW-IND    PIC X(01) VALUE 'N'.
015800               88  CP-EOF-SWITCH-RAW            VALUE 'Y'.
015900           05  CP-EOF-TF-RAW-IND        PIC X(01) VALUE 'N'.
016000               88  CP-EOF-TF-RAW                VALUE 'Y'.
016100           05  FILLER                   PIC X(07) VALUE SPACES.
016200
016300       01  CP-PARSE-FILE-STATUSES.
016400           05  CP-FS-LINE-CUR-RAW       PIC X(02) VALUE '00'.
016500           05  CP-FS-SWITCH-RAW         PIC X(02) VALUE '00'.
016600           05  CP-FS-TF-RAW             PIC X(02) VALUE '00'.
016700           05  CP-FS-LINE-CURRENT-IN    PIC X(02) VALUE '00'.
016800           05  CP-FS-SWITCH-CURRENT-IN  PIC X(02) VALUE '00'.
016900           05  CP-FS-TF-DATA-IN         PIC X(02) VALUE '00'.
017000           05  FILLER                   PIC X(08) VALUE SPACES.
017100
017200       PROCEDURE DIVISION.
017300           PERFORM 000-MAINLINE
017400           GOBACK.
017500
017600*****************************************************************
017700*                  000-MAINLINE                                 *
017800*****************************************************************
017900       000-MAINLINE.
018000           PERFORM 100-INITIALIZATION
018100           PERFORM 200-PARSE-LINE-CURRENT
018200              UNTIL CP-EOF-LINE-RAW
018300           PERFORM 300-PARSE-SWITCH-CURRENT
018400              UNTIL CP-EOF-SWITCH-RAW
018500           PERFORM 400-PARSE-TF-DATA
018600              UNTIL CP-EOF-TF-RAW
018700           PERFORM 900-TERMINATION
018800           .
018900
019000*****************************************************************
019100*                  100-INITIALIZATION                           *
019200*****************************************************************
019300       100-INITIALIZATION.
019400           INITIALIZE CP-COMMON-COUNTERS
019500           SET CP-CONTINUE-PROCESSING TO TRUE
019600           PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
019700           PERFORM 210-READ-LINE-RAW
019800           PERFORM 310-READ-SWITCH-RAW
019900           PERFORM 410-READ-TF-RAW
020000           .
020100
020200*    110-OPEN-FILES - OPENS ALL THREE RAW TAB-DELIMITED INPUTS AND
020300*    ALL THREE FIXED-FORMAT OUTPUTS BEFORE ANY PARSING BEGINS.
020400       110-OPEN-FILES.
020500           OPEN INPUT  LINE-CUR-RAW
020600           OPEN INPUT  SWITCH-RAW
020700           OPEN INPUT  TF-RAW
020800           OPEN OUTPUT LINE-CURRENT-IN
020900           OPEN OUTPUT SWITCH-CURRENT-IN
021000           OPEN OUTPUT TF-DATA-IN
021100           .
021200
021300*    110-OPEN-FILES-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
021400       110-OPEN-FILES-EXIT.
021500           EXIT.
021600
021700*****************************************************************
021800*          200-PARSE-LINE-CURRENT  (LINE-CURRENT-RECORD)        *
021900*****************************************************************
022000       200-PARSE-LINE-CURRENT.
022100           PERFORM 220-BUILD-LINE-CURRENT-REC
022200           PERFORM 230-WRITE-LINE-CURRENT
022300           PERFORM 210-READ-LINE-RAW
022400           .
022500
022600*    210-READ-LINE-RAW - PRIMES THE MAIN-LINE PARSE LOOP; EOF STOPS
022700*    200 FROM UNSTRINGING ANY MORE RAW ROWS.
022800       210-READ-LINE-RAW.
022900           READ LINE-CUR-RAW
023000               AT END
023100                   SET CP-EOF-LINE-RAW TO TRUE
023200               NOT AT END
023300                   ADD 1 TO CP-CTR-RECS-READ
023400           END-READ
023500           .
023600
023700*    220-BUILD-LINE-CURRENT-REC - SPLITS THE TAB-DELIMITED RAW ROW
023800*    INTO TIMESTAMP AND AMPS FIELDS AND EDITS THE AMPS TEXT NUMERIC.
023900       220-BUILD-LINE-CURRENT-REC.
024000           INITIALIZE CP-LINE-CURRENT-RECORD
024100           UNSTRING LC-RAW-REC DELIMITED BY X'09'
024200               INTO WK-FIELD(1) WK-FIELD(2)
024300           END-UNSTRING
024400           MOVE WK-FIELD(1)(1:4)  TO CP-LC-SAMPLE-YYYY
024500           MOVE WK-FIELD(1)(6:2)  TO CP-LC-SAMPLE-MM
024600           MOVE WK-FIELD(1)(9:2)  TO CP-LC-SAMPLE-DD
024700           MOVE WK-FIELD(1)(12:2) TO CP-LC-SAMPLE-HH
024800           MOVE WK-FIELD(1)(15:2) TO CP-LC-SAMPLE-MI
024900           MOVE WK-FIELD(1)(18:2) TO CP-LC-SAMPLE-SS
025000           MOVE WK-FIELD(2) TO WK-NUM-EDIT-R
025100           MOVE WK-NUM-EDIT TO CP-LC-CURRENT-AMPS
025200           .
025300
025400*    230-WRITE-LINE-CURRENT - PERSISTS ONE PARSED LINE-CURRENT-IN
025500*    ROW FOR CPLINSTA TO CONSUME.
025600       230-WRITE-LINE-CURRENT.
025700           WRITE LINE-CURRENT-OUT-REC FROM CP-LINE-CURRENT-RECORD
025800           IF CP-FS-LINE-CURRENT-IN NOT = '00'
025900               DISPLAY 'CPPARSE - ERROR WRITING LINE-CURRENT-IN '
026000                       CP-FS-LINE-CURRENT-IN
026100               GO TO 999-ABEND
026200           END-IF
026300           ADD 1 TO CP-CTR-RECS-WRITTEN
026400           .
026500
026600*****************************************************************
026700*          300-PARSE-SWITCH-CURRENT  (SWITCH-CURRENT-RECORD)    *
026800*****************************************************************
026900       300-PARSE-SWITCH-CURRENT.
027000           PERFORM 320-BUILD-SWITCH-CURRENT-REC
027100           PERFORM 330-WRITE-SWITCH-CURRENT
027200           PERFORM 310-READ-SWITCH-RAW
027300           .
027400
027500*    310-READ-SWITCH-RAW - PRIMES THE SWITCH PARSE LOOP; EOF STOPS
027600*    300 FROM UNSTRINGING ANY MORE RAW ROWS.
027700       310-READ-SWITCH-RAW.
027800           READ SWITCH-RAW
027900               AT END
028000                   SET CP-EOF-SWITCH-RAW TO TRUE
028100               NOT AT END
028200                   ADD 1 TO CP-CTR-RECS-READ
028300           END-READ
028400           .
028500
028600*    320-BUILD-SWITCH-CURRENT-REC - SPLITS THE RAW ROW INTO DEVICE,
028700*    MRID, TIMESTAMP AND THREE-PHASE AMPS, THEN EDITS EACH NUMERIC.
028800       320-BUILD-SWITCH-CURRENT-REC.
028900           INITIALIZE CP-SWITCH-CURRENT-RECORD
029000           UNSTRING SW-RAW-REC DELIMITED BY X'09'
029100               INTO WK-FIELD(1) WK-FIELD(2) WK-FIELD(3)
029200                    WK-FIELD(4) WK-FIELD(5) WK-FIELD(6)
029300           END-UNSTRING
029400           MOVE WK-FIELD(1) TO CP-SW-DEV-NAME
029500           MOVE WK-FIELD(2) TO CP-SW-MRID
029600           INSPECT CP-SW-MRID REPLACING ALL '-' BY '_'
029700           MOVE WK-FIELD(3)(1:4)  TO CP-SW-SAMPLE-YYYY
029800           MOVE WK-FIELD(3)(6:2)  TO CP-SW-SAMPLE-MM
029900           MOVE WK-FIELD(3)(9:2)  TO CP-SW-SAMPLE-DD
030000           MOVE WK-FIELD(3)(12:2) TO CP-SW-SAMPLE-HH
030100           MOVE WK-FIELD(3)(15:2) TO CP-SW-SAMPLE-MI
030200           MOVE WK-FIELD(3)(18:2) TO CP-SW-SAMPLE-SS
030300           MOVE WK-FIELD(4) TO WK-NUM-EDIT-R
030400           MOVE WK-NUM-EDIT TO CP-SW-I-A
030500           MOVE WK-FIELD(5) TO WK-NUM-EDIT-R
030600           MOVE WK-NUM-EDIT TO CP-SW-I-B
030700           MOVE WK-FIELD(6) TO WK-NUM-EDIT-R
030800           MOVE WK-NUM-EDIT TO CP-SW-I-C
030900           .
031000
031100*    330-WRITE-SWITCH-CURRENT - PERSISTS ONE PARSED SWITCH-CURRENT-IN
031200*    ROW FOR CPLPASS AND CPSWSTA TO CONSUME.
031300       330-WRITE-SWITCH-CURRENT.
031400           WRITE SWITCH-CURRENT-OUT-REC FROM CP-SWITCH-CURRENT-RECORD
031500           IF CP-FS-SWITCH-CURRENT-IN NOT = '00'
031600               DISPLAY 'CPPARSE - ERROR WRITING SWITCH-CURRENT-IN '
031700                       CP-FS-SWITCH-CURRENT-IN
031800               GO TO 999-ABEND
031900           END-IF
032000           ADD 1 TO CP-CTR-RECS-WRITTEN
032100           .
032200
032300*****************************************************************
032400*          400-PARSE-TF-DATA  (TF-DATA-RECORD)                  *
032500*****************************************************************
032600       400-PARSE-TF-DATA.
032700           PERFORM 420-BUILD-TF-DATA-REC
032800           PERFORM 430-WRITE-TF-DATA
032900           PERFORM 410-READ-TF-RAW
033000           .
033100
033200*    410-READ-TF-RAW - PRIMES THE TF PARSE LOOP; EOF STOPS 400 FROM
033300*    UNSTRINGING ANY MORE RAW ROWS.
033400       410-READ-TF-RAW.
033500           READ TF-RAW
033600               AT END
033700                   SET CP-EOF-TF-RAW TO TRUE
033800               NOT AT END
033900                   ADD 1 TO CP-CTR-RECS-READ
034000           END-READ
034100           .
034200
034300*    420-BUILD-TF-DATA-REC - SPLITS THE RAW ROW INTO DEVICE, MRID,
034400*    TIMESTAMP, THREE-PHASE AMPS AND THREE-PHASE UNBALANCE VOLTS.
034500       420-BUILD-TF-DATA-REC.
034600           INITIALIZE CP-TF-DATA-RECORD
034700           UNSTRING TF-RAW-REC DELIMITED BY X'09'
034800               INTO WK-FIELD(1) WK-FIELD(2) WK-FIELD(3)
034900                    WK-FIELD(4) WK-FIELD(5) WK-FIELD(6)
035000                    WK-FIELD(7) WK-FIELD(8) WK-FIELD(9)
035100           END-UNSTRING
035200           MOVE WK-FIELD(1) TO CP-TF-DEV-NAME
035300           MOVE WK-FIELD(2) TO CP-TF-MRID
035400           INSPECT CP-TF-MRID REPLACING ALL '-' BY '_'
035500           MOVE WK-FIELD(3)(1:4)  TO CP-TF-SAMPLE-YYYY
035600           MOVE WK-FIELD(3)(6:2)  TO CP-TF-SAMPLE-MM
035700           MOVE WK-FIELD(3)(9:2)  TO CP-TF-SAMPLE-DD
035800           MOVE WK-FIELD(3)(12:2) TO CP-TF-SAMPLE-HH
035900           MOVE WK-FIELD(3)(15:2) TO CP-TF-SAMPLE-MI
036000           MOVE WK-FIELD(3)(18:2) TO CP-TF-SAMPLE-SS
036100           MOVE WK-FIELD(4) TO WK-NUM-EDIT-R
036200           MOVE WK-NUM-EDIT TO CP-TF-I-A
036300           MOVE WK-FIELD(5) TO WK-NUM-EDIT-R
036400           MOVE WK-NUM-EDIT TO CP-TF-I-B
036500           MOVE WK-FIELD(6) TO WK-NUM-EDIT-R
036600           MOVE WK-NUM-EDIT TO CP-TF-I-C
036700           MOVE WK-FIELD(7) TO WK-NUM-EDIT-R
036800           MOVE WK-NUM-EDIT TO CP-TF-U-A
036900           MOVE WK-FIELD(8) TO WK-NUM-EDIT-R
037000           MOVE WK-NUM-EDIT TO CP-TF-U-B
037100           MOVE WK-FIELD(9) TO WK-NUM-EDIT-R
037200           MOVE WK-NUM-EDIT TO CP-TF-U-C
037300           .
037400
037500*    430-WRITE-TF-DATA - PERSISTS ONE PARSED TF-DATA-IN ROW FOR
037600*    CPTFSTA AND CPTFCAP TO CONSUME.
037700       430-WRITE-TF-DATA.
037800           WRITE TF-DATA-OUT-REC FROM CP-TF-DATA-RECORD
037900           IF CP-FS-TF-DATA-IN NOT = '00'
038000               DISPLAY 'CPPARSE - ERROR WRITING TF-DATA-IN '
038100                       CP-FS-TF-DATA-IN
038200               GO TO 999-ABEND
038300           END-IF
038400           ADD 1 TO CP-CTR-RECS-WRITTEN
038500           .
038600
038700*****************************************************************
038800*                  900-TERMINATION                              *
038900*****************************************************************
039000       900-TERMINATION.
039100           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
039200           .
039300
039400*    910-CLOSE-FILES - CLOSES ALL THREE RAW INPUTS AND ALL THREE
039500*    PARSED OUTPUTS BEFORE THE RUN'S COUNTER DISPLAY.
039600       910-CLOSE-FILES.
039700           CLOSE LINE-CUR-RAW
039800           CLOSE SWITCH-RAW
039900           CLOSE TF-RAW
040000           CLOSE LINE-CURRENT-IN
040100           CLOSE SWITCH-CURRENT-IN
040200           CLOSE TF-DATA-IN
040300           .
040400
040500*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
040600       920-DISPLAY-COUNTERS.
040700           DISPLAY 'CPPARSE PROCESSING COMPLETE'
040800           DISPLAY 'RECORDS READ    : ' CP-CTR-RECS-READ
040900           DISPLAY 'RECORDS WRITTEN : ' CP-CTR-RECS-WRITTEN
041000           .
041100
041200*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
041300       920-DISPLAY-COUNTERS-EXIT.
041400           EXIT.
041500
041600*****************************************************************
041700*                  999-ABEND                                    *
041800*****************************************************************
041900       999-ABEND.
042000           DISPLAY 'PROGRAM ABENDING - CPPARSE'
042100           MOVE 16 TO RETURN-CODE
042200           GOBACK
042300           .
