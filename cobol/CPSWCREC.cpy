000100*****************************************************************
000200*   CPSWCREC  -  SWITCH CURRENT SAMPLE RECORD        (SWCURIN) *
000300*****************************************************************
000400*   HIST.. 1991-10-14 RSK  CR7688  ORIGINAL LAYOUT - THREE-PHASE*
000500*                          SWITCH SAMPLE, MRID CIM '-' -> '_'   *
000600*           1991-11-05 RSK  CR7699  ADDED DEV-NAME/MRID SPLIT   *
000700*                          AFTER FIELD REVIEW WITH ENGINEERING  *
000800*****************************************************************
000900       01  CP-SWITCH-CURRENT-RECORD.
001000           05  CP-SW-DEV-NAME            PIC X(50).
001100           05  CP-SW-MRID                PIC X(50).
001200           05  CP-SW-SAMPLE-DATE.
001300               10  CP-SW-SAMPLE-YYYY     PIC 9(04).
001400               10  FILLER                PIC X(01) VALUE '-'.
001500               10  CP-SW-SAMPLE-MM       PIC 9(02).
001600               10  FILLER                PIC X(01) VALUE '-'.
001700               10  CP-SW-SAMPLE-DD       PIC 9(02).
001800               10  FILLER                PIC X(01) VALUE SPACE.
001900               10  CP-SW-SAMPLE-HH       PIC 9(02).
002000               10  FILLER                PIC X(01) VALUE ':'.
002100               10  CP-SW-SAMPLE-MI       PIC 9(02).
002200               10  FILLER                PIC X(01) VALUE ':'.
002300               10  CP-SW-SAMPLE-SS       PIC 9(02).
002400           05  CP-SW-PHASE-CURRENTS.
002500               10  CP-SW-I-A             PIC S9(06)V9(04).
002600               10  CP-SW-I-B             PIC S9(06)V9(04).
002700               10  CP-SW-I-C             PIC S9(06)V9(04).
002800           05  FILLER                    PIC X(10) VALUE SPACES.
