000100*****************************************************************
000200*   CPTOPO  -  FEEDER TOPOLOGY WALK / EDGE CURRENT LIMITS /     *
000300*               PER-EDGE AVAILABLE CAPACITY CURVES              *
000400*****************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID. CPTOPO.
000700       AUTHOR. R S KUYKENDALL.
000800       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000900       DATE-WRITTEN. 12/1991.
001000       DATE-COMPILED.
001100       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001200*****************************************************************
001300*A    ABSTRACT..                                                *
001400*  CPTOPO WALKS THE FEEDER'S PREPARED TOPOLOGY (EDGETOIN, A      *
001500*  FLATTENED STAND-IN FOR THE SINGLE-LINE-DIAGRAM LOADER) FROM   *
001600*  THE SOURCE SUBSTATION NODE OUTWARD, DEPTH-FIRST, TO INDEX     *
001700*  EVERY EDGE'S DISTANCE FROM SOURCE AND THE SET OF EDGES ON THE *
001800*  SOURCE-TO-EDGE PATH.  IT THEN (1) APPLIES EVERY CONDUCTOR-    *
001900*  RATING RECORD IN LINPARIN TO THE EDGE(S) STRICTLY BETWEEN ITS *
002000*  TWO POLES, LOWERING EACH EDGE'S CURRENT LIMIT AND TAGGING ITS *
002100*  CONDUCTOR TYPE; (2) FINDS THE FIRST EDGE OFF THE SOURCE WHOSE  *
002200*  LIMIT WAS ACTUALLY SET (BELOW THE 10000A SENTINEL) - THE      *
002300*  "MAIN LINE" - AND BUILDS ITS DERATED AVAILABLE-CAPACITY CURVE *
002400*  FROM CPLINSTA'S MEASURED MAIN-LINE CURRENT; (3) STARTS EVERY   *
002500*  EDGE'S OWN CURVE FROM THE MAIN LINE'S AND INTERSECTS IT WITH   *
002600*  ITS OWN SWITCH'S DERATED LIMIT WHERE ONE IS KNOWN; AND (4)     *
002700*  WALKS THE TREE A SECOND TIME SO THAT NO EDGE'S CURVE EVER      *
002800*  EXCEEDS ANY EDGE BETWEEN IT AND THE SOURCE.  THE RESULT IS     *
002900*  WRITTEN PER EDGE (ONE-LINE-PARAM-OUT, THE LIMITS ONLY) AND     *
003000*  PER SWITCH MRID/SEASON/SLOT (AVAIL-CAP-OUT, THE FULL CURVE).   *
003100*                                                                *
003200*     CPLINSTA'S LINE-SEASON ROWS CARRY NO MRID (ONE MAIN LINE   *
003300*  PER FEEDER, NO PER-LINE BREAKOUT) AND ARE STORED AT THE 288-  *
003400*  SLOT (5-MINUTE) GRID; THIS PROGRAM REDUCES THEM TO THE 96-SLOT *
003500*  (15-MINUTE) GRID EVERYTHING ELSE USES BY TAKING THE MAXIMUM OF *
003600*  EACH GROUP OF THREE CONSECUTIVE 5-MINUTE SLOTS.                *
003700*                                                                *
003800*J    JCL..                                                     *
003900*                                                                *
004000* //CPTOPO   EXEC PGM=CPTOPO                                     *
004100* //SYSOUT   DD SYSOUT=*                                        *
004200* //EDGETOIN DD DSN=CP.FEEDER.EDGETOPO.DATA,DISP=SHR             *
004300* //LINPARIN DD DSN=CP.FEEDER.LINEPARAM.DATA,DISP=SHR            *
004400* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR          *
004500* //OLINPOUT DD DSN=CP.FEEDER.ONELINE.DATA,DISP=(NEW,CATLG)      *
004600* //AVCAPOUT DD DSN=CP.FEEDER.AVAILCAP.DATA,DISP=(NEW,CATLG)     *
004700* //SYSIPT   DD DUMMY                                            *
004800* //*                                                            *
004900*                                                                *
005000*P    ENTRY PARAMETERS..                                        *
005100*     NONE.                                                     *
005200*                                                                *
005300*E    ERRORS DETECTED BY THIS ELEMENT..                         *
005400*     I/O ERROR ON FILES.  EDGE OR NODE TABLE FULL (SEE          *
005500*     CP-TOPO-MAX-EDGES/CP-TOPO-MAX-NODES).  NO SOURCE NODE       *
005600*     FOUND IN EDGETOIN.  SWITCH MRID IN SEASON-STATS NOT ON      *
005700*     ANY EDGE.                                                  *
005800*                                                                *
005900*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
006000*     NONE.                                                     *
006100*                                                                *
006200*U    USER CONSTANTS AND TABLES REFERENCED..                    *
006300*     CPSNCON - SEASON/SLOT/DERATE CONSTANTS.                   *
006400*                                                                *
006500*****************************************************************
006600*   HIST.. 1991-12-14 RSK  CR7710  ORIGINAL - BUILD-PATHS AND    *
006700*                          SET-EDGE-LIMITS AGAINST THE PREPARED  *
006800*                          TOPOLOGY FILE                          *
006900*           1991-12-19 RSK  CR7710  ADDED SET-EDGE-AVAIL-CAP AND *
007000*                          CAL-AVAIL-CAP - PER-EDGE CURVES NOW    *
007100*                          PROPAGATE FROM THE MAIN LINE OUT       *
007200*           1991-12-20 RSK  CR7710  CAL-AVAIL-CAP REWRITTEN TO    *
007300*                          RE-USE THE NODE TABLE'S OWN DISCOVERY  *
007400*                          ORDER (ALREADY A PREORDER WALK FROM    *
007500*                          BUILD-PATHS) INSTEAD OF PUSHING A      *
007600*                          SECOND EXPLICIT STACK - A CHILD EDGE'S *
007700*                          FINAL CURVE IS JUST THE POINTWISE MIN  *
007800*                          OF ITS OWN DIRECT CURVE AND ITS PARENT *
007900*                          EDGE'S (ALREADY-FINAL) CURVE, SINCE THE*
008000*                          PARENT WAS FINALIZED FIRST             *
008100*           1999-12-03 MPU CR7744  Y2K-STYLE REVIEW - NO DATE     *
008200*                          FIELDS IN THIS PROGRAM, NOTED OK       *
008300*           2001-07-26 TDW CR7814  REVIEWED EDGE/NODE TABLE       *
008400*                          BOUNDS FOR THE SUBSTATION 7 REBUILD -  *
008500*                          200/201 ENTRIES STILL HOLD, NO CHANGE  *
008600*           2005-10-04 JLK CR7907  DERATE-MAIN AND DERATE-EDGE    *
008700*                          TABLES MOVED OUT OF THIS PROGRAM AND   *
008800*                          INTO THE SHARED CPSNCON COPYBOOK,      *
008900*                          ALONGSIDE THE SEASON/SLOT CONSTANTS    *
009000*                          EVERY FEEDER-CAPACITY JOB ALREADY COPIES*
009100*****************************************************************
009200
009300       ENVIRONMENT DIVISION.
009400       CONFIGURATION SECTION.
009500       SPECIAL-NAMES.
009600           C01 IS TOP-OF-FORM.
009700       INPUT-OUTPUT SECTION.
009800       FILE-CONTROL.
009900           SELECT EDGE-TOPO-IN     ASSIGN TO EDGETOIN
010000               FILE STATUS IS CP-FS-EDGE-TOPO-IN.
010100           SELECT LINE-PARAM-IN    ASSIGN TO LINPARIN
010200               FILE STATUS IS CP-FS-LINE-PARAM-IN.
010300           SELECT SEASON-STATS     ASSIGN TO SEASSTAT
010400               ORGANIZATION IS RELATIVE
010500               ACCESS MODE IS SEQUENTIAL
010600               RELATIVE KEY IS CP-SS-REL-KEY
010700               FILE STATUS IS CP-FS-SEASON-STATS.
010800           SELECT ONE-LINE-PARAM-OUT ASSIGN TO OLINPOUT
010900               FILE STATUS IS CP-FS-ONE-LINE-PARAM-OUT.
011000           SELECT AVAIL-CAP-OUT    ASSIGN TO AVCAPOUT
011100               FILE STATUS IS CP-FS-AVAIL-CAP-OUT.
011200
011300       DATA DIVISION.
011400       FILE SECTION.
011500       FD  EDGE-TOPO-IN
011600           RECORDING MODE IS F
011700           BLOCK CONTAINS 0 RECORDS.
011800       01  EDGE-TOPO-IN-REC             PIC X(506).
011900
012000       FD  LINE-PARAM-IN
012100           RECORDING MODE IS F
012200           BLOCK CONTAINS 0 RECORDS.
012300       01  LINE-PARAM-IN-REC            PIC X(427).
012400
012500       FD  SEASON-STATS
012600           RECORDING MODE IS F
012700           BLOCK CONTAINS 0 RECORDS.
012800       01  SEASON-STATS-REC             PIC X(94).
012900
013000       FD  ONE-LINE-PARAM-OUT
013100           RECORDING MODE IS F
013200           BLOCK CONTAINS 0 RECORDS.
013300       01  ONE-LINE-PARAM-OUT-REC       PIC X(267).
013400
013500       FD  AVAIL-CAP-OUT
013600           RECORDING MODE IS F
013700           BLOCK CONTAINS 0 RECORDS.
013800       01  AVAIL-CAP-OUT-REC            PIC X(121).
013900
014000       WORKING-STORAGE SECTION.
014100       01  FILLER PIC X(32) VALUE 'CPTOPO WORKING STORAGE BEGINS  '.
014200
014300*    STANDALONE SCALARS - NOT PART OF ANY GROUP, NOT SUBSCRIPTED,
014400*    SO THEY STAY OUT OF THE 01-LEVEL TABLES BELOW.
014500       77  CP-TOPO-SENTINEL-IDX      PIC 9(03) COMP VALUE 201.
014600       77  CP-TOPO-MAIN-LINE-IDX     PIC 9(03) COMP VALUE ZERO.
014700
014800       COPY CPWSCTR.
014900       COPY CPEDGREC.
015000       COPY CPLPMREC.
015100       COPY CPSSTREC.
015200       COPY CPOLPREC.
015300       COPY CPAVCREC.
015400       COPY CPSNCON.
015500
015600*    THREE END-OF-FILE FLAGS FOR THE THREE INPUT STREAMS, PLUS
015700*    FOUR ONE-SHOT "FOUND" FLAGS THE DFS PARAGRAPHS SET WHILE
015800*    WALKING A SINGLE EDGE OR POLE PAIR - THESE ARE RESET AT THE
015900*    TOP OF EACH SEARCH, NOT JUST AT PROGRAM START.
016000       01  CP-TOPO-SWITCHES.
016100           05  CP-EOF-EDGE-TOPO-IND      PIC X(01) VALUE 'N'.
016200               88  CP-EOF-EDGE-TOPO              VALUE 'Y'.
016300           05  CP-EOF-LINE-PARAM-IND     PIC X(01) VALUE 'N'.
016400               88  CP-EOF-LINE-PARAM             VALUE 'Y'.
016500           05  CP-EOF-SEASON-STATS-IND   PIC X(01) VALUE 'N'.
016600               88  CP-EOF-SEASON-STATS           VALUE 'Y'.
016700           05  CP-TW-POLE1-FOUND-IND     PIC X(01) VALUE 'N'.
016800               88  CP-TW-POLE1-FOUND             VALUE 'Y'.
016900           05  CP-TW-POLE2-FOUND-IND     PIC X(01) VALUE 'N'.
017000               88  CP-TW-POLE2-FOUND             VALUE 'Y'.
017100           05  CP-TW-EDGE-FOUND-IND      PIC X(01) VALUE 'N'.
017200               88  CP-TW-EDGE-FOUND              VALUE 'Y'.
017300           05  CP-TW-SOURCE-FOUND-IND    PIC X(01) VALUE 'N'.
017400               88  CP-TW-SOURCE-FOUND            VALUE 'Y'.
017500
017600*    FILE STATUS BYTES FOR THE THREE INPUTS AND TWO OUTPUTS.  THE
017700*    REDEFINES GIVES 900-TERMINATION ONE COMBINED FIELD TO DISPLAY
017800*    WHEN A NON-ZERO STATUS SENDS THE RUN TO THE ABEND PARAGRAPH.
017900       01  CP-TOPO-FILE-STATUSES.
018000           05  CP-FS-EDGE-TOPO-IN        PIC X(02) VALUE '00'.
018100           05  CP-FS-LINE-PARAM-IN       PIC X(02) VALUE '00'.
018200           05  CP-FS-SEASON-STATS        PIC X(02) VALUE '00'.
018300           05  CP-FS-ONE-LINE-PARAM-OUT  PIC X(02) VALUE '00'.
018400           05  CP-FS-AVAIL-CAP-OUT       PIC X(02) VALUE '00'.
018500       01  CP-TOPO-FILE-STATUSES-R REDEFINES CP-TOPO-FILE-STATUSES.
018600           05  CP-TFSR-BYTES             PIC X(10).
018700
018800*    SCRATCH FIELDS SHARED ACROSS THE POLE-DISTANCE WALK, THE
018900*    PARENT-EDGE WALK AND THE MAIN-LINE DERATING MATH - ONE BLOCK
019000*    RATHER THAN SEVERAL SINCE THE THREE USES NEVER OVERLAP IN
019100*    THE SAME RUN OF PARAGRAPHS.
019200       01  CP-TOPO-WORK-AREA.
019300           05  CP-TW-SOURCE-NODE-NAME    PIC X(100) VALUE SPACES.
019400           05  CP-TW-POLE1-NODE-IDX      PIC 9(03) COMP VALUE ZERO.
019500           05  CP-TW-POLE2-NODE-IDX      PIC 9(03) COMP VALUE ZERO.
019600           05  CP-TW-POLE1-EDGE-IDX      PIC 9(03) COMP VALUE ZERO.
019700           05  CP-TW-POLE2-EDGE-IDX      PIC 9(03) COMP VALUE ZERO.
019800           05  CP-TW-EDGE-IDX            PIC 9(03) COMP VALUE ZERO.
019900           05  CP-TW-CN-NODE-IDX         PIC 9(03) COMP VALUE ZERO.
020000           05  CP-TW-CN-VIA-EDGE-IDX     PIC 9(03) COMP VALUE ZERO.
020100           05  CP-TW-NEIGHBOR-NAME       PIC X(100) VALUE SPACES.
020200           05  CP-TW-NEIGHBOR-NODE-IDX   PIC 9(03) COMP VALUE ZERO.
020300           05  CP-TW-PUSHED-IND          PIC X(01) VALUE 'N'.
020400               88  CP-TW-PUSHED                  VALUE 'Y'.
020500           05  CP-TW-CHILD-EDGE-IDX      PIC 9(03) COMP VALUE ZERO.
020600           05  CP-TW-PARENT-EDGE-IDX     PIC 9(03) COMP VALUE ZERO.
020700           05  CP-TW-DERATE-A            PIC 9V99 COMP-3 VALUE ZERO.
020800           05  CP-TW-DERATE-B            PIC 9V99 COMP-3 VALUE ZERO.
020900           05  CP-TW-SRC-288-1           PIC 9(03) COMP VALUE ZERO.
021000           05  CP-TW-SRC-288-2           PIC 9(03) COMP VALUE ZERO.
021100           05  CP-TW-SRC-288-3           PIC 9(03) COMP VALUE ZERO.
021200           05  CP-TW-MAX288              PIC S9(07)V9(04) COMP-3
021300                                          VALUE ZERO.
021400           05  CP-TW-EDGE-CAND           PIC S9(07)V9(04) COMP-3
021500                                          VALUE ZERO.
021600       01  CP-TOPO-WORK-AREA-R REDEFINES CP-TOPO-WORK-AREA.
021700           05  CP-TWR-BYTES              PIC X(343).
021800
021900*    TABLE BOUNDS AND USED-COUNTS FOR THE EDGE AND NODE TABLES
022000*    BELOW.  A FEEDER WITH MORE THAN 200 EDGES OR NODES WOULD
022100*    OVERRUN THESE TABLES, BUT NO FEEDER ON RECORD IS ANYWHERE
022200*    CLOSE TO THAT SIZE.
022300       01  CP-TOPO-COUNTS.
022400           05  CP-TOPO-MAX-EDGES         PIC 9(03) COMP VALUE 200.
022500           05  CP-TOPO-EDGE-COUNT        PIC 9(03) COMP VALUE ZERO.
022600           05  CP-TOPO-MAX-NODES         PIC 9(03) COMP VALUE 200.
022700           05  CP-TOPO-NODE-COUNT        PIC 9(03) COMP VALUE ZERO.
022800       01  CP-TOPO-COUNTS-R REDEFINES CP-TOPO-COUNTS.
022900           05  CP-TCR-BYTES              PIC X(08).
023000
023100*    288-SLOT MAIN-LINE CURRENT AS REDUCED BY CPLINSTA (4 SEASONS),
023200*    AND THE 96-SLOT MAIN-LINE AVAILABLE-CAPACITY CURVE BUILT FROM
023300*    IT BY 3000-DERATE-MAIN-LINE.
023400       01  CP-TOPO-LINE-288-TABLE.
023500           05  CP-TL2-SEASON-ENTRY OCCURS 4 TIMES
023600                                   INDEXED BY CP-TSX.
023700               10  CP-TL2-SLOT-ENTRY OCCURS 288 TIMES
023800                                   INDEXED BY CP-T288X
023900                                          PIC S9(07)V9(04) COMP-3
024000                                          VALUE ZERO.
024100       01  CP-TOPO-MAIN-CURVE-TABLE.
024200           05  CP-TMC-SEASON-ENTRY OCCURS 4 TIMES.
024300               10  CP-TMC-SLOT-ENTRY OCCURS 96 TIMES
024400                                   INDEXED BY CP-T96X
024500                                          PIC S9(07)V9(04) COMP-3
024600                                          VALUE ZERO.
024700
024800*    EDGE TABLE - ONE ENTRY PER GRAPH EDGE (SEE CP-TOPO-MAX-EDGES
024900*    ABOVE) PLUS ONE PERMANENTLY-UNUSED SENTINEL ROW (201) WHOSE
025000*    PATH-FLAGS STAY ALL-SPACE - THE ROOT/SOURCE NODE'S "PATH" AND
025100*    THE "NO PARENT" MARKER BOTH POINT AT IT SO THE WALK NEVER HAS
025200*    TO SPECIAL-CASE THE SOURCE NODE.  A FLAG BYTE OF 'Y' MEANS
025300*    THE SOURCE-TO-EDGE PATH FOR *THIS* EDGE'S OWN FAR NODE PASSES
025400*    THROUGH THE COLUMN'S EDGE; SPACE MEANS IT DOES NOT.  TWO
025500*    POLES' EDGES ARE "STRICTLY BETWEEN" WHEN EXACTLY ONE OF THE
025600*    TWO FLAG BYTES FOR A GIVEN COLUMN IS 'Y' (AN EXCLUSIVE-OR OF THE
025700*    TWO PATH-FLAG BYTES, RESTATED AS A ONE-CHARACTER UNEQUAL COMPARE
025800*    SINCE THIS COMPILER HAS NO BITWISE OPERATORS).
025900       01  CP-TOPO-EDGE-TABLE.
026000           05  CP-TE-ENTRY OCCURS 201 TIMES INDEXED BY CP-TEX.
026100               10  CP-TE-EDGE-MRID        PIC X(50) VALUE SPACES.
026200               10  CP-TE-EDGE-NAME        PIC X(200) VALUE SPACES.
026300               10  CP-TE-NODE-1           PIC X(100) VALUE SPACES.
026400               10  CP-TE-NODE-2           PIC X(100) VALUE SPACES.
026500               10  CP-TE-LIM-I            PIC S9(05)V9(02) COMP-3
026600                                          VALUE ZERO.
026700               10  CP-TE-COND-TYPE        PIC 9(01) VALUE ZERO.
026800               10  CP-TE-EDGE-DIST        PIC 9(03) COMP VALUE ZERO.
026900               10  CP-TE-PARENT-EDGE-IDX  PIC 9(03) COMP VALUE ZERO.
027000               10  CP-TE-HAS-SW-IND       PIC X(01) VALUE 'N'.
027100                   88  CP-TE-HAS-SW               VALUE 'Y'.
027200               10  CP-TE-PATH-FLAGS.
027300                   15  CP-TE-PATH-FLAG OCCURS 200 TIMES PIC X(01).
027400               10  CP-TE-SW-CURR-SEASON OCCURS 4 TIMES.
027500                   15  CP-TE-SW-CURR-SLOT OCCURS 96 TIMES
027600                                          PIC S9(07)V9(04) COMP-3
027700                                          VALUE ZERO.
027800               10  CP-TE-AVAIL-SEASON OCCURS 4 TIMES.
027900                   15  CP-TE-AVAIL-SLOT OCCURS 96 TIMES
028000                                          PIC S9(07)V9(04) COMP-3
028100                                          VALUE ZERO.
028200
028300*    NODE TABLE - POPULATED IN DEPTH-FIRST DISCOVERY ORDER BY
028400*    2000-BUILD-PATHS.  ENTRY 1 IS ALWAYS THE SOURCE NODE.  BECAUSE
028500*    A NODE CAN ONLY BE DISCOVERED BY EXPANDING A NODE ALREADY IN
028600*    THIS TABLE, THE TABLE'S OWN ROW ORDER *IS* A PREORDER WALK -
028700*    4000-CAL-AVAIL-CAP RE-USES IT INSTEAD OF WALKING THE TREE A
028800*    SECOND TIME WITH ITS OWN STACK.
028900       01  CP-TOPO-NODE-TABLE.
029000           05  CP-TN-ENTRY OCCURS 200 TIMES INDEXED BY CP-TNX.
029100               10  CP-TN-NODE-NAME        PIC X(100) VALUE SPACES.
029200               10  CP-TN-EDGE-IDX         PIC 9(03) COMP VALUE ZERO.
029300               10  CP-TN-VISITED-IND      PIC X(01) VALUE 'N'.
029400                   88  CP-TN-VISITED              VALUE 'Y'.
029500
029600*    EXPLICIT DFS STACK - COBOL HAS NO RECURSION.  EACH FRAME IS A
029700*    NODE-TABLE INDEX AND THE EDGE-TABLE INDEX OF THE EDGE USED TO
029800*    REACH IT (ZERO FOR THE ROOT FRAME, WHICH IS NEVER TESTED).
029900       01  CP-TOPO-DFS-STACK.
030000           05  CP-DS-FRAME OCCURS 201 TIMES INDEXED BY CP-DSX.
030100               10  CP-DS-NODE-IDX         PIC 9(03) COMP VALUE ZERO.
030200               10  CP-DS-VIA-EDGE-IDX     PIC 9(03) COMP VALUE ZERO.
030300           05  CP-DFS-TOP                 PIC 9(03) COMP VALUE ZERO.
030400
030500       PROCEDURE DIVISION.
030600           PERFORM 000-MAINLINE
030700           GOBACK.
030800
030900*****************************************************************
031000*                  000-MAINLINE                                 *
031100*****************************************************************
031200       000-MAINLINE.
031300           PERFORM 100-INITIALIZATION
031400           PERFORM 200-LOAD-EDGES UNTIL CP-EOF-EDGE-TOPO
031500           IF NOT CP-TW-SOURCE-FOUND
031600               DISPLAY 'CPTOPO - NO SOURCE NODE FOUND IN EDGETOIN'
031700               ADD 1 TO CP-CTR-ERRORS
031800               GO TO 999-ABEND
031900           END-IF
032000           PERFORM 2000-BUILD-PATHS
032100           PERFORM 2200-SET-EDGE-LIMITS
032200           PERFORM 2500-WRITE-ONE-LINE-PARAMS THRU
032300              2500-WRITE-ONE-LINE-PARAMS-EXIT
032400              VARYING CP-TEX FROM 1 BY 1
032500              UNTIL CP-TEX > CP-TOPO-EDGE-COUNT
032600           PERFORM 3000-LOAD-SEASON-STATS
032700           PERFORM 3100-FIND-MAIN-LINE
032800           PERFORM 3200-BUILD-MAIN-LINE-CURVE
032900           PERFORM 3500-COMPUTE-DIRECT-CURVES
033000           PERFORM 4000-CAL-AVAIL-CAP
033100           PERFORM 5000-WRITE-AVAIL-CAP
033200           PERFORM 900-TERMINATION
033300           .
033400
033500*****************************************************************
033600*                  100-INITIALIZATION                            *
033700*****************************************************************
033800       100-INITIALIZATION.
033900           INITIALIZE CP-COMMON-COUNTERS
034000           INITIALIZE CP-TOPO-EDGE-TABLE
034100           INITIALIZE CP-TOPO-NODE-TABLE
034200           INITIALIZE CP-TOPO-LINE-288-TABLE
034300           INITIALIZE CP-TOPO-MAIN-CURVE-TABLE
034400           PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
034500           PERFORM 210-READ-EDGE-TOPO
034600           .
034700
034800*    110-OPEN-FILES - OPEN THE FILES.
034900       110-OPEN-FILES.
035000           OPEN INPUT  EDGE-TOPO-IN
035100           OPEN INPUT  LINE-PARAM-IN
035200           OPEN INPUT  SEASON-STATS
035300           OPEN OUTPUT ONE-LINE-PARAM-OUT
035400           OPEN OUTPUT AVAIL-CAP-OUT
035500           .
035600
035700*    110-OPEN-FILES-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
035800       110-OPEN-FILES-EXIT.
035900           EXIT.
036000
036100*****************************************************************
036200*     200-LOAD-EDGES  -  ONE EDGE-TABLE ROW PER EDGETOIN RECORD  *
036300*****************************************************************
036400       200-LOAD-EDGES.
036500           PERFORM 220-ADD-EDGE
036600           PERFORM 210-READ-EDGE-TOPO
036700           .
036800
036900*    210-READ-EDGE-TOPO - PRIMES THE EDGE-TABLE LOAD; EOF STOPS 200
037000*    FROM ADDING ANY MORE FEEDER EDGES.
037100       210-READ-EDGE-TOPO.
037200           READ EDGE-TOPO-IN INTO CP-EDGE-TOPO-RECORD
037300               AT END
037400                   SET CP-EOF-EDGE-TOPO TO TRUE
037500               NOT AT END
037600                   ADD 1 TO CP-CTR-RECS-READ
037700           END-READ
037800           .
037900
038000*    220-ADD-EDGE - ADD ONE EDGE TO THE TOPOLOGY TABLE.
038100       220-ADD-EDGE.
038200           IF CP-EOF-EDGE-TOPO
038300               CONTINUE
038400           ELSE
038500               IF CP-TOPO-EDGE-COUNT >= CP-TOPO-MAX-EDGES
038600                   DISPLAY 'CPTOPO - EDGE TABLE FULL, EDGE IGNORED '
038700                           CP-ED-EDGE-MRID
038800                   ADD 1 TO CP-CTR-ERRORS
038900                   ADD 1 TO CP-CTR-RECS-SKIPPED
039000               ELSE
039100                   ADD 1 TO CP-TOPO-EDGE-COUNT
039200                   SET CP-TEX TO CP-TOPO-EDGE-COUNT
039300                   MOVE CP-ED-EDGE-MRID   TO CP-TE-EDGE-MRID(CP-TEX)
039400                   MOVE CP-ED-EDGE-NAME   TO CP-TE-EDGE-NAME(CP-TEX)
039500                   MOVE CP-ED-NODE-1      TO CP-TE-NODE-1(CP-TEX)
039600                   MOVE CP-ED-NODE-2      TO CP-TE-NODE-2(CP-TEX)
039700                   MOVE CP-SENTINEL-LIMIT-AMPS TO CP-TE-LIM-I(CP-TEX)
039800                   MOVE CP-COND-TYPE-BARE TO CP-TE-COND-TYPE(CP-TEX)
039900                   IF CP-ED-IS-SOURCE-NODE AND NOT CP-TW-SOURCE-FOUND
040000                       MOVE CP-ED-NODE-1  TO CP-TW-SOURCE-NODE-NAME
040100                       SET CP-TW-SOURCE-FOUND TO TRUE
040200                   END-IF
040300                   ADD 1 TO CP-CTR-RECS-WRITTEN
040400               END-IF
040500           END-IF
040600           .
040700
040800*****************************************************************
040900*   2000-BUILD-PATHS  -  DEPTH-FIRST WALK FROM THE SOURCE NODE   *
041000*   (BUILDPATHS/CNSPATH).  PUSHES THE SOURCE, THEN REPEATEDLY    *
041100*   TRIES TO EXTEND THE TOP-OF-STACK NODE BY ONE UNVISITED        *
041200*   NEIGHBOR; WHEN NO NEIGHBOR EXTENDS IT, POPS.                 *
041300*****************************************************************
041400       2000-BUILD-PATHS.
041500           PERFORM 2010-PUSH-SOURCE-NODE
041600           PERFORM 2020-DFS-STEP
041700              UNTIL CP-DFS-TOP = ZERO
041800           .
041900
042000*    2010-PUSH-SOURCE-NODE - SEEDS BOTH THE NODE TABLE AND THE DFS
042100*    STACK WITH THE FEEDING SUBSTATION FOUND BY 220-ADD-EDGE.
042200       2010-PUSH-SOURCE-NODE.
042300           ADD 1 TO CP-TOPO-NODE-COUNT
042400           SET CP-TNX TO CP-TOPO-NODE-COUNT
042500           MOVE CP-TW-SOURCE-NODE-NAME  TO CP-TN-NODE-NAME(CP-TNX)
042600           MOVE CP-TOPO-SENTINEL-IDX    TO CP-TN-EDGE-IDX(CP-TNX)
042700           SET CP-DFS-TOP TO 1
042800           MOVE CP-TNX                  TO CP-DS-NODE-IDX(1)
042900           MOVE ZERO                    TO CP-DS-VIA-EDGE-IDX(1)
043000           .
043100
043200*    2020-DFS-STEP - ADVANCE THE DEPTH-FIRST WALK ONE EDGE.
043300       2020-DFS-STEP.
043400           MOVE CP-DS-NODE-IDX(CP-DFS-TOP)     TO CP-TW-CN-NODE-IDX
043500           MOVE CP-DS-VIA-EDGE-IDX(CP-DFS-TOP) TO CP-TW-CN-VIA-EDGE-IDX
043600           SET CP-TW-PUSHED TO FALSE
043700           PERFORM 2030-TRY-ONE-EDGE
043800              VARYING CP-TW-EDGE-IDX FROM 1 BY 1
043900              UNTIL CP-TW-EDGE-IDX > CP-TOPO-EDGE-COUNT
044000                 OR CP-TW-PUSHED
044100           IF NOT CP-TW-PUSHED
044200               SET CP-TNX TO CP-TW-CN-NODE-IDX
044300               SET CP-TN-VISITED(CP-TNX) TO TRUE
044400               SUBTRACT 1 FROM CP-DFS-TOP
044500           END-IF
044600           .
044700
044800*    2030-TRY-ONE-EDGE - TESTS WHETHER ONE EDGE TOUCHES THE CURRENT
044900*    NODE ON ITS FAR SIDE FROM THE PARENT, THEN PUSHES IT VIA 2050.
045000       2030-TRY-ONE-EDGE.
045100           IF CP-TW-EDGE-IDX = CP-TW-CN-VIA-EDGE-IDX
045200               CONTINUE
045300           ELSE
045400               SET CP-TNX TO CP-TW-CN-NODE-IDX
045500               MOVE SPACES TO CP-TW-NEIGHBOR-NAME
045600               IF CP-TE-NODE-1(CP-TW-EDGE-IDX) = CP-TN-NODE-NAME(CP-TNX)
045700                   MOVE CP-TE-NODE-2(CP-TW-EDGE-IDX)
045800                                        TO CP-TW-NEIGHBOR-NAME
045900               ELSE
046000                   IF CP-TE-NODE-2(CP-TW-EDGE-IDX) =
046100                                        CP-TN-NODE-NAME(CP-TNX)
046200                       MOVE CP-TE-NODE-1(CP-TW-EDGE-IDX)
046300                                        TO CP-TW-NEIGHBOR-NAME
046400                   END-IF
046500               END-IF
046600               IF CP-TW-NEIGHBOR-NAME NOT = SPACES
046700                   PERFORM 2040-FIND-OR-ADD-NODE
046800                   IF NOT CP-TN-VISITED(CP-TW-NEIGHBOR-NODE-IDX)
046900                       PERFORM 2050-PUSH-NEIGHBOR
047000                   END-IF
047100               END-IF
047200           END-IF
047300           .
047400
047500*    2040-FIND-OR-ADD-NODE - FIND THE OR ADD NODE.
047600       2040-FIND-OR-ADD-NODE.
047700           SET CP-TNX TO 1
047800           SEARCH CP-TN-ENTRY
047900               AT END
048000                   PERFORM 2045-ADD-NEW-NODE
048100               WHEN CP-TN-NODE-NAME(CP-TNX) = CP-TW-NEIGHBOR-NAME
048200                   MOVE CP-TNX TO CP-TW-NEIGHBOR-NODE-IDX
048300           END-SEARCH
048400           .
048500
048600*    2045-ADD-NEW-NODE - THE TABLE-FULL BRANCH OF 2040; A FEEDER
048700*    WITH MORE NODES THAN THE TABLE HOLDS LOSES THE OVERFLOW SILENTLY.
048800       2045-ADD-NEW-NODE.
048900           IF CP-TOPO-NODE-COUNT >= CP-TOPO-MAX-NODES
049000               DISPLAY 'CPTOPO - NODE TABLE FULL, NODE IGNORED '
049100                       CP-TW-NEIGHBOR-NAME
049200               ADD 1 TO CP-CTR-ERRORS
049300               MOVE 1 TO CP-TW-NEIGHBOR-NODE-IDX
049400           ELSE
049500               ADD 1 TO CP-TOPO-NODE-COUNT
049600               SET CP-TNX TO CP-TOPO-NODE-COUNT
049700               MOVE CP-TW-NEIGHBOR-NAME  TO CP-TN-NODE-NAME(CP-TNX)
049800               MOVE CP-TOPO-SENTINEL-IDX TO CP-TN-EDGE-IDX(CP-TNX)
049900               MOVE CP-TNX TO CP-TW-NEIGHBOR-NODE-IDX
050000           END-IF
050100           .
050200
050300*    2050-PUSH-NEIGHBOR - PUSH THE NEXT UNVISITED NEIGHBOR NODE.
050400       2050-PUSH-NEIGHBOR.
050500           SET CP-TNX TO CP-TW-CN-NODE-IDX
050600           MOVE CP-TE-PATH-FLAGS(CP-TW-CN-VIA-EDGE-IDX)
050700                                TO CP-TE-PATH-FLAGS(CP-TW-EDGE-IDX)
050800           MOVE 'Y' TO CP-TE-PATH-FLAG(CP-TW-EDGE-IDX, CP-TW-EDGE-IDX)
050900           COMPUTE CP-TE-EDGE-DIST(CP-TW-EDGE-IDX) = CP-DFS-TOP - 1
051000           MOVE CP-TN-EDGE-IDX(CP-TNX)
051100                                TO CP-TE-PARENT-EDGE-IDX(CP-TW-EDGE-IDX)
051200           SET CP-TNX TO CP-TW-NEIGHBOR-NODE-IDX
051300           MOVE CP-TW-EDGE-IDX  TO CP-TN-EDGE-IDX(CP-TNX)
051400           ADD 1 TO CP-DFS-TOP
051500           MOVE CP-TW-NEIGHBOR-NODE-IDX TO CP-DS-NODE-IDX(CP-DFS-TOP)
051600           MOVE CP-TW-EDGE-IDX          TO
051700                                   CP-DS-VIA-EDGE-IDX(CP-DFS-TOP)
051800           SET CP-TW-PUSHED TO TRUE
051900           .
052000
052100*****************************************************************
052200*   2200-SET-EDGE-LIMITS (SETEDGELIMI) - APPLY EVERY TWO-POLE    *
052300*   CONDUCTOR RATING TO THE EDGE(S) STRICTLY BETWEEN ITS POLES.  *
052400*****************************************************************
052500       2200-SET-EDGE-LIMITS.
052600           PERFORM 2210-READ-LINE-PARAM
052700           PERFORM 2220-APPLY-ONE-LINE-PARAM
052800              UNTIL CP-EOF-LINE-PARAM
052900           .
053000
053100*    2210-READ-LINE-PARAM - PRIMES THE LINE-RATING LOOP THAT LOWERS
053200*    EACH EDGE'S SENTINEL LIMIT TO ITS ACTUAL CONDUCTOR RATING.
053300       2210-READ-LINE-PARAM.
053400           READ LINE-PARAM-IN INTO CP-LINE-PARAM-RECORD
053500               AT END
053600                   SET CP-EOF-LINE-PARAM TO TRUE
053700               NOT AT END
053800                   ADD 1 TO CP-CTR-RECS-READ
053900           END-READ
054000           .
054100
054200*    2220-APPLY-ONE-LINE-PARAM - ONCE BOTH POLES ARE FOUND ON THE
054300*    TREE, 2240 APPLIES THE RATING TO EVERY EDGE STRICTLY BETWEEN THEM.
054400       2220-APPLY-ONE-LINE-PARAM.
054500           PERFORM 2230-FIND-POLE-NODES
054600           IF CP-TW-POLE1-FOUND AND CP-TW-POLE2-FOUND
054700               MOVE CP-TN-EDGE-IDX(CP-TW-POLE1-NODE-IDX)
054800                                        TO CP-TW-POLE1-EDGE-IDX
054900               MOVE CP-TN-EDGE-IDX(CP-TW-POLE2-NODE-IDX)
055000                                        TO CP-TW-POLE2-EDGE-IDX
055100               PERFORM 2240-TEST-ONE-EDGE
055200                  VARYING CP-TEX FROM 1 BY 1
055300                  UNTIL CP-TEX > CP-TOPO-EDGE-COUNT
055400           END-IF
055500           PERFORM 2210-READ-LINE-PARAM
055600           .
055700
055800*    2230-FIND-POLE-NODES - LOOKS UP BOTH OF THE LINE SECTION'S END
055900*    POLES IN THE NODE TABLE BUILT BY 2000-BUILD-PATHS.
056000       2230-FIND-POLE-NODES.
056100           SET CP-TW-POLE1-FOUND TO FALSE
056200           SET CP-TW-POLE2-FOUND TO FALSE
056300           SET CP-TNX TO 1
056400           SEARCH CP-TN-ENTRY
056500               AT END CONTINUE
056600               WHEN CP-TN-NODE-NAME(CP-TNX) = CP-LP-POLE-1
056700                   MOVE CP-TNX TO CP-TW-POLE1-NODE-IDX
056800                   SET CP-TW-POLE1-FOUND TO TRUE
056900           END-SEARCH
057000           SET CP-TNX TO 1
057100           SEARCH CP-TN-ENTRY
057200               AT END CONTINUE
057300               WHEN CP-TN-NODE-NAME(CP-TNX) = CP-LP-POLE-2
057400                   MOVE CP-TNX TO CP-TW-POLE2-NODE-IDX
057500                   SET CP-TW-POLE2-FOUND TO TRUE
057600           END-SEARCH
057700           .
057800
057900*    2240-TEST-ONE-EDGE - AN EDGE LIES STRICTLY BETWEEN THE TWO
058000*    POLES WHEN ITS PATH-FLAG DIFFERS BETWEEN THEM; ONLY THOSE EDGES
058100*    ARE ELIGIBLE FOR THIS LINE SECTION'S RATING.
058200       2240-TEST-ONE-EDGE.
058300           IF CP-TE-PATH-FLAG(CP-TW-POLE1-EDGE-IDX, CP-TEX) NOT =
058400              CP-TE-PATH-FLAG(CP-TW-POLE2-EDGE-IDX, CP-TEX)
058500               IF CP-LP-RATED-CURRENT < CP-TE-LIM-I(CP-TEX)
058600                   MOVE CP-LP-RATED-CURRENT TO CP-TE-LIM-I(CP-TEX)
058700                   MOVE CP-LP-LINE-TYPE     TO CP-TE-COND-TYPE(CP-TEX)
058800               END-IF
058900           END-IF
059000           .
059100
059200*****************************************************************
059300*   2500-WRITE-ONE-LINE-PARAMS - PERSIST THE FINAL EDGE LIMITS   *
059400*****************************************************************
059500       2500-WRITE-ONE-LINE-PARAMS.
059600           MOVE SPACES               TO CP-ONE-LINE-PARAM-RECORD
059700           MOVE CP-TE-EDGE-NAME(CP-TEX) TO CP-OLP-DEV-NAME
059800           MOVE CP-TE-EDGE-MRID(CP-TEX) TO CP-OLP-MRID
059900           MOVE CP-TE-LIM-I(CP-TEX)     TO CP-OLP-RATED-CURRENT
060000           MOVE CP-TE-COND-TYPE(CP-TEX) TO CP-OLP-COND-TYPE
060100           WRITE ONE-LINE-PARAM-OUT-REC FROM CP-ONE-LINE-PARAM-RECORD
060200           IF CP-FS-ONE-LINE-PARAM-OUT NOT = '00'
060300               DISPLAY 'CPTOPO - ERROR WRITING ONE-LINE-PARAM-OUT '
060400                       CP-FS-ONE-LINE-PARAM-OUT
060500               GO TO 999-ABEND
060600           END-IF
060700           ADD 1 TO CP-CTR-RECS-WRITTEN
060800           .
060900
061000*    2500-WRITE-ONE-LINE-PARAMS-EXIT - EXIT FOR THE PERFORM THRU.
061100       2500-WRITE-ONE-LINE-PARAMS-EXIT.
061200           EXIT.
061300
061400*****************************************************************
061500*   3000-LOAD-SEASON-STATS - PULL BOTH THE MAIN-LINE 288-SLOT    *
061600*   PROFILE (LS ROWS) AND THE PER-EDGE SWITCH CURRENT PROFILE    *
061700*   (SS ROWS) OUT OF THE SHARED RELATIVE FILE.                   *
061800*****************************************************************
061900       3000-LOAD-SEASON-STATS.
062000           PERFORM 3010-READ-SEASON-STATS
062100           PERFORM 3020-APPLY-SEASON-STATS-ROW
062200              UNTIL CP-EOF-SEASON-STATS
062300           .
062400
062500*    3010-READ-SEASON-STATS - PRIMES THE SEASSTAT SCAN THAT FEEDS
062600*    BOTH THE MAIN-LINE AND SWITCH-CURRENT PROFILES.
062700       3010-READ-SEASON-STATS.
062800           READ SEASON-STATS INTO CP-SEASON-STATS-RECORD
062900               AT END
063000                   SET CP-EOF-SEASON-STATS TO TRUE
063100               NOT AT END
063200                   ADD 1 TO CP-CTR-RECS-READ
063300           END-READ
063400           .
063500
063600*    3020-APPLY-SEASON-STATS-ROW - ROUTES A ROW TO 3030 OR 3040 BY
063700*    REC-TYPE; ANY OTHER ROW TYPE ON THIS FILE IS OF NO INTEREST HERE.
063800       3020-APPLY-SEASON-STATS-ROW.
063900           IF CP-SS-TYPE-LINE-SEASON
064000               PERFORM 3030-POST-MAIN-LINE-SLOT
064100           ELSE
064200               IF CP-SS-TYPE-SW-SEASON AND CP-SS-SEASON > ZERO
064300                   PERFORM 3040-POST-SWITCH-EDGE-SLOT
064400               END-IF
064500           END-IF
064600           PERFORM 3010-READ-SEASON-STATS
064700           .
064800
064900*    3030-POST-MAIN-LINE-SLOT - STORES ONE 288-SLOT LINE-SEASON
065000*    READING; 3200 LATER REDUCES THESE TO THE 96-SLOT MAIN CURVE.
065100       3030-POST-MAIN-LINE-SLOT.
065200           SET CP-TSX   TO CP-SS-SEASON
065300           SET CP-T288X TO CP-SS-SLOT
065400           MOVE CP-SS-VALUE-1 TO CP-TL2-SLOT-ENTRY(CP-TSX, CP-T288X)
065500           .
065600
065700*    3040-POST-SWITCH-EDGE-SLOT - STORES A SWITCH'S 96-SLOT CURRENT
065800*    READING AGAINST THE EDGE IT SITS ON, FOUND VIA 3050.
065900       3040-POST-SWITCH-EDGE-SLOT.
066000           PERFORM 3050-FIND-EDGE-FOR-MRID
066100           IF CP-TW-EDGE-FOUND
066200               SET CP-TE-HAS-SW(CP-TW-EDGE-IDX) TO TRUE
066300               MOVE CP-SS-VALUE-1
066400                    TO CP-TE-SW-CURR-SLOT(CP-TW-EDGE-IDX,
066500                                           CP-SS-SEASON, CP-SS-SLOT)
066600           ELSE
066700               DISPLAY 'CPTOPO - SWITCH MRID NOT ON ANY EDGE '
066800                       CP-SS-MRID
066900               ADD 1 TO CP-CTR-ERRORS
067000           END-IF
067100           .
067200
067300*    3050-FIND-EDGE-FOR-MRID - MATCHES A SWITCH'S MRID AGAINST THE
067400*    EDGE TABLE; 3040 LOGS AN ERROR WHEN NO EDGE CLAIMS THE SWITCH.
067500       3050-FIND-EDGE-FOR-MRID.
067600           SET CP-TW-EDGE-FOUND TO FALSE
067700           SET CP-TEX TO 1
067800           SEARCH CP-TE-ENTRY
067900               AT END CONTINUE
068000               WHEN CP-TE-EDGE-MRID(CP-TEX) = CP-SS-MRID
068100                   MOVE CP-TEX TO CP-TW-EDGE-IDX
068200                   SET CP-TW-EDGE-FOUND TO TRUE
068300           END-SEARCH
068400           .
068500
068600*****************************************************************
068700*   3100-FIND-MAIN-LINE (SETEDGEAVAILCAP, PART 1) - THE FIRST    *
068800*   EDGE IN DISCOVERY ORDER WHOSE LIMIT WAS ACTUALLY LOWERED     *
068900*   BELOW THE 10000A SENTINEL BY 2200-SET-EDGE-LIMITS.  NODE     *
069000*   TABLE ENTRY 1 IS THE SOURCE ITSELF, SO THE SCAN STARTS AT 2. *
069100*****************************************************************
069200       3100-FIND-MAIN-LINE.
069300           MOVE ZERO TO CP-TOPO-MAIN-LINE-IDX
069400           PERFORM 3110-TEST-ONE-NODE-EDGE
069500              VARYING CP-TNX FROM 2 BY 1
069600              UNTIL CP-TNX > CP-TOPO-NODE-COUNT
069700                 OR CP-TOPO-MAIN-LINE-IDX NOT = ZERO
069800           IF CP-TOPO-MAIN-LINE-IDX = ZERO AND CP-TOPO-NODE-COUNT > 1
069900               MOVE CP-TN-EDGE-IDX(2) TO CP-TOPO-MAIN-LINE-IDX
070000           END-IF
070100           .
070200
070300*    3110-TEST-ONE-NODE-EDGE - THE FIRST EDGE WHOSE LIMIT WAS
070400*    LOWERED BELOW THE 10000A SENTINEL BY 2200 IS THE MAIN LINE.
070500       3110-TEST-ONE-NODE-EDGE.
070600           IF CP-TE-LIM-I(CP-TN-EDGE-IDX(CP-TNX)) <
070700                                        CP-SENTINEL-LIMIT-AMPS
070800               MOVE CP-TN-EDGE-IDX(CP-TNX) TO CP-TOPO-MAIN-LINE-IDX
070900           END-IF
071000           .
071100
071200*****************************************************************
071300*   3200-BUILD-MAIN-LINE-CURVE (SETEDGEAVAILCAP, PART 2) -       *
071400*   REDUCE THE 288-SLOT MEASURED CURRENT TO 96 SLOTS (MAX OF     *
071500*   EACH GROUP OF THREE) AND DERATE IT INTO THE MAIN LINE'S OWN  *
071600*   AVAILABLE-CAPACITY CURVE.                                    *
071700*****************************************************************
071800       3200-BUILD-MAIN-LINE-CURVE.
071900           PERFORM 3210-BUILD-ONE-SEASON
072000              VARYING CP-TSX FROM 1 BY 1
072100              UNTIL CP-TSX > 4
072200           .
072300
072400*    3210-BUILD-ONE-SEASON - DRIVES 3220 ACROSS ALL 96 SLOTS OF ONE
072500*    SEASON TO REDUCE THE 288-SLOT PROFILE DOWN TO THE MAIN CURVE.
072600       3210-BUILD-ONE-SEASON.
072700           PERFORM 3220-BUILD-ONE-SLOT
072800              VARYING CP-T96X FROM 1 BY 1
072900              UNTIL CP-T96X > 96
073000           .
073100
073200*    3220-BUILD-ONE-SLOT - TAKES THE MAX OF THE THREE 288-SLOT
073300*    READINGS THAT FOLD INTO ONE 96-SLOT BUCKET, THEN DERATES IT.
073400       3220-BUILD-ONE-SLOT.
073500           SET CP-TW-SRC-288-1 TO CP-T96X
073600           SET CP-TW-SRC-288-2 TO CP-T96X
073700           SET CP-TW-SRC-288-3 TO CP-T96X
073800           COMPUTE CP-TW-SRC-288-1 = (CP-T96X * 3) - 2
073900           COMPUTE CP-TW-SRC-288-2 = (CP-T96X * 3) - 1
074000           COMPUTE CP-TW-SRC-288-3 =  CP-T96X * 3
074100           SET CP-T288X TO CP-TW-SRC-288-1
074200           MOVE CP-TL2-SLOT-ENTRY(CP-TSX, CP-T288X) TO CP-TW-MAX288
074300           SET CP-T288X TO CP-TW-SRC-288-2
074400           IF CP-TL2-SLOT-ENTRY(CP-TSX, CP-T288X) > CP-TW-MAX288
074500               MOVE CP-TL2-SLOT-ENTRY(CP-TSX, CP-T288X) TO CP-TW-MAX288
074600           END-IF
074700           SET CP-T288X TO CP-TW-SRC-288-3
074800           IF CP-TL2-SLOT-ENTRY(CP-TSX, CP-T288X) > CP-TW-MAX288
074900               MOVE CP-TL2-SLOT-ENTRY(CP-TSX, CP-T288X) TO CP-TW-MAX288
075000           END-IF
075100           PERFORM 3230-DERATE-MAIN-LINE
075200           COMPUTE CP-TMC-SLOT-ENTRY(CP-TSX, CP-T96X) =
075300               (CP-TE-LIM-I(CP-TOPO-MAIN-LINE-IDX) * CP-TW-DERATE-A)
075400               - CP-TW-MAX288
075500           .
075600
075700*    MAIN-LINE DERATE (MAPPING "A") - CP-DERATE-MAIN-TABLE.  THIS
075800*    TESTS THE SAME SET OF SEASON CODES AS 3400-DERATE-EDGE BELOW
075900*    BUT IS KEPT AS ITS OWN PARAGRAPH AND ITS OWN COPY OF THE TABLE
076000*    (SEE CPSNCON'S CR7701 REMARK) SO A FUTURE CHANGE TO ONE LEVEL
076100*    DOES NOT SILENTLY DRIFT THE OTHER.
076200       3230-DERATE-MAIN-LINE.
076300           IF CP-TSX = CP-SEASON-SUMMER OR CP-TSX = CP-SEASON-AUTUMN
076400               IF CP-TE-COND-TYPE(CP-TOPO-MAIN-LINE-IDX) =
076500                                        CP-COND-TYPE-INSULATED
076600                   MOVE CP-DRM-JK-SUMMER  TO CP-TW-DERATE-A
076700               ELSE
076800                   MOVE CP-DRM-LGJ-SUMMER TO CP-TW-DERATE-A
076900               END-IF
077000           ELSE
077100               IF CP-TE-COND-TYPE(CP-TOPO-MAIN-LINE-IDX) =
077200                                        CP-COND-TYPE-INSULATED
077300                   MOVE CP-DRM-JK-WINTER  TO CP-TW-DERATE-A
077400               ELSE
077500                   MOVE CP-DRM-LGJ-WINTER TO CP-TW-DERATE-A
077600               END-IF
077700           END-IF
077800           .
077900
078000*****************************************************************
078100*   3500-COMPUTE-DIRECT-CURVES (SETEDGEAVAILCAP, PART 3) - EVERY *
078200*   EDGE STARTS FROM THE MAIN LINE'S CURVE, THEN GETS INTERSECTED*
078300*   WITH ITS OWN SWITCH'S DERATED LIMIT WHEN IT HAS ONE.         *
078400*****************************************************************
078500       3500-COMPUTE-DIRECT-CURVES.
078600           PERFORM 3510-INIT-ONE-EDGE-CURVE
078700              VARYING CP-TEX FROM 1 BY 1
078800              UNTIL CP-TEX > CP-TOPO-EDGE-COUNT
078900           .
079000
079100*    3510-INIT-ONE-EDGE-CURVE - EVERY EDGE STARTS AT THE MAIN LINE'S
079200*    CURVE; AN EDGE CARRYING A SWITCH IS THEN NARROWED BY 3540.
079300       3510-INIT-ONE-EDGE-CURVE.
079400           PERFORM 3520-COPY-MAIN-CURVE-SEASON
079500              VARYING CP-TSX FROM 1 BY 1
079600              UNTIL CP-TSX > 4
079700           IF CP-TE-HAS-SW(CP-TEX)
079800               PERFORM 3540-DERATE-EDGE-SEASON
079900                  VARYING CP-TSX FROM 1 BY 1
080000                  UNTIL CP-TSX > 4
080100           END-IF
080200           .
080300
080400*    3520-COPY-MAIN-CURVE-SEASON - DRIVES 3530 ACROSS ALL 96 SLOTS
080500*    OF ONE SEASON TO SEED THIS EDGE'S CURVE FROM THE MAIN LINE.
080600       3520-COPY-MAIN-CURVE-SEASON.
080700           PERFORM 3530-COPY-MAIN-CURVE-SLOT
080800              VARYING CP-T96X FROM 1 BY 1
080900              UNTIL CP-T96X > 96
081000           .
081100
081200*    3530-COPY-MAIN-CURVE-SLOT - COPIES ONE MAIN-LINE SLOT VALUE
081300*    DOWN TO THIS EDGE BEFORE ANY SWITCH DERATE IS APPLIED.
081400       3530-COPY-MAIN-CURVE-SLOT.
081500           MOVE CP-TMC-SLOT-ENTRY(CP-TSX, CP-T96X)
081600                     TO CP-TE-AVAIL-SLOT(CP-TEX, CP-TSX, CP-T96X)
081700           .
081800
081900*    3540-DERATE-EDGE-SEASON - PICKS THIS SEASON'S SWITCH-DERATE
082000*    FACTOR VIA 3400, THEN APPLIES IT ACROSS ALL 96 SLOTS.
082100       3540-DERATE-EDGE-SEASON.
082200           PERFORM 3400-DERATE-EDGE
082300           PERFORM 3550-DERATE-EDGE-SLOT
082400              VARYING CP-T96X FROM 1 BY 1
082500              UNTIL CP-T96X > 96
082600           .
082700
082800*    3550-DERATE-EDGE-SLOT - AN EDGE'S CURVE IS THE LESSER OF ITS
082900*    COPIED MAIN-LINE VALUE AND ITS OWN SWITCH-DERATED CANDIDATE.
083000       3550-DERATE-EDGE-SLOT.
083100           COMPUTE CP-TW-EDGE-CAND =
083200               (CP-TE-LIM-I(CP-TEX) * CP-TW-DERATE-B)
083300               - CP-TE-SW-CURR-SLOT(CP-TEX, CP-TSX, CP-T96X)
083400           IF CP-TW-EDGE-CAND <
083500                       CP-TE-AVAIL-SLOT(CP-TEX, CP-TSX, CP-T96X)
083600               MOVE CP-TW-EDGE-CAND
083700                        TO CP-TE-AVAIL-SLOT(CP-TEX, CP-TSX, CP-T96X)
083800           END-IF
083900           .
084000
084100*    SWITCH/EDGE DERATE (MAPPING "B") - CP-DERATE-EDGE-TABLE.  SEE
084200*    THE REMARK ABOVE 3230-DERATE-MAIN-LINE.
084300       3400-DERATE-EDGE.
084400           IF CP-TSX = CP-SEASON-SUMMER OR CP-TSX = CP-SEASON-AUTUMN
084500               IF CP-TE-COND-TYPE(CP-TEX) = CP-COND-TYPE-INSULATED
084600                   MOVE CP-DRE-JK-SUMMER  TO CP-TW-DERATE-B
084700               ELSE
084800                   MOVE CP-DRE-LGJ-SUMMER TO CP-TW-DERATE-B
084900               END-IF
085000           ELSE
085100               IF CP-TE-COND-TYPE(CP-TEX) = CP-COND-TYPE-INSULATED
085200                   MOVE CP-DRE-JK-WINTER  TO CP-TW-DERATE-B
085300               ELSE
085400                   MOVE CP-DRE-LGJ-WINTER TO CP-TW-DERATE-B
085500               END-IF
085600           END-IF
085700           .
085800
085900*****************************************************************
086000*   4000-CAL-AVAIL-CAP - WALK THE NODE TABLE IN ITS OWN          *
086100*   (ALREADY-PREORDER) DISCOVERY ORDER AND CAP EVERY EDGE'S      *
086200*   CURVE AT ITS PARENT EDGE'S CURVE, SO NO EDGE'S CAPACITY CAN  *
086300*   EXCEED ANY EDGE BETWEEN IT AND THE SOURCE.  NO FLOOR AT ZERO *
086400*   IS APPLIED - NEGATIVE VALUES ARE PASSED THROUGH ON PURPOSE.  *
086500*****************************************************************
086600       4000-CAL-AVAIL-CAP.
086700           PERFORM 4010-FINALIZE-ONE-EDGE
086800              VARYING CP-TNX FROM 2 BY 1
086900              UNTIL CP-TNX > CP-TOPO-NODE-COUNT
087000           .
087100
087200*    4010-FINALIZE-ONE-EDGE - A NODE WITH NO PARENT EDGE IS THE
087300*    SOURCE ITSELF AND NEEDS NO CAPPING AGAINST AN UPSTREAM EDGE.
087400       4010-FINALIZE-ONE-EDGE.
087500           MOVE CP-TN-EDGE-IDX(CP-TNX) TO CP-TW-CHILD-EDGE-IDX
087600           MOVE CP-TE-PARENT-EDGE-IDX(CP-TW-CHILD-EDGE-IDX)
087700                                       TO CP-TW-PARENT-EDGE-IDX
087800           IF CP-TW-PARENT-EDGE-IDX NOT = CP-TOPO-SENTINEL-IDX
087900               PERFORM 4020-MIN-WITH-PARENT-SEASON
088000                  VARYING CP-TSX FROM 1 BY 1
088100                  UNTIL CP-TSX > 4
088200           END-IF
088300           .
088400
088500*    4020-MIN-WITH-PARENT-SEASON - DRIVES 4030 ACROSS ALL 96 SLOTS
088600*    OF ONE SEASON TO CAP THIS EDGE AT ITS PARENT'S CURVE.
088700       4020-MIN-WITH-PARENT-SEASON.
088800           PERFORM 4030-MIN-WITH-PARENT-SLOT
088900              VARYING CP-T96X FROM 1 BY 1
089000              UNTIL CP-T96X > 96
089100           .
089200
089300*    4030-MIN-WITH-PARENT-SLOT - A CHILD EDGE'S CAPACITY CANNOT
089400*    EXCEED ITS PARENT'S; NO FLOOR AT ZERO IS APPLIED HERE.
089500       4030-MIN-WITH-PARENT-SLOT.
089600           IF CP-TE-AVAIL-SLOT(CP-TW-PARENT-EDGE-IDX, CP-TSX, CP-T96X)
089700              < CP-TE-AVAIL-SLOT(CP-TW-CHILD-EDGE-IDX, CP-TSX, CP-T96X)
089800               MOVE CP-TE-AVAIL-SLOT(CP-TW-PARENT-EDGE-IDX,
089900                                     CP-TSX, CP-T96X)
090000                    TO CP-TE-AVAIL-SLOT(CP-TW-CHILD-EDGE-IDX,
090100                                        CP-TSX, CP-T96X)
090200           END-IF
090300           .
090400
090500*****************************************************************
090600*   5000-WRITE-AVAIL-CAP - ONE ROW PER (SWITCH MRID, SEASON,     *
090700*   SLOT) - CURRENT VALUES ONLY, NOT CONVERTED TO A POWER UNIT.  *
090800*****************************************************************
090900       5000-WRITE-AVAIL-CAP.
091000           PERFORM 5010-WRITE-ONE-EDGE
091100              VARYING CP-TEX FROM 1 BY 1
091200              UNTIL CP-TEX > CP-TOPO-EDGE-COUNT
091300           .
091400
091500*    5010-WRITE-ONE-EDGE - ONLY AN EDGE CARRYING A SWITCH (SEE
091600*    3040) GETS AN AVAIL-CAP-OUT ROW; BARE EDGES ARE SKIPPED.
091700       5010-WRITE-ONE-EDGE.
091800           IF CP-TE-HAS-SW(CP-TEX)
091900               PERFORM 5020-WRITE-ONE-SEASON
092000                  VARYING CP-TSX FROM 1 BY 1
092100                  UNTIL CP-TSX > 4
092200           END-IF
092300           .
092400
092500*    5020-WRITE-ONE-SEASON - DRIVES 5030 ACROSS ALL 96 SLOTS OF ONE
092600*    SEASON FOR ONE SWITCH-BEARING EDGE.
092700       5020-WRITE-ONE-SEASON.
092800           PERFORM 5030-WRITE-ONE-SLOT
092900              VARYING CP-T96X FROM 1 BY 1
093000              UNTIL CP-T96X > 96
093100           .
093200
093300*    5030-WRITE-ONE-SLOT - EMITS ONE AVAIL-CAP-OUT ROW; CURRENT ONLY,
093400*    NOT CONVERTED TO A POWER UNIT (CPTFCAP CONVERTS ITS OWN ROWS).
093500       5030-WRITE-ONE-SLOT.
093600           MOVE SPACES                  TO CP-AVAIL-CAP-RECORD
093700           MOVE CP-TE-EDGE-NAME(CP-TEX) TO CP-AC-DEV-NAME
093800           MOVE CP-TE-EDGE-MRID(CP-TEX) TO CP-AC-MRID
093900           MOVE CP-TSX                  TO CP-AC-SEASON
094000           MOVE CP-T96X                 TO CP-AC-SLOT
094100           MOVE CP-TE-AVAIL-SLOT(CP-TEX, CP-TSX, CP-T96X)
094200                                         TO CP-AC-AVAIL-CAP
094300           WRITE AVAIL-CAP-OUT-REC FROM CP-AVAIL-CAP-RECORD
094400           IF CP-FS-AVAIL-CAP-OUT NOT = '00'
094500               DISPLAY 'CPTOPO - ERROR WRITING AVAIL-CAP-OUT '
094600                       CP-FS-AVAIL-CAP-OUT
094700               GO TO 999-ABEND
094800           END-IF
094900           ADD 1 TO CP-CTR-RECS-WRITTEN
095000           .
095100
095200*****************************************************************
095300*                  900-TERMINATION                              *
095400*****************************************************************
095500       900-TERMINATION.
095600           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
095700           .
095800
095900*    910-CLOSE-FILES - CLOSES EVERY FILE OPENED AT 100 BEFORE THE
096000*    RUN'S COUNTER DISPLAY.
096100       910-CLOSE-FILES.
096200           CLOSE EDGE-TOPO-IN
096300           CLOSE LINE-PARAM-IN
096400           CLOSE SEASON-STATS
096500           CLOSE ONE-LINE-PARAM-OUT
096600           CLOSE AVAIL-CAP-OUT
096700           .
096800
096900*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
097000       920-DISPLAY-COUNTERS.
097100           DISPLAY 'CPTOPO PROCESSING COMPLETE'
097200           DISPLAY 'RECORDS READ    : ' CP-CTR-RECS-READ
097300           DISPLAY 'RECORDS WRITTEN : ' CP-CTR-RECS-WRITTEN
097400           DISPLAY 'RECORDS SKIPPED : ' CP-CTR-RECS-SKIPPED
097500           DISPLAY 'ERROR COUNT     : ' CP-CTR-ERRORS
097600           .
097700
097800*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
097900       920-DISPLAY-COUNTERS-EXIT.
098000           EXIT.
098100
098200*****************************************************************
098300*                  999-ABEND                                    *
098400*****************************************************************
098500       999-ABEND.
098600           DISPLAY 'PROGRAM ABENDING - CPTOPO'
098700           MOVE 16 TO RETURN-CODE
098800           GOBACK
098900           .
