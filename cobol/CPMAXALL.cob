000100*****************************************************************
000200*   CPMAXALL  -  AREA-WIDE MAX/MIN FEEDER AVAILABLE CAPACITY     *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPMAXALL.
000600       AUTHOR. C Q ROBIE.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 04/2011.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPMAXMIN ONLY EVER SEES ONE FEEDER, SO IT CANNOT SAY WHICH    *
001400*  FEEDER IN THE AREA HAS THE LARGEST OR SMALLEST BEST-SWITCH    *
001500*  AVAILABLE-CAPACITY AVERAGE - THAT NEEDS EVERY FEEDER'S NUMBER *
001600*  ON HAND AT ONCE.  CPMAXALL IS THE JOB THAT HOLDS THEM ALL AT  *
001700*  ONCE.  MXBSTIN IS THE WHOLE AREA'S CPMAXMIN OUTPUT - ONE      *
001800*  CANDIDATE ROW PER FEEDER, CONCATENATED BY THE JCL FROM EVERY  *
001900*  FEEDER'S OWN MXBSTOUT DATA SET (SEE CPMAXMIN CR8014).  A      *
002000*  SINGLE PASS KEEPS THE RUNNING LARGEST AND RUNNING SMALLEST    *
002100*  CANDIDATE SEEN SO FAR; THE FIRST FEEDER READ WINS ANY TIE ON  *
002200*  EITHER END, SAME TIE-BREAK CONVENTION CPMAXMIN ITSELF USES    *
002300*  FOR A TIE BETWEEN TWO SWITCHES (CR7902).  AT END OF FILE THE  *
002400*  TWO SURVIVORS ARE WRITTEN TO MXMNCOUT - MAX-OR-MIN=1 FOR THE  *
002500*  LARGEST FEEDER, MAX-OR-MIN=2 FOR THE SMALLEST - EXACTLY THE   *
002600*  TWO-ROW LAYOUT CPMMCREC HAS CARRIED SINCE CR7705.             *
002700*                                                                *
002800*J    JCL..                                                     *
002900*                                                                *
003000* //CPMAXALL EXEC PGM=CPMAXALL                                   *
003100* //SYSOUT   DD SYSOUT=*                                        *
003200* //MXBSTIN  DD DSN=CP.FEEDER.MAXBEST.DATA,DISP=SHR              *
003300* //         DD DSN=CP.FEEDER.MAXBEST.DATA2,DISP=SHR             *
003400* //         DD DSN=CP.FEEDER.MAXBEST.DATA3,DISP=SHR             *
003500* //*                        (ONE CONCATENATED DD PER FEEDER     *
003600* //*                        CURRENTLY ON RECORD FOR THE AREA)   *
003700* //MXMNCOUT DD DSN=CP.AREA.MAXMINCAP.DATA,DISP=(NEW,CATLG)      *
003800* //SYSIPT   DD DUMMY                                            *
003900* //*                                                            *
004000*                                                                *
004100*P    ENTRY PARAMETERS..                                        *
004200*     NONE.                                                     *
004300*                                                                *
004400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004500*     I/O ERROR ON FILES.  AN EMPTY MXBSTIN (NO FEEDERS ON       *
004600*     RECORD FOR THE AREA) SKIPS THE MXMNCOUT WRITE ENTIRELY     *
004700*     RATHER THAN NAME A MAX OR MIN FEEDER THAT DOES NOT EXIST.  *
004800*                                                                *
004900*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
005000*     NONE.                                                     *
005100*                                                                *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005300*     NONE.                                                     *
005400*                                                                *
005500*****************************************************************
005600*   HIST.. 2011-04-08 CQR  CR8014  ORIGINAL - AREA-WIDE COMPARE   *
005700*                          SPLIT OUT OF CPMAXMIN, WHICH HAD BEEN  *
005800*                          WRITING ONE FEEDER'S BEST-SWITCH       *
005900*                          AVERAGE AS BOTH THE AREA MAX ROW AND   *
006000*                          THE AREA MIN ROW - THE COMPARE THIS    *
006100*                          JOB EXISTS FOR NEVER RAN AGAINST A     *
006200*                          SECOND FEEDER UNTIL NOW                *
006300*****************************************************************
006400
006500       ENVIRONMENT DIVISION.
006600       CONFIGURATION SECTION.
006700       SPECIAL-NAMES.
006800           C01 IS TOP-OF-FORM.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           SELECT FEEDER-BEST-CAP-IN  ASSIGN TO MXBSTIN
007200               FILE STATUS IS CP-FS-FEEDER-BEST-CAP-IN.
007300           SELECT MAX-MIN-AVAIL-CAP-OUT ASSIGN TO MXMNCOUT
007400               FILE STATUS IS CP-FS-MAX-MIN-AVAIL-CAP-OUT.
007500
007600       DATA DIVISION.
007700       FILE SECTION.
007800       FD  FEEDER-BEST-CAP-IN
007900           RECORDING MODE IS F
008000           BLOCK CONTAINS 0 RECORDS.
008100       01  FEEDER-BEST-CAP-IN-REC       PIC X(230).
008200
008300       FD  MAX-MIN-AVAIL-CAP-OUT
008400           RECORDING MODE IS F
008500           BLOCK CONTAINS 0 RECORDS.
008600       01  MAX-MIN-AVAIL-CAP-OUT-REC    PIC X(230).
008700
008800       WORKING-STORAGE SECTION.
008900       01  FILLER PIC X(32) VALUE 'CPMAXALL WORKING STORAGE BEGINS'.
009000
009100*    COUNTS HOW MANY FEEDER CANDIDATE ROWS WERE COMPARED, SHOWN ON
009200*    THE END-OF-JOB DISPLAY SO OPERATIONS CAN SANITY-CHECK THE
009300*    MXBSTIN CONCATENATION AGAINST THE AREA'S FEEDER COUNT.
009400       77  CP-AX-CANDIDATE-COUNT     PIC 9(06) COMP VALUE ZERO.
009500
009600       COPY CPWSCTR.
009700       COPY CPMBCREC.
009800       COPY CPMMCREC.
009900
010000*    ONE EOF FLAG - MXBSTIN IS THE ONLY INPUT FILE THIS JOB READS.
010100       01  CP-ALLMAX-SWITCHES.
010200           05  CP-EOF-FEEDER-BEST-CAP-IND PIC X(01) VALUE 'N'.
010300               88  CP-EOF-FEEDER-BEST-CAP        VALUE 'Y'.
010400           05  FILLER                    PIC X(01) VALUE SPACES.
010500
010600*    TWO FILE STATUS BYTES - ONE INPUT AND ONE OUTPUT.  THE COMBINED
010700*    REDEFINES SAVES 920-DISPLAY-COUNTERS FROM NEEDING TWO SEPARATE
010800*    FIELDS ON THE END-OF-JOB MESSAGE.
010900       01  CP-ALLMAX-FILE-STATUSES.
011000           05  CP-FS-FEEDER-BEST-CAP-IN  PIC X(02) VALUE '00'.
011100           05  CP-FS-MAX-MIN-AVAIL-CAP-OUT PIC X(02) VALUE '00'.
011200           05  FILLER                    PIC X(01) VALUE SPACES.
011300       01  CP-ALLMAX-FILE-STATUSES-R REDEFINES CP-ALLMAX-FILE-STATUSES.
011400           05  CP-AMFS-BYTES              PIC X(05).
011500
011600*    RUNNING LARGEST CANDIDATE SEEN SO FAR.  CP-CMX-MAX-SET STAYS
011700*    OFF UNTIL THE FIRST MXBSTIN ROW ARRIVES, SO 220-COMPARE-
011800*    CANDIDATE KNOWS TO TAKE THE FIRST ROW UNCONDITIONALLY.
011900       01  CP-CMX-MAX-BLOCK.
012000           05  CP-CMX-MAX-FEEDER         PIC X(200) VALUE SPACES.
012100           05  CP-CMX-MAX-AVG            PIC S9(05)V9(04) COMP-3
012200                                         VALUE ZERO.
012300           05  CP-CMX-MAX-SET-IND        PIC X(01) VALUE 'N'.
012400               88  CP-CMX-MAX-SET                VALUE 'Y'.
012500           05  FILLER                    PIC X(05) VALUE SPACES.
012600       01  CP-CMX-MAX-BLOCK-R REDEFINES CP-CMX-MAX-BLOCK.
012700           05  CP-CMXMX-BYTES             PIC X(211).
012800
012900*    RUNNING SMALLEST CANDIDATE SEEN SO FAR - SAME SAVE-ONCE IDIOM
013000*    AS THE MAX BLOCK ABOVE, JUST TESTING THE OPPOSITE DIRECTION.
013100       01  CP-CMX-MIN-BLOCK.
013200           05  CP-CMX-MIN-FEEDER         PIC X(200) VALUE SPACES.
013300           05  CP-CMX-MIN-AVG            PIC S9(05)V9(04) COMP-3
013400                                         VALUE ZERO.
013500           05  CP-CMX-MIN-SET-IND        PIC X(01) VALUE 'N'.
013600               88  CP-CMX-MIN-SET                VALUE 'Y'.
013700           05  FILLER                    PIC X(05) VALUE SPACES.
013800       01  CP-CMX-MIN-BLOCK-R REDEFINES CP-CMX-MIN-BLOCK.
013900           05  CP-CMXMN-BYTES             PIC X(211).
014000
014100       PROCEDURE DIVISION.
014200*    000-MAINLINE - TOP-LEVEL DRIVER FOR THE WHOLE RUN.
014300       000-MAINLINE.
014400           PERFORM 100-INITIALIZATION
014500           PERFORM 200-SCAN-CANDIDATES UNTIL CP-EOF-FEEDER-BEST-CAP
014600           PERFORM 800-WRITE-MAX-MIN-ROWS THRU 800-WRITE-MAX-MIN-ROWS-EXIT
014700           PERFORM 900-TERMINATION
014800           .
014900
015000*****************************************************************
015100*                  100-INITIALIZATION                           *
015200*****************************************************************
015300       100-INITIALIZATION.
015400           INITIALIZE CP-COMMON-COUNTERS
015500           INITIALIZE CP-CMX-MAX-BLOCK
015600           INITIALIZE CP-CMX-MIN-BLOCK
015700           MOVE ZERO TO CP-AX-CANDIDATE-COUNT
015800           OPEN INPUT  FEEDER-BEST-CAP-IN
015900           OPEN OUTPUT MAX-MIN-AVAIL-CAP-OUT
016000           PERFORM 210-READ-CANDIDATE
016100           .
016200
016300*****************************************************************
016400*    200-SCAN-CANDIDATES - ONE PASS OVER THE WHOLE AREA'S        *
016500*    MXBSTIN CONCATENATION, ONE CANDIDATE ROW PER FEEDER         *
016600*****************************************************************
016700       200-SCAN-CANDIDATES.
016800           IF NOT CP-EOF-FEEDER-BEST-CAP
016900              ADD 1 TO CP-AX-CANDIDATE-COUNT
017000              PERFORM 220-COMPARE-CANDIDATE
017100           END-IF
017200           PERFORM 210-READ-CANDIDATE
017300           .
017400
017500*    210-READ-CANDIDATE - PRIMES THE MXBSTIN SCAN; EOF STOPS 200
017600*    FROM COMPARING ANY MORE FEEDERS.
017700       210-READ-CANDIDATE.
017800           READ FEEDER-BEST-CAP-IN INTO CP-FEEDER-BEST-CAP-RECORD
017900               AT END
018000                   SET CP-EOF-FEEDER-BEST-CAP TO TRUE
018100               NOT AT END
018200                   ADD 1 TO CP-CTR-RECS-READ
018300           END-READ
018400           .
018500
018600*    220-COMPARE-CANDIDATE - TESTS THIS FEEDER AGAINST BOTH RUNNING
018700*    EXTREMES.  THE FIRST FEEDER READ ALWAYS SETS BOTH, SINCE
018800*    CP-CMX-MAX-SET/CP-CMX-MIN-SET START OFF; A LATER TIE LOSES TO
018900*    WHICHEVER FEEDER GOT THERE FIRST, MATCHING CPMAXMIN'S OWN
019000*    TIE-BREAK CONVENTION (CR7902).
019100       220-COMPARE-CANDIDATE.
019200           IF NOT CP-CMX-MAX-SET
019300                  OR CP-FBC-AVAIL-CAP > CP-CMX-MAX-AVG
019400              MOVE CP-FBC-AVAIL-CAP     TO CP-CMX-MAX-AVG
019500              MOVE CP-FBC-FEEDER-NAME   TO CP-CMX-MAX-FEEDER
019600              SET CP-CMX-MAX-SET TO TRUE
019700           END-IF
019800           IF NOT CP-CMX-MIN-SET
019900                  OR CP-FBC-AVAIL-CAP < CP-CMX-MIN-AVG
020000              MOVE CP-FBC-AVAIL-CAP     TO CP-CMX-MIN-AVG
020100              MOVE CP-FBC-FEEDER-NAME   TO CP-CMX-MIN-FEEDER
020200              SET CP-CMX-MIN-SET TO TRUE
020300           END-IF
020400           .
020500
020600*****************************************************************
020700*    800-WRITE-MAX-MIN-ROWS - THE TWO SURVIVORS OF 200, WRITTEN  *
020800*    MAX FIRST THEN MIN, PER CPMMCREC'S CR7705 ROW ORDER.  IF     *
020900*    MXBSTIN HAD NO ROWS AT ALL NEITHER EXTREME IS SET, SO NO     *
021000*    ROW IS WRITTEN - THERE IS NO FEEDER TO NAME.                *
021100*****************************************************************
021200       800-WRITE-MAX-MIN-ROWS.
021300           IF NOT CP-CMX-MAX-SET
021400              DISPLAY 'CPMAXALL - NO CANDIDATE ROWS ON MXBSTIN, '
021500                      'MXMNCOUT NOT WRITTEN'
021600              GO TO 800-WRITE-MAX-MIN-ROWS-EXIT
021700           END-IF
021800           MOVE SPACES TO CP-MAX-MIN-AVAIL-CAP-RECORD
021900           MOVE 1 TO CP-MM-MAX-OR-MIN
022000           MOVE CP-CMX-MAX-FEEDER TO CP-MM-FEEDER-NAME
022100           MOVE CP-CMX-MAX-AVG    TO CP-MM-AVAIL-CAP
022200           WRITE MAX-MIN-AVAIL-CAP-OUT-REC
022300                      FROM CP-MAX-MIN-AVAIL-CAP-RECORD
022400           IF CP-FS-MAX-MIN-AVAIL-CAP-OUT NOT = '00'
022500              DISPLAY 'CPMAXALL - ERROR WRITING MXMNCOUT '
022600                      CP-FS-MAX-MIN-AVAIL-CAP-OUT
022700              GO TO 999-ABEND
022800           END-IF
022900           ADD 1 TO CP-CTR-RECS-WRITTEN
023000
023100           MOVE SPACES TO CP-MAX-MIN-AVAIL-CAP-RECORD
023200           MOVE 2 TO CP-MM-MAX-OR-MIN
023300           MOVE CP-CMX-MIN-FEEDER TO CP-MM-FEEDER-NAME
023400           MOVE CP-CMX-MIN-AVG    TO CP-MM-AVAIL-CAP
023500           WRITE MAX-MIN-AVAIL-CAP-OUT-REC
023600                      FROM CP-MAX-MIN-AVAIL-CAP-RECORD
023700           IF CP-FS-MAX-MIN-AVAIL-CAP-OUT NOT = '00'
023800              DISPLAY 'CPMAXALL - ERROR WRITING MXMNCOUT '
023900                      CP-FS-MAX-MIN-AVAIL-CAP-OUT
024000              GO TO 999-ABEND
024100           END-IF
024200           ADD 1 TO CP-CTR-RECS-WRITTEN
024300           .
024400
024500*    800-WRITE-MAX-MIN-ROWS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
024600       800-WRITE-MAX-MIN-ROWS-EXIT.
024700           EXIT.
024800
024900*****************************************************************
025000*                  900-TERMINATION                               *
025100*****************************************************************
025200       900-TERMINATION.
025300           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
025400           STOP RUN
025500           .
025600
025700*    910-CLOSE-FILES - CLOSE THE FILES.
025800       910-CLOSE-FILES.
025900           CLOSE FEEDER-BEST-CAP-IN
026000           CLOSE MAX-MIN-AVAIL-CAP-OUT
026100           .
026200
026300*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/CANDIDATE TALLY.
026400       920-DISPLAY-COUNTERS.
026500           DISPLAY 'CPMAXALL - RECS READ     ' CP-CTR-RECS-READ
026600           DISPLAY 'CPMAXALL - RECS WRITTEN  ' CP-CTR-RECS-WRITTEN
026700           DISPLAY 'CPMAXALL - FEEDERS SEEN  ' CP-AX-CANDIDATE-COUNT
026800           DISPLAY 'CPMAXALL - ERRORS        ' CP-CTR-ERRORS
026900           .
027000
027100*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
027200       920-DISPLAY-COUNTERS-EXIT.
027300           EXIT.
027400
027500*    999-ABEND - ABEND.
027600       999-ABEND.
027700           DISPLAY 'CPMAXALL - ABNORMAL TERMINATION'
027800           MOVE 16 TO RETURN-CODE
027900           STOP RUN
028000           .
