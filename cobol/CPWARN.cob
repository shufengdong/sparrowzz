000100*****************************************************************
000200*   CPWARN  -  LINE/SWITCH AND TRANSFORMER OVERLOAD WARNING     *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPWARN.
000600       AUTHOR. R S KUYKENDALL.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 11/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPWARN COMPARES EACH TRANSFORMER'S ANNUAL PEAK LOAD AGAINST   *
001400*  ITS NAMEPLATE, AND EACH SWITCH-FED LINE SECTION'S ANNUAL PEAK *
001500*  CURRENT AGAINST THE SECTION'S CONDUCTOR RATING, AND FLAGS     *
001600*  ANY DEVICE WHOSE LOAD RATIO FALLS IN THE HEAVY-LOAD BAND      *
001700*  (80-100% OF RATING) OR THE OVERLOAD BAND (100-200%).  A       *
001800*  TRANSFORMER WITH NO KNOWN FEEDING LINE IN LN2TFIN IS SKIPPED. *
001900*  THIS RUN COVERS ONE FEEDER ONLY - IT NO LONGER TALLIES AN     *
002000*  AREA WARNING COUNT ITSELF, SINCE ONE FEEDER'S OWN WARN-LINE-  *
002100*  OUT/WARN-TF-OUT ROWS ARE NOT THE AREA (CR8015).  NEW JOB      *
002200*  CPALLWRN READS EVERY FEEDER'S WARNLOUT/WARNTOUT DATA SET,     *
002300*  CONCATENATED BY THE JCL, AND BUILDS THE REAL AREA-WIDE ROLL-  *
002400*  UP AND THE REAL FOUR-ROW AREA WARNING COUNT FROM ALL OF THEM. *
002500*                                                                *
002600*J    JCL..                                                     *
002700*                                                                *
002800* //CPWARN  EXEC PGM=CPWARN                                      *
002900* //SYSOUT   DD SYSOUT=*                                        *
003000* //TFPARIN  DD DSN=CP.FEEDER.TFPARAM.DATA,DISP=SHR              *
003100* //LN2TFIN  DD DSN=CP.FEEDER.LINETOTF.DATA,DISP=SHR             *
003200* //LINPARIN DD DSN=CP.FEEDER.LINEPARAM.DATA,DISP=SHR            *
003300* //SW2LNIN  DD DSN=CP.FEEDER.SWTOLINE.DATA,DISP=SHR             *
003400* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR          *
003500* //WARNLOUT DD DSN=CP.FEEDER.WARNLINE.DATA,DISP=(NEW,CATLG)     *
003600* //WARNTOUT DD DSN=CP.FEEDER.WARNTF.DATA,DISP=(NEW,CATLG)       *
003700* //SYSIPT   DD DUMMY                                            *
003800* //*                                                            *
003900*                                                                *
004000*P    ENTRY PARAMETERS..                                        *
004100*     NONE.                                                     *
004200*                                                                *
004300*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004400*     I/O ERROR ON FILES.  TF TABLE FULL (SEE CP-WARN-MAX-TF).   *
004500*     LINE TABLE FULL (SEE CP-WARN-MAX-LN).  SWITCH TABLE FULL   *
004600*     (SEE CP-WARN-MAX-SW).  SW2LNIN ROW WHOSE SWITCH OR LINE IS *
004700*     NOT FOUND IN ITS TABLE IS COUNTED AND SKIPPED.             *
004800*                                                                *
004900*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
005000*     NONE.                                                     *
005100*                                                                *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005300*     CPSNCON - SEASON/SLOT CONSTANTS (GRAND-MAX CODE ONLY).     *
005400*                                                                *
005500*****************************************************************
005600*   HIST.. 1991-11-18 RSK  CR7700  ORIGINAL - TF WARNING PASS    *
005700*                          AGAINST TFPARIN/LN2TFIN/SEASSTAT      *
005800*           1991-11-25 RSK  CR7702  ADDED THE LINE/SWITCH        *
005900*                          WARNING PASS AGAINST SW2LNIN, JOINED   *
006000*                          TO LINPARIN BY DEV-NAME                *
006100*           1991-12-02 RSK  CR7705  ADDED THE FOUR-ROW AREA       *
006200*                          TALLY OUTPUT AT END OF RUN              *
006300*           1999-12-03 MPU CR7744  Y2K-STYLE REVIEW - NO DATE     *
006400*                          FIELDS IN THIS PROGRAM, NOTED OK        *
006500*           2002-01-17 TDW CR7838  LOAD-RATE BOUNDARIES CONFIRMED *
006600*                          EXCLUSIVE OF BOTH ENDPOINTS PER         *
006700*                          ENGINEERING - EXACTLY 100 PERCENT IS    *
006800*                          NEITHER HEAVY NOR OVERLOAD               *
006900*           2006-11-30 GAB CR7926  REVIEWED TF/LINE/SWITCH TABLE   *
007000*                          LIMITS FOR THE SUBSTATION 9 REBUILD -   *
007100*                          ALL THREE BOUNDS STILL HOLD, NO CHANGE  *
007200*           2011-04-11 CQR CR8015  AUDIT FOUND THE FOUR-ROW AREA   *
007300*                          TALLY THIS JOB WROTE WAS ONLY EVER ONE  *
007400*                          FEEDER'S OWN COUNT - THE AREA COMPARE   *
007500*                          NEVER SAW A SECOND FEEDER.  DROPPED     *
007600*                          ALLPWOUT AND THE CP-WARN-AREA-TALLY     *
007700*                          COUNTERS FROM THIS JOB; NEW JOB CPALLWRN*
007800*                          NOW BUILDS THE AREA ROLLUP AND THE REAL *
007900*                          FOUR-ROW COUNT FROM EVERY FEEDER'S OWN  *
008000*                          WARNLOUT/WARNTOUT DATA SET               *
008100*****************************************************************
008200
008300       ENVIRONMENT DIVISION.
008400       CONFIGURATION SECTION.
008500       SPECIAL-NAMES.
008600           C01 IS TOP-OF-FORM.
008700       INPUT-OUTPUT SECTION.
008800       FILE-CONTROL.
008900           SELECT TF-PARAM-IN    ASSIGN TO TFPARIN
009000               FILE STATUS IS CP-FS-TF-PARAM-IN.
009100           SELECT LINE-TO-TF-IN  ASSIGN TO LN2TFIN
009200               FILE STATUS IS CP-FS-LINE-TO-TF-IN.
009300           SELECT LINE-PARAM-IN  ASSIGN TO LINPARIN
009400               FILE STATUS IS CP-FS-LINE-PARAM-IN.
009500           SELECT SW-TO-LINE-IN  ASSIGN TO SW2LNIN
009600               FILE STATUS IS CP-FS-SW-TO-LINE-IN.
009700           SELECT SEASON-STATS   ASSIGN TO SEASSTAT
009800               ORGANIZATION IS RELATIVE
009900               ACCESS MODE IS SEQUENTIAL
010000               RELATIVE KEY IS CP-SS-REL-KEY
010100               FILE STATUS IS CP-FS-SEASON-STATS.
010200           SELECT WARN-LINE-OUT  ASSIGN TO WARNLOUT
010300               FILE STATUS IS CP-FS-WARN-LINE-OUT.
010400           SELECT WARN-TF-OUT    ASSIGN TO WARNTOUT
010500               FILE STATUS IS CP-FS-WARN-TF-OUT.
010600
010700       DATA DIVISION.
010800       FILE SECTION.
010900       FD  TF-PARAM-IN
011000           RECORDING MODE IS F
011100           BLOCK CONTAINS 0 RECORDS.
011200       01  TF-PARAM-IN-REC             PIC X(164).
011300
011400       FD  LINE-TO-TF-IN
011500           RECORDING MODE IS F
011600           BLOCK CONTAINS 0 RECORDS.
011700       01  LINE-TO-TF-IN-REC           PIC X(400).
011800
011900       FD  LINE-PARAM-IN
012000           RECORDING MODE IS F
012100           BLOCK CONTAINS 0 RECORDS.
012200       01  LINE-PARAM-IN-REC           PIC X(427).
012300
012400       FD  SW-TO-LINE-IN
012500           RECORDING MODE IS F
012600           BLOCK CONTAINS 0 RECORDS.
012700       01  SW-TO-LINE-IN-REC           PIC X(550).
012800
012900       FD  SEASON-STATS
013000           RECORDING MODE IS F
013100           BLOCK CONTAINS 0 RECORDS.
013200       01  SEASON-STATS-REC            PIC X(94).
013300
013400       FD  WARN-LINE-OUT
013500           RECORDING MODE IS F
013600           BLOCK CONTAINS 0 RECORDS.
013700       01  WARN-LINE-OUT-REC           PIC X(549).
013800
013900       FD  WARN-TF-OUT
014000           RECORDING MODE IS F
014100           BLOCK CONTAINS 0 RECORDS.
014200       01  WARN-TF-OUT-REC             PIC X(550).
014300
014400       WORKING-STORAGE SECTION.
014500       01  FILLER PIC X(32) VALUE 'CPWARN  WORKING STORAGE BEGINS '.
014600
014700*    STANDALONE ABEND RETURN CODE - NOT PART OF ANY GROUP, SET
014800*    JUST BEFORE THE GO TO 999-ABEND SO THE OPERATOR SEES WHICH
014900*    RETURN CODE THE MVS STEP ENDED WITH.
015000       77  CP-WN-ABEND-RETCODE       PIC 9(02) COMP VALUE ZERO.
015100
015200       COPY CPWSCTR.
015300       COPY CPTPMREC.
015400       COPY CPL2TREC.
015500       COPY CPLPMREC.
015600       COPY CPS2LREC.
015700       COPY CPSSTREC.
015800       COPY CPWNLREC.
015900       COPY CPWNTREC.
016000       COPY CPSNCON.
016100
016200*    ONE EOF FLAG PER INPUT FILE.  THIS PROGRAM RUNS PURELY OFF
016300*    ALREADY-BUILT TABLES AND SEASSTAT, SO THERE ARE NO WORKING
016400*    FLAGS BEYOND END-OF-FILE - EVERY WARNING DECISION IS MADE
016500*    FRESH FROM THE TABLE ROW, NOTHING CARRIES STATE ACROSS ROWS.
016600       01  CP-WARN-SWITCHES.
016700           05  CP-EOF-TF-PARAM-IND      PIC X(01) VALUE 'N'.
016800               88  CP-EOF-TF-PARAM              VALUE 'Y'.
016900           05  CP-EOF-LINE-TO-TF-IND    PIC X(01) VALUE 'N'.
017000               88  CP-EOF-LINE-TO-TF            VALUE 'Y'.
017100           05  CP-EOF-LINE-PARAM-IND    PIC X(01) VALUE 'N'.
017200               88  CP-EOF-LINE-PARAM            VALUE 'Y'.
017300           05  CP-EOF-SW-TO-LINE-IND    PIC X(01) VALUE 'N'.
017400               88  CP-EOF-SW-TO-LINE            VALUE 'Y'.
017500           05  CP-EOF-SEASON-STATS-IND  PIC X(01) VALUE 'N'.
017600               88  CP-EOF-SEASON-STATS          VALUE 'Y'.
017700
017800*    SEVEN FILE STATUS BYTES - FIVE INPUTS AND TWO OUTPUTS.
017900*    THE COMBINED REDEFINES SAVES 900-TERMINATION FROM DISPLAYING
018000*    SEVEN SEPARATE FIELDS ON THE END-OF-JOB MESSAGE.
018100       01  CP-WARN-FILE-STATUSES.
018200           05  CP-FS-TF-PARAM-IN        PIC X(02) VALUE '00'.
018300           05  CP-FS-LINE-TO-TF-IN      PIC X(02) VALUE '00'.
018400           05  CP-FS-LINE-PARAM-IN      PIC X(02) VALUE '00'.
018500           05  CP-FS-SW-TO-LINE-IN      PIC X(02) VALUE '00'.
018600           05  CP-FS-SEASON-STATS       PIC X(02) VALUE '00'.
018700           05  CP-FS-WARN-LINE-OUT      PIC X(02) VALUE '00'.
018800           05  CP-FS-WARN-TF-OUT        PIC X(02) VALUE '00'.
018900       01  CP-WARN-FILE-STATUSES-R REDEFINES CP-WARN-FILE-STATUSES.
019000           05  CP-WFS-BYTES              PIC X(14).
019100
019200*    THE LOAD-RATE COMPUTE SHARED BY THE LINE AND TRANSFORMER
019300*    WARNING PARAGRAPHS - CP-WK-NUMER/DENOM ARE LOADED WITH
019400*    ANNUAL-MAX OVER RATED-CAPACITY BEFORE EVERY COMPUTE, THEN
019500*    CP-WK-LOAD-RATE IS TESTED AGAINST THE HEAVY/OVERLOAD BANDS.
019600       01  CP-WARN-WORK-AREA.
019700           05  CP-WK-LOAD-RATE           PIC S9(05)V9(06) COMP-3
019800                                          VALUE ZERO.
019900           05  CP-WK-NUMER                PIC S9(09)V9(04) COMP-3
020000                                          VALUE ZERO.
020100           05  CP-WK-DENOM                PIC S9(09)V9(04) COMP-3
020200                                          VALUE ZERO.
020300       01  CP-WARN-WORK-AREA-R REDEFINES CP-WARN-WORK-AREA.
020400           05  CP-WWAR-BYTES              PIC X(21).
020500
020600*    TRANSFORMER TABLE - MEMBERSHIP FIXED BY TFPARIN AT LOAD TIME,
020700*    15 UNITS COVERS EVERY FEEDER ON RECORD (SAME BOUND AS CPTFCAP
020800*    AND CPTFSTA).  ANNUAL-MAX-LOAD IS POSTED FROM THE TS-TYPE
020900*    GRAND-MAX ROW LATER LAID DOWN BY CPTFSTA.
021000       01  CP-WARN-TF-TABLE.
021100           05  CP-TFT-ENTRY OCCURS 15 TIMES INDEXED BY CP-TFX.
021200               10  CP-TFT-MRID             PIC X(50) VALUE SPACES.
021300               10  CP-TFT-DEV-NAME         PIC X(50) VALUE SPACES.
021400               10  CP-TFT-USED-IND         PIC X(01) VALUE 'N'.
021500                   88  CP-TFT-IN-USE               VALUE 'Y'.
021600               10  CP-TFT-RATED-CAP        PIC S9(04) VALUE ZERO.
021700               10  CP-TFT-ANNUAL-MAX-LOAD  PIC S9(09)V9(04) COMP-3
021800                                           VALUE ZERO.
021900               10  CP-TFT-HAS-LINE-IND     PIC X(01) VALUE 'N'.
022000                   88  CP-TFT-HAS-LINE              VALUE 'Y'.
022100               10  CP-TFT-LINE-MRID        PIC X(50) VALUE SPACES.
022200               10  CP-TFT-LINE-NAME        PIC X(200) VALUE SPACES.
022300               10  CP-TFT-SUBSTATION       PIC X(20) VALUE SPACES.
022400       01  CP-WARN-TF-COUNT.
022500           05  CP-WARN-MAX-TF            PIC 9(02) COMP VALUE 15.
022600           05  CP-WARN-USED-TF           PIC 9(02) COMP VALUE ZERO.
022700       01  CP-WARN-TF-COUNT-R REDEFINES CP-WARN-TF-COUNT.
022800           05  CP-WTFC-BYTES             PIC X(04).
022900
023000*    LINE-RATING TABLE - KEYED BY DEV-NAME, SAME 200-SECTION BOUND
023100*    AND SAME CONVENTION AS CPLPASS'S LINE-RATE TABLE.
023200       01  CP-WARN-LINE-TABLE.
023300           05  CP-LRT-ENTRY OCCURS 200 TIMES INDEXED BY CP-LRX.
023400               10  CP-LRT-DEV-NAME         PIC X(200) VALUE SPACES.
023500               10  CP-LRT-RATED-CURRENT     PIC S9(04)V9(02)
023600                                            VALUE ZERO.
023700       01  CP-WARN-LINE-COUNT.
023800           05  CP-WARN-MAX-LN            PIC 9(03) COMP VALUE 200.
023900           05  CP-WARN-USED-LN           PIC 9(03) COMP VALUE ZERO.
024000       01  CP-WARN-LINE-COUNT-R REDEFINES CP-WARN-LINE-COUNT.
024100           05  CP-WLNC-BYTES             PIC X(06).
024200
024300*    SWITCH ANNUAL-MAX-CURRENT TABLE - KEYED BY MRID, BUILT ON THE
024400*    FLY WHILE SCANNING SEASSTAT (FIND-OR-ADD, SAME IDIOM AS
024500*    CPTOPO'S EDGE/NODE TABLES), SAME 30-SWITCH BOUND AS CPLPASS.
024600       01  CP-WARN-SW-TABLE.
024700           05  CP-LPT-ENTRY OCCURS 30 TIMES INDEXED BY CP-LPX.
024800               10  CP-LPT-MRID              PIC X(50) VALUE SPACES.
024900               10  CP-LPT-USED-IND          PIC X(01) VALUE 'N'.
025000                   88  CP-LPT-IN-USE                VALUE 'Y'.
025100               10  CP-LPT-ANNUAL-MAX-I      PIC S9(05)V9(04) COMP-3
025200                                            VALUE ZERO.
025300       01  CP-WARN-SW-COUNT.
025400           05  CP-WARN-MAX-SW            PIC 9(02) COMP VALUE 30.
025500           05  CP-WARN-USED-SW           PIC 9(02) COMP VALUE ZERO.
025600       01  CP-WARN-SW-COUNT-R REDEFINES CP-WARN-SW-COUNT.
025700           05  CP-WSWC-BYTES             PIC X(04).
025800
025900       PROCEDURE DIVISION.
026000*    000-MAINLINE - TOP-LEVEL DRIVER FOR THE WHOLE RUN.
026100       000-MAINLINE.
026200           PERFORM 100-INITIALIZATION
026300           PERFORM 200-LOAD-TF-PARAMS UNTIL CP-EOF-TF-PARAM
026400           PERFORM 300-LOAD-LINE-JOIN UNTIL CP-EOF-LINE-TO-TF
026500           PERFORM 400-LOAD-LINE-PARAMS UNTIL CP-EOF-LINE-PARAM
026600           PERFORM 500-SCAN-SEASON-STATS UNTIL CP-EOF-SEASON-STATS
026700           PERFORM 600-WARN-TF THRU 620-WRITE-WARN-TF-EXIT
026800              VARYING CP-TFX FROM 1 BY 1
026900              UNTIL CP-TFX > CP-WARN-USED-TF
027000           PERFORM 700-WARN-LINE UNTIL CP-EOF-SW-TO-LINE
027100           PERFORM 900-TERMINATION
027200           .
027300
027400*****************************************************************
027500*                  100-INITIALIZATION                           *
027600*****************************************************************
027700       100-INITIALIZATION.
027800           INITIALIZE CP-COMMON-COUNTERS
027900           INITIALIZE CP-WARN-TF-TABLE
028000           INITIALIZE CP-WARN-LINE-TABLE
028100           INITIALIZE CP-WARN-SW-TABLE
028200           OPEN INPUT  TF-PARAM-IN
028300           OPEN INPUT  LINE-TO-TF-IN
028400           OPEN INPUT  LINE-PARAM-IN
028500           OPEN INPUT  SW-TO-LINE-IN
028600           OPEN INPUT  SEASON-STATS
028700           OPEN OUTPUT WARN-LINE-OUT
028800           OPEN OUTPUT WARN-TF-OUT
028900           PERFORM 210-READ-TF-PARAM
029000           .
029100
029200*****************************************************************
029300*    200-LOAD-TF-PARAMS - FIXES TABLE MEMBERSHIP FOR THE RUN     *
029400*****************************************************************
029500       200-LOAD-TF-PARAMS.
029600           IF CP-WARN-USED-TF >= CP-WARN-MAX-TF
029700               DISPLAY 'CPWARN - TF TABLE FULL, MRID IGNORED '
029800                       CP-TP-MRID
029900               ADD 1 TO CP-CTR-ERRORS
030000           ELSE
030100               ADD 1 TO CP-WARN-USED-TF
030200               SET CP-TFX TO CP-WARN-USED-TF
030300               MOVE CP-TP-MRID       TO CP-TFT-MRID(CP-TFX)
030400               MOVE CP-TP-DEV-NAME   TO CP-TFT-DEV-NAME(CP-TFX)
030500               MOVE CP-TP-RATED-CAP  TO CP-TFT-RATED-CAP(CP-TFX)
030600               SET CP-TFT-IN-USE(CP-TFX) TO TRUE
030700           END-IF
030800           PERFORM 210-READ-TF-PARAM
030900           .
031000
031100*    210-READ-TF-PARAM - PRIMES THE TF MEMBERSHIP LOOP; EOF STOPS
031200*    200 FROM ADDING ANY MORE TRANSFORMERS TO THE TABLE.
031300       210-READ-TF-PARAM.
031400           READ TF-PARAM-IN INTO CP-TF-PARAM-RECORD
031500               AT END
031600                   SET CP-EOF-TF-PARAM TO TRUE
031700               NOT AT END
031800                   ADD 1 TO CP-CTR-RECS-READ
031900           END-READ
032000           .
032100
032200*****************************************************************
032300*    300-LOAD-LINE-JOIN - FIRST MATCH WINS, FILE READ IN ORDER   *
032400*****************************************************************
032500       300-LOAD-LINE-JOIN.
032600           PERFORM 320-APPLY-LINE-JOIN
032700           PERFORM 310-READ-LINE-TO-TF
032800           .
032900
033000*    310-READ-LINE-TO-TF - PRIMES THE JOIN LOOP; EOF STOPS 300 FROM
033100*    OFFERING ANY MORE LINE-TO-TF ROWS TO 320.
033200       310-READ-LINE-TO-TF.
033300           READ LINE-TO-TF-IN INTO CP-LINE-TO-TF-RECORD
033400               AT END
033500                   SET CP-EOF-LINE-TO-TF TO TRUE
033600               NOT AT END
033700                   ADD 1 TO CP-CTR-RECS-READ
033800           END-READ
033900           .
034000
034100*    320-APPLY-LINE-JOIN - THE FIRST LINE-TO-TF ROW FOR A GIVEN TF
034200*    WINS; CP-TFT-HAS-LINE GUARDS AGAINST A LATER ROW OVERWRITING IT.
034300       320-APPLY-LINE-JOIN.
034400           IF NOT CP-EOF-LINE-TO-TF
034500               SET CP-TFX TO 1
034600               SEARCH CP-TFT-ENTRY
034700                   AT END
034800                       CONTINUE
034900                   WHEN CP-TFT-MRID(CP-TFX) = CP-LT-TF-MRID
035000                       IF NOT CP-TFT-HAS-LINE(CP-TFX)
035100                           MOVE CP-LT-LINE-MRID
035200                                        TO CP-TFT-LINE-MRID(CP-TFX)
035300                           MOVE CP-LT-LINE-NAME
035400                                        TO CP-TFT-LINE-NAME(CP-TFX)
035500                           MOVE CP-LT-SUBSTATION
035600                                        TO CP-TFT-SUBSTATION(CP-TFX)
035700                           SET CP-TFT-HAS-LINE(CP-TFX) TO TRUE
035800                       END-IF
035900               END-SEARCH
036000           END-IF
036100           .
036200
036300*****************************************************************
036400*    400-LOAD-LINE-PARAMS - LINE-RATE TABLE, KEYED BY DEV-NAME   *
036500*****************************************************************
036600       400-LOAD-LINE-PARAMS.
036700           IF CP-WARN-USED-LN >= CP-WARN-MAX-LN
036800               DISPLAY 'CPWARN - LINE TABLE FULL, DEV IGNORED '
036900                       CP-LP-DEV-NAME
037000               ADD 1 TO CP-CTR-ERRORS
037100           ELSE
037200               ADD 1 TO CP-WARN-USED-LN
037300               SET CP-LRX TO CP-WARN-USED-LN
037400               MOVE CP-LP-DEV-NAME       TO CP-LRT-DEV-NAME(CP-LRX)
037500               MOVE CP-LP-RATED-CURRENT
037600                                TO CP-LRT-RATED-CURRENT(CP-LRX)
037700           END-IF
037800           PERFORM 410-READ-LINE-PARAM
037900           .
038000
038100*    410-READ-LINE-PARAM - PRIMES THE LINE-RATE TABLE LOAD USED BY
038200*    710 TO FIND EACH LINE'S RATED CURRENT.
038300       410-READ-LINE-PARAM.
038400           READ LINE-PARAM-IN INTO CP-LINE-PARAM-RECORD
038500               AT END
038600                   SET CP-EOF-LINE-PARAM TO TRUE
038700               NOT AT END
038800                   ADD 1 TO CP-CTR-RECS-READ
038900           END-READ
039000           .
039100
039200*****************************************************************
039300*    500-SCAN-SEASON-STATS - POSTS TF AND SWITCH GRAND-MAX ROWS  *
039400*    ONLY - PER-SEASON/SLOT ROWS ARE NOT NEEDED BY THIS PASS     *
039500*****************************************************************
039600       500-SCAN-SEASON-STATS.
039700           PERFORM 520-APPLY-SEASON-STATS-ROW
039800           PERFORM 510-READ-SEASON-STATS
039900           .
040000
040100*    510-READ-SEASON-STATS - PRIMES THE SEASSTAT SCAN; ONLY GRAND-
040200*    MAX ROWS (SEE 520) MATTER TO THIS WARNING PASS.
040300       510-READ-SEASON-STATS.
040400           READ SEASON-STATS INTO CP-SEASON-STATS-RECORD
040500               AT END
040600                   SET CP-EOF-SEASON-STATS TO TRUE
040700               NOT AT END
040800                   ADD 1 TO CP-CTR-RECS-READ
040900           END-READ
041000           .
041100
041200*    520-APPLY-SEASON-STATS-ROW - ROUTES A GRAND-MAX SEASSTAT ROW TO
041300*    530 OR 540 BY DEVICE TYPE; OTHER SEASON CODES ARE IGNORED HERE.
041400       520-APPLY-SEASON-STATS-ROW.
041500           IF NOT CP-EOF-SEASON-STATS
041600                       AND CP-SS-SEASON = CP-SEASON-GRAND-MAX
041700               IF CP-SS-TYPE-TF-SEASON
041800                   PERFORM 530-POST-TF-GRAND-MAX
041900               END-IF
042000               IF CP-SS-TYPE-SW-SEASON
042100                   PERFORM 540-POST-SW-GRAND-MAX
042200               END-IF
042300           END-IF
042400           .
042500
042600*    530-POST-TF-GRAND-MAX - STORES A TF'S ANNUAL GRAND-MAX LOAD
042700*    INTO THE TABLE ENTRY 200 ALREADY BUILT FOR IT.
042800       530-POST-TF-GRAND-MAX.
042900           SET CP-TFX TO 1
043000           SEARCH CP-TFT-ENTRY
043100               AT END
043200                   CONTINUE
043300               WHEN CP-TFT-MRID(CP-TFX) = CP-SS-MRID
043400                   MOVE CP-SS-VALUE-1
043500                            TO CP-TFT-ANNUAL-MAX-LOAD(CP-TFX)
043600           END-SEARCH
043700           .
043800
043900*    FIND-OR-ADD THE SWITCH ENTRY - A SWITCH REACHES THIS PASS
044000*    ONLY THROUGH ITS OWN GRAND-MAX ROW, SO NO PRIOR LOAD PASS
044100*    FIXES ITS TABLE MEMBERSHIP THE WAY TFPARIN DOES FOR TF-TABLE.
044200       540-POST-SW-GRAND-MAX.
044300           SET CP-LPX TO 1
044400           SEARCH CP-LPT-ENTRY
044500               AT END
044600                   PERFORM 545-ADD-NEW-SWITCH
044700               WHEN CP-LPT-MRID(CP-LPX) = CP-SS-MRID
044800                   MOVE CP-SS-VALUE-1
044900                            TO CP-LPT-ANNUAL-MAX-I(CP-LPX)
045000           END-SEARCH
045100           .
045200
045300*    545-ADD-NEW-SWITCH - ADD NEW SWITCH.
045400       545-ADD-NEW-SWITCH.
045500           IF CP-WARN-USED-SW >= CP-WARN-MAX-SW
045600               DISPLAY 'CPWARN - SWITCH TABLE FULL, MRID IGNORED '
045700                       CP-SS-MRID
045800               ADD 1 TO CP-CTR-ERRORS
045900           ELSE
046000               ADD 1 TO CP-WARN-USED-SW
046100               SET CP-LPX TO CP-WARN-USED-SW
046200               MOVE CP-SS-MRID      TO CP-LPT-MRID(CP-LPX)
046300               MOVE CP-SS-VALUE-1   TO CP-LPT-ANNUAL-MAX-I(CP-LPX)
046400               SET CP-LPT-IN-USE(CP-LPX) TO TRUE
046500           END-IF
046600           .
046700
046800*****************************************************************
046900*    600-WARN-TF - LOAD-RATE 80-100 PERCENT = HEAVY, 100-200     *
047000*    PERCENT = OVERLOAD, EXCLUSIVE OF BOTH ENDPOINTS THROUGHOUT  *
047100*****************************************************************
047200       600-WARN-TF.
047300           IF NOT (CP-TFT-IN-USE(CP-TFX) AND CP-TFT-HAS-LINE(CP-TFX))
047400               GO TO 620-WRITE-WARN-TF-EXIT
047500           END-IF
047600           MOVE CP-TFT-ANNUAL-MAX-LOAD(CP-TFX) TO CP-WK-NUMER
047700           MOVE CP-TFT-RATED-CAP(CP-TFX)        TO CP-WK-DENOM
047800           IF CP-WK-DENOM = ZERO
047900               GO TO 620-WRITE-WARN-TF-EXIT
048000           END-IF
048100           COMPUTE CP-WK-LOAD-RATE ROUNDED =
048200                   CP-WK-NUMER / CP-WK-DENOM
048300           IF CP-WK-LOAD-RATE > 1 AND CP-WK-LOAD-RATE < 2
048400               MOVE 2 TO CP-WT-LOAD-STATE
048500           ELSE
048600               IF CP-WK-LOAD-RATE > 0.8 AND CP-WK-LOAD-RATE < 1
048700                   MOVE 1 TO CP-WT-LOAD-STATE
048800               ELSE
048900                   GO TO 620-WRITE-WARN-TF-EXIT
049000               END-IF
049100           END-IF
049200           .
049300
049400*    620-WRITE-WARN-TF - WRITE ONE WARN TF.
049500       620-WRITE-WARN-TF.
049600           MOVE SPACES                  TO CP-WARN-TF-RECORD
049700           MOVE CP-TFT-DEV-NAME(CP-TFX) TO CP-WT-DEV-NAME
049800           MOVE CP-TFT-MRID(CP-TFX)     TO CP-WT-MRID
049900           MOVE CP-TFT-LINE-NAME(CP-TFX) TO CP-WT-LINE-NAME
050000           MOVE CP-TFT-LINE-MRID(CP-TFX) TO CP-WT-LINE-MRID
050100           MOVE CP-TFT-SUBSTATION(CP-TFX) TO CP-WT-SUBSTATION
050200           MOVE CP-TFT-ANNUAL-MAX-LOAD(CP-TFX) TO CP-WT-MAX-LOAD
050300           MOVE CP-TFT-RATED-CAP(CP-TFX) TO CP-WT-RATED-CAP
050400           MOVE CP-WK-LOAD-RATE          TO CP-WT-LOAD-RATE
050500           WRITE WARN-TF-OUT-REC FROM CP-WARN-TF-RECORD
050600           IF CP-FS-WARN-TF-OUT NOT = '00'
050700               DISPLAY 'CPWARN - ERROR WRITING WARN-TF-OUT '
050800                       CP-FS-WARN-TF-OUT
050900               MOVE 16 TO CP-WN-ABEND-RETCODE
051000               GO TO 999-ABEND
051100           END-IF
051200           ADD 1 TO CP-CTR-RECS-WRITTEN
051300           .
051400
051500*    620-WRITE-WARN-TF-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
051600       620-WRITE-WARN-TF-EXIT.
051700           EXIT.
051800
051900*****************************************************************
052000*    700-WARN-LINE - SW2LNIN DRIVES ONE ROW PER LINE SECTION FED *
052100*    BY A GIVEN SWITCH.  A ROW WHOSE SWITCH OR LINE IS UNKNOWN   *
052200*    (NO GRAND-MAX ROW, OR NO LINPARIN ENTRY) IS SKIPPED.        *
052300*****************************************************************
052400       700-WARN-LINE.
052500           READ SW-TO-LINE-IN INTO CP-SW-TO-LINE-RECORD
052600               AT END
052700                   SET CP-EOF-SW-TO-LINE TO TRUE
052800               NOT AT END
052900                   ADD 1 TO CP-CTR-RECS-READ
053000                   PERFORM 710-FIND-SWITCH-AND-LINE
053100           END-READ
053200           .
053300
053400*    710-FIND-SWITCH-AND-LINE - LOOKS UP THE FEEDING SWITCH'S
053500*    ANNUAL-MAX CURRENT AND THE LINE SECTION'S RATED CURRENT;
053600*    A MISS ON EITHER SEARCH LEAVES A ZERO THAT 720 SKIPS ON.
053700       710-FIND-SWITCH-AND-LINE.
053800           MOVE ZERO TO CP-WK-NUMER
053900           MOVE ZERO TO CP-WK-DENOM
054000           SET CP-LPX TO 1
054100           SEARCH CP-LPT-ENTRY
054200               AT END
054300                   CONTINUE
054400               WHEN CP-LPT-MRID(CP-LPX) = CP-SL-SWITCH-MRID
054500                   MOVE CP-LPT-ANNUAL-MAX-I(CP-LPX) TO CP-WK-NUMER
054600           END-SEARCH
054700           SET CP-LRX TO 1
054800           SEARCH CP-LRT-ENTRY
054900               AT END
055000                   CONTINUE
055100               WHEN CP-LRT-DEV-NAME(CP-LRX) = CP-SL-LINE-NAME
055200                   MOVE CP-LRT-RATED-CURRENT(CP-LRX) TO CP-WK-DENOM
055300           END-SEARCH
055400           IF CP-WK-NUMER = ZERO OR CP-WK-DENOM = ZERO
055500               ADD 1 TO CP-CTR-RECS-SKIPPED
055600           ELSE
055700               PERFORM 720-CLASSIFY-LINE-LOAD
055800           END-IF
055900           .
056000
056100*    720-CLASSIFY-LINE-LOAD - APPLIES THE HEAVY/OVERLOAD BANDS
056200*    TO THE LOAD RATE JUST COMPUTED; 100%-200% IS AN OVERLOAD,
056300*    80%-100% IS HEAVY, ANYTHING ELSE DRAWS NO WARNING ROW.
056400       720-CLASSIFY-LINE-LOAD.
056500           COMPUTE CP-WK-LOAD-RATE ROUNDED =
056600                   CP-WK-NUMER / CP-WK-DENOM
056700           IF CP-WK-LOAD-RATE > 1 AND CP-WK-LOAD-RATE < 2
056800               MOVE 2 TO CP-WL-LOAD-STATE
056900               PERFORM 730-WRITE-WARN-LINE
057000           ELSE
057100               IF CP-WK-LOAD-RATE > 0.8 AND CP-WK-LOAD-RATE < 1
057200                   MOVE 1 TO CP-WL-LOAD-STATE
057300                   PERFORM 730-WRITE-WARN-LINE
057400               END-IF
057500           END-IF
057600           .
057700
057800*    730-WRITE-WARN-LINE - LAYS DOWN ONE LNWARNOUT ROW FOR
057900*    THE LINE SECTION AND SWITCH JUST CLASSIFIED.
058000       730-WRITE-WARN-LINE.
058100           MOVE SPACES                 TO CP-WARN-LINE-RECORD
058200           MOVE CP-SL-LINE-NAME        TO CP-WL-DEV-NAME
058300           MOVE CP-SL-LINE-MRID        TO CP-WL-MRID
058400           MOVE CP-SL-SUBSTATION       TO CP-WL-SUBSTATION
058500           MOVE CP-SL-SWITCH-NAME      TO CP-WL-SWITCH-NAME
058600           MOVE CP-SL-SWITCH-MRID      TO CP-WL-SWITCH-MRID
058700           MOVE CP-WK-NUMER            TO CP-WL-MAX-I
058800           MOVE CP-WK-DENOM            TO CP-WL-RATED-CURRENT
058900           MOVE CP-WK-LOAD-RATE        TO CP-WL-LOAD-RATE
059000           WRITE WARN-LINE-OUT-REC FROM CP-WARN-LINE-RECORD
059100           ADD 1 TO CP-CTR-RECS-WRITTEN
059200           .
059300
059400*****************************************************************
059500*                  900-TERMINATION                               *
059600*****************************************************************
059700       900-TERMINATION.
059800           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
059900           STOP RUN
060000           .
060100
060200*    910-CLOSE-FILES - CLOSE THE FILES.
060300       910-CLOSE-FILES.
060400           CLOSE TF-PARAM-IN
060500           CLOSE LINE-TO-TF-IN
060600           CLOSE LINE-PARAM-IN
060700           CLOSE SW-TO-LINE-IN
060800           CLOSE SEASON-STATS
060900           CLOSE WARN-LINE-OUT
061000           CLOSE WARN-TF-OUT
061100           .
061200
061300*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
061400       920-DISPLAY-COUNTERS.
061500           DISPLAY 'CPWARN - RECS READ    ' CP-CTR-RECS-READ
061600           DISPLAY 'CPWARN - RECS WRITTEN ' CP-CTR-RECS-WRITTEN
061700           DISPLAY 'CPWARN - RECS SKIPPED ' CP-CTR-RECS-SKIPPED
061800           DISPLAY 'CPWARN - ERRORS       ' CP-CTR-ERRORS
061900           .
062000
062100*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
062200       920-DISPLAY-COUNTERS-EXIT.
062300           EXIT.
062400
062500*    999-ABEND - ABEND .
062600       999-ABEND.
062700           DISPLAY 'CPWARN - ABNORMAL TERMINATION'
062800           IF CP-WN-ABEND-RETCODE = ZERO
062900               MOVE 16 TO CP-WN-ABEND-RETCODE
063000           END-IF
063100           MOVE CP-WN-ABEND-RETCODE TO RETURN-CODE
063200           STOP RUN
063300           .
