000100*****************************************************************
000200*   CPSSTREC  -  SEASONAL/TIME-OF-DAY STATISTICS ROW              *
000300*                ONE RELATIVE FILE HOLDS EVERY SEASON, CLUSTER,   *
000400*                PHASE-SPREAD-CLUSTER, AVAILABLE-CAPACITY, UPPER- *
000500*                BOUND, PEAK-UPPER-BOUND AND MIN-PHASE STAT ROW   *
000600*****************************************************************
000700*   HIST.. 1991-10-20 RSK  CR7690  ONE GENERIC 96/288-SLOT ROW  *
000800*                          LAYOUT SHARED BY ALL THE STAT PASSES *
000900*                          SO WE DO NOT NEED SEVEN RELATIVE     *
001000*                          FILES - REC-TYPE TELLS THE READER    *
001100*                          WHICH PASS OWNS THE ROW              *
001200*           1991-11-08 RSK  CR7699  ADDED CP-SS-PHASE-IDX FOR   *
001300*                          THE MINIMUM-CURRENT-PHASE ROWS       *
001400*           1999-12-02 MPU CR7744  Y2K REVIEW - NO DATE FIELDS  *
001500*                          IN THIS RECORD, N/A                  *
001600*****************************************************************
001700       01  CP-SEASON-STATS-RECORD.
001800           05  CP-SS-REC-TYPE            PIC X(02).
001900               88  CP-SS-TYPE-LINE-SEASON        VALUE 'LS'.
002000               88  CP-SS-TYPE-SW-SEASON          VALUE 'SS'.
002100               88  CP-SS-TYPE-SW-SEASCLUS        VALUE 'SC'.
002200               88  CP-SS-TYPE-SW-PSCLUS          VALUE 'PC'.
002300               88  CP-SS-TYPE-TF-SEASON          VALUE 'TS'.
002400               88  CP-SS-TYPE-TF-SEASCLUS        VALUE 'TC'.
002500               88  CP-SS-TYPE-TF-PSCLUS          VALUE 'TP'.
002600               88  CP-SS-TYPE-TF-AVAILCAP        VALUE 'AC'.
002700               88  CP-SS-TYPE-TF-UB              VALUE 'UB'.
002800               88  CP-SS-TYPE-TF-UBMAX           VALUE 'UM'.
002900               88  CP-SS-TYPE-TF-MINPHASE        VALUE 'MI'.
003000           05  CP-SS-MRID                PIC X(50).
003100           05  CP-SS-SEASON              PIC S9(01).
003200           05  CP-SS-SLOT                PIC 9(03).
003300           05  CP-SS-VALUE-1             PIC S9(07)V9(04) COMP-3.
003400           05  CP-SS-VALUE-2             PIC S9(07)V9(04) COMP-3.
003500           05  CP-SS-PHASE-IDX           PIC 9(01).
003600           05  FILLER                    PIC X(15) VALUE SPACES.
003700*
003800*    RELATIVE-KEY WORK FIELD - NOT PART OF THE 01 RECORD, COPY'D
003900*    SEPARATELY SO THE RELATIVE KEY DOES NOT SHIFT IF THE RECORD
004000*    LAYOUT ABOVE GROWS.
004100       01  CP-SS-REL-KEY-AREA.
004200           05  CP-SS-REL-KEY             PIC 9(07) COMP.
