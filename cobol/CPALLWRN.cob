000100*****************************************************************
000200*   CPALLWRN  -  AREA-WIDE LINE/TF WARNING ROLLUP               *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPALLWRN.
000600       AUTHOR. C Q ROBIE.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 04/2011.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPWARN CLASSIFIES ONE FEEDER'S OWN LINES AND TRANSFORMERS AND *
001400*  WRITES ITS WARNLOUT/WARNTOUT ROWS, BUT IT NEVER SEES ANOTHER  *
001500*  FEEDER'S ROWS - THE AREA-WIDE WARNING PICTURE AND THE AREA'S  *
001600*  FOUR-ROW WARNING COUNT NEED EVERY FEEDER'S OUTPUT ON HAND AT  *
001700*  ONCE (SEE CPWARN CR8015).  CPALLWRN IS THE JOB THAT HOLDS     *
001800*  THEM ALL AT ONCE.  WARNLIN AND WARNTFIN ARE THE WHOLE AREA'S  *
001900*  CPWARN OUTPUT, CONCATENATED BY THE JCL FROM EVERY FEEDER'S    *
002000*  OWN WARNLOUT AND WARNTOUT DATA SETS.  EVERY ROW READ IS       *
002100*  COPIED THROUGH UNCHANGED TO THE AREA-WIDE ALLWLOUT/ALLWTOUT   *
002200*  FILES AND CLASSIFIED BY ITS OWN CP-WL-LOAD-STATE OR           *
002300*  CP-WT-LOAD-STATE INTO ONE OF THE FOUR AREA TALLY COUNTERS.    *
002400*  AT END OF FILE THE FOUR COUNTERS ARE WRITTEN TO ALLPWOUT IN   *
002500*  THE SAME FIXED ROW ORDER CPWARN ITSELF USED TO WRITE - SEE    *
002600*  CPPWCREC CR7705.                                              *
002700*                                                                *
002800*J    JCL..                                                     *
002900*                                                                *
003000* //CPALLWRN EXEC PGM=CPALLWRN                                   *
003100* //SYSOUT   DD SYSOUT=*                                        *
003200* //WARNLIN  DD DSN=CP.FEEDER.WARNLINE.DATA,DISP=SHR             *
003300* //         DD DSN=CP.FEEDER.WARNLINE.DATA2,DISP=SHR            *
003400* //         DD DSN=CP.FEEDER.WARNLINE.DATA3,DISP=SHR            *
003500* //*                        (ONE CONCATENATED DD PER FEEDER     *
003600* //*                        CURRENTLY ON RECORD FOR THE AREA)   *
003700* //WARNTFIN DD DSN=CP.FEEDER.WARNTF.DATA,DISP=SHR               *
003800* //         DD DSN=CP.FEEDER.WARNTF.DATA2,DISP=SHR              *
003900* //         DD DSN=CP.FEEDER.WARNTF.DATA3,DISP=SHR              *
004000* //ALLWLOUT DD DSN=CP.AREA.WARNLINE.DATA,DISP=(NEW,CATLG)       *
004100* //ALLWTOUT DD DSN=CP.AREA.WARNTF.DATA,DISP=(NEW,CATLG)         *
004200* //ALLPWOUT DD DSN=CP.AREA.ALLPSWARN.DATA,DISP=(NEW,CATLG)      *
004300* //SYSIPT   DD DUMMY                                            *
004400* //*                                                            *
004500*                                                                *
004600*P    ENTRY PARAMETERS..                                        *
004700*     NONE.                                                     *
004800*                                                                *
004900*E    ERRORS DETECTED BY THIS ELEMENT..                         *
005000*     I/O ERROR ON FILES.  AN EMPTY WARNLIN OR WARNTFIN SIMPLY   *
005100*     LEAVES THE MATCHING AREA TALLY COUNTERS AT ZERO - THAT IS  *
005200*     A LEGITIMATE AREA RESULT, NOT AN ERROR.                    *
005300*                                                                *
005400*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
005500*     NONE.                                                     *
005600*                                                                *
005700*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005800*     NONE.                                                     *
005900*                                                                *
006000*****************************************************************
006100*   HIST.. 2011-04-11 CQR  CR8015  ORIGINAL - AREA-WIDE WARNING   *
006200*                          ROLLUP SPLIT OUT OF CPWARN, WHICH HAD  *
006300*                          BEEN TALLYING ONE FEEDER'S OWN ROWS AS *
006400*                          IF THAT FEEDER WERE THE WHOLE AREA -   *
006500*                          THE FOUR-ROW COUNT THIS JOB EXISTS FOR *
006600*                          NEVER SAW A SECOND FEEDER UNTIL NOW    *
006700*****************************************************************
006800
006900       ENVIRONMENT DIVISION.
007000       CONFIGURATION SECTION.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM.
007300       INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500           SELECT WARN-LINE-ALL-IN ASSIGN TO WARNLIN
007600               FILE STATUS IS CP-FS-WARN-LINE-ALL-IN.
007700           SELECT WARN-TF-ALL-IN   ASSIGN TO WARNTFIN
007800               FILE STATUS IS CP-FS-WARN-TF-ALL-IN.
007900           SELECT ALL-PS-WARN-LINE-OUT ASSIGN TO ALLWLOUT
008000               FILE STATUS IS CP-FS-ALL-PS-WARN-LINE-OUT.
008100           SELECT ALL-PS-WARN-TF-OUT   ASSIGN TO ALLWTOUT
008200               FILE STATUS IS CP-FS-ALL-PS-WARN-TF-OUT.
008300           SELECT ALL-PS-WARN-OUT ASSIGN TO ALLPWOUT
008400               FILE STATUS IS CP-FS-ALL-PS-WARN-OUT.
008500
008600       DATA DIVISION.
008700       FILE SECTION.
008800       FD  WARN-LINE-ALL-IN
008900           RECORDING MODE IS F
009000           BLOCK CONTAINS 0 RECORDS.
009100       01  WARN-LINE-ALL-IN-REC        PIC X(549).
009200
009300       FD  WARN-TF-ALL-IN
009400           RECORDING MODE IS F
009500           BLOCK CONTAINS 0 RECORDS.
009600       01  WARN-TF-ALL-IN-REC          PIC X(550).
009700
009800       FD  ALL-PS-WARN-LINE-OUT
009900           RECORDING MODE IS F
010000           BLOCK CONTAINS 0 RECORDS.
010100       01  ALL-PS-WARN-LINE-OUT-REC    PIC X(549).
010200
010300       FD  ALL-PS-WARN-TF-OUT
010400           RECORDING MODE IS F
010500           BLOCK CONTAINS 0 RECORDS.
010600       01  ALL-PS-WARN-TF-OUT-REC      PIC X(550).
010700
010800       FD  ALL-PS-WARN-OUT
010900           RECORDING MODE IS F
011000           BLOCK CONTAINS 0 RECORDS.
011100       01  ALL-PS-WARN-OUT-REC         PIC X(28).
011200
011300       WORKING-STORAGE SECTION.
011400       01  FILLER PIC X(32) VALUE 'CPALLWRN WORKING STORAGE BEGINS'.
011500
011600       COPY CPWSCTR.
011700       COPY CPWNLREC.
011800       COPY CPWNTREC.
011900       COPY CPPWCREC.
012000
012100*    TWO EOF FLAGS, ONE PER INPUT FILE - THE LINE SCAN AND THE TF
012200*    SCAN RUN ONE AFTER THE OTHER, NOT INTERLEAVED.
012300       01  CP-ALLWARN-SWITCHES.
012400           05  CP-EOF-WARN-LINE-ALL-IND  PIC X(01) VALUE 'N'.
012500               88  CP-EOF-WARN-LINE-ALL          VALUE 'Y'.
012600           05  CP-EOF-WARN-TF-ALL-IND    PIC X(01) VALUE 'N'.
012700               88  CP-EOF-WARN-TF-ALL            VALUE 'Y'.
012800
012900*    FIVE FILE STATUS BYTES - TWO INPUTS AND THREE OUTPUTS.  THE
013000*    COMBINED REDEFINES SAVES 920-DISPLAY-COUNTERS FROM DISPLAYING
013100*    FIVE SEPARATE FIELDS ON THE END-OF-JOB MESSAGE.
013200       01  CP-ALLWARN-FILE-STATUSES.
013300           05  CP-FS-WARN-LINE-ALL-IN       PIC X(02) VALUE '00'.
013400           05  CP-FS-WARN-TF-ALL-IN         PIC X(02) VALUE '00'.
013500           05  CP-FS-ALL-PS-WARN-LINE-OUT   PIC X(02) VALUE '00'.
013600           05  CP-FS-ALL-PS-WARN-TF-OUT     PIC X(02) VALUE '00'.
013700           05  CP-FS-ALL-PS-WARN-OUT        PIC X(02) VALUE '00'.
013800       01  CP-ALLWARN-FILE-STATUSES-R REDEFINES CP-ALLWARN-FILE-STATUSES.
013900           05  CP-AWFS-BYTES              PIC X(10).
014000
014100*    RECORDS READ, SPLIT BY INPUT FILE - CP-CTR-RECS-READ IN
014200*    CPWSCTR HOLDS THE COMBINED TOTAL; THESE TWO LET THE END-OF-
014300*    JOB DISPLAY SHOW HOW MANY OF EACH FEEDER-ROW TYPE CAME IN.
014400       01  CP-ALLWARN-READ-COUNTS.
014500           05  CP-ARC-LINE-RECS-READ  PIC 9(06) COMP-3 VALUE ZERO.
014600           05  CP-ARC-TF-RECS-READ    PIC 9(06) COMP-3 VALUE ZERO.
014700       01  CP-ALLWARN-READ-COUNTS-R REDEFINES CP-ALLWARN-READ-COUNTS.
014800           05  CP-ARC-BYTES               PIC X(08).
014900
015000*    AREA TALLY - FOUR COUNTERS, WRITTEN OUT AS THE FOUR FIXED
015100*    ALL-PS-WARN-COUNT-RECORD ROWS AT END OF RUN, SAME ROW ORDER
015200*    CPWARN ITSELF USED TO WRITE BEFORE CR8015 MOVED IT HERE.
015300       01  CP-ALLWARN-TALLY.
015400           05  CP-AWT-HEAVY-LINE-CNT   PIC 9(06) COMP-3 VALUE ZERO.
015500           05  CP-AWT-OVLD-LINE-CNT    PIC 9(06) COMP-3 VALUE ZERO.
015600           05  CP-AWT-HEAVY-TF-CNT     PIC 9(06) COMP-3 VALUE ZERO.
015700           05  CP-AWT-OVLD-TF-CNT      PIC 9(06) COMP-3 VALUE ZERO.
015800       01  CP-ALLWARN-TALLY-R REDEFINES CP-ALLWARN-TALLY.
015900           05  CP-AWT-BYTES               PIC X(16).
016000
016100       PROCEDURE DIVISION.
016200*    000-MAINLINE - TOP-LEVEL DRIVER FOR THE WHOLE RUN.
016300       000-MAINLINE.
016400           PERFORM 100-INITIALIZATION
016500           PERFORM 200-COPY-WARN-LINE UNTIL CP-EOF-WARN-LINE-ALL
016600           PERFORM 300-COPY-WARN-TF UNTIL CP-EOF-WARN-TF-ALL
016700           PERFORM 800-WRITE-AREA-TALLY
016800           PERFORM 900-TERMINATION
016900           .
017000
017100*****************************************************************
017200*                  100-INITIALIZATION                           *
017300*****************************************************************
017400       100-INITIALIZATION.
017500           INITIALIZE CP-COMMON-COUNTERS
017600           INITIALIZE CP-ALLWARN-READ-COUNTS
017700           INITIALIZE CP-ALLWARN-TALLY
017800           OPEN INPUT  WARN-LINE-ALL-IN
017900           OPEN INPUT  WARN-TF-ALL-IN
018000           OPEN OUTPUT ALL-PS-WARN-LINE-OUT
018100           OPEN OUTPUT ALL-PS-WARN-TF-OUT
018200           OPEN OUTPUT ALL-PS-WARN-OUT
018300           PERFORM 210-READ-WARN-LINE
018400           PERFORM 310-READ-WARN-TF
018500           .
018600
018700*****************************************************************
018800*    200-COPY-WARN-LINE - ONE PASS OVER THE WHOLE AREA'S         *
018900*    WARNLIN CONCATENATION, COPYING AND CLASSIFYING EVERY ROW    *
019000*****************************************************************
019100       200-COPY-WARN-LINE.
019200           IF NOT CP-EOF-WARN-LINE-ALL
019300               PERFORM 220-WRITE-AND-CLASSIFY-LINE
019400           END-IF
019500           PERFORM 210-READ-WARN-LINE
019600           .
019700
019800*    210-READ-WARN-LINE - PRIMES THE WARNLIN SCAN; EOF STOPS 200
019900*    FROM COPYING ANY MORE LINE ROWS.
020000       210-READ-WARN-LINE.
020100           READ WARN-LINE-ALL-IN INTO CP-WARN-LINE-RECORD
020200               AT END
020300                   SET CP-EOF-WARN-LINE-ALL TO TRUE
020400               NOT AT END
020500                   ADD 1 TO CP-ARC-LINE-RECS-READ
020600                   ADD 1 TO CP-CTR-RECS-READ
020700           END-READ
020800           .
020900
021000*    220-WRITE-AND-CLASSIFY-LINE - COPIES THE ROW JUST READ
021100*    THROUGH TO ALLWLOUT UNCHANGED, THEN TALLIES IT BY THE
021200*    LOAD-STATE CPWARN ITSELF ALREADY DECIDED FOR THIS ROW.
021300       220-WRITE-AND-CLASSIFY-LINE.
021400           WRITE ALL-PS-WARN-LINE-OUT-REC FROM CP-WARN-LINE-RECORD
021500           IF CP-FS-ALL-PS-WARN-LINE-OUT NOT = '00'
021600               DISPLAY 'CPALLWRN - ERROR WRITING ALLWLOUT '
021700                       CP-FS-ALL-PS-WARN-LINE-OUT
021800               GO TO 999-ABEND
021900           END-IF
022000           ADD 1 TO CP-CTR-RECS-WRITTEN
022100           IF CP-WL-HEAVY-LOAD
022200               ADD 1 TO CP-AWT-HEAVY-LINE-CNT
022300           END-IF
022400           IF CP-WL-OVERLOAD
022500               ADD 1 TO CP-AWT-OVLD-LINE-CNT
022600           END-IF
022700           .
022800
022900*****************************************************************
023000*    300-COPY-WARN-TF - ONE PASS OVER THE WHOLE AREA'S           *
023100*    WARNTFIN CONCATENATION, COPYING AND CLASSIFYING EVERY ROW   *
023200*****************************************************************
023300       300-COPY-WARN-TF.
023400           IF NOT CP-EOF-WARN-TF-ALL
023500               PERFORM 320-WRITE-AND-CLASSIFY-TF
023600           END-IF
023700           PERFORM 310-READ-WARN-TF
023800           .
023900
024000*    310-READ-WARN-TF - PRIMES THE WARNTFIN SCAN; EOF STOPS 300
024100*    FROM COPYING ANY MORE TF ROWS.
024200       310-READ-WARN-TF.
024300           READ WARN-TF-ALL-IN INTO CP-WARN-TF-RECORD
024400               AT END
024500                   SET CP-EOF-WARN-TF-ALL TO TRUE
024600               NOT AT END
024700                   ADD 1 TO CP-ARC-TF-RECS-READ
024800                   ADD 1 TO CP-CTR-RECS-READ
024900           END-READ
025000           .
025100
025200*    320-WRITE-AND-CLASSIFY-TF - COPIES THE ROW JUST READ
025300*    THROUGH TO ALLWTOUT UNCHANGED, THEN TALLIES IT BY THE
025400*    LOAD-STATE CPWARN ITSELF ALREADY DECIDED FOR THIS ROW.
025500       320-WRITE-AND-CLASSIFY-TF.
025600           WRITE ALL-PS-WARN-TF-OUT-REC FROM CP-WARN-TF-RECORD
025700           IF CP-FS-ALL-PS-WARN-TF-OUT NOT = '00'
025800               DISPLAY 'CPALLWRN - ERROR WRITING ALLWTOUT '
025900                       CP-FS-ALL-PS-WARN-TF-OUT
026000               GO TO 999-ABEND
026100           END-IF
026200           ADD 1 TO CP-CTR-RECS-WRITTEN
026300           IF CP-WT-HEAVY-LOAD
026400               ADD 1 TO CP-AWT-HEAVY-TF-CNT
026500           END-IF
026600           IF CP-WT-OVERLOAD
026700               ADD 1 TO CP-AWT-OVLD-TF-CNT
026800           END-IF
026900           .
027000
027100*****************************************************************
027200*    800-WRITE-AREA-TALLY - FOUR ROWS, FIXED ORDER PER CPPWCREC  *
027300*    HIST - (HEAVY,LINE) (OVLD,LINE) (HEAVY,TF) (OVLD,TF)        *
027400*****************************************************************
027500       800-WRITE-AREA-TALLY.
027600           MOVE SPACES         TO CP-ALL-PS-WARN-COUNT-RECORD
027700           MOVE 1               TO CP-PW-LOAD-STATE
027800           MOVE 1               TO CP-PW-DEV-TYPE
027900           MOVE CP-AWT-HEAVY-LINE-CNT TO CP-PW-DEV-COUNT
028000           WRITE ALL-PS-WARN-OUT-REC FROM CP-ALL-PS-WARN-COUNT-RECORD
028100           IF CP-FS-ALL-PS-WARN-OUT NOT = '00'
028200               DISPLAY 'CPALLWRN - ERROR WRITING ALLPWOUT '
028300                       CP-FS-ALL-PS-WARN-OUT
028400               GO TO 999-ABEND
028500           END-IF
028600           ADD 1 TO CP-CTR-RECS-WRITTEN
028700
028800           MOVE SPACES         TO CP-ALL-PS-WARN-COUNT-RECORD
028900           MOVE 2               TO CP-PW-LOAD-STATE
029000           MOVE 1               TO CP-PW-DEV-TYPE
029100           MOVE CP-AWT-OVLD-LINE-CNT TO CP-PW-DEV-COUNT
029200           WRITE ALL-PS-WARN-OUT-REC FROM CP-ALL-PS-WARN-COUNT-RECORD
029300           IF CP-FS-ALL-PS-WARN-OUT NOT = '00'
029400               DISPLAY 'CPALLWRN - ERROR WRITING ALLPWOUT '
029500                       CP-FS-ALL-PS-WARN-OUT
029600               GO TO 999-ABEND
029700           END-IF
029800           ADD 1 TO CP-CTR-RECS-WRITTEN
029900
030000           MOVE SPACES         TO CP-ALL-PS-WARN-COUNT-RECORD
030100           MOVE 1               TO CP-PW-LOAD-STATE
030200           MOVE 2               TO CP-PW-DEV-TYPE
030300           MOVE CP-AWT-HEAVY-TF-CNT TO CP-PW-DEV-COUNT
030400           WRITE ALL-PS-WARN-OUT-REC FROM CP-ALL-PS-WARN-COUNT-RECORD
030500           IF CP-FS-ALL-PS-WARN-OUT NOT = '00'
030600               DISPLAY 'CPALLWRN - ERROR WRITING ALLPWOUT '
030700                       CP-FS-ALL-PS-WARN-OUT
030800               GO TO 999-ABEND
030900           END-IF
031000           ADD 1 TO CP-CTR-RECS-WRITTEN
031100
031200           MOVE SPACES         TO CP-ALL-PS-WARN-COUNT-RECORD
031300           MOVE 2               TO CP-PW-LOAD-STATE
031400           MOVE 2               TO CP-PW-DEV-TYPE
031500           MOVE CP-AWT-OVLD-TF-CNT TO CP-PW-DEV-COUNT
031600           WRITE ALL-PS-WARN-OUT-REC FROM CP-ALL-PS-WARN-COUNT-RECORD
031700           IF CP-FS-ALL-PS-WARN-OUT NOT = '00'
031800               DISPLAY 'CPALLWRN - ERROR WRITING ALLPWOUT '
031900                       CP-FS-ALL-PS-WARN-OUT
032000               GO TO 999-ABEND
032100           END-IF
032200           ADD 1 TO CP-CTR-RECS-WRITTEN
032300           .
032400
032500*****************************************************************
032600*                  900-TERMINATION                               *
032700*****************************************************************
032800       900-TERMINATION.
032900           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
033000           STOP RUN
033100           .
033200
033300*    910-CLOSE-FILES - CLOSE THE FILES.
033400       910-CLOSE-FILES.
033500           CLOSE WARN-LINE-ALL-IN
033600           CLOSE WARN-TF-ALL-IN
033700           CLOSE ALL-PS-WARN-LINE-OUT
033800           CLOSE ALL-PS-WARN-TF-OUT
033900           CLOSE ALL-PS-WARN-OUT
034000           .
034100
034200*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/TALLY COUNTS.
034300       920-DISPLAY-COUNTERS.
034400           DISPLAY 'CPALLWRN - LINE RECS READ  ' CP-ARC-LINE-RECS-READ
034500           DISPLAY 'CPALLWRN - TF RECS READ    ' CP-ARC-TF-RECS-READ
034600           DISPLAY 'CPALLWRN - RECS WRITTEN    ' CP-CTR-RECS-WRITTEN
034700           DISPLAY 'CPALLWRN - HEAVY LINE CNT  ' CP-AWT-HEAVY-LINE-CNT
034800           DISPLAY 'CPALLWRN - OVLD LINE CNT   ' CP-AWT-OVLD-LINE-CNT
034900           DISPLAY 'CPALLWRN - HEAVY TF CNT    ' CP-AWT-HEAVY-TF-CNT
035000           DISPLAY 'CPALLWRN - OVLD TF CNT     ' CP-AWT-OVLD-TF-CNT
035100           .
035200
035300*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
035400       920-DISPLAY-COUNTERS-EXIT.
035500           EXIT.
035600
035700*    999-ABEND - ABEND.
035800       999-ABEND.
035900           DISPLAY 'CPALLWRN - ABNORMAL TERMINATION'
036000           MOVE 16 TO RETURN-CODE
036100           STOP RUN
036200           .
