000100*****************************************************************
000200*   CPLPMREC  -  LINE-SECTION CONDUCTOR RATING RECORD (LINPARIN)*
000300*****************************************************************
000400*   HIST.. 1991-10-16 RSK  CR7688  ORIGINAL LAYOUT - TWO-POLE   *
000500*                          SPAN, RATED CURRENT LOOKED UP FROM   *
000600*                          THE CONDUCTOR CODE UPSTREAM OF THIS  *
000700*                          FILE                                 *
000800*****************************************************************
000900       01  CP-LINE-PARAM-RECORD.
001000           05  CP-LP-DEV-NAME            PIC X(200).
001100           05  CP-LP-POLE-1              PIC X(100).
001200           05  CP-LP-POLE-2              PIC X(100).
001300           05  CP-LP-RATED-CURRENT       PIC S9(04)V9(02).
001400           05  CP-LP-LINE-TYPE           PIC 9(01).
001500               88  CP-LP-INSULATED               VALUE 1.
001600               88  CP-LP-BARE                    VALUE 2.
001700           05  FILLER                    PIC X(20) VALUE SPACES.
