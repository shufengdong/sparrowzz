000100*****************************************************************
000200*   CPMBCREC  -  ONE-FEEDER BEST-SWITCH-AVERAGE CANDIDATE ROW    *
000300*                (FEEDER-BEST-CAP-RECORD, FILE MXBSTOUT)        *
000400*****************************************************************
000500*   HIST.. 2011-04-08 CQR  CR8014  BUILT WHEN CR8014 SPLIT       *
000600*                          CPMAXMIN'S OLD TWIN MAX/MIN WRITE     *
000700*                          INTO A ONE-ROW-PER-FEEDER CANDIDATE   *
000800*                          (THIS RECORD) FEEDING A NEW AREA-WIDE *
000900*                          COMPARE IN CPMAXALL - SEE CPMMCREC    *
001000*                          FOR THE FINAL TWO-ROW AREA RECORD     *
001100*****************************************************************
001200       01  CP-FEEDER-BEST-CAP-RECORD.
001300           05  CP-FBC-FEEDER-NAME       PIC X(200).
001400           05  CP-FBC-AVAIL-CAP         PIC S9(05)V9(04).
001500           05  FILLER                   PIC X(21) VALUE SPACES.
