000100*****************************************************************
000200*   CPLDPOS  -  NEW-LOAD PLACEMENT OPTIMIZER (LDPOSQIN/LDPOSOUT)*
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPLDPOS.
000600       AUTHOR. M P UPSHAW.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 12/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPLDPOS TAKES ONE CANDIDATE NEW-LOAD REQUEST (LDPOSQIN) AND   *
001400*  PICKS THE BEST SWITCH POSITION ON THE FEEDER TO SERVE IT.     *
001500*  EDGE-TOPO-IN IS FIRST WALKED DEPTH-FIRST FROM THE SOURCE NODE *
001600*  (SAME BUILDPATHS WALK AS CPTOPO, TRIMMED TO JUST THE PER-EDGE *
001700*  DISTANCE-FROM-SOURCE, SINCE THAT IS ALL THE TIE-BREAK BELOW   *
001800*  NEEDS).  TF-PARAM-IN, LINE-TO-TF-IN, LINE-PARAM-IN AND         *
001900*  SW-TO-LINE-IN ARE THEN JOINED THE SAME WAY CPWARN JOINS THEM  *
002000*  TO BUILD A SWITCH TABLE AND A TRANSFORMER TABLE, EACH SWITCH  *
002100*  CARRYING THE MRID OF EVERY TRANSFORMER ITS LINE FEEDS.        *
002200*  SEASON-STATS AND AVAIL-CAP-OUT ARE SCANNED THE SAME "SHARED   *
002300*  PER-DEVICE FILE, DISCRIMINATE BY MRID" WAY CPMAXMIN READS     *
002400*  AVAIL-CAP-OUT, POSTING EACH SWITCH'S AND TRANSFORMER'S        *
002500*  ORIGINAL AND AVAILABLE LOAD CURVES.  A 96-POINT POWER/CURRENT *
002600*  CURVE FOR THE CANDIDATE LOAD ITSELF IS BUILT FROM ITS RATED   *
002700*  CAPACITY AND LOAD-TYPE (PEAK/VALLEY/FLAT).  FOR EACH SEASON,  *
002800*  EVERY SWITCH IS TESTED FOR HEADROOM AGAINST THE NEW CURVE     *
002900*  ACROSS ALL 96 SLOTS; THE FEASIBLE SWITCH WITH THE BEST         *
003000*  AVERAGE-PLUS-MINIMUM HEADROOM WINS, CLOSEST-TO-SOURCE BREAKING*
003100*  A TIE (SEE CR7742).  ONE OF THAT SWITCH'S TRANSFORMERS IS     *
003200*  THEN PICKED THE SAME FEASIBLE-WITH-MOST-HEADROOM WAY.  ONE    *
003300*  ROW PER SEASON IS APPENDED TO LDPOSOUT, LOAD-ID BEING ONE     *
003400*  MORE THAN THE HIGHEST LOAD-ID ALREADY ON THE FILE SO REPEAT   *
003500*  RUNS DO NOT COLLIDE (SEE CR7740).                             *
003600*                                                                *
003700*J    JCL..                                                     *
003800*                                                                *
003900* //CPLDPOS EXEC PGM=CPLDPOS                                     *
004000* //SYSOUT   DD SYSOUT=*                                        *
004100* //LDPOSQIN DD DSN=CP.FEEDER.LOADPOSREQ.DATA,DISP=SHR           *
004200* //EDGETOIN DD DSN=CP.FEEDER.EDGETOPO.DATA,DISP=SHR             *
004300* //TFPARIN  DD DSN=CP.FEEDER.TFPARAM.DATA,DISP=SHR              *
004400* //LN2TFIN  DD DSN=CP.FEEDER.LINETOTF.DATA,DISP=SHR             *
004500* //LINPARIN DD DSN=CP.FEEDER.LINEPARAM.DATA,DISP=SHR            *
004600* //SW2LNIN  DD DSN=CP.FEEDER.SWTOLINE.DATA,DISP=SHR             *
004700* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR          *
004800* //AVCAPIN  DD DSN=CP.FEEDER.AVAILCAP.DATA,DISP=SHR             *
004900* //LDPOSOUT DD DSN=CP.FEEDER.LOADPOSRES.DATA,DISP=(MOD,CATLG)   *
005000* //SYSIPT   DD DUMMY                                            *
005100* //*                                                            *
005200*                                                                *
005300*P    ENTRY PARAMETERS..                                        *
005400*     NONE.                                                     *
005500*                                                                *
005600*E    ERRORS DETECTED BY THIS ELEMENT..                         *
005700*     I/O ERROR ON FILES.  EMPTY LDPOSQIN IS NOTED AND THE RUN   *
005800*     ENDS WITHOUT WRITING ANY LDPOSOUT ROWS.  A SWITCH WITH NO  *
005900*     MATCHING EDGE, OR A TABLE OVERFLOW, IS COUNTED AS AN ERROR.*
006000*                                                                *
006100*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
006200*     NONE.                                                     *
006300*                                                                *
006400*U    USER CONSTANTS AND TABLES REFERENCED..                    *
006500*     CPSNCON'S CP-LOADTYPE-PEAK/VALLEY/FLAT AND                *
006600*     CP-AMPS-TO-KW-DIVISOR (SAME LOAD-TYPE CODES LDPOSQIN USES,*
006700*     SAME KW-TO-AMPS RULE ENGINEERING USES EVERYWHERE ELSE).   *
006800*                                                                *
006900*****************************************************************
007000*   HIST.. 1991-12-12 MPU CR7740  ORIGINAL - EDGE-TOPO WALK,     *
007100*                          SWITCH/TF JOIN AND HEADROOM SCAN      *
007200*           1991-12-19 MPU CR7742  BEST-SWITCH TIE-BREAK WAS     *
007300*                          COMPARING EDGE-DIST BEFORE A BEST     *
007400*                          SWITCH HAD EVER BEEN SET - SUBSCRIPT  *
007500*                          ZERO BLEW UP ON THE TEST FEEDER.      *
007600*                          REWORKED AS NESTED IFS SO THE COMPARE *
007700*                          ONLY RUNS ONCE A BEST SWITCH EXISTS   *
007800*           1999-11-22 MPU CR7748  Y2K REVIEW - ACCEPT FROM DATE *
007900*                          WAS 2-DIGIT YEAR, NOW YYYYMMDD.  THE  *
008000*                          ANALYSIS-TIME STRING BUILT FROM IT WAS*
008100*                          ALREADY 4-DIGIT YEAR SO NO OUTPUT     *
008200*                          LAYOUT CHANGE WAS NEEDED               *
008300*           2001-06-04 TDW CR7810  REVIEWED CP-LD-MAX-EDGES FOR  *
008400*                          THE SUBSTATION 7 REBUILD - 201 ENTRIES*
008500*                          STILL HOLD, NO CHANGE NEEDED          *
008600*           2003-02-11 JLK CR7861  BEST-SWITCH SEARCH NOW SKIPS  *
008700*                          A SWITCH ALREADY AT ITS OWN RATED CAP *
008800*                          RATHER THAN OFFERING IT AS HEADROOM   *
008900*           2006-09-19 GAB CR7920  ADDED DISPLAY OF THE REJECTED *
009000*                          LOAD-ID WHEN NO EDGE MATCH IS FOUND,   *
009100*                          OPERATIONS WAS GUESSING FROM THE COUNT*
009200*****************************************************************
009300
009400       ENVIRONMENT DIVISION.
009500       CONFIGURATION SECTION.
009600       SPECIAL-NAMES.
009700           C01 IS TOP-OF-FORM.
009800       INPUT-OUTPUT SECTION.
009900       FILE-CONTROL.
010000           SELECT LOAD-POS-REQ-IN ASSIGN TO LDPOSQIN
010100               FILE STATUS IS CP-FS-LOAD-POS-REQ-IN.
010200           SELECT EDGE-TOPO-IN   ASSIGN TO EDGETOIN
010300               FILE STATUS IS CP-FS-EDGE-TOPO-IN.
010400           SELECT TF-PARAM-IN    ASSIGN TO TFPARIN
010500               FILE STATUS IS CP-FS-TF-PARAM-IN.
010600           SELECT LINE-TO-TF-IN  ASSIGN TO LN2TFIN
010700               FILE STATUS IS CP-FS-LINE-TO-TF-IN.
010800           SELECT LINE-PARAM-IN  ASSIGN TO LINPARIN
010900               FILE STATUS IS CP-FS-LINE-PARAM-IN.
011000           SELECT SW-TO-LINE-IN  ASSIGN TO SW2LNIN
011100               FILE STATUS IS CP-FS-SW-TO-LINE-IN.
011200           SELECT SEASON-STATS   ASSIGN TO SEASSTAT
011300               ORGANIZATION IS RELATIVE
011400               ACCESS MODE IS SEQUENTIAL
011500               RELATIVE KEY IS CP-SS-REL-KEY
011600               FILE STATUS IS CP-FS-SEASON-STATS.
011700           SELECT AVAIL-CAP-IN   ASSIGN TO AVCAPIN
011800               FILE STATUS IS CP-FS-AVAIL-CAP-IN.
011900           SELECT OPTIONAL LOAD-POS-OUT ASSIGN TO LDPOSOUT
012000               FILE STATUS IS CP-FS-LOAD-POS-OUT.
012100
012200       DATA DIVISION.
012300       FILE SECTION.
012400       FD  LOAD-POS-REQ-IN
012500           RECORDING MODE IS F
012600           BLOCK CONTAINS 0 RECORDS.
012700       01  LOAD-POS-REQ-IN-REC          PIC X(68).
012800
012900       FD  EDGE-TOPO-IN
013000           RECORDING MODE IS F
013100           BLOCK CONTAINS 0 RECORDS.
013200       01  EDGE-TOPO-IN-REC             PIC X(506).
013300
013400       FD  TF-PARAM-IN
013500           RECORDING MODE IS F
013600           BLOCK CONTAINS 0 RECORDS.
013700       01  TF-PARAM-IN-REC              PIC X(164).
013800
013900       FD  LINE-TO-TF-IN
014000           RECORDING MODE IS F
014100           BLOCK CONTAINS 0 RECORDS.
014200       01  LINE-TO-TF-IN-REC            PIC X(400).
014300
014400       FD  LINE-PARAM-IN
014500           RECORDING MODE IS F
014600           BLOCK CONTAINS 0 RECORDS.
014700       01  LINE-PARAM-IN-REC            PIC X(427).
014800
014900       FD  SW-TO-LINE-IN
015000           RECORDING MODE IS F
015100           BLOCK CONTAINS 0 RECORDS.
015200       01  SW-TO-LINE-IN-REC            PIC X(550).
015300
015400       FD  SEASON-STATS
015500           RECORDING MODE IS F
015600           BLOCK CONTAINS 0 RECORDS.
015700       01  SEASON-STATS-REC             PIC X(94).
015800
015900       FD  AVAIL-CAP-IN
016000           RECORDING MODE IS F
016100           BLOCK CONTAINS 0 RECORDS.
016200       01  AVAIL-CAP-IN-REC             PIC X(121).
016300
016400       FD  LOAD-POS-OUT
016500           RECORDING MODE IS F
016600           BLOCK CONTAINS 0 RECORDS.
016700       01  LOAD-POS-OUT-REC             PIC X(5310).
016800
016900       WORKING-STORAGE SECTION.
017000       01  FILLER PIC X(32) VALUE 'CPLDPOS WORKING STORAGE BEGINS'.
017100
017200*    STANDALONE ABEND RETURN CODE - NOT PART OF ANY GROUP, SET
017300*    JUST BEFORE THE GO TO 999-ABEND SO THE OPERATOR SEES WHICH
017400*    RETURN CODE THE MVS STEP ENDED WITH.
017500       77  CP-LD-ABEND-RETCODE       PIC 9(02) COMP VALUE ZERO.
017600
017700       COPY CPWSCTR.
017800       COPY CPSNCON.
017900       COPY CPLDQREC.
018000       COPY CPLDRREC.
018100       COPY CPEDGREC.
018200       COPY CPTPMREC.
018300       COPY CPL2TREC.
018400       COPY CPLPMREC.
018500       COPY CPS2LREC.
018600       COPY CPSSTREC.
018700       COPY CPAVCREC.
018800
018900*    ONE END-OF-FILE FLAG PER INPUT STREAM THIS PROGRAM READS,
019000*    PLUS CP-LD-NO-REQUEST-IND FOR THE DEGENERATE CASE WHERE
019100*    THE REQUEST FILE HANDED US IS EMPTY - 900-TERMINATION
019200*    TESTS THAT ONE SEPARATELY SO THE RUN LOG CAN SAY "NO
019300*    REQUESTS PRESENTED" INSTEAD OF A MISLEADING RECORD COUNT.
019400       01  CP-LDPOS-SWITCHES.
019500           05  CP-EOF-EDGE-TOPO-IND      PIC X(01) VALUE 'N'.
019600               88  CP-EOF-EDGE-TOPO              VALUE 'Y'.
019700           05  CP-EOF-TF-PARAM-IND       PIC X(01) VALUE 'N'.
019800               88  CP-EOF-TF-PARAM               VALUE 'Y'.
019900           05  CP-EOF-LINE-TO-TF-IND     PIC X(01) VALUE 'N'.
020000               88  CP-EOF-LINE-TO-TF             VALUE 'Y'.
020100           05  CP-EOF-LINE-PARAM-IND     PIC X(01) VALUE 'N'.
020200               88  CP-EOF-LINE-PARAM             VALUE 'Y'.
020300           05  CP-EOF-SW-TO-LINE-IND     PIC X(01) VALUE 'N'.
020400               88  CP-EOF-SW-TO-LINE             VALUE 'Y'.
020500           05  CP-EOF-SEASON-STATS-IND   PIC X(01) VALUE 'N'.
020600               88  CP-EOF-SEASON-STATS           VALUE 'Y'.
020700           05  CP-EOF-AVAIL-CAP-IND      PIC X(01) VALUE 'N'.
020800               88  CP-EOF-AVAIL-CAP              VALUE 'Y'.
020900           05  CP-EOF-LOAD-POS-OUT-IND   PIC X(01) VALUE 'N'.
021000               88  CP-EOF-LOAD-POS-OUT           VALUE 'Y'.
021100           05  CP-LD-NO-REQUEST-IND      PIC X(01) VALUE 'N'.
021200               88  CP-LD-NO-REQUEST              VALUE 'Y'.
021300
021400*    NINE FILE STATUS BYTES, ONE PER SELECT ABOVE.  THE REDEFINES
021500*    LETS 900-TERMINATION FOLD ALL NINE INTO A SINGLE DISPLAY
021600*    LINE INSTEAD OF NINE SEPARATE MOVES.
021700       01  CP-LDPOS-FILE-STATUSES.
021800           05  CP-FS-LOAD-POS-REQ-IN     PIC X(02) VALUE '00'.
021900           05  CP-FS-EDGE-TOPO-IN        PIC X(02) VALUE '00'.
022000           05  CP-FS-TF-PARAM-IN         PIC X(02) VALUE '00'.
022100           05  CP-FS-LINE-TO-TF-IN       PIC X(02) VALUE '00'.
022200           05  CP-FS-LINE-PARAM-IN       PIC X(02) VALUE '00'.
022300           05  CP-FS-SW-TO-LINE-IN       PIC X(02) VALUE '00'.
022400           05  CP-FS-SEASON-STATS        PIC X(02) VALUE '00'.
022500           05  CP-FS-AVAIL-CAP-IN        PIC X(02) VALUE '00'.
022600           05  CP-FS-LOAD-POS-OUT        PIC X(02) VALUE '00'.
022700       01  CP-LDPOS-FILE-STATUSES-R
022800                       REDEFINES CP-LDPOS-FILE-STATUSES.
022900           05  CP-LFS-BYTES              PIC X(18).
023000
023100*    GRAPH TABLES FOR THE BUILDPATHS WALK - SAME SHAPE AS         *
023200*    CPTOPO'S OWN EDGE/NODE/STACK BLOCKS, MINUS THE PATH-FLAGS    *
023300*    AND PARENT-EDGE MACHINERY THIS PROGRAM DOES NOT NEED.        *
023400       01  CP-LDPOS-EDGE-TABLE.
023500           05  CP-LE-ENTRY OCCURS 201 TIMES INDEXED BY CP-LEX.
023600               10  CP-LE-MRID            PIC X(50) VALUE SPACES.
023700               10  CP-LE-NODE-1          PIC X(100) VALUE SPACES.
023800               10  CP-LE-NODE-2          PIC X(100) VALUE SPACES.
023900               10  CP-LE-EDGE-DIST       PIC 9(03) COMP VALUE ZERO.
024000       01  CP-LDPOS-EDGE-COUNT.
024100           05  CP-LDPOS-MAX-EDGE         PIC 9(03) COMP VALUE 201.
024200           05  CP-LDPOS-USED-EDGE        PIC 9(03) COMP VALUE ZERO.
024300       01  CP-LDPOS-EDGE-COUNT-R REDEFINES CP-LDPOS-EDGE-COUNT.
024400           05  CP-LEC-BYTES              PIC X(06).
024500
024600*    ONE NODE ENTRY PER BUS ON THE FEEDER, VISITED-FLAGGED AS
024700*    THE WALK PROCEEDS SO A RING OR BACK-FEED IN THE TOPOLOGY
024800*    CANNOT SEND THE SEARCH INTO A LOOP.
024900       01  CP-LDPOS-NODE-TABLE.
025000           05  CP-LN-ENTRY OCCURS 201 TIMES INDEXED BY CP-LNX.
025100               10  CP-LN-NODE-NAME       PIC X(100) VALUE SPACES.
025200               10  CP-LN-VISITED-IND     PIC X(01) VALUE 'N'.
025300                   88  CP-LN-VISITED             VALUE 'Y'.
025400       01  CP-LDPOS-NODE-COUNT.
025500           05  CP-LDPOS-MAX-NODE         PIC 9(03) COMP VALUE 201.
025600           05  CP-LDPOS-USED-NODE        PIC 9(03) COMP VALUE ZERO.
025700
025800*    EXPLICIT STACK FOR THE ITERATIVE DEPTH-FIRST WALK FROM THE
025900*    CANDIDATE'S SOURCE NODE OUT TO EVERY SWITCH AND TRANSFORMER
026000*    REACHABLE ON ITS SIDE OF THE FEEDER.  AN EXPLICIT STACK IS
026100*    USED, NOT A PERFORMED RECURSION, SINCE COBOL HAS NO NATIVE
026200*    RECURSIVE PERFORM IN THIS SHOP'S COMPILER GENERATION.
026300       01  CP-LDPOS-DFS-STACK.
026400           05  CP-LDS-FRAME OCCURS 201 TIMES INDEXED BY CP-LDSX.
026500               10  CP-LDS-NODE-IDX       PIC 9(03) COMP VALUE ZERO.
026600               10  CP-LDS-VIA-EDGE-IDX   PIC 9(03) COMP VALUE ZERO.
026700           05  CP-LD-DFS-TOP             PIC 9(03) COMP VALUE ZERO.
026800
026900*    SCRATCH FIELDS THE DFS PARAGRAPHS PASS AMONG THEMSELVES -
027000*    CURRENT NODE/EDGE UNDER EXAMINATION, THE NEIGHBOR NAME
027100*    JUST RESOLVED, AND WHETHER IT WAS ALREADY ON THE STACK.
027200       01  CP-LDPOS-DFS-WORK.
027300           05  CP-LD-SOURCE-FOUND-IND    PIC X(01) VALUE 'N'.
027400               88  CP-LD-SOURCE-FOUND            VALUE 'Y'.
027500           05  CP-LD-SOURCE-NODE-NAME    PIC X(100) VALUE SPACES.
027600           05  CP-LD-CN-NODE-IDX         PIC 9(03) COMP VALUE ZERO.
027700           05  CP-LD-CN-VIA-EDGE-IDX     PIC 9(03) COMP VALUE ZERO.
027800           05  CP-LD-EDGE-IDX            PIC 9(03) COMP VALUE ZERO.
027900           05  CP-LD-NEIGHBOR-NAME       PIC X(100) VALUE SPACES.
028000           05  CP-LD-NEIGHBOR-NODE-IDX   PIC 9(03) COMP VALUE ZERO.
028100           05  CP-LD-PUSHED-IND          PIC X(01) VALUE 'N'.
028200               88  CP-LD-PUSHED                  VALUE 'Y'.
028300
028400*    TRANSFORMER TABLE - 15 UNITS COVERS EVERY FEEDER ON RECORD   *
028500*    (SAME BOUND AS CPTFCAP, CPTFSTA AND CPWARN).                 *
028600       01  CP-LDPOS-TF-TABLE.
028700           05  CP-LFT-ENTRY OCCURS 15 TIMES INDEXED BY CP-LFTX.
028800               10  CP-LFT-MRID           PIC X(50) VALUE SPACES.
028900               10  CP-LFT-NAME           PIC X(50) VALUE SPACES.
029000               10  CP-LFT-USED-IND       PIC X(01) VALUE 'N'.
029100                   88  CP-LFT-IN-USE             VALUE 'Y'.
029200               10  CP-LFT-RATED-CAP      PIC S9(04) VALUE ZERO.
029300               10  CP-LFT-LINE-NAME      PIC X(200) VALUE SPACES.
029400               10  CP-LFT-HAS-LINE-IND   PIC X(01) VALUE 'N'.
029500                   88  CP-LFT-HAS-LINE            VALUE 'Y'.
029600               10  CP-LFT-MIN-PHASE      PIC 9(01) VALUE ZERO.
029700               10  CP-LFT-ORG-CURVE OCCURS 4 TIMES.
029800                   15  CP-LFT-ORG-SLOT OCCURS 96 TIMES
029900                                     PIC S9(05)V9(04) COMP-3
030000                                     VALUE ZERO.
030100               10  CP-LFT-CAP-CURVE OCCURS 4 TIMES.
030200                   15  CP-LFT-CAP-SLOT OCCURS 96 TIMES
030300                                     PIC S9(05)V9(04) COMP-3
030400                                     VALUE ZERO.
030500       01  CP-LDPOS-TF-COUNT.
030600           05  CP-LDPOS-MAX-TF           PIC 9(02) COMP VALUE 15.
030700           05  CP-LDPOS-USED-TF          PIC 9(02) COMP VALUE ZERO.
030800       01  CP-LDPOS-TF-COUNT-R REDEFINES CP-LDPOS-TF-COUNT.
030900           05  CP-LTFC-BYTES             PIC X(04).
031000
031100*    SWITCH TABLE - SAME 30-SWITCH BOUND AS CPLPASS AND CPWARN.   *
031200       01  CP-LDPOS-SW-TABLE.
031300           05  CP-LSW-ENTRY OCCURS 30 TIMES INDEXED BY CP-LSWX.
031400               10  CP-LSW-MRID           PIC X(50) VALUE SPACES.
031500               10  CP-LSW-NAME           PIC X(200) VALUE SPACES.
031600               10  CP-LSW-USED-IND       PIC X(01) VALUE 'N'.
031700                   88  CP-LSW-USED                VALUE 'Y'.
031800               10  CP-LSW-EDGE-DIST      PIC 9(03) COMP VALUE ZERO.
031900               10  CP-LSW-RATED-I        PIC S9(04)V9(02)
032000                                     VALUE ZERO.
032100               10  CP-LSW-ORG-CURVE OCCURS 4 TIMES.
032200                   15  CP-LSW-ORG-SLOT OCCURS 96 TIMES
032300                                     PIC S9(05)V9(04) COMP-3
032400                                     VALUE ZERO.
032500               10  CP-LSW-CAP-CURVE OCCURS 4 TIMES.
032600                   15  CP-LSW-CAP-SLOT OCCURS 96 TIMES
032700                                     PIC S9(05)V9(04) COMP-3
032800                                     VALUE ZERO.
032900       01  CP-LDPOS-SW-COUNT.
033000           05  CP-LDPOS-MAX-SW           PIC 9(02) COMP VALUE 30.
033100           05  CP-LDPOS-USED-SW          PIC 9(02) COMP VALUE ZERO.
033200       01  CP-LDPOS-SW-COUNT-R REDEFINES CP-LDPOS-SW-COUNT.
033300           05  CP-LSWC-BYTES             PIC X(04).
033400
033500*    GENERIC DEVICE-NAME RATE TABLE - LINE-PARAM-IN CARRIES THE   *
033600*    SWITCH'S RATED CURRENT UNDER THE SAME DEV-NAME KEY LINE      *
033700*    SECTIONS USE, SO ONLY THE LOOKUP MATTERS HERE.               *
033800       01  CP-LDPOS-RATE-TABLE.
033900           05  CP-LDP-ENTRY OCCURS 200 TIMES INDEXED BY CP-LDPX.
034000               10  CP-LDP-DEV-NAME       PIC X(200) VALUE SPACES.
034100               10  CP-LDP-RATED-CURRENT  PIC S9(04)V9(02)
034200                                     VALUE ZERO.
034300       01  CP-LDPOS-RATE-COUNT.
034400           05  CP-LDPOS-MAX-RATE         PIC 9(03) COMP VALUE 200.
034500           05  CP-LDPOS-USED-RATE        PIC 9(03) COMP VALUE ZERO.
034600       01  CP-LDPOS-RATE-COUNT-R REDEFINES CP-LDPOS-RATE-COUNT.
034700           05  CP-LRTC-BYTES             PIC X(06).
034800
034900*    SWITCH-TO-TRANSFORMER JOIN - EVERY (SWITCH, TF) PAIR WHOSE   *
035000*    LINE MATCHES, SO 4500-FIND-BEST-TF ONLY HAS TO WALK THE      *
035100*    PAIRS BELONGING TO THE WINNING SWITCH.                       *
035200       01  CP-LDPOS-SW-TF-JOIN.
035300           05  CP-LSTJ-ENTRY OCCURS 200 TIMES INDEXED BY CP-LSTJX.
035400               10  CP-LSTJ-SW-NUM        PIC 9(03) COMP VALUE ZERO.
035500               10  CP-LSTJ-TF-NUM        PIC 9(03) COMP VALUE ZERO.
035600       01  CP-LDPOS-JOIN-COUNT.
035700           05  CP-LDPOS-MAX-JOIN         PIC 9(03) COMP VALUE 200.
035800           05  CP-LDPOS-USED-JOIN        PIC 9(03) COMP VALUE ZERO.
035900       01  CP-LDPOS-JOIN-COUNT-R REDEFINES CP-LDPOS-JOIN-COUNT.
036000           05  CP-LJNC-BYTES             PIC X(06).
036100
036200*    THE CANDIDATE LOAD'S OWN 96-POINT POWER AND CURRENT CURVES.  *
036300       01  CP-LDPOS-LOAD-CURVE.
036400           05  CP-LD-POWER-SLOT OCCURS 96 TIMES
036500                             PIC S9(05)V9(04) COMP-3 VALUE ZERO.
036600           05  CP-LD-CURRENT-SLOT OCCURS 96 TIMES
036700                             PIC S9(05)V9(04) COMP-3 VALUE ZERO.
036800
036900*    BEST- AND SECOND-BEST-SWITCH SCRATCH FOR THE PLACEMENT
037000*    SEARCH.  THE SECOND-BEST FIELDS EXIST SOLELY SO 4000-
037100*    FIND-BEST-SWITCH CAN REPORT A RUNNER-UP ON THE OUTPUT
037200*    RECORD WHEN THE ANALYST WANTS TO SEE WHAT ELSE WAS CLOSE.
037300       01  CP-LDPOS-BEST-WORK.
037400           05  CP-LD-BEST-FOUND-IND      PIC X(01) VALUE 'N'.
037500               88  CP-LD-BEST-FOUND              VALUE 'Y'.
037600           05  CP-LD-BEST-SW-NUM         PIC 9(03) COMP VALUE ZERO.
037700           05  CP-LD-BEST-SCORE          PIC S9(07)V9(04) COMP-3
037800                                     VALUE ZERO.
037900           05  CP-LD-BEST-AVG            PIC S9(05)V9(04) COMP-3
038000                                     VALUE ZERO.
038100           05  CP-LD-BEST-MIN            PIC S9(05)V9(04) COMP-3
038200                                     VALUE ZERO.
038300           05  CP-LD-2ND-FOUND-IND       PIC X(01) VALUE 'N'.
038400               88  CP-LD-2ND-FOUND               VALUE 'Y'.
038500           05  CP-LD-2ND-SW-NUM          PIC 9(03) COMP VALUE ZERO.
038600           05  CP-LD-2ND-SCORE           PIC S9(07)V9(04) COMP-3
038700                                     VALUE ZERO.
038800           05  CP-LD-TF-FOUND-IND        PIC X(01) VALUE 'N'.
038900               88  CP-LD-TF-FOUND                VALUE 'Y'.
039000           05  CP-LD-BEST-TF-NUM         PIC 9(03) COMP VALUE ZERO.
039100           05  CP-LD-BEST-TF-SUM         PIC S9(07)V9(04) COMP-3
039200                                     VALUE ZERO.
039300
039400*    PER-CANDIDATE-SWITCH SCRATCH REBUILT ON EVERY PASS OF THE
039500*    SWITCH LOOP - FEASIBILITY, SUM/MIN/AVERAGE OF THE RESULTING
039600*    CURVE, AND THE SCORE 4000-FIND-BEST-SWITCH COMPARES AGAINST
039700*    CP-LD-BEST-SCORE.
039800       01  CP-LDPOS-CAND-WORK.
039900           05  CP-LD-CAND-FEASIBLE-IND   PIC X(01) VALUE 'N'.
040000               88  CP-LD-CAND-FEASIBLE           VALUE 'Y'.
040100           05  CP-LD-CAND-SUM            PIC S9(07)V9(04) COMP-3
040200                                     VALUE ZERO.
040300           05  CP-LD-CAND-MIN            PIC S9(05)V9(04) COMP-3
040400                                     VALUE ZERO.
040500           05  CP-LD-CAND-AVG            PIC S9(05)V9(04) COMP-3
040600                                     VALUE ZERO.
040700           05  CP-LD-CAND-SCORE          PIC S9(07)V9(04) COMP-3
040800                                     VALUE ZERO.
040900           05  CP-LD-RESCAP              PIC S9(05)V9(04) COMP-3
041000                                     VALUE ZERO.
041100           05  CP-LD-T                   PIC 9(03) COMP VALUE ZERO.
041200
041300       01  CP-LDPOS-SEASON-WORK.
041400           05  CP-LD-SEASON              PIC 9(01) COMP VALUE ZERO.
041500
041600*    THE OUTPUT RECORD HAS NO NATURAL KEY OF ITS OWN, SO THIS
041700*    PROGRAM ASSIGNS A SEQUENTIAL RESULT-ID BY SCANNING THE
041800*    HIGHEST ID ALREADY IN THE REQUEST FILE AND COUNTING UP -
041900*    SEE PARAGRAPH 150.
042000       01  CP-LDPOS-ID-WORK.
042100           05  CP-LD-MAX-ID              PIC 9(09) VALUE ZERO.
042200           05  CP-LD-NEXT-ID             PIC 9(09) VALUE ZERO.
042300
042400*    BUILDS THE SEMICOLON-JOINED 96-POINT CURVE STRING FOR THE
042500*    OUTPUT RECORD - SAME JOIN CONVENTION CPLINSTA USES FOR THE
042600*    LOAD-CURVE FIELDS, KEPT LOCAL HERE RATHER THAN COPIED SINCE
042700*    THE SOURCE TABLE SHAPE DIFFERS.
042800       01  CP-LDPOS-CSV-WORK.
042900           05  CP-LD-CSV-SOURCE OCCURS 96 TIMES
043000                             PIC S9(05)V9(04) COMP-3 VALUE ZERO.
043100           05  CP-LD-CSV-RESULT          PIC X(1000) VALUE SPACES.
043200           05  CP-LD-CSV-PTR             PIC 9(04) COMP VALUE 1.
043300           05  CP-LD-CSV-EDIT            PIC -9999.99.
043400
043500*    SYSTEM DATE/TIME AS OF THE RUN, USED TO STAMP THE ANALYSIS
043600*    TIMESTAMP ON EVERY OUTPUT RECORD WRITTEN THIS EXECUTION.
043700       01  CP-LDPOS-DATE-WORK.
043800           05  CP-LD-SYSDATE.
043900               10  CP-LD-SYS-YYYY        PIC 9(04).
044000               10  CP-LD-SYS-MM          PIC 9(02).
044100               10  CP-LD-SYS-DD          PIC 9(02).
044200           05  CP-LD-SYSTIME.
044300               10  CP-LD-SYS-HH          PIC 9(02).
044400               10  CP-LD-SYS-MIN         PIC 9(02).
044500               10  CP-LD-SYS-SS          PIC 9(02).
044600               10  CP-LD-SYS-CS          PIC 9(02).
044700           05  CP-LD-ANALYSIS-TIME-WORK  PIC X(20) VALUE SPACES.
044800           05  CP-LD-STR-PTR             PIC 9(02) COMP VALUE 1.
044900
045000*    STRIPS THE LEADING ZERO OFF A TWO-DIGIT SEASON/MONTH VALUE
045100*    FOR DISPLAY ON THE ANALYST-FACING MESSAGES - COBOL 9(02)
045200*    ALWAYS EDITS WITH THE LEADING ZERO, WHICH READS ODD IN
045300*    PROSE FOR A SEASON NUMBER "01" INSTEAD OF "1".
045400       01  CP-LDPOS-STRIP-WORK.
045500           05  CP-LD-STRIP-IN            PIC 99.
045600           05  CP-LD-STRIP-EDIT          PIC Z9.
045700           05  CP-LD-STRIP-OUT           PIC X(02) VALUE SPACES.
045800           05  CP-LD-STRIP-LEN           PIC 9(01) COMP VALUE ZERO.
045900
046000       PROCEDURE DIVISION.
046100*    000-MAINLINE - TOP-LEVEL DRIVER FOR THE WHOLE RUN.
046200       000-MAINLINE.
046300           PERFORM 100-INITIALIZATION
046400           IF NOT CP-LD-NO-REQUEST
046500               PERFORM 200-LOAD-EDGE-TABLE UNTIL CP-EOF-EDGE-TOPO
046600               PERFORM 2000-BUILD-PATHS
046700               PERFORM 2500-LOAD-TF-PARAMS UNTIL CP-EOF-TF-PARAM
046800               PERFORM 2600-LOAD-LINE-JOIN UNTIL CP-EOF-LINE-TO-TF
046900               PERFORM 2700-LOAD-LINE-PARAMS UNTIL CP-EOF-LINE-PARAM
047000               PERFORM 2800-LOAD-SW-TF-JOIN UNTIL CP-EOF-SW-TO-LINE
047100               PERFORM 2900-FILL-SW-DERIVED
047200               PERFORM 3000-SCAN-SEASON-STATS
047300                  UNTIL CP-EOF-SEASON-STATS
047400               PERFORM 3500-SCAN-AVAIL-CAP UNTIL CP-EOF-AVAIL-CAP
047500               PERFORM 3800-BUILD-LOAD-CURVE
047600               PERFORM 3850-FIND-NEXT-LOAD-ID
047700               PERFORM 3900-STAMP-ANALYSIS-TIME
047800               PERFORM 6000-EVAL-ONE-SEASON
047900                  VARYING CP-LD-SEASON FROM 1 BY 1
048000                  UNTIL CP-LD-SEASON > 4
048100           ELSE
048200               DISPLAY 'CPLDPOS - NO PLACEMENT REQUEST ON LDPOSQIN'
048300               ADD 1 TO CP-CTR-ERRORS
048400           END-IF
048500           PERFORM 900-TERMINATION
048600           .
048700
048800*****************************************************************
048900*                  100-INITIALIZATION                           *
049000*    EVERY INPUT FILE'S FIRST READ IS PRIMED HERE, SAME "GUARD   *
049100*    EVERY LOAD PARAGRAPH WITH IF NOT EOF" PATTERN AS CPMAXMIN.  *
049200*****************************************************************
049300       100-INITIALIZATION.
049400           INITIALIZE CP-COMMON-COUNTERS
049500           INITIALIZE CP-LDPOS-EDGE-TABLE
049600           INITIALIZE CP-LDPOS-NODE-TABLE
049700           INITIALIZE CP-LDPOS-DFS-STACK
049800           INITIALIZE CP-LDPOS-DFS-WORK
049900           INITIALIZE CP-LDPOS-TF-TABLE
050000           INITIALIZE CP-LDPOS-SW-TABLE
050100           INITIALIZE CP-LDPOS-RATE-TABLE
050200           INITIALIZE CP-LDPOS-SW-TF-JOIN
050300           INITIALIZE CP-LDPOS-LOAD-CURVE
050400           INITIALIZE CP-LDPOS-BEST-WORK
050500           INITIALIZE CP-LDPOS-CAND-WORK
050600           INITIALIZE CP-LDPOS-ID-WORK
050700           INITIALIZE CP-LDPOS-CSV-WORK
050800           OPEN INPUT  LOAD-POS-REQ-IN
050900           OPEN INPUT  EDGE-TOPO-IN
051000           OPEN INPUT  TF-PARAM-IN
051100           OPEN INPUT  LINE-TO-TF-IN
051200           OPEN INPUT  LINE-PARAM-IN
051300           OPEN INPUT  SW-TO-LINE-IN
051400           OPEN INPUT  SEASON-STATS
051500           OPEN INPUT  AVAIL-CAP-IN
051600           PERFORM 150-READ-REQUEST
051700           PERFORM 210-READ-EDGE-TOPO
051800           PERFORM 2510-READ-TF-PARAM
051900           PERFORM 2610-READ-LINE-TO-TF
052000           PERFORM 2710-READ-LINE-PARAM
052100           PERFORM 2810-READ-SW-TO-LINE
052200           PERFORM 3010-READ-SEASON-STATS
052300           PERFORM 3510-READ-AVAIL-CAP
052400           .
052500
052600*    150-READ-REQUEST - PRIMES THE FEEDER-REQUEST LOOP THAT DRIVES
052700*    THE WHOLE RUN; ONE REQUEST NAMES ONE FEEDER TO WALK.
052800       150-READ-REQUEST.
052900           READ LOAD-POS-REQ-IN INTO CP-LOAD-POS-REQUEST-RECORD
053000               AT END
053100                   SET CP-LD-NO-REQUEST TO TRUE
053200               NOT AT END
053300                   ADD 1 TO CP-CTR-RECS-READ
053400           END-READ
053500           .
053600
053700*****************************************************************
053800*    200-LOAD-EDGE-TABLE - ONE ROW PER FEEDER EDGE, PLUS THE      *
053900*    SOURCE-NODE FLAG THAT SEEDS THE 2000-BUILD-PATHS WALK.       *
054000*****************************************************************
054100       200-LOAD-EDGE-TABLE.
054200           IF NOT CP-EOF-EDGE-TOPO
054300               ADD 1 TO CP-LDPOS-USED-EDGE
054400               IF CP-LDPOS-USED-EDGE <= CP-LDPOS-MAX-EDGE
054500                   MOVE CP-ED-EDGE-MRID
054600                                TO CP-LE-MRID(CP-LDPOS-USED-EDGE)
054700                   MOVE CP-ED-NODE-1
054800                                TO CP-LE-NODE-1(CP-LDPOS-USED-EDGE)
054900                   MOVE CP-ED-NODE-2
055000                                TO CP-LE-NODE-2(CP-LDPOS-USED-EDGE)
055100                   IF CP-ED-IS-SOURCE-NODE
055200                       IF NOT CP-LD-SOURCE-FOUND
055300                           MOVE CP-ED-NODE-1
055400                                     TO CP-LD-SOURCE-NODE-NAME
055500                           SET CP-LD-SOURCE-FOUND TO TRUE
055600                       END-IF
055700                   END-IF
055800               ELSE
055900                   DISPLAY 'CPLDPOS - EDGE TABLE FULL, MRID '
056000                           CP-ED-EDGE-MRID
056100                   ADD 1 TO CP-CTR-ERRORS
056200               END-IF
056300           END-IF
056400           PERFORM 210-READ-EDGE-TOPO
056500           .
056600
056700*    210-READ-EDGE-TOPO - PRIMES THE EDGE-TABLE LOAD; EOF STOPS 200
056800*    FROM ADDING ANY MORE FEEDER EDGES.
056900       210-READ-EDGE-TOPO.
057000           READ EDGE-TOPO-IN INTO CP-EDGE-TOPO-RECORD
057100               AT END
057200                   SET CP-EOF-EDGE-TOPO TO TRUE
057300               NOT AT END
057400                   ADD 1 TO CP-CTR-RECS-READ
057500           END-READ
057600           .
057700
057800*****************************************************************
057900*   2000-BUILD-PATHS  -  DEPTH-FIRST WALK FROM THE SOURCE NODE,  *
058000*   SAME SHAPE AS CPTOPO'S OWN BUILDPATHS/CNSPATH WALK, KEEPING  *
058100*   ONLY THE EDGE-DIST EACH EDGE PICKS UP THE MOMENT IT IS       *
058200*   FIRST PUSHED ONTO THE STACK.                                 *
058300*****************************************************************
058400       2000-BUILD-PATHS.
058500           PERFORM 2010-PUSH-SOURCE-NODE
058600           PERFORM 2020-DFS-STEP
058700              UNTIL CP-LD-DFS-TOP = ZERO
058800           .
058900
059000*    2010-PUSH-SOURCE-NODE - SEEDS THE DFS STACK WITH THE FEEDING
059100*    SUBSTATION SO 2020 HAS SOMEWHERE TO START THE WALK.
059200       2010-PUSH-SOURCE-NODE.
059300           ADD 1 TO CP-LDPOS-USED-NODE
059400           SET CP-LNX TO CP-LDPOS-USED-NODE
059500           MOVE CP-LD-SOURCE-NODE-NAME TO CP-LN-NODE-NAME(CP-LNX)
059600           SET CP-LD-DFS-TOP TO 1
059700           MOVE CP-LNX  TO CP-LDS-NODE-IDX(1)
059800           MOVE ZERO    TO CP-LDS-VIA-EDGE-IDX(1)
059900           .
060000
060100*    2020-DFS-STEP - TRIES EVERY EDGE OFF THE TOP-OF-STACK NODE VIA
060200*    2030; IF NONE EXTEND IT, MARKS IT VISITED AND POPS THE STACK.
060300       2020-DFS-STEP.
060400           MOVE CP-LDS-NODE-IDX(CP-LD-DFS-TOP)
060500                                     TO CP-LD-CN-NODE-IDX
060600           MOVE CP-LDS-VIA-EDGE-IDX(CP-LD-DFS-TOP)
060700                                     TO CP-LD-CN-VIA-EDGE-IDX
060800           SET CP-LD-PUSHED TO FALSE
060900           PERFORM 2030-TRY-ONE-EDGE
061000              VARYING CP-LD-EDGE-IDX FROM 1 BY 1
061100              UNTIL CP-LD-EDGE-IDX > CP-LDPOS-USED-EDGE
061200                 OR CP-LD-PUSHED
061300           IF NOT CP-LD-PUSHED
061400               SET CP-LNX TO CP-LD-CN-NODE-IDX
061500               SET CP-LN-VISITED(CP-LNX) TO TRUE
061600               SUBTRACT 1 FROM CP-LD-DFS-TOP
061700           END-IF
061800           .
061900
062000*    2030-TRY-ONE-EDGE - TESTS ONE CANDIDATE EDGE OUT OF THE CURRENT
062100*    NODE; 2050 CALLS THIS ONCE PER EDGE IN THE EDGE TABLE.
062200       2030-TRY-ONE-EDGE.
062300           IF CP-LD-EDGE-IDX = CP-LD-CN-VIA-EDGE-IDX
062400               CONTINUE
062500           ELSE
062600               SET CP-LNX TO CP-LD-CN-NODE-IDX
062700               MOVE SPACES TO CP-LD-NEIGHBOR-NAME
062800               IF CP-LE-NODE-1(CP-LD-EDGE-IDX)
062900                                     = CP-LN-NODE-NAME(CP-LNX)
063000                   MOVE CP-LE-NODE-2(CP-LD-EDGE-IDX)
063100                                        TO CP-LD-NEIGHBOR-NAME
063200               ELSE
063300                   IF CP-LE-NODE-2(CP-LD-EDGE-IDX) =
063400                                        CP-LN-NODE-NAME(CP-LNX)
063500                       MOVE CP-LE-NODE-1(CP-LD-EDGE-IDX)
063600                                        TO CP-LD-NEIGHBOR-NAME
063700                   END-IF
063800               END-IF
063900               IF CP-LD-NEIGHBOR-NAME NOT = SPACES
064000                   PERFORM 2040-FIND-OR-ADD-NODE
064100                   IF NOT CP-LN-VISITED(CP-LD-NEIGHBOR-NODE-IDX)
064200                       PERFORM 2050-PUSH-NEIGHBOR
064300                   END-IF
064400               END-IF
064500           END-IF
064600           .
064700
064800*    2040-FIND-OR-ADD-NODE - LOOKS UP A NODE NAME IN THE TABLE,
064900*    ADDING A NEW ENTRY WHEN THE WALK REACHES IT FOR THE FIRST TIME.
065000       2040-FIND-OR-ADD-NODE.
065100           SET CP-LNX TO 1
065200           SEARCH CP-LN-ENTRY
065300               AT END
065400                   PERFORM 2045-ADD-NEW-NODE
065500               WHEN CP-LN-NODE-NAME(CP-LNX) = CP-LD-NEIGHBOR-NAME
065600                   MOVE CP-LNX TO CP-LD-NEIGHBOR-NODE-IDX
065700           END-SEARCH
065800           .
065900
066000*    2045-ADD-NEW-NODE - THE TABLE-FULL BRANCH OF 2040; A FEEDER
066100*    WITH MORE NODES THAN THE TABLE HOLDS LOSES THE OVERFLOW SILENTLY.
066200       2045-ADD-NEW-NODE.
066300           IF CP-LDPOS-USED-NODE >= CP-LDPOS-MAX-NODE
066400               DISPLAY 'CPLDPOS - NODE TABLE FULL, NODE IGNORED '
066500                       CP-LD-NEIGHBOR-NAME
066600               ADD 1 TO CP-CTR-ERRORS
066700               MOVE 1 TO CP-LD-NEIGHBOR-NODE-IDX
066800           ELSE
066900               ADD 1 TO CP-LDPOS-USED-NODE
067000               SET CP-LNX TO CP-LDPOS-USED-NODE
067100               MOVE CP-LD-NEIGHBOR-NAME TO CP-LN-NODE-NAME(CP-LNX)
067200               MOVE CP-LNX TO CP-LD-NEIGHBOR-NODE-IDX
067300           END-IF
067400           .
067500
067600*    2050-PUSH-NEIGHBOR - PUSH THE NEXT UNVISITED NEIGHBOR NODE.
067700       2050-PUSH-NEIGHBOR.
067800           COMPUTE CP-LE-EDGE-DIST(CP-LD-EDGE-IDX) =
067900               CP-LD-DFS-TOP - 1
068000           SET CP-LNX TO CP-LD-NEIGHBOR-NODE-IDX
068100           ADD 1 TO CP-LD-DFS-TOP
068200           MOVE CP-LD-NEIGHBOR-NODE-IDX
068300                                TO CP-LDS-NODE-IDX(CP-LD-DFS-TOP)
068400           MOVE CP-LD-EDGE-IDX  TO
068500                                CP-LDS-VIA-EDGE-IDX(CP-LD-DFS-TOP)
068600           SET CP-LD-PUSHED TO TRUE
068700           .
068800
068900*****************************************************************
069000*    2500-LOAD-TF-PARAMS - ONE TF-TABLE ROW PER TFPARIN RECORD,  *
069100*    SAME LOAD PARAGRAPH SHAPE AS CPWARN'S OWN 200/210.          *
069200*****************************************************************
069300       2500-LOAD-TF-PARAMS.
069400           IF NOT CP-EOF-TF-PARAM
069500               ADD 1 TO CP-LDPOS-USED-TF
069600               IF CP-LDPOS-USED-TF <= CP-LDPOS-MAX-TF
069700                   SET CP-LFTX TO CP-LDPOS-USED-TF
069800                   MOVE CP-TP-MRID      TO CP-LFT-MRID(CP-LFTX)
069900                   MOVE CP-TP-DEV-NAME  TO CP-LFT-NAME(CP-LFTX)
070000                   MOVE CP-TP-RATED-CAP
070100                                     TO CP-LFT-RATED-CAP(CP-LFTX)
070200                   SET CP-LFT-IN-USE(CP-LFTX) TO TRUE
070300               ELSE
070400                   DISPLAY 'CPLDPOS - TF TABLE FULL, MRID '
070500                           CP-TP-MRID
070600                   ADD 1 TO CP-CTR-ERRORS
070700               END-IF
070800           END-IF
070900           PERFORM 2510-READ-TF-PARAM
071000           .
071100
071200*    2510-READ-TF-PARAM - PRIMES THE TF MEMBERSHIP LOOP FOR THIS
071300*    FEEDER'S TRANSFORMERS.
071400       2510-READ-TF-PARAM.
071500           READ TF-PARAM-IN INTO CP-TF-PARAM-RECORD
071600               AT END
071700                   SET CP-EOF-TF-PARAM TO TRUE
071800               NOT AT END
071900                   ADD 1 TO CP-CTR-RECS-READ
072000           END-READ
072100           .
072200
072300*****************************************************************
072400*    2600-LOAD-LINE-JOIN - FIRST LINE-TO-TF-IN ROW FOR A TF WINS,*
072500*    SAME FIRST-MATCH IDIOM AS CPWARN'S OWN 300/310/320.          *
072600*****************************************************************
072700       2600-LOAD-LINE-JOIN.
072800           IF NOT CP-EOF-LINE-TO-TF
072900               PERFORM 2620-APPLY-LINE-JOIN
073000           END-IF
073100           PERFORM 2610-READ-LINE-TO-TF
073200           .
073300
073400*    2610-READ-LINE-TO-TF - PRIMES THE TF/LINE JOIN LOOP; EOF STOPS
073500*    2600 FROM OFFERING ANY MORE ROWS TO 2620.
073600       2610-READ-LINE-TO-TF.
073700           READ LINE-TO-TF-IN INTO CP-LINE-TO-TF-RECORD
073800               AT END
073900                   SET CP-EOF-LINE-TO-TF TO TRUE
074000               NOT AT END
074100                   ADD 1 TO CP-CTR-RECS-READ
074200           END-READ
074300           .
074400
074500*    2620-APPLY-LINE-JOIN - FIRST LINE-TO-TF-IN ROW FOR A GIVEN TF
074600*    WINS, SAME RULE CPTFCAP USES FOR ITS OWN COPY OF THIS JOIN.
074700       2620-APPLY-LINE-JOIN.
074800           SET CP-LFTX TO 1
074900           SEARCH CP-LFT-ENTRY
075000               AT END
075100                   CONTINUE
075200               WHEN CP-LFT-MRID(CP-LFTX) = CP-LT-TF-MRID
075300                   IF NOT CP-LFT-HAS-LINE(CP-LFTX)
075400                       MOVE CP-LT-LINE-NAME
075500                                     TO CP-LFT-LINE-NAME(CP-LFTX)
075600                       SET CP-LFT-HAS-LINE(CP-LFTX) TO TRUE
075700                   END-IF
075800           END-SEARCH
075900           .
076000
076100*****************************************************************
076200*    2700-LOAD-LINE-PARAMS - BUILDS THE DEV-NAME RATED-CURRENT   *
076300*    LOOKUP, SAME LOAD SHAPE AS CPWARN'S OWN 400/410.             *
076400*****************************************************************
076500       2700-LOAD-LINE-PARAMS.
076600           IF NOT CP-EOF-LINE-PARAM
076700               ADD 1 TO CP-LDPOS-USED-RATE
076800               IF CP-LDPOS-USED-RATE <= CP-LDPOS-MAX-RATE
076900                   SET CP-LDPX TO CP-LDPOS-USED-RATE
077000                   MOVE CP-LP-DEV-NAME
077100                                TO CP-LDP-DEV-NAME(CP-LDPX)
077200                   MOVE CP-LP-RATED-CURRENT
077300                                TO CP-LDP-RATED-CURRENT(CP-LDPX)
077400               ELSE
077500                   DISPLAY 'CPLDPOS - RATE TABLE FULL, DEV '
077600                           CP-LP-DEV-NAME
077700                   ADD 1 TO CP-CTR-ERRORS
077800               END-IF
077900           END-IF
078000           PERFORM 2710-READ-LINE-PARAM
078100           .
078200
078300*    2710-READ-LINE-PARAM - PRIMES THE LINE-RATING LOOKUP TABLE
078400*    LOAD USED LATER BY THE HEADROOM COMPUTE.
078500       2710-READ-LINE-PARAM.
078600           READ LINE-PARAM-IN INTO CP-LINE-PARAM-RECORD
078700               AT END
078800                   SET CP-EOF-LINE-PARAM TO TRUE
078900               NOT AT END
079000                   ADD 1 TO CP-CTR-RECS-READ
079100           END-READ
079200           .
079300
079400*****************************************************************
079500*    2800-LOAD-SW-TF-JOIN - ONE SWITCH TABLE ENTRY PER DISTINCT  *
079600*    SWITCH MRID (FIND-OR-ADD, SAME IDIOM AS CPWARN'S 540/545),  *
079700*    THEN A (SWITCH,TF) PAIR FOR EVERY TF-TABLE ROW WHOSE LINE   *
079800*    MATCHES THIS ROW'S LINE (A LINE CAN FEED MORE THAN ONE TF). *
079900*****************************************************************
080000       2800-LOAD-SW-TF-JOIN.
080100           IF NOT CP-EOF-SW-TO-LINE
080200               PERFORM 2820-FIND-OR-ADD-SWITCH
080300               PERFORM 2830-JOIN-TF-FOR-LINE
080400           END-IF
080500           PERFORM 2810-READ-SW-TO-LINE
080600           .
080700
080800*    2810-READ-SW-TO-LINE - PRIMES THE SWITCH/TF JOIN LOOP THAT
080900*    BUILDS THE SWITCH TABLE AND ITS TF PAIRINGS TOGETHER.
081000       2810-READ-SW-TO-LINE.
081100           READ SW-TO-LINE-IN INTO CP-SW-TO-LINE-RECORD
081200               AT END
081300                   SET CP-EOF-SW-TO-LINE TO TRUE
081400               NOT AT END
081500                   ADD 1 TO CP-CTR-RECS-READ
081600           END-READ
081700           .
081800
081900*    2820-FIND-OR-ADD-SWITCH - LOOKS UP A SWITCH BY MRID,
082000*    ADDING A NEW TABLE ENTRY THE FIRST TIME IT APPEARS ON SW-TO-LINE.
082100       2820-FIND-OR-ADD-SWITCH.
082200           SET CP-LSWX TO 1
082300           SEARCH CP-LSW-ENTRY
082400               AT END
082500                   PERFORM 2825-ADD-NEW-SWITCH
082600               WHEN CP-LSW-MRID(CP-LSWX) = CP-SL-SWITCH-MRID
082700                   CONTINUE
082800           END-SEARCH
082900           .
083000
083100*    2825-ADD-NEW-SWITCH - THE TABLE-FULL BRANCH OF 2820; LOGS AN
083200*    ERROR AND LEAVES THE SWITCH OUT OF THE WALK.
083300       2825-ADD-NEW-SWITCH.
083400           IF CP-LDPOS-USED-SW >= CP-LDPOS-MAX-SW
083500               DISPLAY 'CPLDPOS - SWITCH TABLE FULL, MRID '
083600                       CP-SL-SWITCH-MRID
083700               ADD 1 TO CP-CTR-ERRORS
083800               SET CP-LSWX TO 1
083900           ELSE
084000               ADD 1 TO CP-LDPOS-USED-SW
084100               SET CP-LSWX TO CP-LDPOS-USED-SW
084200               MOVE CP-SL-SWITCH-MRID TO CP-LSW-MRID(CP-LSWX)
084300               MOVE CP-SL-SWITCH-NAME TO CP-LSW-NAME(CP-LSWX)
084400               SET CP-LSW-USED(CP-LSWX) TO TRUE
084500           END-IF
084600           .
084700
084800*    2830-JOIN-TF-FOR-LINE - WALKS EVERY KNOWN TF LOOKING FOR ONE
084900*    FED BY THIS SWITCH'S LINE, RECORDING EACH MATCH VIA 2835.
085000       2830-JOIN-TF-FOR-LINE.
085100           PERFORM 2832-TEST-ONE-TF-JOIN
085200              VARYING CP-LFTX FROM 1 BY 1
085300              UNTIL CP-LFTX > CP-LDPOS-USED-TF
085400           .
085500
085600*    2832-TEST-ONE-TF-JOIN - COMPARES ONE TF ENTRY'S LINE MRID
085700*    AGAINST THE SWITCH'S LINE; 2830 CALLS THIS ONCE PER TF.
085800       2832-TEST-ONE-TF-JOIN.
085900           IF CP-LFT-LINE-NAME(CP-LFTX) = CP-SL-LINE-NAME
086000               PERFORM 2835-ADD-JOIN-PAIR
086100           END-IF
086200           .
086300
086400*    2835-ADD-JOIN-PAIR - RECORDS ONE SWITCH-TO-TF PAIRING.
086500       2835-ADD-JOIN-PAIR.
086600           IF CP-LDPOS-USED-JOIN >= CP-LDPOS-MAX-JOIN
086700               DISPLAY 'CPLDPOS - SW-TF JOIN TABLE FULL, LINE '
086800                       CP-SL-LINE-NAME
086900               ADD 1 TO CP-CTR-ERRORS
087000           ELSE
087100               ADD 1 TO CP-LDPOS-USED-JOIN
087200               SET CP-LSTJX TO CP-LDPOS-USED-JOIN
087300               MOVE CP-LSWX TO CP-LSTJ-SW-NUM(CP-LSTJX)
087400               MOVE CP-LFTX TO CP-LSTJ-TF-NUM(CP-LSTJX)
087500           END-IF
087600           .
087700
087800*****************************************************************
087900*    2900-FILL-SW-DERIVED - ONCE EVERY SWITCH IS KNOWN, LOOK UP  *
088000*    ITS EDGE-DIST (FOR THE 4000 TIE-BREAK) AND ITS RATED        *
088100*    CURRENT (FOR THE HEADROOM TEST) BY MRID/NAME.                *
088200*****************************************************************
088300       2900-FILL-SW-DERIVED.
088400           PERFORM 2905-FILL-ONE-SWITCH
088500              VARYING CP-LSWX FROM 1 BY 1
088600              UNTIL CP-LSWX > CP-LDPOS-USED-SW
088700           .
088800
088900*    2905-FILL-ONE-SWITCH - LOOKS UP ONE SWITCH'S EDGE-DISTANCE AND
089000*    RATED CURRENT ONCE ALL SWITCHES AND EDGES ARE KNOWN.
089100       2905-FILL-ONE-SWITCH.
089200           PERFORM 2910-FIND-EDGE-DIST
089300           PERFORM 2920-FIND-RATED-CURRENT
089400           .
089500
089600*    2910-FIND-EDGE-DIST - MATCHES THE SWITCH'S LINE MRID AGAINST
089700*    THE EDGE TABLE TO PICK UP THE SOURCE-DISTANCE TIE-BREAKER.
089800       2910-FIND-EDGE-DIST.
089900           SET CP-LEX TO 1
090000           SEARCH CP-LE-ENTRY
090100               AT END
090200                   DISPLAY 'CPLDPOS - NO EDGE FOR SWITCH MRID '
090300                           CP-LSW-MRID(CP-LSWX)
090400                   ADD 1 TO CP-CTR-ERRORS
090500               WHEN CP-LE-MRID(CP-LEX) = CP-LSW-MRID(CP-LSWX)
090600                   MOVE CP-LE-EDGE-DIST(CP-LEX)
090700                                     TO CP-LSW-EDGE-DIST(CP-LSWX)
090800           END-SEARCH
090900           .
091000
091100*    2920-FIND-RATED-CURRENT - MATCHES THE SWITCH'S LINE NAME
091200*    AGAINST THE LINE-RATING TABLE LOADED BY 2700.
091300       2920-FIND-RATED-CURRENT.
091400           SET CP-LDPX TO 1
091500           SEARCH CP-LDP-ENTRY
091600               AT END
091700                   CONTINUE
091800               WHEN CP-LDP-DEV-NAME(CP-LDPX) = CP-LSW-NAME(CP-LSWX)
091900                   MOVE CP-LDP-RATED-CURRENT(CP-LDPX)
092000                                     TO CP-LSW-RATED-I(CP-LSWX)
092100           END-SEARCH
092200           .
092300
092400*****************************************************************
092500*    3000-SCAN-SEASON-STATS - SC/TC/MI ROWS POST THE ORIGINAL    *
092600*    LOAD CURVE AND MIN-PHASE, SAME "ONE FILE, DISPATCH ON       *
092700*    REC-TYPE" IDIOM AS EVERY OTHER SEASON-STATS READER.          *
092800*****************************************************************
092900       3000-SCAN-SEASON-STATS.
093000           IF NOT CP-EOF-SEASON-STATS
093100               PERFORM 3020-APPLY-SEASON-STATS-ROW
093200           END-IF
093300           PERFORM 3010-READ-SEASON-STATS
093400           .
093500
093600*    3010-READ-SEASON-STATS - PRIMES THE SEASSTAT SCAN THAT POSTS
093700*    ORIGINAL SWITCH/TF LOAD INTO THE FEEDER-WIDE SLOT TABLE.
093800       3010-READ-SEASON-STATS.
093900           READ SEASON-STATS INTO CP-SEASON-STATS-RECORD
094000               AT END
094100                   SET CP-EOF-SEASON-STATS TO TRUE
094200               NOT AT END
094300                   ADD 1 TO CP-CTR-RECS-READ
094400           END-READ
094500           .
094600
094700*    3020-APPLY-SEASON-STATS-ROW - ROUTES A SEASSTAT ROW TO 3030 OR
094800*    3040 BY REC-TYPE, OR TO 3050 FOR THE MINIMUM-PHASE ROW.
094900       3020-APPLY-SEASON-STATS-ROW.
095000           EVALUATE TRUE
095100               WHEN CP-SS-TYPE-SW-SEASCLUS
095200                   PERFORM 3030-POST-SW-ORG-SLOT
095300               WHEN CP-SS-TYPE-TF-SEASCLUS
095400                   PERFORM 3040-POST-TF-ORG-SLOT
095500               WHEN CP-SS-TYPE-TF-MINPHASE
095600                   PERFORM 3050-POST-TF-MIN-PHASE
095700               WHEN OTHER
095800                   ADD 1 TO CP-CTR-RECS-SKIPPED
095900           END-EVALUATE
096000           .
096100
096200*    3030-POST-SW-ORG-SLOT - RECORDS THIS SWITCH'S ORIGINAL LOAD
096300*    (BEFORE ANY LOAD-POSITIONING MOVE) INTO ITS OWN SLOT TABLE.
096400       3030-POST-SW-ORG-SLOT.
096500           IF CP-SS-SEASON > ZERO AND CP-SS-SLOT > ZERO
096600               SET CP-LSWX TO 1
096700               SEARCH CP-LSW-ENTRY
096800                   AT END
096900                       ADD 1 TO CP-CTR-RECS-SKIPPED
097000                   WHEN CP-LSW-MRID(CP-LSWX) = CP-SS-MRID
097100                       MOVE CP-SS-VALUE-1 TO
097200                          CP-LSW-ORG-SLOT(CP-LSWX, CP-SS-SEASON,
097300                                                    CP-SS-SLOT)
097400               END-SEARCH
097500           ELSE
097600               ADD 1 TO CP-CTR-RECS-SKIPPED
097700           END-IF
097800           .
097900
098000*    3040-POST-TF-ORG-SLOT - RECORDS A TRANSFORMER'S ORIGINAL LOAD
098100*    INTO ITS SLOT TABLE, THE BASELINE 3520 SUBTRACTS HEADROOM FROM.
098200       3040-POST-TF-ORG-SLOT.
098300           IF CP-SS-SEASON > ZERO AND CP-SS-SLOT > ZERO
098400               SET CP-LFTX TO 1
098500               SEARCH CP-LFT-ENTRY
098600                   AT END
098700                       ADD 1 TO CP-CTR-RECS-SKIPPED
098800                   WHEN CP-LFT-MRID(CP-LFTX) = CP-SS-MRID
098900                       MOVE CP-SS-VALUE-1 TO
099000                          CP-LFT-ORG-SLOT(CP-LFTX, CP-SS-SEASON,
099100                                                    CP-SS-SLOT)
099200               END-SEARCH
099300           ELSE
099400               ADD 1 TO CP-CTR-RECS-SKIPPED
099500           END-IF
099600           .
099700
099800*    3050-POST-TF-MIN-PHASE - CARRIES THE MI-TYPE MINIMUM-PHASE
099900*    ROW ALONG UNCHANGED; NO LOAD-POSITIONING LOGIC TOUCHES IT.
100000       3050-POST-TF-MIN-PHASE.
100100           SET CP-LFTX TO 1
100200           SEARCH CP-LFT-ENTRY
100300               AT END
100400                   ADD 1 TO CP-CTR-RECS-SKIPPED
100500               WHEN CP-LFT-MRID(CP-LFTX) = CP-SS-MRID
100600                   MOVE CP-SS-PHASE-IDX TO CP-LFT-MIN-PHASE(CP-LFTX)
100700           END-SEARCH
100800           .
100900
101000*****************************************************************
101100*    3500-SCAN-AVAIL-CAP - AVAIL-CAP-OUT CARRIES BOTH TF ROWS    *
101200*    (CPTFCAP) AND SWITCH ROWS (CPTOPO) UNDER THE SAME LAYOUT,   *
101300*    SAME MRID-NAMESPACE SPLIT CPMAXMIN USES.                    *
101400*****************************************************************
101500       3500-SCAN-AVAIL-CAP.
101600           IF NOT CP-EOF-AVAIL-CAP
101700               PERFORM 3520-APPLY-AVAIL-CAP-ROW
101800           END-IF
101900           PERFORM 3510-READ-AVAIL-CAP
102000           .
102100
102200*    3510-READ-AVAIL-CAP - PRIMES THE AVAIL-CAP-OUT SCAN THAT FEEDS
102300*    RESIDUAL-HEADROOM CHECKS DURING THE LOAD WALK.
102400       3510-READ-AVAIL-CAP.
102500           READ AVAIL-CAP-IN INTO CP-AVAIL-CAP-RECORD
102600               AT END
102700                   SET CP-EOF-AVAIL-CAP TO TRUE
102800               NOT AT END
102900                   ADD 1 TO CP-CTR-RECS-READ
103000           END-READ
103100           .
103200
103300*    3520-APPLY-AVAIL-CAP-ROW - ROUTES AN AVAIL-CAP-OUT ROW TO 3530
103400*    WHEN IT BELONGS TO ONE OF THIS FEEDER'S KNOWN TRANSFORMERS.
103500       3520-APPLY-AVAIL-CAP-ROW.
103600           IF CP-AC-SEASON > ZERO AND CP-AC-SLOT > ZERO
103700               SET CP-LSWX TO 1
103800               SEARCH CP-LSW-ENTRY
103900                   AT END
104000                       PERFORM 3530-TRY-TF-CAP-ROW
104100                   WHEN CP-LSW-MRID(CP-LSWX) = CP-AC-MRID
104200                       MOVE CP-AC-AVAIL-CAP TO
104300                          CP-LSW-CAP-SLOT(CP-LSWX, CP-AC-SEASON,
104400                                                    CP-AC-SLOT)
104500               END-SEARCH
104600           ELSE
104700               ADD 1 TO CP-CTR-RECS-SKIPPED
104800           END-IF
104900           .
105000
105100*    3530-TRY-TF-CAP-ROW - COMPARES AN AVAIL-CAP-OUT ROW'S MRID
105200*    AGAINST ONE TF TABLE ENTRY; 3520 CALLS THIS ONCE PER TF.
105300       3530-TRY-TF-CAP-ROW.
105400           SET CP-LFTX TO 1
105500           SEARCH CP-LFT-ENTRY
105600               AT END
105700                   ADD 1 TO CP-CTR-RECS-SKIPPED
105800               WHEN CP-LFT-MRID(CP-LFTX) = CP-AC-MRID
105900                   MOVE CP-AC-AVAIL-CAP TO
106000                      CP-LFT-CAP-SLOT(CP-LFTX, CP-AC-SEASON,
106100                                                CP-AC-SLOT)
106200           END-SEARCH
106300           .
106400
106500*****************************************************************
106600*    3800-BUILD-LOAD-CURVE - A DETERMINISTIC 96-POINT POWER/     *
106700*    CURRENT CURVE FOR THE CANDIDATE LOAD, DRIVEN BY LOAD-TYPE.  *
106800*    SLOTS 33-88 ARE 08:00-22:00 (96 SLOTS = ONE DAY, 15-MINUTE  *
106900*    STEP).  CURRENT USES THE SAME KW-TO-AMPS RULE (10*SQRT(3))  *
107000*    ENGINEERING CARRIES AS CPSNCON'S CP-AMPS-TO-KW-DIVISOR.     *
107100*****************************************************************
107200       3800-BUILD-LOAD-CURVE.
107300           PERFORM 3810-BUILD-ONE-SLOT
107400              VARYING CP-LD-T FROM 1 BY 1
107500              UNTIL CP-LD-T > 96
107600           .
107700
107800*    3810-BUILD-ONE-SLOT - GENERATES ONE POINT OF THE SYNTHETIC
107900*    96-SLOT POWER/CURRENT CURVE USED TO SCORE CANDIDATE SWITCHES.
108000       3810-BUILD-ONE-SLOT.
108100           EVALUATE TRUE
108200               WHEN CP-LQ-PEAK-HOURS
108300                   IF CP-LD-T >= 33 AND CP-LD-T <= 88
108400                       COMPUTE CP-LD-POWER-SLOT(CP-LD-T) =
108500                           CP-LQ-LOAD-CAP * 1.00
108600                   ELSE
108700                       COMPUTE CP-LD-POWER-SLOT(CP-LD-T) =
108800                           CP-LQ-LOAD-CAP * 0.40
108900                   END-IF
109000               WHEN CP-LQ-VALLEY-HOURS
109100                   IF CP-LD-T >= 33 AND CP-LD-T <= 88
109200                       COMPUTE CP-LD-POWER-SLOT(CP-LD-T) =
109300                           CP-LQ-LOAD-CAP * 0.40
109400                   ELSE
109500                       COMPUTE CP-LD-POWER-SLOT(CP-LD-T) =
109600                           CP-LQ-LOAD-CAP * 1.00
109700                   END-IF
109800               WHEN OTHER
109900                   COMPUTE CP-LD-POWER-SLOT(CP-LD-T) =
110000                       CP-LQ-LOAD-CAP * 0.70
110100           END-EVALUATE
110200           COMPUTE CP-LD-CURRENT-SLOT(CP-LD-T) =
110300               CP-LD-POWER-SLOT(CP-LD-T) / CP-AMPS-TO-KW-DIVISOR
110400           .
110500
110600*****************************************************************
110700*    3850-FIND-NEXT-LOAD-ID - LDPOSOUT IS OPENED OPTIONAL SO A   *
110800*    FIRST-EVER RUN (FILE NOT YET CATALOGUED) STARTS AT LOAD-ID  *
110900*    1; OTHERWISE THE NEXT ID IS ONE MORE THAN THE HIGHEST ID    *
111000*    ALREADY ON THE FILE.  THE FILE IS THEN REOPENED EXTEND SO   *
111100*    THIS RUN'S FOUR ROWS ARE APPENDED, NOT OVERLAID.             *
111200*****************************************************************
111300       3850-FIND-NEXT-LOAD-ID.
111400           OPEN INPUT LOAD-POS-OUT
111500           PERFORM 3860-READ-EXISTING-ID
111600              UNTIL CP-EOF-LOAD-POS-OUT
111700           CLOSE LOAD-POS-OUT
111800           COMPUTE CP-LD-NEXT-ID = CP-LD-MAX-ID + 1
111900           OPEN EXTEND LOAD-POS-OUT
112000           .
112100
112200*    3860-READ-EXISTING-ID - PRIMES THE HIGH-WATER SCAN OF ANY
112300*    PRIOR-RUN LDPOSOUT ROWS; EOF STOPS 3850 FROM SCANNING FURTHER.
112400       3860-READ-EXISTING-ID.
112500           READ LOAD-POS-OUT INTO CP-LOAD-POS-RESULT-RECORD
112600               AT END
112700                   SET CP-EOF-LOAD-POS-OUT TO TRUE
112800               NOT AT END
112900                   ADD 1 TO CP-CTR-RECS-READ
113000                   IF CP-LR-LOAD-ID > CP-LD-MAX-ID
113100                       MOVE CP-LR-LOAD-ID TO CP-LD-MAX-ID
113200                   END-IF
113300           END-READ
113400           .
113500
113600*****************************************************************
113700*    3900-STAMP-ANALYSIS-TIME - BUILDS A "YYYY.M.D H:MM" STRING  *
113800*    FOR EVERY ROW THIS RUN WRITES.  ACCEPT FROM DATE YYYYMMDD   *
113900*    IS THE CR7748 Y2K FIX; NO INTRINSIC FUNCTIONS ARE USED, SO  *
114000*    3920-STRIP-LEADING-ZERO DOES THE ZERO-STRIP BY HAND.        *
114100*****************************************************************
114200       3900-STAMP-ANALYSIS-TIME.
114300           ACCEPT CP-LD-SYSDATE FROM DATE YYYYMMDD
114400           ACCEPT CP-LD-SYSTIME FROM TIME
114500           MOVE SPACES TO CP-LD-ANALYSIS-TIME-WORK
114600           MOVE 1 TO CP-LD-STR-PTR
114700           STRING CP-LD-SYS-YYYY DELIMITED BY SIZE
114800                  '.'            DELIMITED BY SIZE
114900             INTO CP-LD-ANALYSIS-TIME-WORK
115000             WITH POINTER CP-LD-STR-PTR
115100           MOVE CP-LD-SYS-MM TO CP-LD-STRIP-IN
115200           PERFORM 3920-STRIP-LEADING-ZERO
115300           STRING CP-LD-STRIP-OUT(1:CP-LD-STRIP-LEN)
115400                                    DELIMITED BY SIZE
115500                  '.'               DELIMITED BY SIZE
115600             INTO CP-LD-ANALYSIS-TIME-WORK
115700             WITH POINTER CP-LD-STR-PTR
115800           MOVE CP-LD-SYS-DD TO CP-LD-STRIP-IN
115900           PERFORM 3920-STRIP-LEADING-ZERO
116000           STRING CP-LD-STRIP-OUT(1:CP-LD-STRIP-LEN)
116100                                    DELIMITED BY SIZE
116200                  ' '               DELIMITED BY SIZE
116300             INTO CP-LD-ANALYSIS-TIME-WORK
116400             WITH POINTER CP-LD-STR-PTR
116500           MOVE CP-LD-SYS-HH TO CP-LD-STRIP-IN
116600           PERFORM 3920-STRIP-LEADING-ZERO
116700           STRING CP-LD-STRIP-OUT(1:CP-LD-STRIP-LEN)
116800                                    DELIMITED BY SIZE
116900                  ':'               DELIMITED BY SIZE
117000             INTO CP-LD-ANALYSIS-TIME-WORK
117100             WITH POINTER CP-LD-STR-PTR
117200           MOVE CP-LD-SYS-MIN TO CP-LD-STRIP-IN
117300           PERFORM 3920-STRIP-LEADING-ZERO
117400           STRING CP-LD-STRIP-OUT(1:CP-LD-STRIP-LEN)
117500                                    DELIMITED BY SIZE
117600             INTO CP-LD-ANALYSIS-TIME-WORK
117700             WITH POINTER CP-LD-STR-PTR
117800           .
117900
118000*    3920-STRIP-LEADING-ZERO - DROPS A SINGLE LEADING ZERO FROM THE
118100*    HOUR/DAY/MONTH TEXT SO THE STAMP READS "9:05" NOT "09:05".
118200       3920-STRIP-LEADING-ZERO.
118300           MOVE CP-LD-STRIP-IN TO CP-LD-STRIP-EDIT
118400           IF CP-LD-STRIP-EDIT(1:1) = SPACE
118500               MOVE CP-LD-STRIP-EDIT(2:1) TO CP-LD-STRIP-OUT
118600               MOVE 1 TO CP-LD-STRIP-LEN
118700           ELSE
118800               MOVE CP-LD-STRIP-EDIT TO CP-LD-STRIP-OUT
118900               MOVE 2 TO CP-LD-STRIP-LEN
119000           END-IF
119100           .
119200
119300*****************************************************************
119400*   3960-EVAL-ONE-SWITCH THRU 3978-SET-AS-2ND-IF-BETTER - THE    *
119500*   PER-SWITCH HALF OF THE 4000-FIND-BEST-SWITCH SCAN.  KEPT     *
119600*   NUMBERED AHEAD OF 4000 SO "PERFORM 4000 THRU 4099" (SEE      *
119700*   BELOW) NEVER FALLS THROUGH INTO A HELPER STILL HOLDING A     *
119800*   SUBSCRIPT FROM THE LAST SWITCH IT TESTED.                    *
119900*****************************************************************
120000       3960-EVAL-ONE-SWITCH.
120100           SET CP-LD-CAND-FEASIBLE TO TRUE
120200           MOVE ZERO TO CP-LD-CAND-SUM
120300           MOVE 99999.9999 TO CP-LD-CAND-MIN
120400           PERFORM 3965-CHECK-SWITCH-FEASIBLE
120500              VARYING CP-LD-T FROM 1 BY 1
120600              UNTIL CP-LD-T > 96
120700           IF CP-LD-CAND-FEASIBLE
120800               COMPUTE CP-LD-CAND-AVG = CP-LD-CAND-SUM / 96
120900               COMPUTE CP-LD-CAND-SCORE =
121000                   CP-LD-CAND-AVG + CP-LD-CAND-MIN
121100               PERFORM 3970-UPDATE-BEST-SWITCH
121200           END-IF
121300           .
121400
121500*    3965-CHECK-SWITCH-FEASIBLE - A SWITCH IS INFEASIBLE THE MOMENT
121600*    ANY ONE OF ITS 96 SLOTS WOULD GO NEGATIVE AFTER THE MOVE.
121700       3965-CHECK-SWITCH-FEASIBLE.
121800           IF CP-LD-CAND-FEASIBLE
121900               COMPUTE CP-LD-RESCAP =
122000                   CP-LSW-CAP-SLOT(CP-LSWX, CP-LD-SEASON, CP-LD-T)
122100                   - CP-LD-CURRENT-SLOT(CP-LD-T)
122200               IF CP-LD-RESCAP < ZERO
122300                   SET CP-LD-CAND-FEASIBLE TO FALSE
122400               ELSE
122500                   ADD CP-LD-RESCAP TO CP-LD-CAND-SUM
122600                   IF CP-LD-RESCAP < CP-LD-CAND-MIN
122700                       MOVE CP-LD-RESCAP TO CP-LD-CAND-MIN
122800                   END-IF
122900               END-IF
123000           END-IF
123100           .
123200
123300*    3970-UPDATE-BEST-SWITCH - SCORE IS AVG-HEADROOM PLUS         *
123400*    MIN-HEADROOM; A TIE GOES TO THE SWITCH CLOSER TO SOURCE.     *
123500*    NESTED IFS PER CR7742 - THE EDGE-DIST COMPARE MUST NEVER     *
123600*    RUN BEFORE CP-LD-BEST-FOUND IS TRUE.                         *
123700       3970-UPDATE-BEST-SWITCH.
123800           IF NOT CP-LD-BEST-FOUND
123900               PERFORM 3975-SET-AS-BEST
124000           ELSE
124100               IF CP-LD-CAND-SCORE > CP-LD-BEST-SCORE
124200                   PERFORM 3975-SET-AS-BEST
124300               ELSE
124400                   IF CP-LD-CAND-SCORE = CP-LD-BEST-SCORE
124500                      AND CP-LSW-EDGE-DIST(CP-LSWX) <
124600                          CP-LSW-EDGE-DIST(CP-LD-BEST-SW-NUM)
124700                       PERFORM 3975-SET-AS-BEST
124800                   ELSE
124900                       PERFORM 3978-SET-AS-2ND-IF-BETTER
125000                   END-IF
125100               END-IF
125200           END-IF
125300           .
125400
125500*    3975-SET-AS-BEST - BUMPS THE OLD BEST DOWN TO SECOND-BEST,
125600*    THEN RECORDS THIS SWITCH AS THE NEW BEST.
125700       3975-SET-AS-BEST.
125800           IF CP-LD-BEST-FOUND
125900               SET CP-LD-2ND-FOUND TO TRUE
126000               MOVE CP-LD-BEST-SW-NUM TO CP-LD-2ND-SW-NUM
126100               MOVE CP-LD-BEST-SCORE  TO CP-LD-2ND-SCORE
126200           END-IF
126300           SET CP-LD-BEST-FOUND TO TRUE
126400           MOVE CP-LSWX TO CP-LD-BEST-SW-NUM
126500           MOVE CP-LD-CAND-SCORE TO CP-LD-BEST-SCORE
126600           MOVE CP-LD-CAND-AVG   TO CP-LD-BEST-AVG
126700           MOVE CP-LD-CAND-MIN   TO CP-LD-BEST-MIN
126800           .
126900
127000*    3978-SET-AS-2ND-IF-BETTER - THIS SWITCH DID NOT BEAT THE
127100*    BEST, BUT MAY STILL BEAT WHATEVER SECOND-BEST STANDS NOW.
127200       3978-SET-AS-2ND-IF-BETTER.
127300           IF NOT CP-LD-2ND-FOUND
127400                 OR CP-LD-CAND-SCORE > CP-LD-2ND-SCORE
127500               SET CP-LD-2ND-FOUND TO TRUE
127600               MOVE CP-LSWX TO CP-LD-2ND-SW-NUM
127700               MOVE CP-LD-CAND-SCORE TO CP-LD-2ND-SCORE
127800           END-IF
127900           .
128000
128100*****************************************************************
128200*   4000-FIND-BEST-SWITCH THRU 4099-FIND-BEST-SWITCH-EXIT -      *
128300*   TESTS EVERY SWITCH ON THE FEEDER FOR THIS SEASON.  ONLY THE  *
128400*   BEST SWITCH IS EVER WRITTEN OUT - THE SECOND-BEST IS KEPT    *
128500*   PURELY SO A FUTURE ENHANCEMENT CAN OFFER AN ALTERNATE.        *
128600*****************************************************************
128700       4000-FIND-BEST-SWITCH.
128800           SET CP-LD-BEST-FOUND TO FALSE
128900           SET CP-LD-2ND-FOUND TO FALSE
129000           MOVE ZERO TO CP-LD-BEST-SW-NUM
129100           MOVE ZERO TO CP-LD-BEST-SCORE
129200           MOVE ZERO TO CP-LD-2ND-SW-NUM
129300           MOVE ZERO TO CP-LD-2ND-SCORE
129400           PERFORM 3960-EVAL-ONE-SWITCH
129500              VARYING CP-LSWX FROM 1 BY 1
129600              UNTIL CP-LSWX > CP-LDPOS-USED-SW
129700           .
129800
129900*    4099-FIND-BEST-SWITCH-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
130000       4099-FIND-BEST-SWITCH-EXIT.
130100           EXIT.
130200
130300*****************************************************************
130400*   4500-FIND-BEST-TF - ONLY THE SW-TF-JOIN PAIRS BELONGING TO   *
130500*   THE WINNING SWITCH ARE TESTED; THE FEASIBLE TF WITH THE      *
130600*   LARGEST TOTAL AVAILABLE CAPACITY OVER THE 96 SLOTS WINS.      *
130700*****************************************************************
130800       4500-FIND-BEST-TF.
130900           SET CP-LD-TF-FOUND TO FALSE
131000           MOVE ZERO TO CP-LD-BEST-TF-NUM
131100           MOVE ZERO TO CP-LD-BEST-TF-SUM
131200           PERFORM 4510-EVAL-ONE-JOIN
131300              VARYING CP-LSTJX FROM 1 BY 1
131400              UNTIL CP-LSTJX > CP-LDPOS-USED-JOIN
131500           .
131600
131700*    4510-EVAL-ONE-JOIN - ONLY THE SW-TF-JOIN ROWS BELONGING TO THE
131800*    WINNING SWITCH (FROM 4000) ARE OFFERED TO 4520.
131900       4510-EVAL-ONE-JOIN.
132000           IF CP-LSTJ-SW-NUM(CP-LSTJX) = CP-LD-BEST-SW-NUM
132100               SET CP-LFTX TO CP-LSTJ-TF-NUM(CP-LSTJX)
132200               PERFORM 4520-CHECK-TF-FEASIBLE
132300           END-IF
132400           .
132500
132600*    4520-CHECK-TF-FEASIBLE - A TF IS FEASIBLE ONLY IF EVERY ONE OF
132700*    ITS 96 SLOTS HAS ROOM FOR THE MOVED LOAD; THE FEASIBLE TF WITH
132800*    THE LARGEST TOTAL AVAILABLE CAPACITY WINS.
132900       4520-CHECK-TF-FEASIBLE.
133000           SET CP-LD-CAND-FEASIBLE TO TRUE
133100           MOVE ZERO TO CP-LD-CAND-SUM
133200           PERFORM 4525-CHECK-ONE-TF-SLOT
133300              VARYING CP-LD-T FROM 1 BY 1
133400              UNTIL CP-LD-T > 96
133500           IF CP-LD-CAND-FEASIBLE
133600               IF NOT CP-LD-TF-FOUND
133700                     OR CP-LD-CAND-SUM > CP-LD-BEST-TF-SUM
133800                   SET CP-LD-TF-FOUND TO TRUE
133900                   MOVE CP-LFTX TO CP-LD-BEST-TF-NUM
134000                   MOVE CP-LD-CAND-SUM TO CP-LD-BEST-TF-SUM
134100               END-IF
134200           END-IF
134300           .
134400
134500*    4525-CHECK-ONE-TF-SLOT - TESTS ONE SLOT'S RESIDUAL CAPACITY
134600*    AFTER THE MOVE; A SINGLE NEGATIVE SLOT DISQUALIFIES THE TF.
134700       4525-CHECK-ONE-TF-SLOT.
134800           IF CP-LD-CAND-FEASIBLE
134900               COMPUTE CP-LD-RESCAP =
135000                   CP-LFT-CAP-SLOT(CP-LFTX, CP-LD-SEASON, CP-LD-T)
135100                   - CP-LD-POWER-SLOT(CP-LD-T)
135200               IF CP-LD-RESCAP < ZERO
135300                   SET CP-LD-CAND-FEASIBLE TO FALSE
135400               ELSE
135500                   ADD CP-LFT-CAP-SLOT(CP-LFTX, CP-LD-SEASON,
135600                                                CP-LD-T)
135700                       TO CP-LD-CAND-SUM
135800               END-IF
135900           END-IF
136000           .
136100
136200*****************************************************************
136300*    5000-WRITE-RESULT-ROW - ONE LDPOSOUT ROW FOR THIS SEASON.   *
136400*    SWITCH FIELDS ARE ALWAYS POSTED ONCE A BEST SWITCH EXISTS;  *
136500*    TF FIELDS ONLY IF A FEASIBLE TF WAS ALSO FOUND (CAN-IN).    *
136600*****************************************************************
136700       5000-WRITE-RESULT-ROW.
136800           MOVE SPACES TO CP-LOAD-POS-RESULT-RECORD
136900           MOVE CP-LD-NEXT-ID            TO CP-LR-LOAD-ID
137000           MOVE CP-LQ-SUBSTATION         TO CP-LR-SUBSTATION
137100           MOVE CP-LQ-FEEDER-NAME        TO CP-LR-FEEDER-NAME
137200           MOVE CP-LD-SEASON             TO CP-LR-SEASON
137300           MOVE CP-LD-ANALYSIS-TIME-WORK TO CP-LR-ANALYSIS-TIME
137400           MOVE CP-LSW-MRID(CP-LD-BEST-SW-NUM)
137500                                         TO CP-LR-OPT-SW-MRID
137600           MOVE CP-LSW-NAME(CP-LD-BEST-SW-NUM)
137700                                         TO CP-LR-OPT-SW-NAME
137800           MOVE CP-LSW-RATED-I(CP-LD-BEST-SW-NUM)
137900                                         TO CP-LR-SW-RATE-I
138000           PERFORM 5010-BUILD-CSV-FIELDS
138100           IF CP-LD-TF-FOUND
138200               SET CP-LR-CAN-IN-YES TO TRUE
138300               MOVE CP-LFT-MRID(CP-LD-BEST-TF-NUM)
138400                                         TO CP-LR-OPT-TF-MRID
138500               MOVE CP-LFT-NAME(CP-LD-BEST-TF-NUM)
138600                                         TO CP-LR-OPT-TF-NAME
138700               MOVE CP-LFT-RATED-CAP(CP-LD-BEST-TF-NUM)
138800                                         TO CP-LR-TF-RATE-CAP
138900               PERFORM 5060-BUILD-PHASE-CODE
139000               MOVE CP-LFT-ORG-CURVE(CP-LD-BEST-TF-NUM,
139100                                             CP-LD-SEASON)
139200                                         TO CP-LD-CSV-SOURCE
139300               PERFORM 5020-JOIN-96-CURVE
139400               MOVE CP-LD-CSV-RESULT     TO CP-LR-TF-ORG-LOAD-CSV
139500               PERFORM 5050-BUILD-TF-NEW-LOAD
139600               PERFORM 5020-JOIN-96-CURVE
139700               MOVE CP-LD-CSV-RESULT     TO CP-LR-TF-NEW-LOAD-CSV
139800           ELSE
139900               SET CP-LR-CAN-IN-NO TO TRUE
140000           END-IF
140100           WRITE LOAD-POS-OUT-REC FROM CP-LOAD-POS-RESULT-RECORD
140200           IF CP-FS-LOAD-POS-OUT NOT = '00'
140300               DISPLAY 'CPLDPOS - ERROR WRITING LOAD-POS-OUT '
140400                       CP-FS-LOAD-POS-OUT
140500               MOVE 16 TO CP-LD-ABEND-RETCODE
140600               GO TO 999-ABEND
140700           END-IF
140800           ADD 1 TO CP-CTR-RECS-WRITTEN
140900           .
141000
141100*    5010-BUILD-CSV-FIELDS - BUILDS ALL FOUR SEMICOLON-JOINED 96-
141200*    SLOT CURVES THE OUTPUT ROW CARRIES, REUSING 5020 FOR EACH.
141300       5010-BUILD-CSV-FIELDS.
141400           MOVE CP-LD-POWER-SLOT   TO CP-LD-CSV-SOURCE
141500           PERFORM 5020-JOIN-96-CURVE
141600           MOVE CP-LD-CSV-RESULT   TO CP-LR-NEW-LOAD-CSV
141700           MOVE CP-LD-CURRENT-SLOT TO CP-LD-CSV-SOURCE
141800           PERFORM 5020-JOIN-96-CURVE
141900           MOVE CP-LD-CSV-RESULT   TO CP-LR-NEW-LOAD-I-CSV
142000           MOVE CP-LSW-ORG-CURVE(CP-LD-BEST-SW-NUM, CP-LD-SEASON)
142100                                   TO CP-LD-CSV-SOURCE
142200           PERFORM 5020-JOIN-96-CURVE
142300           MOVE CP-LD-CSV-RESULT   TO CP-LR-SW-ORG-LOAD-CSV
142400           PERFORM 5040-BUILD-SW-NEW-LOAD
142500           PERFORM 5020-JOIN-96-CURVE
142600           MOVE CP-LD-CSV-RESULT   TO CP-LR-SW-NEW-LOAD-CSV
142700           .
142800
142900*    5020-JOIN-96-CURVE - DRIVES 5030 ACROSS ALL 96 SLOTS TO BUILD
143000*    ONE SEMICOLON-DELIMITED CSV STRING FROM A SLOT TABLE.
143100       5020-JOIN-96-CURVE.
143200           MOVE SPACES TO CP-LD-CSV-RESULT
143300           MOVE 1 TO CP-LD-CSV-PTR
143400           PERFORM 5030-JOIN-ONE-SLOT
143500              VARYING CP-LD-T FROM 1 BY 1
143600              UNTIL CP-LD-T > 96
143700           .
143800
143900*    5030-JOIN-ONE-SLOT - APPENDS ONE EDITED SLOT VALUE TO THE CSV
144000*    STRING, WITH A LEADING SEMICOLON ON EVERY SLOT AFTER THE FIRST.
144100       5030-JOIN-ONE-SLOT.
144200           MOVE CP-LD-CSV-SOURCE(CP-LD-T) TO CP-LD-CSV-EDIT
144300           IF CP-LD-T = 1
144400               STRING CP-LD-CSV-EDIT DELIMITED BY SIZE
144500                 INTO CP-LD-CSV-RESULT
144600                 WITH POINTER CP-LD-CSV-PTR
144700           ELSE
144800               STRING ';'          DELIMITED BY SIZE
144900                      CP-LD-CSV-EDIT DELIMITED BY SIZE
145000                 INTO CP-LD-CSV-RESULT
145100                 WITH POINTER CP-LD-CSV-PTR
145200           END-IF
145300           .
145400
145500*    5040-BUILD-SW-NEW-LOAD - DRIVES 5045 ACROSS ALL 96 SLOTS TO
145600*    BUILD THE WINNING SWITCH'S LOAD CURVE AFTER THE MOVE.
145700       5040-BUILD-SW-NEW-LOAD.
145800           PERFORM 5045-ADD-ONE-SW-SLOT
145900              VARYING CP-LD-T FROM 1 BY 1
146000              UNTIL CP-LD-T > 96
146100           .
146200
146300*    5045-ADD-ONE-SW-SLOT - ADDS THE MOVED SWITCH LOAD ONTO THE
146400*    SWITCH'S ORIGINAL SLOT VALUE FOR THIS SEASON.
146500       5045-ADD-ONE-SW-SLOT.
146600           COMPUTE CP-LD-CSV-SOURCE(CP-LD-T) =
146700               CP-LSW-ORG-SLOT(CP-LD-BEST-SW-NUM, CP-LD-SEASON,
146800                                                   CP-LD-T)
146900               + CP-LD-CURRENT-SLOT(CP-LD-T)
147000           .
147100
147200*    5050-BUILD-TF-NEW-LOAD - DRIVES 5055 ACROSS ALL 96 SLOTS TO
147300*    BUILD THE WINNING TF'S LOAD CURVE AFTER THE MOVE.
147400       5050-BUILD-TF-NEW-LOAD.
147500           PERFORM 5055-ADD-ONE-TF-SLOT
147600              VARYING CP-LD-T FROM 1 BY 1
147700              UNTIL CP-LD-T > 96
147800           .
147900
148000*    5055-ADD-ONE-TF-SLOT - ADDS THE MOVED POWER ONTO THE TF'S
148100*    ORIGINAL SLOT VALUE FOR THIS SEASON.
148200       5055-ADD-ONE-TF-SLOT.
148300           COMPUTE CP-LD-CSV-SOURCE(CP-LD-T) =
148400               CP-LFT-ORG-SLOT(CP-LD-BEST-TF-NUM, CP-LD-SEASON,
148500                                                   CP-LD-T)
148600               + CP-LD-POWER-SLOT(CP-LD-T)
148700           .
148800
148900*    5060-BUILD-PHASE-CODE - TRANSLATES THE WINNING TF'S NUMERIC
149000*    MINIMUM-PHASE INDEX (0/1/2) INTO ITS A/B/C LETTER CODE.
149100       5060-BUILD-PHASE-CODE.
149200           EVALUATE CP-LFT-MIN-PHASE(CP-LD-BEST-TF-NUM)
149300               WHEN 1  MOVE 'A' TO CP-LR-PHASE
149400               WHEN 2  MOVE 'B' TO CP-LR-PHASE
149500               WHEN 3  MOVE 'C' TO CP-LR-PHASE
149600               WHEN OTHER
149700                   MOVE SPACES TO CP-LR-PHASE
149800           END-EVALUATE
149900           .
150000
150100*****************************************************************
150200*    5100-WRITE-BLANK-ROW - NO FEASIBLE SWITCH AT ALL FOR THIS   *
150300*    SEASON; A HEADER-ONLY ROW IS STILL POSTED SO A DOWNSTREAM   *
150400*    REPORT SEES ALL FOUR SEASONS FOR THE LOAD-ID (CAN-IN='NO'). *
150500*****************************************************************
150600       5100-WRITE-BLANK-ROW.
150700           MOVE SPACES TO CP-LOAD-POS-RESULT-RECORD
150800           MOVE CP-LD-NEXT-ID            TO CP-LR-LOAD-ID
150900           MOVE CP-LQ-SUBSTATION         TO CP-LR-SUBSTATION
151000           MOVE CP-LQ-FEEDER-NAME        TO CP-LR-FEEDER-NAME
151100           MOVE CP-LD-SEASON             TO CP-LR-SEASON
151200           MOVE CP-LD-ANALYSIS-TIME-WORK TO CP-LR-ANALYSIS-TIME
151300           SET CP-LR-CAN-IN-NO TO TRUE
151400           WRITE LOAD-POS-OUT-REC FROM CP-LOAD-POS-RESULT-RECORD
151500           ADD 1 TO CP-CTR-RECS-WRITTEN
151600           .
151700
151800*****************************************************************
151900*    6000-EVAL-ONE-SEASON - THE PER-SEASON DRIVER.                *
152000*****************************************************************
152100       6000-EVAL-ONE-SEASON.
152200           PERFORM 4000-FIND-BEST-SWITCH THRU 4099-FIND-BEST-SWITCH-EXIT
152300           IF CP-LD-BEST-FOUND
152400               PERFORM 4500-FIND-BEST-TF
152500               PERFORM 5000-WRITE-RESULT-ROW
152600           ELSE
152700               PERFORM 5100-WRITE-BLANK-ROW
152800           END-IF
152900           .
153000
153100*****************************************************************
153200*                  900-TERMINATION                               *
153300*****************************************************************
153400       900-TERMINATION.
153500           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
153600           STOP RUN
153700           .
153800
153900*    910-CLOSE-FILES - CLOSE THE FILES.
154000       910-CLOSE-FILES.
154100           CLOSE LOAD-POS-REQ-IN
154200           CLOSE EDGE-TOPO-IN
154300           CLOSE TF-PARAM-IN
154400           CLOSE LINE-TO-TF-IN
154500           CLOSE LINE-PARAM-IN
154600           CLOSE SW-TO-LINE-IN
154700           CLOSE SEASON-STATS
154800           CLOSE AVAIL-CAP-IN
154900           IF NOT CP-LD-NO-REQUEST
155000               CLOSE LOAD-POS-OUT
155100           END-IF
155200           .
155300
155400*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
155500       920-DISPLAY-COUNTERS.
155600           DISPLAY 'CPLDPOS - RECS READ    ' CP-CTR-RECS-READ
155700           DISPLAY 'CPLDPOS - RECS WRITTEN ' CP-CTR-RECS-WRITTEN
155800           DISPLAY 'CPLDPOS - RECS SKIPPED ' CP-CTR-RECS-SKIPPED
155900           DISPLAY 'CPLDPOS - ERRORS       ' CP-CTR-ERRORS
156000           .
156100
156200*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
156300       920-DISPLAY-COUNTERS-EXIT.
156400           EXIT.
156500
156600*    999-ABEND - ABEND .
156700       999-ABEND.
156800           DISPLAY 'CPLDPOS - ABNORMAL TERMINATION'
156900           IF CP-LD-ABEND-RETCODE = ZERO
157000               MOVE 16 TO CP-LD-ABEND-RETCODE
157100           END-IF
157200           MOVE CP-LD-ABEND-RETCODE TO RETURN-CODE
157300           STOP RUN
157400           .
