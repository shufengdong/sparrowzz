000100*****************************************************************
000200*   CPAVCREC  -  PER-DEVICE/SEASON/SLOT AVAILABLE-CAPACITY ROW  *
000300*                (AVAIL-CAP-RECORD, FILE AVCAPOUT)              *
000400*****************************************************************
000500*   HIST.. 1991-11-12 RSK  CR7695  ONE ROW PER (DEVICE, SEASON, *
000600*                          15-MIN SLOT) - 384 ROWS/DEVICE/YEAR  *
000700*****************************************************************
000800       01  CP-AVAIL-CAP-RECORD.
000900           05  CP-AC-DEV-NAME            PIC X(50).
001000           05  CP-AC-MRID                PIC X(50).
001100           05  CP-AC-SEASON              PIC 9(01).
001200           05  CP-AC-SLOT                PIC 9(03).
001300           05  CP-AC-AVAIL-CAP           PIC S9(05)V9(04).
001400           05  FILLER                    PIC X(08) VALUE SPACES.
