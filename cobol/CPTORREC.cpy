000100*****************************************************************
000200*   CPTORREC  -  TRANSFORMER OVERLOAD-RATE RECORD    (TOVRLOUT) *
000300*****************************************************************
000400*   HIST.. 1991-11-25 RSK  CR7703  ONE ROW PER TRANSFORMER WITH *
000500*                          A KNOWN FEEDING LINE - OVERLOAD RATE *
000600*                          IS THE (1,2) OPEN-INTERVAL FRACTION  *
000700*****************************************************************
000800       01  CP-TF-OVERLOAD-RATE-RECORD.
000900           05  CP-TR-FEEDER-NAME         PIC X(200).
001000           05  CP-TR-DEV-NAME            PIC X(200).
001100           05  CP-TR-MRID                PIC X(50).
001200           05  CP-TR-LINE-NAME           PIC X(200).
001300           05  CP-TR-LINE-MRID           PIC X(50).
001400           05  CP-TR-SUBSTATION          PIC X(20).
001500           05  CP-TR-OVLD-RATE-1         PIC 9V9(06).
001600           05  CP-TR-OVLD-RATE-2         PIC 9V9(06).
001700           05  CP-TR-OVLD-RATE-3         PIC 9V9(06).
001800           05  CP-TR-OVLD-RATE-4         PIC 9V9(06).
001900           05  FILLER                    PIC X(20) VALUE SPACES.
