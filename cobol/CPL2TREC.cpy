000100*****************************************************************
000200*   CPL2TREC  -  LINE-SECTION-TO-TRANSFORMER JOIN RECORD        *
000300*                (LN2TFIN)                                     *
000400*****************************************************************
000500*   HIST.. 1991-11-24 RSK  CR7702  FIRST MATCH WINS ON THE LINE- *
000600*                          TO-TRANSFORMER LOOKUP - FILE IS READ  *
000700*                          IN ARRIVAL ORDER, NOT RE-SORTED       *
000800*****************************************************************
000900       01  CP-LINE-TO-TF-RECORD.
001000           05  CP-LT-LINE-MRID           PIC X(50).
001100           05  CP-LT-LINE-NAME           PIC X(200).
001200           05  CP-LT-TF-MRID             PIC X(50).
001300           05  CP-LT-TF-NAME             PIC X(50).
001400           05  CP-LT-SUBSTATION          PIC X(20).
001500           05  CP-LT-FEEDER-NAME         PIC X(20).
001600           05  FILLER                    PIC X(10) VALUE SPACES.
