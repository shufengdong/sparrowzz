000100*****************************************************************
000200*   CPLINSTA  -  LINE CURRENT SEASONAL/TIME-OF-DAY REDUCTION   *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPLINSTA.
000600       AUTHOR. R S KUYKENDALL.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 11/1990.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  FILEPASS READS THE FEEDER MAIN LINE'S CURRENT HISTORY (ONE   *
001400*  SAMPLE PER FIVE-MINUTE SLOT, 288 SLOTS/DAY) AND REDUCES IT TO*
001500*  A RUNNING-MAXIMUM PROFILE PER SEASON/SLOT, WHICH IS THE ROOT *
001600*  OF THE MAIN-LINE AVAILABLE-CAPACITY CURVE COMPUTED LATER BY  *
001700*  CPTOPO.  SEASON IS DETERMINED BY CALENDAR-QUARTER BUCKETING  *
001800*  OF THE SAMPLE MONTH (JAN-MAR=1 ... OCT-DEC=4).               *
001900*                                                                *
002000*J    JCL..                                                     *
002100*                                                                *
002200* //CPLINSTA EXEC PGM=CPLINSTA                                  *
002300* //SYSOUT   DD SYSOUT=*                                        *
002400* //LINCURIN DD DSN=CP.FEEDER.LINECURR.DATA,DISP=SHR            *
002500* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR         *
002600* //SYSIPT   DD DUMMY                                           *
002700* //*                                                            *
002800*                                                                *
002900*P    ENTRY PARAMETERS..                                        *
003000*     NONE.                                                     *
003100*                                                                *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003300*     I/O ERROR ON FILES.  INVALID SAMPLE MONTH.                *
003400*                                                                *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
003600*     NONE.                                                     *
003700*                                                                *
003800*U    USER CONSTANTS AND TABLES REFERENCED..                    *
003900*     CPSNCON - SEASON/SLOT CONSTANTS.                          *
004000*                                                                *
004100*****************************************************************
004200*   HIST.. 1991-11-05 RSK  CR7690  ORIGINAL - LINE-SEASON PASS  *
004300*           1991-11-12 RSK  CR7690  SHARED SEASONSTATS ROW      *
004400*                          LAYOUT ADOPTED (SEE CPSSTREC) - ONE   *
004500*                          GENERIC SEASON/SLOT ROW SERVES THIS   *
004600*                          288-SLOT PASS AND THE 96-SLOT SWITCH/ *
004700*                          TF PASSES, NO SEPARATE FILE NEEDED    *
004800*           1999-12-02 MPU CR7744  Y2K-STYLE REVIEW - MONTH     *
004900*                          BUCKETING USES 2-DIGIT MM ONLY, NO   *
005000*                          YEAR-DEPENDENT LOGIC, NOTED OK        *
005100*           2002-04-08 TDW CR7842  REVIEWED AGAINST THE SWITCH/ *
005200*                          TF CLUSTER PASSES - MAIN LINE HAS NO *
005300*                          PHASE-SPREAD, CLUSTER STEP NOT NEEDED*
005400*           2005-01-14 JLK CR7899  REVIEWED SEASON BOUNDARY -    *
005500*                          BUCKETING IS BY SAMPLE MONTH ONLY, NO*
005600*                          DAY-LEVEL BOUNDARY EXISTS, NONE NEEDED*
005700*****************************************************************
005800
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SPECIAL-NAMES.
006200           C01 IS TOP-OF-FORM.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT LINE-CURRENT-IN ASSIGN TO LINCURIN
006600               FILE STATUS IS CP-FS-LINE-CURRENT-IN.
006700           SELECT SEASON-STATS    ASSIGN TO SEASSTAT
006800               ORGANIZATION IS RELATIVE
006900               ACCESS MODE IS RANDOM
007000               RELATIVE KEY IS CP-SS-REL-KEY
007100               FILE STATUS IS CP-FS-SEASON-STATS.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  LINE-CURRENT-IN
007600           RECORDING MODE IS F
007700           BLOCK CONTAINS 0 RECORDS.
007800       01  LINE-CURRENT-IN-REC        PIC X(30).
007900
008000       FD  SEASON-STATS
008100           RECORDING MODE IS F
008200           BLOCK CONTAINS 0 RECORDS.
008300       01  SEASON-STATS-REC           PIC X(94).
008400
008500       WORKING-STORAGE SECTION.
008600       01  FILLER PIC X(32) VALUE 'CPLINSTA WORKING STORAGE BEGINS'.
008700
008800       COPY CPWSCTR.
008900       COPY CPLCUREC.
009000       COPY CPSSTREC.
009100       COPY CPSNCON.
009200
009300       01  CP-LINSTA-SWITCHES.
009400           05  CP-EOF-LINE-CUR-IND     PIC X(01) VALUE 'N'.
009500               88  CP-EOF-LINE-CUR             VALUE 'Y'.
009600           05  FILLER                  PIC X(09) VALUE SPACES.
009700
009800       01  CP-LINSTA-FILE-STATUSES.
009900           05  CP-FS-LINE-CURRENT-IN   PIC X(02) VALUE '00'.
010000           05  CP-FS-SEASON-STATS      PIC X(02) VALUE '00'.
010100           05  FILLER                  PIC X(10) VALUE SPACES.
010200
010300       01  CP-LINSTA-WORK-AREA.
010400           05  CP-LW-SEASON            PIC 9(01) COMP VALUE ZERO.
010500           05  CP-LW-SLOT              PIC 9(03) COMP VALUE ZERO.
010600           05  CP-LW-SLOT-MIN-PART     PIC 9(02) COMP VALUE ZERO.
010700       01  CP-LINSTA-WORK-AREA-R REDEFINES CP-LINSTA-WORK-AREA.
010800           05  CP-LWR-BYTES            PIC X(06).
010900
011000*    RUNNING-MAXIMUM PROFILE - 4 SEASONS X 288 FIVE-MINUTE SLOTS.
011100*    SLOT 1 = 00:00-00:04, SLOT 288 = 23:55-23:59.
011200       01  CP-LINE-SEASON-TABLE.
011300           05  CP-LT-SEASON-ENTRY OCCURS 4 TIMES
011400                                   INDEXED BY CP-LT-SX.
011500               10  CP-LT-SLOT-ENTRY OCCURS 288 TIMES
011600                                   INDEXED BY CP-LT-LX.
011700                   15  CP-LT-MAX-AMPS   PIC S9(06)V9(04) COMP-3
011800                                        VALUE ZERO.
011900       01  CP-LINE-SEASON-TABLE-R REDEFINES CP-LINE-SEASON-TABLE.
012000           05  CP-LTR-BYTE             PIC X(1152).
012100       01  CP-LINSTA-COUNTERS.
012200           05  CP-LC-SEASON-COUNT      PIC 9(01) COMP VALUE ZERO.
012300           05  CP-LC-SEASON-COUNT-R REDEFINES CP-LC-SEASON-COUNT
012400                                        PIC 9(01).
012500           05  FILLER                  PIC X(10) VALUE SPACES.
012600
012700       PROCEDURE DIVISION.
012800           PERFORM 000-MAINLINE
012900           GOBACK.
013000
013100*****************************************************************
013200*                  000-MAINLINE                                 *
013300*****************************************************************
013400       000-MAINLINE.
013500           PERFORM 100-INITIALIZATION
013600           PERFORM 200-REDUCE-LINE-CURRENT
013700              UNTIL CP-EOF-LINE-CUR
013800           PERFORM 800-WRITE-SEASON-PROFILE
013900           PERFORM 900-TERMINATION
014000           .
014100
014200*****************************************************************
014300*                  100-INITIALIZATION                           *
014400*****************************************************************
014500       100-INITIALIZATION.
014600           INITIALIZE CP-COMMON-COUNTERS
014700           INITIALIZE CP-LINE-SEASON-TABLE
014800           PERFORM 110-OPEN-FILES
014900           PERFORM 210-READ-LINE-CURRENT
015000           .
015100
015200*    110-OPEN-FILES - OPEN THE FILES.
015300       110-OPEN-FILES.
015400           OPEN INPUT  LINE-CURRENT-IN
015500           OPEN OUTPUT SEASON-STATS
015600           .
015700
015800*****************************************************************
015900*                  200-REDUCE-LINE-CURRENT                      *
016000*****************************************************************
016100       200-REDUCE-LINE-CURRENT.
016200           PERFORM 220-CLASSIFY-SAMPLE
016300           PERFORM 230-POST-SLOT-MAXIMUM
016400           PERFORM 210-READ-LINE-CURRENT
016500           .
016600
016700*    210-READ-LINE-CURRENT - READ THE NEXT LINE CURRENT.
016800       210-READ-LINE-CURRENT.
016900           READ LINE-CURRENT-IN INTO CP-LINE-CURRENT-RECORD
017000               AT END
017100                   SET CP-EOF-LINE-CUR TO TRUE
017200               NOT AT END
017300                   ADD 1 TO CP-CTR-RECS-READ
017400           END-READ
017500           .
017600
017700*    220-CLASSIFY-SAMPLE - BUCKET ONE RAW SAMPLE BY SEASON/SLOT.
017800       220-CLASSIFY-SAMPLE.
017900           EVALUATE CP-LC-MM
018000               WHEN 01 THRU 03  MOVE CP-SEASON-SPRING TO CP-LW-SEASON
018100               WHEN 04 THRU 06  MOVE CP-SEASON-SUMMER TO CP-LW-SEASON
018200               WHEN 07 THRU 09  MOVE CP-SEASON-AUTUMN TO CP-LW-SEASON
018300               WHEN 10 THRU 12  MOVE CP-SEASON-WINTER TO CP-LW-SEASON
018400               WHEN OTHER
018500                   DISPLAY 'CPLINSTA - BAD SAMPLE MONTH ' CP-LC-MM
018600                   ADD 1 TO CP-CTR-ERRORS
018700                   MOVE CP-SEASON-SPRING TO CP-LW-SEASON
018800           END-EVALUATE
018900           COMPUTE CP-LW-SLOT-MIN-PART = CP-LC-MI / 5
019000           COMPUTE CP-LW-SLOT = (CP-LC-HH * 12) + CP-LW-SLOT-MIN-PART
019100                                + 1
019200           .
019300
019400*    230-POST-SLOT-MAXIMUM - POST THE SLOT MAXIMUM.
019500       230-POST-SLOT-MAXIMUM.
019600           SET CP-LT-SX TO CP-LW-SEASON
019700           SET CP-LT-LX TO CP-LW-SLOT
019800           IF CP-LC-CURRENT-AMPS > CP-LT-MAX-AMPS(CP-LT-SX, CP-LT-LX)
019900               MOVE CP-LC-CURRENT-AMPS
020000                                TO CP-LT-MAX-AMPS(CP-LT-SX, CP-LT-LX)
020100           END-IF
020200           .
020300
020400*****************************************************************
020500*          800-WRITE-SEASON-PROFILE  (288 ROWS X 4 SEASONS)     *
020600*****************************************************************
020700       800-WRITE-SEASON-PROFILE.
020800           PERFORM 810-WRITE-ONE-SEASON
020900              VARYING CP-LT-SX FROM 1 BY 1
021000              UNTIL CP-LT-SX > 4
021100           .
021200
021300*    810-WRITE-ONE-SEASON - WRITE ONE ONE SEASON.
021400       810-WRITE-ONE-SEASON.
021500           PERFORM 820-WRITE-ONE-SLOT
021600              VARYING CP-LT-LX FROM 1 BY 1
021700              UNTIL CP-LT-LX > 288
021800           .
021900
022000*    820-WRITE-ONE-SLOT - WRITE ONE ONE SLOT.
022100       820-WRITE-ONE-SLOT.
022200           MOVE SPACES              TO CP-SEASON-STATS-RECORD
022300           SET CP-SS-TYPE-LINE-SEASON TO TRUE
022400           MOVE SPACES               TO CP-SS-MRID
022500           MOVE CP-LT-SX             TO CP-SS-SEASON
022600           MOVE CP-LT-LX             TO CP-SS-SLOT
022700           MOVE CP-LT-MAX-AMPS(CP-LT-SX, CP-LT-LX) TO CP-SS-VALUE-1
022800           MOVE ZERO                 TO CP-SS-VALUE-2
022900           MOVE ZERO                 TO CP-SS-PHASE-IDX
023000           COMPUTE CP-SS-REL-KEY = 1 + (CP-LT-SX * 300) + CP-LT-LX
023100           WRITE SEASON-STATS-REC FROM CP-SEASON-STATS-RECORD
023200           IF CP-FS-SEASON-STATS NOT = '00'
023300               DISPLAY 'CPLINSTA - ERROR WRITING SEASON-STATS '
023400                       CP-FS-SEASON-STATS
023500               GO TO 999-ABEND
023600           END-IF
023700           ADD 1 TO CP-CTR-RECS-WRITTEN
023800           .
023900
024000*****************************************************************
024100*                  900-TERMINATION                              *
024200*****************************************************************
024300       900-TERMINATION.
024400           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
024500           .
024600
024700*    910-CLOSE-FILES - CLOSE THE FILES.
024800       910-CLOSE-FILES.
024900           CLOSE LINE-CURRENT-IN
025000           CLOSE SEASON-STATS
025100           .
025200
025300*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
025400       920-DISPLAY-COUNTERS.
025500           DISPLAY 'CPLINSTA PROCESSING COMPLETE'
025600           DISPLAY 'RECORDS READ    : ' CP-CTR-RECS-READ
025700           DISPLAY 'RECORDS WRITTEN : ' CP-CTR-RECS-WRITTEN
025800           .
025900
026000*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
026100       920-DISPLAY-COUNTERS-EXIT.
026200           EXIT.
026300
026400*****************************************************************
026500*                  999-ABEND                                    *
026600*****************************************************************
026700       999-ABEND.
026800           DISPLAY 'PROGRAM ABENDING - CPLINSTA'
026900           MOVE 16 TO RETURN-CODE
027000           GOBACK
027100           .
