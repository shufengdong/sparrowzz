000100*****************************************************************
000200*   CPLPASS  -  FEEDER LINE CURRENT PASS-RATE, FOUR SEASONS     *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPLPASS.
000600       AUTHOR. R S KUYKENDALL.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 11/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPLPASS SCORES A FEEDER'S SWITCH CURRENT HISTORY AGAINST THE  *
001400*  RATED CURRENT OF EVERY LINE SECTION THAT SWITCH FEEDS.  A     *
001500*  SAMPLE "PASSES" UNLESS THE A-PHASE CURRENT, DIVIDED BY THE    *
001600*  RATED CURRENT OF *ANY* ASSOCIATED LINE SECTION, FALLS         *
001700*  STRICTLY BETWEEN 1.0 AND 2.0 (I.E. THAT SECTION WOULD BE      *
001800*  OVERLOADED BY THIS SWITCH'S READING).  ONE ROW IS WRITTEN     *
001900*  PER FEEDER WITH FOUR SEASONAL PASS-RATES.                     *
002000*                                                                *
002100*J    JCL..                                                     *
002200*                                                                *
002300* //CPLPASS EXEC PGM=CPLPASS                                     *
002400* //SYSOUT   DD SYSOUT=*                                        *
002500* //SWCURIN  DD DSN=CP.FEEDER.SWCURRENT.DATA,DISP=SHR            *
002600* //LINPARIN DD DSN=CP.FEEDER.LINEPARAM.DATA,DISP=SHR            *
002700* //SW2LNIN  DD DSN=CP.FEEDER.SWTOLINE.DATA,DISP=SHR             *
002800* //LPASSOUT DD DSN=CP.FEEDER.LINEPASS.DATA,DISP=(NEW,CATLG)     *
002900* //SYSIPT   DD DUMMY                                            *
003000* //*                                                            *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                        *
003300*     NONE.                                                     *
003400*                                                                *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003600*     I/O ERROR ON FILES.  SWITCH TABLE FULL (SEE CP-LP-MAX-SW). *
003700*     LINE-FAN-OUT TABLE FULL FOR A GIVEN SWITCH (SEE CP-LP-MAX- *
003800*     LINES-PER-SW) - REMAINING LINES FOR THAT SWITCH ARE NOT    *
003900*     CHECKED AND ARE COUNTED AS ERRORS.                         *
004000*                                                                *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004200*     NONE.                                                     *
004300*                                                                *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004500*     CPSNCON - SEASON CONSTANTS.                                *
004600*                                                                *
004700*****************************************************************
004800*   HIST.. 1991-11-24 RSK CR7702  ORIGINAL.                     *
004900*           1999-12-02 MPU CR7744  Y2K REVIEW - NO DATE MATH     *
005000*                          BEYOND THE QUARTER BUCKET, NOTED OK   *
005100*           2000-08-17 TDW CR7761  CP-LP-MAX-SW RAISED FROM 20   *
005200*                          TO 30 - SUBSTATION 4 FEEDER REBUILD   *
005300*                          NOW CARRIES MORE SWITCHES PER LINE    *
005400*           2004-03-22 JLK CR7887  REVIEWED PASS-RATE COMPUTE    *
005500*                          AGAINST CPSWSTA'S ROUNDED AVERAGES -  *
005600*                          TRUNCATION HERE IS INTENTIONAL, LEFT  *
005700*                          AS-IS                                 *
005800*           2007-11-05 GAB CR7935  FEEDER-NAME/SUBSTATION PICKUP *
005900*                          NOW LATCHED TO THE FIRST SW2LNIN ROW  *
006000*                          FOR THE FEEDER - A LATER SWITCH'S JOIN*
006100*                          ROW WAS OVERWRITING THE SAVED VALUES  *
006200*****************************************************************
006300
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT SWITCH-CURRENT-IN  ASSIGN TO SWCURIN
007100               FILE STATUS IS CP-FS-SWITCH-CURRENT-IN.
007200           SELECT LINE-PARAM-IN      ASSIGN TO LINPARIN
007300               FILE STATUS IS CP-FS-LINE-PARAM-IN.
007400           SELECT SW-TO-LINE-IN      ASSIGN TO SW2LNIN
007500               FILE STATUS IS CP-FS-SW-TO-LINE-IN.
007600           SELECT LINE-PASS-OUT      ASSIGN TO LPASSOUT
007700               FILE STATUS IS CP-FS-LINE-PASS-OUT.
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  SWITCH-CURRENT-IN
008200           RECORDING MODE IS F
008300           BLOCK CONTAINS 0 RECORDS.
008400       01  SWITCH-CURRENT-IN-REC        PIC X(159).
008500
008600       FD  LINE-PARAM-IN
008700           RECORDING MODE IS F
008800           BLOCK CONTAINS 0 RECORDS.
008900       01  LINE-PARAM-IN-REC            PIC X(427).
009000
009100       FD  SW-TO-LINE-IN
009200           RECORDING MODE IS F
009300           BLOCK CONTAINS 0 RECORDS.
009400       01  SW-TO-LINE-IN-REC            PIC X(550).
009500
009600       FD  LINE-PASS-OUT
009700           RECORDING MODE IS F
009800           BLOCK CONTAINS 0 RECORDS.
009900       01  LINE-PASS-OUT-REC            PIC X(268).
010000
010100       WORKING-STORAGE SECTION.
010200       01  FILLER PIC X(32) VALUE 'CPLPASS WORKING STORAGE BEGINS '.
010300
010400       COPY CPWSCTR.
010500       COPY CPSWCREC.
010600       COPY CPLPMREC.
010700       COPY CPS2LREC.
010800       COPY CPLPRREC.
010900       COPY CPSNCON.
011000
011100       01  CP-LPASS-SWITCHES.
011200           05  CP-EOF-SWITCH-CURR-IND    PIC X(01) VALUE 'N'.
011300               88  CP-EOF-SWITCH-CURR            VALUE 'Y'.
011400           05  CP-EOF-LINE-PARAM-IND     PIC X(01) VALUE 'N'.
011500               88  CP-EOF-LINE-PARAM             VALUE 'Y'.
011600           05  CP-EOF-SW-TO-LINE-IND     PIC X(01) VALUE 'N'.
011700               88  CP-EOF-SW-TO-LINE             VALUE 'Y'.
011800           05  CP-LP-FEEDER-SET-IND      PIC X(01) VALUE 'N'.
011900               88  CP-LP-FEEDER-SET              VALUE 'Y'.
012000       01  CP-LPASS-FEEDER-IDENTITY.
012100           05  CP-LP-FEEDER-NAME-SAVE    PIC X(20) VALUE SPACES.
012200           05  CP-LP-SUBSTATION-SAVE     PIC X(20) VALUE SPACES.
012300
012400       01  CP-LPASS-FILE-STATUSES.
012500           05  CP-FS-SWITCH-CURRENT-IN   PIC X(02) VALUE '00'.
012600           05  CP-FS-LINE-PARAM-IN       PIC X(02) VALUE '00'.
012700           05  CP-FS-SW-TO-LINE-IN       PIC X(02) VALUE '00'.
012800           05  CP-FS-LINE-PASS-OUT       PIC X(02) VALUE '00'.
012900       01  CP-LPASS-FILE-STATUSES-R REDEFINES CP-LPASS-FILE-STATUSES.
013000           05  CP-LPFS-BYTES             PIC X(08).
013100
013200       01  CP-LPASS-WORK-AREA.
013300           05  CP-LW-SEASON               PIC 9(01) COMP VALUE ZERO.
013400           05  CP-LW-LOAD-RATIO           PIC S9(05)V9(06) COMP-3
013500                                          VALUE ZERO.
013600           05  CP-LW-PASS-ACC             PIC 9(09) COMP-3 VALUE ZERO.
013700           05  CP-LW-TOTAL-ACC            PIC 9(09) COMP-3 VALUE ZERO.
013800           05  CP-LW-PASS-IND             PIC X(01) VALUE 'Y'.
013900               88  CP-LW-SAMPLE-PASSES            VALUE 'Y'.
014000               88  CP-LW-SAMPLE-FAILS              VALUE 'N'.
014100       01  CP-LPASS-WORK-AREA-R REDEFINES CP-LPASS-WORK-AREA.
014200           05  CP-LPWR-BYTES              PIC X(23).
014300
014400*    LINE-RATING TABLE - KEYED BY DEV-NAME (POLE-TO-POLE SPAN NAME)
014500*    AS USED BY THE SW-TO-LINE JOIN FILE.  200 SECTIONS COVERS THE
014600*    LARGEST FEEDER ON RECORD PER CR7702 FIELD REVIEW.
014700       01  CP-LPASS-LINE-RATE-TABLE.
014800           05  CP-LRT-ENTRY OCCURS 200 TIMES INDEXED BY CP-LRX.
014900               10  CP-LRT-DEV-NAME         PIC X(200) VALUE SPACES.
015000               10  CP-LRT-RATED-CURRENT     PIC S9(04)V9(02)
015100                                            VALUE ZERO.
015200       01  CP-LPASS-LINE-RATE-COUNT.
015300           05  CP-LP-MAX-LINES             PIC 9(03) COMP VALUE 200.
015400           05  CP-LP-USED-LINES            PIC 9(03) COMP VALUE ZERO.
015500
015600*    PER-SWITCH FAN-OUT TABLE - EACH SWITCH MAY FEED SEVERAL LINE
015700*    SECTIONS.  BOUNDED AT 30 SWITCHES BY 10 LINES/SWITCH, SAME
015800*    SHOP CONVENTION AS THE CPSWSTA SWITCH-PROFILE TABLE.
015900       01  CP-LPASS-SWITCH-TABLE.
016000           05  CP-LPT-ENTRY OCCURS 30 TIMES INDEXED BY CP-LPX.
016100               10  CP-LPT-MRID              PIC X(50) VALUE SPACES.
016200               10  CP-LPT-USED-IND          PIC X(01) VALUE 'N'.
016300                   88  CP-LPT-IN-USE                VALUE 'Y'.
016400               10  CP-LPT-LINE-CNT          PIC 9(02) COMP
016500                                            VALUE ZERO.
016600               10  CP-LPT-LINE-IDX OCCURS 10 TIMES
016700                                     INDEXED BY CP-LPLX
016800                                            PIC 9(03) COMP
016900                                            VALUE ZERO.
017000               10  CP-LPT-PASS-CNT OCCURS 4 TIMES
017100                                     INDEXED BY CP-LPSX
017200                                            PIC 9(07) COMP-3
017300                                            VALUE ZERO.
017400               10  CP-LPT-TOTAL-CNT OCCURS 4 TIMES
017500                                     INDEXED BY CP-LPTX
017600                                            PIC 9(07) COMP-3
017700                                            VALUE ZERO.
017800       01  CP-LPASS-SWITCH-COUNT.
017900           05  CP-LP-MAX-SW                PIC 9(02) COMP VALUE 30.
018000           05  CP-LP-USED-SW                PIC 9(02) COMP VALUE ZERO.
018100       01  CP-LPASS-SWITCH-COUNT-R REDEFINES CP-LPASS-SWITCH-COUNT.
018200           05  CP-LPSC-BYTES                PIC X(02).
018300
018400       PROCEDURE DIVISION.
018500           PERFORM 000-MAINLINE
018600           GOBACK.
018700
018800*****************************************************************
018900*                  000-MAINLINE                                 *
019000*****************************************************************
019100       000-MAINLINE.
019200           PERFORM 100-INITIALIZATION
019300           PERFORM 200-LOAD-LINE-RATES UNTIL CP-EOF-LINE-PARAM
019400           PERFORM 300-LOAD-SWITCH-LINKS UNTIL CP-EOF-SW-TO-LINE
019500           PERFORM 400-SCORE-SWITCH-SAMPLES UNTIL CP-EOF-SWITCH-CURR
019600           PERFORM 700-WRITE-FEEDER-ROW
019700           PERFORM 900-TERMINATION
019800           .
019900
020000*****************************************************************
020100*                  100-INITIALIZATION                           *
020200*****************************************************************
020300       100-INITIALIZATION.
020400           INITIALIZE CP-COMMON-COUNTERS
020500           INITIALIZE CP-LPASS-LINE-RATE-TABLE
020600           INITIALIZE CP-LPASS-SWITCH-TABLE
020700           OPEN INPUT  SWITCH-CURRENT-IN
020800           OPEN INPUT  LINE-PARAM-IN
020900           OPEN INPUT  SW-TO-LINE-IN
021000           OPEN OUTPUT LINE-PASS-OUT
021100           PERFORM 210-READ-LINE-PARAM
021200           .
021300
021400*****************************************************************
021500*    200-LOAD-LINE-RATES                                        *
021600*****************************************************************
021700       200-LOAD-LINE-RATES.
021800           IF CP-LP-USED-LINES >= CP-LP-MAX-LINES
021900               DISPLAY 'CPLPASS - LINE RATE TABLE FULL, IGNORED '
022000                       CP-LP-DEV-NAME
022100               ADD 1 TO CP-CTR-ERRORS
022200           ELSE
022300               ADD 1 TO CP-LP-USED-LINES
022400               SET CP-LRX TO CP-LP-USED-LINES
022500               MOVE CP-LP-DEV-NAME       TO CP-LRT-DEV-NAME(CP-LRX)
022600               MOVE CP-LP-RATED-CURRENT  TO
022700                                        CP-LRT-RATED-CURRENT(CP-LRX)
022800           END-IF
022900           PERFORM 210-READ-LINE-PARAM
023000           .
023100
023200*    210-READ-LINE-PARAM - PRIMES THE LINE-RATE TABLE LOAD USED
023300*    LATER BY 340 TO FIND EACH SWITCH'S GOVERNING LINE.
023400       210-READ-LINE-PARAM.
023500           READ LINE-PARAM-IN INTO CP-LINE-PARAM-RECORD
023600               AT END
023700                   SET CP-EOF-LINE-PARAM TO TRUE
023800               NOT AT END
023900                   ADD 1 TO CP-CTR-RECS-READ
024000           END-READ
024100           .
024200
024300*****************************************************************
024400*    300-LOAD-SWITCH-LINKS - ONE ROW PER SWITCH/LINE PAIR        *
024500*****************************************************************
024600       300-LOAD-SWITCH-LINKS.
024700           PERFORM 320-APPLY-SWITCH-LINK
024800           PERFORM 310-READ-SW-TO-LINE
024900           .
025000
025100*    310-READ-SW-TO-LINE - PRIMES THE SWITCH/LINE-LINK LOOP; EOF
025200*    STOPS 300 FROM OFFERING ANY MORE SW2LNIN ROWS TO 320.
025300       310-READ-SW-TO-LINE.
025400           READ SW-TO-LINE-IN INTO CP-SW-TO-LINE-RECORD
025500               AT END
025600                   SET CP-EOF-SW-TO-LINE TO TRUE
025700               NOT AT END
025800                   ADD 1 TO CP-CTR-RECS-READ
025900           END-READ
026000           .
026100
026200*    320-APPLY-SWITCH-LINK - RECORDS ONE SWITCH/LINE PAIRING INTO
026300*    THE SWITCH'S LINE-FAN-OUT LIST, UP TO 10 LINES PER SWITCH.
026400       320-APPLY-SWITCH-LINK.
026500           IF NOT CP-EOF-SW-TO-LINE
026600               PERFORM 330-FIND-OR-ADD-SWITCH
026700               PERFORM 340-FIND-LINE-RATE-ENTRY
026800               IF CP-LRX > ZERO
026900                   IF CP-LPT-LINE-CNT(CP-LPX) >= 10
027000                       DISPLAY 'CPLPASS - LINE FAN-OUT FULL FOR '
027100                               CP-LPT-MRID(CP-LPX)
027200                       ADD 1 TO CP-CTR-ERRORS
027300                   ELSE
027400                       ADD 1 TO CP-LPT-LINE-CNT(CP-LPX)
027500                       SET CP-LPLX TO CP-LPT-LINE-CNT(CP-LPX)
027600                       SET CP-LPT-LINE-IDX(CP-LPX, CP-LPLX) TO CP-LRX
027700                   END-IF
027800               ELSE
027900                   DISPLAY 'CPLPASS - LINE NOT IN LINPARIN '
028000                           CP-SL-LINE-NAME
028100                   ADD 1 TO CP-CTR-ERRORS
028200               END-IF
028300           END-IF
028400           .
028500
028600*    330-FIND-OR-ADD-SWITCH - LOOKS UP THE SWITCH BY MRID, ADDING A
028700*    NEW TABLE ENTRY AND LATCHING FEEDER-NAME/SUBSTATION ON FIRST
028800*    SIGHT (SEE CP-LP-FEEDER-SET) IF THIS IS A NEW SWITCH.
028900       330-FIND-OR-ADD-SWITCH.
029000           SET CP-LPX TO 1
029100           SEARCH CP-LPT-ENTRY
029200               AT END
029300                   IF CP-LP-USED-SW >= CP-LP-MAX-SW
029400                       DISPLAY 'CPLPASS - SWITCH TABLE FULL, IGNORED '
029500                               CP-SL-SWITCH-MRID
029600                       ADD 1 TO CP-CTR-ERRORS
029700                       MOVE ZERO TO CP-LPX
029800                   ELSE
029900                       ADD 1 TO CP-LP-USED-SW
030000                       SET CP-LPX TO CP-LP-USED-SW
030100                       MOVE CP-SL-SWITCH-MRID TO CP-LPT-MRID(CP-LPX)
030200                       SET CP-LPT-IN-USE(CP-LPX) TO TRUE
030300                       IF NOT CP-LP-FEEDER-SET
030400                           MOVE CP-SL-FEEDER-NAME
030500                                          TO CP-LP-FEEDER-NAME-SAVE
030600                           MOVE CP-SL-SUBSTATION
030700                                          TO CP-LP-SUBSTATION-SAVE
030800                           SET CP-LP-FEEDER-SET TO TRUE
030900                       END-IF
031000                   END-IF
031100               WHEN CP-LPT-MRID(CP-LPX) = CP-SL-SWITCH-MRID
031200                   CONTINUE
031300           END-SEARCH
031400           .
031500
031600*    340-FIND-LINE-RATE-ENTRY - MATCHES THE SW2LNIN ROW'S LINE NAME
031700*    AGAINST THE LINE-RATE TABLE LOADED BY 200 ABOVE.
031800       340-FIND-LINE-RATE-ENTRY.
031900           SET CP-LRX TO 1
032000           SEARCH CP-LRT-ENTRY
032100               AT END
032200                   MOVE ZERO TO CP-LRX
032300               WHEN CP-LRT-DEV-NAME(CP-LRX) = CP-SL-LINE-NAME
032400                   CONTINUE
032500           END-SEARCH
032600           .
032700
032800*****************************************************************
032900*    400-SCORE-SWITCH-SAMPLES                                   *
033000*****************************************************************
033100       400-SCORE-SWITCH-SAMPLES.
033200           PERFORM 420-SCORE-ONE-SAMPLE
033300           PERFORM 410-READ-SWITCH-CURRENT
033400           .
033500
033600*    410-READ-SWITCH-CURRENT - PRIMES THE SAMPLE-SCORING LOOP; EOF
033700*    STOPS 400 FROM SCORING ANY MORE SWITCH-CURRENT-IN SAMPLES.
033800       410-READ-SWITCH-CURRENT.
033900           READ SWITCH-CURRENT-IN INTO CP-SWITCH-CURRENT-RECORD
034000               AT END
034100                   SET CP-EOF-SWITCH-CURR TO TRUE
034200               NOT AT END
034300                   ADD 1 TO CP-CTR-RECS-READ
034400           END-READ
034500           .
034600
034700*    420-SCORE-ONE-SAMPLE - BUCKETS ONE SAMPLE BY SEASON, THEN
034800*    RUNS 440 TO DECIDE PASS/FAIL AND TALLIES THE RESULT BY SWITCH.
034900       420-SCORE-ONE-SAMPLE.
035000           IF NOT CP-EOF-SWITCH-CURR
035100               EVALUATE CP-SW-SAMPLE-MM
035200                   WHEN 01 THRU 03  MOVE CP-SEASON-SPRING
035300                                                     TO CP-LW-SEASON
035400                   WHEN 04 THRU 06  MOVE CP-SEASON-SUMMER
035500                                                     TO CP-LW-SEASON
035600                   WHEN 07 THRU 09  MOVE CP-SEASON-AUTUMN
035700                                                     TO CP-LW-SEASON
035800                   WHEN 10 THRU 12  MOVE CP-SEASON-WINTER
035900                                                     TO CP-LW-SEASON
036000                   WHEN OTHER
036100                       DISPLAY 'CPLPASS - BAD SAMPLE MONTH '
036200                               CP-SW-SAMPLE-MM
036300                       ADD 1 TO CP-CTR-ERRORS
036400                       MOVE CP-SEASON-SPRING TO CP-LW-SEASON
036500               END-EVALUATE
036600               SET CP-LPX TO 1
036700               SEARCH CP-LPT-ENTRY
036800                   AT END
036900                       DISPLAY 'CPLPASS - MRID NOT IN SW2LNIN '
037000                               CP-SW-MRID
037100                       ADD 1 TO CP-CTR-ERRORS
037200                       ADD 1 TO CP-CTR-RECS-SKIPPED
037300                   WHEN CP-LPT-MRID(CP-LPX) = CP-SW-MRID
037400                       PERFORM 440-CHECK-ALL-LINES
037500                       SET CP-LPSX TO CP-LW-SEASON
037600                       SET CP-LPTX TO CP-LW-SEASON
037700                       IF CP-LW-SAMPLE-PASSES
037800                           ADD 1 TO CP-LPT-PASS-CNT(CP-LPX, CP-LPSX)
037900                       END-IF
038000                       ADD 1 TO CP-LPT-TOTAL-CNT(CP-LPX, CP-LPTX)
038100               END-SEARCH
038200           END-IF
038300           .
038400
038500*    440-CHECK-ALL-LINES - A SAMPLE PASSES ONLY IF EVERY ONE OF THE
038600*    SWITCH'S LINES IS BELOW THE 100/200 PERCENT OVERLOAD BAND.
038700       440-CHECK-ALL-LINES.
038800           SET CP-LW-SAMPLE-PASSES TO TRUE
038900           PERFORM 450-CHECK-ONE-LINE
039000              VARYING CP-LPLX FROM 1 BY 1
039100              UNTIL CP-LPLX > CP-LPT-LINE-CNT(CP-LPX)
039200                 OR CP-LW-SAMPLE-FAILS
039300           .
039400
039500*    450-CHECK-ONE-LINE - TESTS ONE LINE'S RATED CURRENT AGAINST
039600*    THE SAMPLE'S CURRENT; A HIT FAILS THE WHOLE SAMPLE VIA 440.
039700       450-CHECK-ONE-LINE.
039800           SET CP-LRX TO CP-LPT-LINE-IDX(CP-LPX, CP-LPLX)
039900           IF CP-LRT-RATED-CURRENT(CP-LRX) NOT = ZERO
040000               COMPUTE CP-LW-LOAD-RATIO =
040100                   CP-SW-I-A / CP-LRT-RATED-CURRENT(CP-LRX)
040200               IF CP-LW-LOAD-RATIO > 1 AND CP-LW-LOAD-RATIO < 2
040300                   SET CP-LW-SAMPLE-FAILS TO TRUE
040400               END-IF
040500           END-IF
040600           .
040700
040800*****************************************************************
040900*    700-WRITE-FEEDER-ROW                                       *
041000*****************************************************************
041100       700-WRITE-FEEDER-ROW.
041200           INITIALIZE CP-LINE-PASS-RATE-RECORD
041300           MOVE SPACES               TO CP-PR-FEEDER-NAME
041400           MOVE CP-LP-FEEDER-NAME-SAVE  TO CP-PR-FEEDER-NAME
041500           MOVE CP-LP-SUBSTATION-SAVE   TO CP-PR-SUBSTATION
041600           SET CP-LPSX TO 1
041700           PERFORM 720-ROLL-ONE-SEASON-RATE
041800           SET CP-LPSX TO 2
041900           PERFORM 720-ROLL-ONE-SEASON-RATE
042000           SET CP-LPSX TO 3
042100           PERFORM 720-ROLL-ONE-SEASON-RATE
042200           SET CP-LPSX TO 4
042300           PERFORM 720-ROLL-ONE-SEASON-RATE
042400           WRITE LINE-PASS-OUT-REC FROM CP-LINE-PASS-RATE-RECORD
042500           IF CP-FS-LINE-PASS-OUT NOT = '00'
042600               DISPLAY 'CPLPASS - ERROR WRITING LINE-PASS-OUT '
042700                       CP-FS-LINE-PASS-OUT
042800               GO TO 999-ABEND
042900           END-IF
043000           ADD 1 TO CP-CTR-RECS-WRITTEN
043100           .
043200
043300*    720-ROLL-ONE-SEASON-RATE - SUMS PASS/TOTAL COUNTS ACROSS ALL
043400*    SWITCHES FOR ONE SEASON, THEN DIVIDES INTO THE FEEDER PASS RATE.
043500       720-ROLL-ONE-SEASON-RATE.
043600           MOVE ZERO TO CP-LW-LOAD-RATIO
043700           MOVE ZERO TO CP-LW-PASS-ACC
043800           MOVE ZERO TO CP-LW-TOTAL-ACC
043900           PERFORM 730-SUM-SEASON-OVER-SWITCHES
044000              VARYING CP-LPX FROM 1 BY 1
044100              UNTIL CP-LPX > CP-LP-USED-SW
044200           IF CP-LW-TOTAL-ACC > ZERO
044300               COMPUTE CP-LW-LOAD-RATIO =
044400                   CP-LW-PASS-ACC / CP-LW-TOTAL-ACC
044500           END-IF
044600           EVALUATE CP-LPSX
044700               WHEN 1  MOVE CP-LW-LOAD-RATIO TO CP-PR-PASS-RATE-1
044800               WHEN 2  MOVE CP-LW-LOAD-RATIO TO CP-PR-PASS-RATE-2
044900               WHEN 3  MOVE CP-LW-LOAD-RATIO TO CP-PR-PASS-RATE-3
045000               WHEN 4  MOVE CP-LW-LOAD-RATIO TO CP-PR-PASS-RATE-4
045100           END-EVALUATE
045200           .
045300
045400*    730-SUM-SEASON-OVER-SWITCHES - ADDS ONE SWITCH'S SEASON
045500*    PASS/TOTAL COUNTS INTO THE FEEDER-WIDE ACCUMULATORS.
045600       730-SUM-SEASON-OVER-SWITCHES.
045700           ADD CP-LPT-PASS-CNT(CP-LPX, CP-LPSX)  TO CP-LW-PASS-ACC
045800           ADD CP-LPT-TOTAL-CNT(CP-LPX, CP-LPSX) TO CP-LW-TOTAL-ACC
045900           .
046000
046100*****************************************************************
046200*                  900-TERMINATION                              *
046300*****************************************************************
046400       900-TERMINATION.
046500           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
046600           .
046700
046800*    910-CLOSE-FILES - CLOSES EVERY FILE OPENED AT 100 BEFORE THE
046900*    RUN'S COUNTER DISPLAY.
047000       910-CLOSE-FILES.
047100           CLOSE SWITCH-CURRENT-IN
047200           CLOSE LINE-PARAM-IN
047300           CLOSE SW-TO-LINE-IN
047400           CLOSE LINE-PASS-OUT
047500           .
047600
047700*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
047800       920-DISPLAY-COUNTERS.
047900           DISPLAY 'CPLPASS PROCESSING COMPLETE'
048000           DISPLAY 'SWITCHES ON FILE      : ' CP-LP-USED-SW
048100           DISPLAY 'RECORDS READ          : ' CP-CTR-RECS-READ
048200           DISPLAY 'RECORDS WRITTEN       : ' CP-CTR-RECS-WRITTEN
048300           .
048400
048500*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
048600       920-DISPLAY-COUNTERS-EXIT.
048700           EXIT.
048800
048900*****************************************************************
049000*                  999-ABEND                                    *
049100*****************************************************************
049200       999-ABEND.
049300           DISPLAY 'PROGRAM ABENDING - CPLPASS'
049400           MOVE 16 TO RETURN-CODE
049500           GOBACK
049600           .
