000100*****************************************************************
000200*   CPTMUREC  -  TRANSFORMER MONTHLY UNBALANCE RECORD (TMUBOUT) *
000300*****************************************************************
000400*   HIST.. 1991-11-27 RSK  CR7704  ONE ROW PER TRANSFORMER WITH *
000500*                          A KNOWN FEEDING LINE - 31 DAY-OF-    *
000600*                          MONTH BUCKETS ACROSS THE WHOLE YEAR  *
000700*****************************************************************
000800       01  CP-TF-MONTH-UB-RECORD.
000900           05  CP-TU-DEV-NAME            PIC X(200).
001000           05  CP-TU-MRID                PIC X(50).
001100           05  CP-TU-LINE-NAME           PIC X(200).
001200           05  CP-TU-LINE-MRID           PIC X(50).
001300           05  CP-TU-SUBSTATION          PIC X(20).
001400           05  CP-TU-MAX-LOAD            PIC S9(05)V9(04).
001500           05  CP-TU-RATED-CAP           PIC 9(04).
001600           05  CP-TU-ANNUAL-UB           PIC 9V9(07).
001700           05  CP-TU-MONTH-UB-TABLE.
001800               10  CP-TU-MONTH-UB        PIC 9V9(07) OCCURS 31 TIMES.
001900           05  FILLER                    PIC X(20) VALUE SPACES.
