000100*****************************************************************
000200*   CPTPMREC  -  TRANSFORMER NAMEPLATE RECORD         (TFPARIN)*
000300*****************************************************************
000400*   HIST.. 1991-10-16 RSK  CR7688  ORIGINAL LAYOUT - MRID IS    *
000500*                          BACK-FILLED FROM DEV-NAME BY CPPARSE *
000600*                          WHEN THE NAMEPLATE FEED OMITS IT     *
000700*****************************************************************
000800       01  CP-TF-PARAM-RECORD.
000900           05  CP-TP-DEV-NAME            PIC X(50).
001000           05  CP-TP-MRID                PIC X(50).
001100           05  CP-TP-BL-LINE             PIC X(50).
001200           05  CP-TP-RATED-CAP           PIC S9(04).
001300           05  FILLER                    PIC X(10) VALUE SPACES.
