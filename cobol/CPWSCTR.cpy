000100*****************************************************************
000200*   CPWSCTR  -  COMMON JOB COUNTERS / CONTINUE-PROCESSING SWITCH*
000300*                COPYBOOK - ONE READ/WRITE/SKIP/ERROR TALLY     *
000400*                BLOCK SHARED BY EVERY CP-JOB SO EACH ONE       *
000500*                DISPLAYS ITS COUNTS THE SAME WAY AT EOJ        *
000600*****************************************************************
000700*   HIST.. 1991-10-10 RSK  CR7688  ORIGINAL BLOCK - ONE COMMON   *
000800*                          COUNTER/SWITCH LAYOUT SO EVERY CP-JOB*
000900*                          NO LONGER ROLLS ITS OWN               *
001000*           1999-12-02 MPU CR7744  Y2K REVIEW - NO DATE FIELDS  *
001100*                          IN THIS BLOCK, N/A                   *
001200*****************************************************************
001300       01  CP-COMMON-COUNTERS.
001400           05  CP-CTR-RECS-READ         PIC 9(09) COMP-3 VALUE ZERO.
001500           05  CP-CTR-RECS-WRITTEN      PIC 9(09) COMP-3 VALUE ZERO.
001600           05  CP-CTR-RECS-SKIPPED      PIC 9(09) COMP-3 VALUE ZERO.
001700           05  CP-CTR-ERRORS            PIC 9(09) COMP-3 VALUE ZERO.
001800           05  FILLER                   PIC X(10) VALUE SPACES.
001900*
002000       01  CP-COMMON-SWITCHES.
002100           05  CP-SW-CONTINUE-IND        PIC X(01) VALUE 'Y'.
002200               88  CP-CONTINUE-PROCESSING        VALUE 'Y'.
002300               88  CP-END-OF-PROCESSING          VALUE 'N'.
002400           05  FILLER                   PIC X(09) VALUE SPACES.
