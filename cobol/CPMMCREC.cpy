000100*****************************************************************
000200*   CPMMCREC  -  MAX/MIN FEEDER AVAILABLE-CAPACITY RECORD       *
000300*                (MAX-MIN-AVAIL-CAP-RECORD, FILE MXMNCOUT)      *
000400*****************************************************************
000500*   HIST.. 1991-11-29 RSK  CR7705  EXACTLY TWO ROWS WRITTEN PER *
000600*                          AREA RUN - MAX FEEDER THEN MIN FEEDER*
000700*****************************************************************
000800       01  CP-MAX-MIN-AVAIL-CAP-RECORD.
000900           05  CP-MM-MAX-OR-MIN          PIC 9(01).
001000               88  CP-MM-IS-MAX                  VALUE 1.
001100               88  CP-MM-IS-MIN                  VALUE 2.
001200           05  CP-MM-FEEDER-NAME         PIC X(200).
001300           05  CP-MM-AVAIL-CAP           PIC S9(05)V9(04).
001400           05  FILLER                    PIC X(20) VALUE SPACES.
