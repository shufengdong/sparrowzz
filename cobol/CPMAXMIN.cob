000100*****************************************************************
000200*   CPMAXMIN  -  FEEDER MAX/MIN SWITCH AVAILABLE-CAPACITY        *
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPMAXMIN.
000600       AUTHOR. R S KUYKENDALL.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 12/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPMAXMIN READS AVAIL-CAP-OUT, WHICH CARRIES BOTH TRANSFORMER  *
001400*  ROWS (POSTED BY CPTFCAP) AND SWITCH/LINE-EDGE ROWS (POSTED BY *
001500*  CPTOPO) UNDER THE ONE GENERIC PER-DEVICE LAYOUT - SAME "ONE   *
001600*  FILE FOR EVERY DEVICE" HOUSE HABIT AS THE SEASON-STATS FILE.  *
001700*  SO THE TRANSFORMER ROWS DO NOT POLLUTE THE SWITCH AVERAGE,    *
001800*  EDGE-TOPO-IN IS FIRST LOADED INTO A SMALL EDGE TABLE AND       *
001900*  SEASON-STATS IS SCANNED FOR ITS SW-TYPE ROWS TO FLAG WHICH     *
002000*  EDGES ARE ACTUALLY SWITCHES (SAME MRID-SEARCH IDIOM CPTOPO     *
002100*  USES TO SET ITS OWN CP-TE-HAS-SW FLAG).  ONLY THEN IS          *
002200*  AVAIL-CAP-OUT SCANNED - FOR EACH SWITCH MRID GROUP, AVERAGING  *
002300*  ITS AVAILABLE CAPACITY OVER ALL FOUR SEASONS AND ALL 96 SLOTS, *
002400*  NON-SWITCH (TRANSFORMER) GROUPS BEING SKIPPED AND TALLIED.     *
002500*  THE LARGEST SUCH SWITCH AVERAGE ON THE FEEDER IS THIS FEEDER'S *
002600*  ENTIRE CONTRIBUTION TO THE AREA COMPARE - IT IS WRITTEN AS ONE *
002700*  CANDIDATE ROW TO MXBSTOUT (SEE CPMBCREC).  CPMAXMIN ITSELF     *
002800*  NEVER DECIDES WHICH FEEDER IS THE AREA'S OVERALL LARGEST OR    *
002900*  SMALLEST - THAT COMPARE NEEDS EVERY FEEDER'S CANDIDATE ROW ON  *
003000*  HAND AT ONCE, SO IT WAS MOVED OUT TO CPMAXALL, WHICH READS THE *
003100*  WHOLE AREA'S MXBSTOUT ROWS (ONE PER FEEDER, JCL-CONCATENATED)  *
003200*  AND WRITES THE FINAL TWO-ROW MXMNCOUT (SEE CR8014).            *
003300*  AVAIL-CAP-OUT ARRIVES GROUPED BY DEVICE  *
003400*  (EACH WRITER POSTS ALL SEASON/SLOT ROWS FOR ONE DEVICE BEFORE  *
003500*  MOVING TO THE NEXT), SO THE PER-SWITCH AVERAGE IS TAKEN BY A   *
003600*  SIMPLE MRID CONTROL BREAK IN ONE PASS.                         *
003700*                                                                *
003800*J    JCL..                                                     *
003900*                                                                *
004000* //CPMAXMIN EXEC PGM=CPMAXMIN                                   *
004100* //SYSOUT   DD SYSOUT=*                                        *
004200* //EDGETOIN DD DSN=CP.FEEDER.EDGETOPO.DATA,DISP=SHR             *
004300* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR          *
004400* //AVCAPIN  DD DSN=CP.FEEDER.AVAILCAP.DATA,DISP=SHR             *
004500* //MXBSTOUT DD DSN=CP.FEEDER.MAXBEST.DATA,DISP=(NEW,CATLG)      *
004600* //SYSIPT   DD DUMMY                                            *
004700* //*                                                            *
004800*                                                                *
004900*P    ENTRY PARAMETERS..                                        *
005000*     NONE.                                                     *
005100*                                                                *
005200*E    ERRORS DETECTED BY THIS ELEMENT..                         *
005300*     I/O ERROR ON FILES.  EMPTY AVAIL-CAP-IN OR NO SWITCH ROWS  *
005400*     PRODUCES A ZERO BEST-AVG (NOTED BY A ZERO ROW) ON THE       *
005500*     CANDIDATE ROW THIS FEEDER SENDS TO CPMAXALL.  A SWITCH      *
005600*     SEASON ROW WITH NO MATCHING EDGE IS COUNTED AS AN ERROR,    *
005700*     SAME AS CPTOPO'S OWN 3040-POST-SWITCH-EDGE-SLOT DOES.       *
005800*                                                                *
005900*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
006000*     NONE.                                                     *
006100*                                                                *
006200*U    USER CONSTANTS AND TABLES REFERENCED..                    *
006300*     NONE.                                                     *
006400*                                                                *
006500*****************************************************************
006600*   HIST.. 1991-12-21 RSK  CR7708  ORIGINAL - CONTROL-BREAK PASS *
006700*                          OVER AVAIL-CAP-OUT, ONE MRID AT A TIME*
006800*           1991-12-28 RSK  CR7712  AVAIL-CAP-OUT TURNED OUT TO  *
006900*                          CARRY TF ROWS TOO (CPTFCAP POSTS TO   *
007000*                          THE SAME FILE) - ADDED THE EDGE/SWITCH*
007100*                          TABLE SO ONLY SWITCH GROUPS ARE AVERAGED*
007200*           1999-12-03 MPU CR7744  Y2K-STYLE REVIEW - NO DATE     *
007300*                          FIELDS IN THIS PROGRAM, NOTED OK        *
007400*           2001-09-14 TDW CR7818  REVIEWED WITH OPERATIONS - THE*
007500*                          MAX/MIN ROW STILL WRITES AT ZERO WHEN  *
007600*                          AVAIL-CAP-IN HAD NO SWITCH ROWS FOR A  *
007700*                          FEEDER, HARMLESS SINCE THE FEEDER ALSO *
007800*                          HAD NO INSTALLATION-CAPACITY DATA      *
007900*           2005-06-27 JLK CR7902  BEST-AVG COMPARE CHANGED TO    *
008000*                          KEEP THE FIRST SWITCH ON A TIE, MATCHING*
008100*                          CPTOPO'S OWN TIE-BREAK CONVENTION       *
008200*           2011-04-08 CQR  CR8014  AUDIT FOUND THIS JOB WAS       *
008300*                          WRITING THE FEEDER'S BEST-SWITCH AVERAGE*
008400*                          AS BOTH THE AREA MAX ROW AND THE AREA   *
008500*                          MIN ROW - THE AREA COMPARE NEVER SAW A  *
008600*                          SECOND FEEDER.  SPLIT THE WRITE: THIS   *
008700*                          JOB NOW WRITES ONE MXBSTOUT CANDIDATE   *
008800*                          ROW PER FEEDER; NEW JOB CPMAXALL READS  *
008900*                          EVERY FEEDER'S CANDIDATE AND WRITES THE *
009000*                          REAL TWO-ROW MXMNCOUT.  MXMNCOUT DROPPED*
009100*                          FROM THIS JOB'S OWN FILE LIST.          *
009200*****************************************************************
009300
009400       ENVIRONMENT DIVISION.
009500       CONFIGURATION SECTION.
009600       SPECIAL-NAMES.
009700           C01 IS TOP-OF-FORM.
009800       INPUT-OUTPUT SECTION.
009900       FILE-CONTROL.
010000           SELECT EDGE-TOPO-IN   ASSIGN TO EDGETOIN
010100               FILE STATUS IS CP-FS-EDGE-TOPO-IN.
010200           SELECT SEASON-STATS   ASSIGN TO SEASSTAT
010300               ORGANIZATION IS RELATIVE
010400               ACCESS MODE IS SEQUENTIAL
010500               RELATIVE KEY IS CP-SS-REL-KEY
010600               FILE STATUS IS CP-FS-SEASON-STATS.
010700           SELECT AVAIL-CAP-IN   ASSIGN TO AVCAPIN
010800               FILE STATUS IS CP-FS-AVAIL-CAP-IN.
010900           SELECT FEEDER-BEST-CAP-OUT ASSIGN TO MXBSTOUT
011000               FILE STATUS IS CP-FS-FEEDER-BEST-CAP-OUT.
011100
011200       DATA DIVISION.
011300       FILE SECTION.
011400       FD  EDGE-TOPO-IN
011500           RECORDING MODE IS F
011600           BLOCK CONTAINS 0 RECORDS.
011700       01  EDGE-TOPO-IN-REC             PIC X(506).
011800
011900       FD  SEASON-STATS
012000           RECORDING MODE IS F
012100           BLOCK CONTAINS 0 RECORDS.
012200       01  SEASON-STATS-REC             PIC X(94).
012300
012400       FD  AVAIL-CAP-IN
012500           RECORDING MODE IS F
012600           BLOCK CONTAINS 0 RECORDS.
012700       01  AVAIL-CAP-IN-REC             PIC X(121).
012800
012900       FD  FEEDER-BEST-CAP-OUT
013000           RECORDING MODE IS F
013100           BLOCK CONTAINS 0 RECORDS.
013200       01  FEEDER-BEST-CAP-OUT-REC      PIC X(230).
013300
013400       WORKING-STORAGE SECTION.
013500       01  FILLER PIC X(32) VALUE 'CPMAXMIN WORKING STORAGE BEGINS'.
013600
013700       COPY CPWSCTR.
013800       COPY CPEDGREC.
013900       COPY CPSSTREC.
014000       COPY CPAVCREC.
014100       COPY CPMBCREC.
014200
014300       01  CP-MAXMIN-SWITCHES.
014400           05  CP-EOF-EDGE-TOPO-IND      PIC X(01) VALUE 'N'.
014500               88  CP-EOF-EDGE-TOPO              VALUE 'Y'.
014600           05  CP-EOF-SEASON-STATS-IND   PIC X(01) VALUE 'N'.
014700               88  CP-EOF-SEASON-STATS           VALUE 'Y'.
014800           05  CP-EOF-AVAIL-CAP-IND      PIC X(01) VALUE 'N'.
014900               88  CP-EOF-AVAIL-CAP              VALUE 'Y'.
015000
015100       01  CP-MAXMIN-FILE-STATUSES.
015200           05  CP-FS-EDGE-TOPO-IN         PIC X(02) VALUE '00'.
015300           05  CP-FS-SEASON-STATS         PIC X(02) VALUE '00'.
015400           05  CP-FS-AVAIL-CAP-IN         PIC X(02) VALUE '00'.
015500           05  CP-FS-FEEDER-BEST-CAP-OUT  PIC X(02) VALUE '00'.
015600       01  CP-MAXMIN-FILE-STATUSES-R REDEFINES CP-MAXMIN-FILE-STATUSES.
015700           05  CP-MXFS-BYTES              PIC X(08).
015800
015900*    EDGE/SWITCH TABLE - EVERY EDGE-TOPO-IN ROW GOES IN BY MRID,
016000*    THEN A SEASON-STATS SW-TYPE ROW FLAGS THE ONES THAT ARE
016100*    ACTUALLY SWITCHES, SAME IDIOM CPTOPO USES FOR CP-TE-HAS-SW.
016200       01  CP-MAXMIN-EDGE-TABLE.
016300           05  CP-MXE-ENTRY OCCURS 201 TIMES INDEXED BY CP-MXEX.
016400               10  CP-MXE-MRID            PIC X(50) VALUE SPACES.
016500               10  CP-MXE-HAS-SW-IND      PIC X(01) VALUE 'N'.
016600                   88  CP-MXE-HAS-SW              VALUE 'Y'.
016700       01  CP-MAXMIN-EDGE-COUNT.
016800           05  CP-MAXMIN-MAX-EDGE         PIC 9(03) COMP VALUE 201.
016900           05  CP-MAXMIN-USED-EDGE        PIC 9(03) COMP VALUE ZERO.
017000       01  CP-MAXMIN-EDGE-COUNT-R REDEFINES CP-MAXMIN-EDGE-COUNT.
017100           05  CP-MXEC-BYTES              PIC X(06).
017200
017300*    WORK FIELD FOR THE PER-GROUP SWITCH-MEMBERSHIP CHECK.
017400       01  CP-MAXMIN-SEARCH-WORK.
017500           05  CP-MX-CUR-IS-SWITCH-IND    PIC X(01) VALUE 'N'.
017600               88  CP-MX-CUR-IS-SWITCH            VALUE 'Y'.
017700       01  CP-MAXMIN-SEARCH-WORK-R REDEFINES CP-MAXMIN-SEARCH-WORK.
017800           05  CP-MXSW-BYTES               PIC X(01).
017900
018000*    FEEDER IDENTITY - SAVED FROM THE FIRST EDGETOIN ROW, SAME
018100*    SAVE-ONCE IDIOM AS CPLPASS'S FEEDER-IDENTITY BLOCK.
018200       01  CP-MAXMIN-FEEDER-IDENTITY.
018300           05  CP-MX-FEEDER-NAME-SAVE    PIC X(20) VALUE SPACES.
018400           05  CP-MX-FEEDER-SET-IND      PIC X(01) VALUE 'N'.
018500               88  CP-MX-FEEDER-SET              VALUE 'Y'.
018600       01  CP-MAXMIN-FEEDER-IDENTITY-R
018700                       REDEFINES CP-MAXMIN-FEEDER-IDENTITY.
018800           05  CP-MXFI-BYTES              PIC X(21).
018900
019000*    RUNNING PER-SWITCH ACCUMULATOR AND FEEDER-WIDE BEST-SO-FAR.
019100       01  CP-MAXMIN-WORK.
019200           05  CP-MX-CUR-MRID            PIC X(50) VALUE SPACES.
019300           05  CP-MX-HAVE-CUR-IND        PIC X(01) VALUE 'N'.
019400               88  CP-MX-HAVE-CUR                VALUE 'Y'.
019500           05  CP-MX-SUM                 PIC S9(09)V9(04) COMP-3
019600                                          VALUE ZERO.
019700           05  CP-MX-CNT                 PIC 9(04) COMP VALUE ZERO.
019800           05  CP-MX-SWITCH-AVG          PIC S9(05)V9(04) COMP-3
019900                                          VALUE ZERO.
020000           05  CP-MX-BEST-AVG            PIC S9(05)V9(04) COMP-3
020100                                          VALUE ZERO.
020200           05  CP-MX-BEST-SET-IND        PIC X(01) VALUE 'N'.
020300               88  CP-MX-BEST-SET                VALUE 'Y'.
020400       01  CP-MAXMIN-WORK-R REDEFINES CP-MAXMIN-WORK.
020500           05  CP-MXWR-BYTES              PIC X(71).
020600
020700       PROCEDURE DIVISION.
020800*    000-MAINLINE - TOP-LEVEL DRIVER FOR THE WHOLE RUN.
020900       000-MAINLINE.
021000           PERFORM 100-INITIALIZATION
021100           PERFORM 200-LOAD-EDGE-TABLE UNTIL CP-EOF-EDGE-TOPO
021200           PERFORM 250-SCAN-SEASON-STATS UNTIL CP-EOF-SEASON-STATS
021300           PERFORM 300-SCAN-AVAIL-CAP UNTIL CP-EOF-AVAIL-CAP
021400           PERFORM 380-FINISH-LAST-SWITCH
021500           PERFORM 800-WRITE-BEST-CANDIDATE
021600           PERFORM 900-TERMINATION
021700           .
021800
021900*****************************************************************
022000*                  100-INITIALIZATION                           *
022100*****************************************************************
022200       100-INITIALIZATION.
022300           INITIALIZE CP-COMMON-COUNTERS
022400           INITIALIZE CP-MAXMIN-FEEDER-IDENTITY
022500           INITIALIZE CP-MAXMIN-EDGE-TABLE
022600           INITIALIZE CP-MAXMIN-SEARCH-WORK
022700           INITIALIZE CP-MAXMIN-WORK
022800           OPEN INPUT  EDGE-TOPO-IN
022900           OPEN INPUT  SEASON-STATS
023000           OPEN INPUT  AVAIL-CAP-IN
023100           OPEN OUTPUT FEEDER-BEST-CAP-OUT
023200           PERFORM 210-READ-EDGE-TOPO
023300           PERFORM 260-READ-SEASON-STATS
023400           PERFORM 310-READ-AVAIL-CAP
023500           .
023600
023700*****************************************************************
023800*    200-LOAD-EDGE-TABLE - EVERY EDGE GOES IN BY MRID.  THE       *
023900*    FEEDER NAME IS THE SAME ON EVERY ROW, SO ONLY THE FIRST      *
024000*    ROW'S NAME IS KEPT (SAME SAVE-ONCE IDIOM AS CPLPASS).        *
024100*****************************************************************
024200       200-LOAD-EDGE-TABLE.
024300           IF NOT CP-EOF-EDGE-TOPO
024400               IF NOT CP-MX-FEEDER-SET
024500                   MOVE CP-ED-FEEDER-NAME TO CP-MX-FEEDER-NAME-SAVE
024600                   SET CP-MX-FEEDER-SET TO TRUE
024700               END-IF
024800               ADD 1 TO CP-MAXMIN-USED-EDGE
024900               IF CP-MAXMIN-USED-EDGE <= CP-MAXMIN-MAX-EDGE
025000                   MOVE CP-ED-EDGE-MRID
025100                        TO CP-MXE-MRID(CP-MAXMIN-USED-EDGE)
025200               ELSE
025300                   DISPLAY 'CPMAXMIN - EDGE TABLE FULL, MRID '
025400                           CP-ED-EDGE-MRID
025500                   ADD 1 TO CP-CTR-ERRORS
025600               END-IF
025700           END-IF
025800           PERFORM 210-READ-EDGE-TOPO
025900           .
026000
026100*    210-READ-EDGE-TOPO - PRIMES THE EDGE-TABLE LOAD; EOF STOPS 200
026200*    FROM ADDING ANY MORE FEEDER EDGES.
026300       210-READ-EDGE-TOPO.
026400           READ EDGE-TOPO-IN INTO CP-EDGE-TOPO-RECORD
026500               AT END
026600                   SET CP-EOF-EDGE-TOPO TO TRUE
026700               NOT AT END
026800                   ADD 1 TO CP-CTR-RECS-READ
026900           END-READ
027000           .
027100
027200*****************************************************************
027300*    250-SCAN-SEASON-STATS - AN SS-TYPE (SWITCH-SEASON) ROW       *
027400*    FLAGS THE MATCHING EDGE AS AN ACTUAL SWITCH, SAME SEARCH     *
027500*    CPTOPO USES TO SET ITS OWN CP-TE-HAS-SW.                     *
027600*****************************************************************
027700       250-SCAN-SEASON-STATS.
027800           IF NOT CP-EOF-SEASON-STATS
027900               IF CP-SS-TYPE-SW-SEASON AND CP-SS-SEASON > ZERO
028000                   PERFORM 270-MARK-SWITCH-EDGE
028100               END-IF
028200           END-IF
028300           PERFORM 260-READ-SEASON-STATS
028400           .
028500
028600*    260-READ-SEASON-STATS - PRIMES THE SEASSTAT SCAN; EOF STOPS 250
028700*    FROM TESTING ANY MORE ROWS FOR THE SWITCH-EDGE FLAG.
028800       260-READ-SEASON-STATS.
028900           READ SEASON-STATS INTO CP-SEASON-STATS-RECORD
029000               AT END
029100                   SET CP-EOF-SEASON-STATS TO TRUE
029200               NOT AT END
029300                   ADD 1 TO CP-CTR-RECS-READ
029400           END-READ
029500           .
029600
029700*    270-MARK-SWITCH-EDGE - SETS CP-MXE-HAS-SW ON THE MATCHING EDGE
029800*    SO 320 CAN LATER TELL A SWITCH GROUP FROM A TF GROUP.
029900       270-MARK-SWITCH-EDGE.
030000           SET CP-MXEX TO 1
030100           SEARCH CP-MXE-ENTRY
030200               AT END
030300                   DISPLAY 'CPMAXMIN - SWITCH MRID NOT ON ANY EDGE '
030400                           CP-SS-MRID
030500                   ADD 1 TO CP-CTR-ERRORS
030600               WHEN CP-MXE-MRID(CP-MXEX) = CP-SS-MRID
030700                   SET CP-MXE-HAS-SW(CP-MXEX) TO TRUE
030800           END-SEARCH
030900           .
031000
031100*****************************************************************
031200*    300-SCAN-AVAIL-CAP - MRID CONTROL BREAK.  AVAIL-CAP-IN IS   *
031300*    GROUPED BY DEVICE, SO A CHANGE OF CP-AC-MRID CLOSES OUT THE *
031400*    PRIOR GROUP.  A GROUP IS ONLY AVERAGED WHEN THE EDGE TABLE  *
031500*    SAYS ITS MRID IS A SWITCH - TRANSFORMER GROUPS (ALSO ON     *
031600*    THIS FILE, POSTED THERE BY CPTFCAP) ARE SKIPPED.            *
031700*****************************************************************
031800       300-SCAN-AVAIL-CAP.
031900           IF NOT CP-EOF-AVAIL-CAP
032000               IF CP-MX-HAVE-CUR AND CP-AC-MRID NOT = CP-MX-CUR-MRID
032100                   PERFORM 350-FINALIZE-SWITCH-AVG
032200               END-IF
032300               IF NOT CP-MX-HAVE-CUR
032400                   PERFORM 320-CHECK-SWITCH-MRID
032500                   MOVE CP-AC-MRID TO CP-MX-CUR-MRID
032600                   SET CP-MX-HAVE-CUR TO TRUE
032700               END-IF
032800               IF CP-MX-CUR-IS-SWITCH
032900                   ADD CP-AC-AVAIL-CAP TO CP-MX-SUM
033000                   ADD 1 TO CP-MX-CNT
033100               ELSE
033200                   ADD 1 TO CP-CTR-RECS-SKIPPED
033300               END-IF
033400           END-IF
033500           PERFORM 310-READ-AVAIL-CAP
033600           .
033700
033800*    310-READ-AVAIL-CAP - PRIMES THE MRID CONTROL-BREAK SCAN OVER
033900*    AVAIL-CAP-IN; EOF STOPS 300 FROM STARTING ANY MORE GROUPS.
034000       310-READ-AVAIL-CAP.
034100           READ AVAIL-CAP-IN INTO CP-AVAIL-CAP-RECORD
034200               AT END
034300                   SET CP-EOF-AVAIL-CAP TO TRUE
034400               NOT AT END
034500                   ADD 1 TO CP-CTR-RECS-READ
034600           END-READ
034700           .
034800
034900*****************************************************************
035000*    320-CHECK-SWITCH-MRID - LOOKS UP THE NEW GROUP'S MRID IN    *
035100*    THE EDGE TABLE ONCE, AT THE START OF THE GROUP, AND CACHES  *
035200*    THE ANSWER FOR THE REST OF THAT GROUP'S ROWS.               *
035300*****************************************************************
035400       320-CHECK-SWITCH-MRID.
035500           SET CP-MX-CUR-IS-SWITCH TO FALSE
035600           SET CP-MXEX TO 1
035700           SEARCH CP-MXE-ENTRY VARYING CP-MXEX
035800               AT END
035900                   CONTINUE
036000               WHEN CP-MXE-MRID(CP-MXEX) = CP-AC-MRID
036100                   IF CP-MXE-HAS-SW(CP-MXEX)
036200                       SET CP-MX-CUR-IS-SWITCH TO TRUE
036300                   END-IF
036400           END-SEARCH
036500           .
036600
036700*    350-FINALIZE-SWITCH-AVG - AVERAGES THE JUST-CLOSED SWITCH'S
036800*    ACCUMULATED ROWS AND KEEPS IT IF IT BEATS THE BEST-SO-FAR AVG.
036900       350-FINALIZE-SWITCH-AVG.
037000           IF CP-MX-CUR-IS-SWITCH AND CP-MX-CNT > ZERO
037100               COMPUTE CP-MX-SWITCH-AVG ROUNDED =
037200                       CP-MX-SUM / CP-MX-CNT
037300               IF NOT CP-MX-BEST-SET
037400                       OR CP-MX-SWITCH-AVG > CP-MX-BEST-AVG
037500                   MOVE CP-MX-SWITCH-AVG TO CP-MX-BEST-AVG
037600                   SET CP-MX-BEST-SET TO TRUE
037700               END-IF
037800           END-IF
037900           MOVE ZERO TO CP-MX-SUM
038000           MOVE ZERO TO CP-MX-CNT
038100           .
038200
038300*****************************************************************
038400*    380-FINISH-LAST-SWITCH - THE LOOP ABOVE ONLY CLOSES A GROUP *
038500*    WHEN THE NEXT MRID ARRIVES, SO THE LAST GROUP ON THE FILE   *
038600*    NEEDS ITS OWN EXPLICIT CLOSE-OUT HERE                       *
038700*****************************************************************
038800       380-FINISH-LAST-SWITCH.
038900           IF CP-MX-HAVE-CUR
039000               PERFORM 350-FINALIZE-SWITCH-AVG
039100           END-IF
039200           .
039300
039400*****************************************************************
039500*    800-WRITE-BEST-CANDIDATE - ONE ROW, THIS FEEDER'S OWN BEST  *
039600*    SWITCH AVERAGE.  CPMAXALL COMPARES IT AGAINST EVERY OTHER   *
039700*    FEEDER'S CANDIDATE ROW TO PICK THE AREA'S MAX AND MIN - SEE *
039800*    CR8014.                                                     *
039900*****************************************************************
040000       800-WRITE-BEST-CANDIDATE.
040100           MOVE SPACES TO CP-FEEDER-BEST-CAP-RECORD
040200           MOVE CP-MX-FEEDER-NAME-SAVE TO CP-FBC-FEEDER-NAME
040300           MOVE CP-MX-BEST-AVG         TO CP-FBC-AVAIL-CAP
040400           WRITE FEEDER-BEST-CAP-OUT-REC
040500                       FROM CP-FEEDER-BEST-CAP-RECORD
040600           IF CP-FS-FEEDER-BEST-CAP-OUT NOT = '00'
040700               DISPLAY 'CPMAXMIN - ERROR WRITING MXBSTOUT '
040800                       CP-FS-FEEDER-BEST-CAP-OUT
040900               GO TO 999-ABEND
041000           END-IF
041100           ADD 1 TO CP-CTR-RECS-WRITTEN
041200           .
041300
041400*****************************************************************
041500*                  900-TERMINATION                               *
041600*****************************************************************
041700       900-TERMINATION.
041800           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
041900           STOP RUN
042000           .
042100
042200*    910-CLOSE-FILES - CLOSE THE FILES.
042300       910-CLOSE-FILES.
042400           CLOSE EDGE-TOPO-IN
042500           CLOSE SEASON-STATS
042600           CLOSE AVAIL-CAP-IN
042700           CLOSE FEEDER-BEST-CAP-OUT
042800           .
042900
043000*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
043100       920-DISPLAY-COUNTERS.
043200           DISPLAY 'CPMAXMIN - RECS READ    ' CP-CTR-RECS-READ
043300           DISPLAY 'CPMAXMIN - RECS WRITTEN ' CP-CTR-RECS-WRITTEN
043400           DISPLAY 'CPMAXMIN - RECS SKIPPED ' CP-CTR-RECS-SKIPPED
043500           DISPLAY 'CPMAXMIN - ERRORS       ' CP-CTR-ERRORS
043600           .
043700
043800*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
043900       920-DISPLAY-COUNTERS-EXIT.
044000           EXIT.
044100
044200*    999-ABEND - ABEND .
044300       999-ABEND.
044400           DISPLAY 'CPMAXMIN - ABNORMAL TERMINATION'
044500           MOVE 16 TO RETURN-CODE
044600           STOP RUN
044700           .
