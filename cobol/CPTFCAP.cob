000100*****************************************************************
000200*   CPTFCAP  -  TRANSFORMER AVAIL-CAP / MONTH-UB / OVERLOAD RATE*
000300*****************************************************************
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. CPTFCAP.
000600       AUTHOR. M P UNDERWOOD.
000700       INSTALLATION. CAPACITY PLANNING - DISTRIBUTION ENGINEERING.
000800       DATE-WRITTEN. 12/1991.
000900       DATE-COMPILED.
001000       SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
001100*****************************************************************
001200*A    ABSTRACT..                                                *
001300*  CPTFCAP TAKES CPTFSTA'S SEASON-STATS OUTPUT AND THE RAW       *
001400*  TF-DATA HISTORY AND PRODUCES THREE TRANSFORMER REPORTS -      *
001500*  (1) TF-AVAIL-CAP, PER SEASON/SLOT, RATED CAP LESS THE SEASON  *
001600*  MAX LOAD; (2) TF-MONTH-UB, ANNUAL UNBALANCE BUCKETED BY       *
001700*  DAY-OF-MONTH (31 SLOTS) PLUS THE ANNUAL AVERAGE, JOINED TO    *
001800*  THE TRANSFORMER'S FEEDING LINE; (3) TF-OVERLOAD-RATE, THE     *
001900*  FRACTION OF RAW SAMPLES PER SEASON WHOSE LOAD RATIO FALLS     *
002000*  STRICTLY BETWEEN 100% AND 200% OF NAMEPLATE.  REPORTS (2) AND *
002100*  (3) ARE SKIPPED FOR ANY TRANSFORMER WITH NO KNOWN FEEDING     *
002200*  LINE IN LN2TFIN.                                              *
002300*                                                                *
002400*J    JCL..                                                     *
002500*                                                                *
002600* //CPTFCAP EXEC PGM=CPTFCAP                                     *
002700* //SYSOUT   DD SYSOUT=*                                        *
002800* //TFPARIN  DD DSN=CP.FEEDER.TFPARAM.DATA,DISP=SHR              *
002900* //LN2TFIN  DD DSN=CP.FEEDER.LINETOTF.DATA,DISP=SHR             *
003000* //SEASSTAT DD DSN=CP.FEEDER.SEASONSTATS.DATA,DISP=SHR          *
003100* //TFDATAIN DD DSN=CP.FEEDER.TFDATA.DATA,DISP=SHR               *
003200* //AVCAPOUT DD DSN=CP.FEEDER.AVAILCAP.DATA,DISP=(NEW,CATLG)     *
003300* //TOVRLOUT DD DSN=CP.FEEDER.TFOVLDRT.DATA,DISP=(NEW,CATLG)     *
003400* //TMUBOUT  DD DSN=CP.FEEDER.TFMONUB.DATA,DISP=(NEW,CATLG)      *
003500* //SYSIPT   DD DUMMY                                            *
003600* //*                                                            *
003700*                                                                *
003800*P    ENTRY PARAMETERS..                                        *
003900*     NONE.                                                     *
004000*                                                                *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004200*     I/O ERROR ON FILES.  TF TABLE FULL (SEE CP-TFCAP-MAX-TF).  *
004300*     RAW SAMPLE FOR AN MRID NOT IN TFPARIN IS COUNTED AND       *
004400*     SKIPPED.                                                  *
004500*                                                                *
004600*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004700*     NONE - UNBALANCE IS A PERFORMED PARAGRAPH, SAME AS CPTFSTA.*
004800*                                                                *
004900*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005000*     CPSNCON - SEASON/SLOT CONSTANTS.                          *
005100*                                                                *
005200*****************************************************************
005300*   HIST.. 1991-12-10 MPU CR7705  ORIGINAL - AVAIL-CAP PASS      *
005400*                          AGAINST CPTFSTA'S SEASON TABLE ONLY   *
005500*           1991-12-17 MPU CR7705  ADDED MONTH-UB AND OVERLOAD-  *
005600*                          RATE PASSES AGAINST THE RAW TF-DATA   *
005700*                          HISTORY, JOINED THROUGH LN2TFIN        *
005800*           1999-12-02 MPU CR7744  Y2K-STYLE REVIEW - DAY-OF-    *
005900*                          MONTH BUCKETING IS 2-DIGIT DD ONLY,    *
006000*                          NO YEAR-DEPENDENT LOGIC, NOTED OK      *
006100*           2001-04-30 TDW CR7806  TF TABLE RAISED FROM 10 TO 15 *
006200*                          ENTRIES - SUBSTATION 7 REBUILD ADDED  *
006300*                          MORE TRANSFORMERS TO A SINGLE FEEDER  *
006400*           2004-12-08 JLK CR7891  REVIEWED OVERLOAD-RATE'S 100/  *
006500*                          200 PERCENT BAND AGAINST CPWARN'S OWN  *
006600*                          OVERLOAD BAND - BOTH AGREE, NO HEAVY   *
006700*                          (80 PERCENT) BAND NEEDED HERE, THIS    *
006800*                          PASS ONLY COUNTS TRUE OVERLOADS        *
006900*****************************************************************
007000
007100       ENVIRONMENT DIVISION.
007200       CONFIGURATION SECTION.
007300       SPECIAL-NAMES.
007400           C01 IS TOP-OF-FORM.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT TF-PARAM-IN    ASSIGN TO TFPARIN
007800               FILE STATUS IS CP-FS-TF-PARAM-IN.
007900           SELECT LINE-TO-TF-IN  ASSIGN TO LN2TFIN
008000               FILE STATUS IS CP-FS-LINE-TO-TF-IN.
008100           SELECT SEASON-STATS   ASSIGN TO SEASSTAT
008200               ORGANIZATION IS RELATIVE
008300               ACCESS MODE IS SEQUENTIAL
008400               RELATIVE KEY IS CP-SS-REL-KEY
008500               FILE STATUS IS CP-FS-SEASON-STATS.
008600           SELECT TF-DATA-IN     ASSIGN TO TFDATAIN
008700               FILE STATUS IS CP-FS-TF-DATA-IN.
008800           SELECT AVAIL-CAP-OUT  ASSIGN TO AVCAPOUT
008900               FILE STATUS IS CP-FS-AVAIL-CAP-OUT.
009000           SELECT TF-OVLD-OUT    ASSIGN TO TOVRLOUT
009100               FILE STATUS IS CP-FS-TF-OVLD-OUT.
009200           SELECT TF-MONUB-OUT   ASSIGN TO TMUBOUT
009300               FILE STATUS IS CP-FS-TF-MONUB-OUT.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  TF-PARAM-IN
009800           RECORDING MODE IS F
009900           BLOCK CONTAINS 0 RECORDS.
010000       01  TF-PARAM-IN-REC             PIC X(164).
010100
010200       FD  LINE-TO-TF-IN
010300           RECORDING MODE IS F
010400           BLOCK CONTAINS 0 RECORDS.
010500       01  LINE-TO-TF-IN-REC           PIC X(400).
010600
010700       FD  SEASON-STATS
010800           RECORDING MODE IS F
010900           BLOCK CONTAINS 0 RECORDS.
011000       01  SEASON-STATS-REC            PIC X(94).
011100
011200       FD  TF-DATA-IN
011300           RECORDING MODE IS F
011400           BLOCK CONTAINS 0 RECORDS.
011500       01  TF-DATA-IN-REC              PIC X(189).
011600
011700       FD  AVAIL-CAP-OUT
011800           RECORDING MODE IS F
011900           BLOCK CONTAINS 0 RECORDS.
012000       01  AVAIL-CAP-OUT-REC           PIC X(121).
012100
012200       FD  TF-OVLD-OUT
012300           RECORDING MODE IS F
012400           BLOCK CONTAINS 0 RECORDS.
012500       01  TF-OVLD-OUT-REC             PIC X(768).
012600
012700       FD  TF-MONUB-OUT
012800           RECORDING MODE IS F
012900           BLOCK CONTAINS 0 RECORDS.
013000       01  TF-MONUB-OUT-REC            PIC X(569).
013100
013200       WORKING-STORAGE SECTION.
013300       01  FILLER PIC X(32) VALUE 'CPTFCAP WORKING STORAGE BEGINS '.
013400
013500       COPY CPWSCTR.
013600       COPY CPTPMREC.
013700       COPY CPL2TREC.
013800       COPY CPSSTREC.
013900       COPY CPTFDREC.
014000       COPY CPAVCREC.
014100       COPY CPTORREC.
014200       COPY CPTMUREC.
014300       COPY CPSNCON.
014400
014500*    RUN-LEVEL SWITCHES - ONE END-OF-FILE FLAG PER INPUT LEG.  EACH
014600*    IS FLIPPED BY ITS OWN READ PARAGRAPH'S AT END CLAUSE.
014700       01  CP-TFCAP-SWITCHES.
014800           05  CP-EOF-TF-PARAM-IND      PIC X(01) VALUE 'N'.
014900               88  CP-EOF-TF-PARAM              VALUE 'Y'.
015000           05  CP-EOF-LINE-TO-TF-IND    PIC X(01) VALUE 'N'.
015100               88  CP-EOF-LINE-TO-TF            VALUE 'Y'.
015200           05  CP-EOF-SEASON-STATS-IND  PIC X(01) VALUE 'N'.
015300               88  CP-EOF-SEASON-STATS          VALUE 'Y'.
015400           05  CP-EOF-TF-DATA-IND       PIC X(01) VALUE 'N'.
015500               88  CP-EOF-TF-DATA               VALUE 'Y'.
015600
015700       01  CP-TFCAP-FILE-STATUSES.
015800           05  CP-FS-TF-PARAM-IN        PIC X(02) VALUE '00'.
015900           05  CP-FS-LINE-TO-TF-IN      PIC X(02) VALUE '00'.
016000           05  CP-FS-SEASON-STATS       PIC X(02) VALUE '00'.
016100           05  CP-FS-TF-DATA-IN         PIC X(02) VALUE '00'.
016200           05  CP-FS-AVAIL-CAP-OUT      PIC X(02) VALUE '00'.
016300           05  CP-FS-TF-OVLD-OUT        PIC X(02) VALUE '00'.
016400           05  CP-FS-TF-MONUB-OUT       PIC X(02) VALUE '00'.
016500       01  CP-TFCAP-FILE-STATUSES-R REDEFINES CP-TFCAP-FILE-STATUSES.
016600           05  CP-TFCFS-BYTES           PIC X(14).
016700
016800*    SCRATCH FIELDS REBUILT FOR EACH RAW TF-DATA SAMPLE - NONE OF
016900*    THESE CARRY VALUE ACROSS SAMPLES.  THE BYTE-LEVEL REDEFINES
017000*    BELOW MATCHES THE SHOP'S USUAL HABIT FOR A SMALL WORK BLOCK.
017100       01  CP-TFCAP-WORK-AREA.
017200           05  CP-TC-SEASON             PIC 9(01) COMP VALUE ZERO.
017300           05  CP-TC-MONTH              PIC 9(02) COMP VALUE ZERO.
017400           05  CP-TC-DAY                PIC 9(02) COMP VALUE ZERO.
017500           05  CP-TC-P-SAMPLE           PIC S9(09)V9(04) COMP-3
017600                                         VALUE ZERO.
017700           05  CP-TC-RATED-W            PIC S9(09)V9(04) COMP-3
017800                                         VALUE ZERO.
017900           05  CP-TC-LOAD-RATIO         PIC S9(05)V9(06) COMP-3
018000                                         VALUE ZERO.
018100       01  CP-TFCAP-WORK-AREA-R REDEFINES CP-TFCAP-WORK-AREA.
018200           05  CP-TCWR-BYTES            PIC X(33).
018300
018400*    UNBALANCE WORK AREA - SAME CR7701 RULE AS CPTFSTA, KEPT AS A
018500*    SEPARATE PERFORMED PARAGRAPH IN THIS PROGRAM TOO PER SHOP
018600*    CONVENTION (NO SHARED CALL FOR SMALL BUSINESS MATH).
018700       01  CP-UNB-CONSTANTS.
018800           05  CP-UNB-A-RE              PIC S9V9(6) COMP-3
018900                                         VALUE -0.500000.
019000           05  CP-UNB-A-IM              PIC S9V9(6) COMP-3
019100                                         VALUE 0.866025.
019200           05  CP-UNB-A2-RE             PIC S9V9(6) COMP-3
019300                                         VALUE -0.500000.
019400           05  CP-UNB-A2-IM             PIC S9V9(6) COMP-3
019500                                         VALUE -0.866025.
019600*    ONE SAMPLE'S THREE PHASE CURRENTS GO IN HERE, THE SYMMETRICAL-
019700*    COMPONENT DECOMPOSITION (FORWARD/NEGATIVE/ZERO SEQUENCE) COMES
019800*    BACK OUT IN CP-UNB-RESULT BELOW.
019900       01  CP-UNB-INPUT.
020000           05  CP-UNB-IA                PIC S9(05)V9(04) COMP-3
020100                                         VALUE ZERO.
020200           05  CP-UNB-IB                PIC S9(05)V9(04) COMP-3
020300                                         VALUE ZERO.
020400           05  CP-UNB-IC                PIC S9(05)V9(04) COMP-3
020500                                         VALUE ZERO.
020600           05  CP-UNB-FB-RE             PIC S9(07)V9(06) COMP-3
020700                                         VALUE ZERO.
020800           05  CP-UNB-FB-IM             PIC S9(07)V9(06) COMP-3
020900                                         VALUE ZERO.
021000           05  CP-UNB-FC-RE             PIC S9(07)V9(06) COMP-3
021100                                         VALUE ZERO.
021200           05  CP-UNB-FC-IM             PIC S9(07)V9(06) COMP-3
021300                                         VALUE ZERO.
021400*    INTERMEDIATE REAL/IMAGINARY TERMS FOR THE A/A-SQUARED ROTATION -
021500*    NONE OF THESE ARE MEANINGFUL OUTSIDE 8000-CALC-UNBALANCE ITSELF.
021600       01  CP-UNB-WORK.
021700           05  CP-UNB-T1-RE             PIC S9(09)V9(06) COMP-3.
021800           05  CP-UNB-T1-IM             PIC S9(09)V9(06) COMP-3.
021900           05  CP-UNB-T2-RE             PIC S9(09)V9(06) COMP-3.
022000           05  CP-UNB-T2-IM             PIC S9(09)V9(06) COMP-3.
022100           05  CP-UNB-FA1-RE            PIC S9(09)V9(06) COMP-3.
022200           05  CP-UNB-FA1-IM            PIC S9(09)V9(06) COMP-3.
022300           05  CP-UNB-FA2-RE            PIC S9(09)V9(06) COMP-3.
022400           05  CP-UNB-FA2-IM            PIC S9(09)V9(06) COMP-3.
022500           05  CP-UNB-FA0-RE            PIC S9(09)V9(06) COMP-3.
022600           05  CP-UNB-FA0-IM            PIC S9(09)V9(06) COMP-3.
022700           05  CP-UNB-MAG-FA1           PIC S9(09)V9(06) COMP-3.
022800           05  CP-UNB-MAG-FA2           PIC S9(09)V9(06) COMP-3.
022900           05  CP-UNB-MAG-FA0           PIC S9(09)V9(06) COMP-3.
023000*    THE TWO NUMBERS 8000-CALC-UNBALANCE ACTUALLY HANDS BACK - THE
023100*    NEGATIVE AND ZERO SEQUENCE MAGNITUDES, EXPRESSED AS A FRACTION
023200*    OF THE POSITIVE-SEQUENCE (BALANCED-LOAD) COMPONENT.
023300       01  CP-UNB-RESULT.
023400           05  CP-UNB-NEG-SEQ           PIC S9(05)V9(06) COMP-3
023500                                         VALUE ZERO.
023600           05  CP-UNB-ZERO-SEQ          PIC S9(05)V9(06) COMP-3
023700                                         VALUE ZERO.
023800
023900*    SHARED SQUARE-ROOT WORK AREA FOR 8500-SQUARE-ROOT - THIS
024000*    COMPILER HAS NO SQRT FUNCTION, SO THE MAGNITUDE OF EACH
024100*    SEQUENCE COMPONENT IS EXTRACTED BY NEWTON ITERATION INSTEAD.
024200       01  CP-SQRT-WORK.
024300           05  CP-SQRT-RADICAND         PIC S9(09)V9(06) COMP-3
024400                                         VALUE ZERO.
024500           05  CP-SQRT-ROOT             PIC S9(09)V9(06) COMP-3
024600                                         VALUE ZERO.
024700           05  CP-SQRT-PRIOR            PIC S9(09)V9(06) COMP-3
024800                                         VALUE ZERO.
024900           05  CP-SQRT-ITER             PIC 9(02) COMP VALUE ZERO.
025000
025100*    TRANSFORMER TABLE - MEMBERSHIP FIXED BY TFPARIN AT LOAD TIME,
025200*    15 UNITS COVERS EVERY FEEDER ON RECORD (SAME BOUND AS CPTFSTA).
025300       01  CP-TFCAP-TF-TABLE.
025400           05  CP-TCT-ENTRY OCCURS 15 TIMES INDEXED BY CP-TCX.
025500               10  CP-TCT-MRID            PIC X(50) VALUE SPACES.
025600               10  CP-TCT-USED-IND        PIC X(01) VALUE 'N'.
025700                   88  CP-TCT-IN-USE              VALUE 'Y'.
025800               10  CP-TCT-RATED-CAP       PIC S9(04) VALUE ZERO.
025900               10  CP-TCT-MAX-LOAD        PIC S9(09)V9(04) COMP-3
026000                                          VALUE ZERO.
026100               10  CP-TCT-HAS-LINE-IND    PIC X(01) VALUE 'N'.
026200                   88  CP-TCT-HAS-LINE             VALUE 'Y'.
026300               10  CP-TCT-LINE-MRID       PIC X(50) VALUE SPACES.
026400               10  CP-TCT-LINE-NAME       PIC X(200) VALUE SPACES.
026500               10  CP-TCT-SUBSTATION      PIC X(20) VALUE SPACES.
026600               10  CP-TCT-FEEDER-NAME     PIC X(20) VALUE SPACES.
026700               10  CP-TCT-DAY-UB-SUM OCCURS 31 TIMES
026800                                     INDEXED BY CP-TCDX
026900                                          PIC S9(07)V9(07) COMP-3
027000                                          VALUE ZERO.
027100               10  CP-TCT-DAY-UB-CNT OCCURS 31 TIMES
027200                                     INDEXED BY CP-TCDCX
027300                                          PIC 9(07) COMP-3
027400                                          VALUE ZERO.
027500               10  CP-TCT-ANNUAL-UB-SUM   PIC S9(09)V9(07) COMP-3
027600                                          VALUE ZERO.
027700               10  CP-TCT-ANNUAL-UB-CNT   PIC 9(07) COMP-3
027800                                          VALUE ZERO.
027900               10  CP-TCT-SEASON-OVLD-CNT OCCURS 4 TIMES
028000                                     INDEXED BY CP-TCSX
028100                                          PIC 9(07) COMP-3
028200                                          VALUE ZERO.
028300               10  CP-TCT-SEASON-TOT-CNT OCCURS 4 TIMES
028400                                     INDEXED BY CP-TCTX
028500                                          PIC 9(07) COMP-3
028600                                          VALUE ZERO.
028700       01  CP-TFCAP-TF-COUNT.
028800           05  CP-TFCAP-MAX-TF           PIC 9(02) COMP VALUE 15.
028900           05  CP-TFCAP-USED-TF          PIC 9(02) COMP VALUE ZERO.
029000           05  FILLER                    PIC X(10) VALUE SPACES.
029100       01  CP-TFCAP-TF-COUNT-R REDEFINES CP-TFCAP-TF-COUNT.
029200           05  CP-TFCCR-BYTES            PIC X(14).
029300
029400       PROCEDURE DIVISION.
029500           PERFORM 000-MAINLINE
029600           GOBACK.
029700
029800*****************************************************************
029900*                  000-MAINLINE                                 *
030000*****************************************************************
030100       000-MAINLINE.
030200           PERFORM 100-INITIALIZATION
030300           PERFORM 200-LOAD-TF-PARAMS UNTIL CP-EOF-TF-PARAM
030400           PERFORM 300-LOAD-LINE-JOIN UNTIL CP-EOF-LINE-TO-TF
030500           PERFORM 400-SCAN-SEASON-STATS UNTIL CP-EOF-SEASON-STATS
030600           PERFORM 500-SCAN-RAW-TF-DATA UNTIL CP-EOF-TF-DATA
030700           PERFORM 700-WRITE-OUTPUTS
030800              VARYING CP-TCX FROM 1 BY 1
030900              UNTIL CP-TCX > CP-TFCAP-USED-TF
031000           PERFORM 900-TERMINATION
031100           .
031200
031300*****************************************************************
031400*                  100-INITIALIZATION                           *
031500*****************************************************************
031600       100-INITIALIZATION.
031700           INITIALIZE CP-COMMON-COUNTERS
031800           INITIALIZE CP-TFCAP-TF-TABLE
031900           OPEN INPUT  TF-PARAM-IN
032000           OPEN INPUT  LINE-TO-TF-IN
032100           OPEN INPUT  SEASON-STATS
032200           OPEN INPUT  TF-DATA-IN
032300           OPEN OUTPUT AVAIL-CAP-OUT
032400           OPEN OUTPUT TF-OVLD-OUT
032500           OPEN OUTPUT TF-MONUB-OUT
032600           PERFORM 210-READ-TF-PARAM
032700           .
032800
032900*****************************************************************
033000*    200-LOAD-TF-PARAMS - FIXES TABLE MEMBERSHIP FOR THE RUN     *
033100*****************************************************************
033200       200-LOAD-TF-PARAMS.
033300           IF CP-TFCAP-USED-TF >= CP-TFCAP-MAX-TF
033400               DISPLAY 'CPTFCAP - TF TABLE FULL, MRID IGNORED '
033500                       CP-TP-MRID
033600               ADD 1 TO CP-CTR-ERRORS
033700           ELSE
033800               ADD 1 TO CP-TFCAP-USED-TF
033900               SET CP-TCX TO CP-TFCAP-USED-TF
034000               MOVE CP-TP-MRID       TO CP-TCT-MRID(CP-TCX)
034100               MOVE CP-TP-RATED-CAP  TO CP-TCT-RATED-CAP(CP-TCX)
034200               SET CP-TCT-IN-USE(CP-TCX) TO TRUE
034300           END-IF
034400           PERFORM 210-READ-TF-PARAM
034500           .
034600
034700*    210-READ-TF-PARAM - PRIMES THE MEMBERSHIP LOOP; EOF STOPS 200
034800*    FROM ADDING ANY MORE TRANSFORMERS TO THE TABLE.
034900       210-READ-TF-PARAM.
035000           READ TF-PARAM-IN INTO CP-TF-PARAM-RECORD
035100               AT END
035200                   SET CP-EOF-TF-PARAM TO TRUE
035300               NOT AT END
035400                   ADD 1 TO CP-CTR-RECS-READ
035500           END-READ
035600           .
035700
035800*****************************************************************
035900*    300-LOAD-LINE-JOIN - FIRST MATCH WINS, FILE READ IN ORDER   *
036000*****************************************************************
036100       300-LOAD-LINE-JOIN.
036200           PERFORM 320-APPLY-LINE-JOIN
036300           PERFORM 310-READ-LINE-TO-TF
036400           .
036500
036600*    310-READ-LINE-TO-TF - PRIMES THE JOIN LOOP; EOF STOPS 300 FROM
036700*    OFFERING ANY MORE SWITCH-TO-TF ROWS TO 320.
036800       310-READ-LINE-TO-TF.
036900           READ LINE-TO-TF-IN INTO CP-LINE-TO-TF-RECORD
037000               AT END
037100                   SET CP-EOF-LINE-TO-TF TO TRUE
037200               NOT AT END
037300                   ADD 1 TO CP-CTR-RECS-READ
037400           END-READ
037500           .
037600
037700*    320-APPLY-LINE-JOIN - THE FIRST LN2TFIN ROW FOR A GIVEN TF WINS;
037800*    CP-TCT-HAS-LINE GUARDS AGAINST A SECOND ROW OVERWRITING IT.
037900       320-APPLY-LINE-JOIN.
038000           IF NOT CP-EOF-LINE-TO-TF
038100               SET CP-TCX TO 1
038200               SEARCH CP-TCT-ENTRY
038300                   AT END
038400                       CONTINUE
038500                   WHEN CP-TCT-MRID(CP-TCX) = CP-LT-TF-MRID
038600                       IF NOT CP-TCT-HAS-LINE(CP-TCX)
038700                           MOVE CP-LT-LINE-MRID
038800                                        TO CP-TCT-LINE-MRID(CP-TCX)
038900                           MOVE CP-LT-LINE-NAME
039000                                        TO CP-TCT-LINE-NAME(CP-TCX)
039100                           MOVE CP-LT-SUBSTATION
039200                                        TO CP-TCT-SUBSTATION(CP-TCX)
039300                           MOVE CP-LT-FEEDER-NAME
039400                                     TO CP-TCT-FEEDER-NAME(CP-TCX)
039500                           SET CP-TCT-HAS-LINE(CP-TCX) TO TRUE
039600                       END-IF
039700               END-SEARCH
039800           END-IF
039900           .
040000
040100*****************************************************************
040200*    400-SCAN-SEASON-STATS - TF-SEASON ROWS ONLY, SEQUENTIALLY   *
040300*****************************************************************
040400       400-SCAN-SEASON-STATS.
040500           PERFORM 420-APPLY-SEASON-STATS-ROW
040600           PERFORM 410-READ-SEASON-STATS
040700           .
040800
040900*    410-READ-SEASON-STATS - PRIMES THE SEASSTAT SCAN; ONLY TF-SEASON
041000*    ROWS (CP-SS-TYPE-TF-SEASON) ARE OF INTEREST TO 420 BELOW.
041100       410-READ-SEASON-STATS.
041200           READ SEASON-STATS INTO CP-SEASON-STATS-RECORD
041300               AT END
041400                   SET CP-EOF-SEASON-STATS TO TRUE
041500               NOT AT END
041600                   ADD 1 TO CP-CTR-RECS-READ
041700           END-READ
041800           .
041900
042000*    420-APPLY-SEASON-STATS-ROW - EVERY TF-SEASON ROW FEEDS THE
042100*    AVAIL-CAP OUTPUT; THE ROW MATCHING THE ANNUAL GRAND-MAX SEASON
042200*    IS ALSO SAVED AS CP-TCT-MAX-LOAD FOR 580'S OVERLOAD-RATE CHECK.
042300       420-APPLY-SEASON-STATS-ROW.
042400           IF NOT CP-EOF-SEASON-STATS AND CP-SS-TYPE-TF-SEASON
042500               SET CP-TCX TO 1
042600               SEARCH CP-TCT-ENTRY
042700                   AT END
042800                       CONTINUE
042900                   WHEN CP-TCT-MRID(CP-TCX) = CP-SS-MRID
043000                       IF CP-SS-SEASON >= 1 AND CP-SS-SEASON <= 4
043100                           PERFORM 430-WRITE-AVAIL-CAP-ROW
043200                       END-IF
043300                       IF CP-SS-SEASON = CP-SEASON-GRAND-MAX
043400                           MOVE CP-SS-VALUE-1
043500                                        TO CP-TCT-MAX-LOAD(CP-TCX)
043600                       END-IF
043700               END-SEARCH
043800           END-IF
043900           .
044000
044100*    430-WRITE-AVAIL-CAP-ROW - AVAILABLE CAPACITY IS RATED CAP LESS
044200*    THE SEASON/SLOT LOAD, WHICH ARRIVES IN WATTS AND MUST BE
044300*    DIVIDED BY 1000 TO MATCH RATED-CAP'S KVA SCALE.
044400       430-WRITE-AVAIL-CAP-ROW.
044500           INITIALIZE CP-AVAIL-CAP-RECORD
044600           MOVE SPACES               TO CP-AC-DEV-NAME
044700           MOVE CP-SS-MRID            TO CP-AC-MRID
044800           MOVE CP-SS-SEASON          TO CP-AC-SEASON
044900           MOVE CP-SS-SLOT            TO CP-AC-SLOT
045000           COMPUTE CP-AC-AVAIL-CAP =
045100               CP-TCT-RATED-CAP(CP-TCX) - (CP-SS-VALUE-1 / 1000)
045200           WRITE AVAIL-CAP-OUT-REC FROM CP-AVAIL-CAP-RECORD
045300           IF CP-FS-AVAIL-CAP-OUT NOT = '00'
045400               DISPLAY 'CPTFCAP - ERROR WRITING AVAIL-CAP-OUT '
045500                       CP-FS-AVAIL-CAP-OUT
045600               GO TO 999-ABEND
045700           END-IF
045800           ADD 1 TO CP-CTR-RECS-WRITTEN
045900           .
046000
046100*****************************************************************
046200*    500-SCAN-RAW-TF-DATA - MONTH-UB DAY BUCKETS AND OVERLOAD    *
046300*    RATE COUNTS, ONE PASS OF THE RAW HISTORY                    *
046400*****************************************************************
046500       500-SCAN-RAW-TF-DATA.
046600           PERFORM 520-FIND-TF-ENTRY
046700           IF CP-TCX > ZERO
046800               PERFORM 540-CLASSIFY-RAW-SAMPLE
046900               PERFORM 560-POST-UNBALANCE-DAY-BUCKET
047000               PERFORM 580-POST-OVERLOAD-COUNT
047100           END-IF
047200           PERFORM 510-READ-TF-DATA
047300           .
047400
047500*    510-READ-TF-DATA - PRIMES THE RAW-SAMPLE SCAN; EOF STOPS 500
047600*    FROM CLASSIFYING ANY MORE TF-DATA-IN ROWS.
047700       510-READ-TF-DATA.
047800           READ TF-DATA-IN INTO CP-TF-DATA-RECORD
047900               AT END
048000                   SET CP-EOF-TF-DATA TO TRUE
048100               NOT AT END
048200                   ADD 1 TO CP-CTR-RECS-READ
048300           END-READ
048400           .
048500
048600*    520-FIND-TF-ENTRY - LOOKS UP THE SAMPLE'S TRANSFORMER IN THE
048700*    TABLE 200 BUILT; A MISS LOGS AN ERROR AND SKIPS THE SAMPLE.
048800       520-FIND-TF-ENTRY.
048900           MOVE ZERO TO CP-TCX
049000           IF NOT CP-EOF-TF-DATA
049100               SET CP-TCX TO 1
049200               SEARCH CP-TCT-ENTRY
049300                   AT END
049400                       DISPLAY 'CPTFCAP - MRID NOT IN TFPARIN '
049500                               CP-TF-MRID
049600                       ADD 1 TO CP-CTR-ERRORS
049700                       ADD 1 TO CP-CTR-RECS-SKIPPED
049800                       MOVE ZERO TO CP-TCX
049900                   WHEN CP-TCT-MRID(CP-TCX) = CP-TF-MRID
050000                       CONTINUE
050100               END-SEARCH
050200           END-IF
050300           .
050400
050500*    540-CLASSIFY-RAW-SAMPLE - BUCKETS THE SAMPLE BY SEASON AND
050600*    COMPUTES ITS THREE-PHASE POWER (I TIMES U SUMMED ACROSS PHASES).
050700       540-CLASSIFY-RAW-SAMPLE.
050800           MOVE CP-TF-SAMPLE-MM TO CP-TC-MONTH
050900           MOVE CP-TF-SAMPLE-DD TO CP-TC-DAY
051000           EVALUATE CP-TC-MONTH
051100               WHEN 01 THRU 03  MOVE CP-SEASON-SPRING TO CP-TC-SEASON
051200               WHEN 04 THRU 06  MOVE CP-SEASON-SUMMER TO CP-TC-SEASON
051300               WHEN 07 THRU 09  MOVE CP-SEASON-AUTUMN TO CP-TC-SEASON
051400               WHEN 10 THRU 12  MOVE CP-SEASON-WINTER TO CP-TC-SEASON
051500               WHEN OTHER
051600                   DISPLAY 'CPTFCAP - BAD SAMPLE MONTH ' CP-TC-MONTH
051700                   ADD 1 TO CP-CTR-ERRORS
051800                   MOVE CP-SEASON-SPRING TO CP-TC-SEASON
051900           END-EVALUATE
052000           COMPUTE CP-TC-P-SAMPLE =
052100               (CP-TF-I-A * CP-TF-U-A) + (CP-TF-I-B * CP-TF-U-B)
052200                                       + (CP-TF-I-C * CP-TF-U-C)
052300           .
052400
052500*    560-POST-UNBALANCE-DAY-BUCKET - RUNS THE SYMMETRICAL-COMPONENT
052600*    UNBALANCE CALC AND ADDS IT TO BOTH THE DAY BUCKET AND THE
052700*    ANNUAL RUNNING SUM USED BY 720-WRITE-MONTH-UB.
052800       560-POST-UNBALANCE-DAY-BUCKET.
052900           MOVE CP-TF-I-A TO CP-UNB-IA
053000           MOVE CP-TF-I-B TO CP-UNB-IB
053100           MOVE CP-TF-I-C TO CP-UNB-IC
053200           PERFORM 8000-CALC-UNBALANCE
053300           IF CP-TC-DAY >= 1 AND CP-TC-DAY <= 31
053400               SET CP-TCDX  TO CP-TC-DAY
053500               SET CP-TCDCX TO CP-TC-DAY
053600               ADD CP-UNB-NEG-SEQ TO
053700                             CP-TCT-DAY-UB-SUM(CP-TCX, CP-TCDX)
053800               ADD 1 TO CP-TCT-DAY-UB-CNT(CP-TCX, CP-TCDCX)
053900           END-IF
054000           ADD CP-UNB-NEG-SEQ TO CP-TCT-ANNUAL-UB-SUM(CP-TCX)
054100           ADD 1 TO CP-TCT-ANNUAL-UB-CNT(CP-TCX)
054200           .
054300
054400*    580-POST-OVERLOAD-COUNT - RATED-CAP ARRIVES IN KVA SO IS
054500*    SCALED TO WATTS BEFORE THE LOAD-RATIO COMPARE.
054600       580-POST-OVERLOAD-COUNT.
054700           SET CP-TCSX TO CP-TC-SEASON
054800           SET CP-TCTX TO CP-TC-SEASON
054900           COMPUTE CP-TC-RATED-W = CP-TCT-RATED-CAP(CP-TCX) * 1000
055000           IF CP-TC-RATED-W > ZERO
055100               COMPUTE CP-TC-LOAD-RATIO =
055200                   CP-TC-P-SAMPLE / CP-TC-RATED-W
055300               IF CP-TC-LOAD-RATIO > 1 AND CP-TC-LOAD-RATIO < 2
055400                   ADD 1 TO CP-TCT-SEASON-OVLD-CNT(CP-TCX, CP-TCSX)
055500               END-IF
055600           END-IF
055700           ADD 1 TO CP-TCT-SEASON-TOT-CNT(CP-TCX, CP-TCTX)
055800           .
055900
056000*****************************************************************
056100*    700-WRITE-OUTPUTS - MONTH-UB AND OVERLOAD-RATE, SKIPPED     *
056200*    WHEN THE TRANSFORMER HAS NO KNOWN FEEDING LINE              *
056300*****************************************************************
056400       700-WRITE-OUTPUTS.
056500           IF CP-TCT-HAS-LINE(CP-TCX)
056600               PERFORM 720-WRITE-MONTH-UB
056700               PERFORM 760-WRITE-OVERLOAD-RATE
056800           ELSE
056900               ADD 1 TO CP-CTR-RECS-SKIPPED
057000           END-IF
057100           .
057200
057300*    720-WRITE-MONTH-UB - EMITS ONE TF-MONUB-OUT ROW WITH THE
057400*    ANNUAL AVERAGE UNBALANCE PLUS ALL 31 DAY-LEVEL AVERAGES.
057500       720-WRITE-MONTH-UB.
057600           INITIALIZE CP-TF-MONTH-UB-RECORD
057700           MOVE SPACES               TO CP-TU-DEV-NAME
057800           MOVE CP-TCT-MRID(CP-TCX)   TO CP-TU-MRID
057900           MOVE CP-TCT-LINE-NAME(CP-TCX) TO CP-TU-LINE-NAME
058000           MOVE CP-TCT-LINE-MRID(CP-TCX) TO CP-TU-LINE-MRID
058100           MOVE CP-TCT-SUBSTATION(CP-TCX) TO CP-TU-SUBSTATION
058200           COMPUTE CP-TU-MAX-LOAD = CP-TCT-MAX-LOAD(CP-TCX) / 1000
058300           MOVE CP-TCT-RATED-CAP(CP-TCX) TO CP-TU-RATED-CAP
058400           IF CP-TCT-ANNUAL-UB-CNT(CP-TCX) > ZERO
058500               COMPUTE CP-TU-ANNUAL-UB =
058600                   CP-TCT-ANNUAL-UB-SUM(CP-TCX)
058700                       / CP-TCT-ANNUAL-UB-CNT(CP-TCX)
058800           ELSE
058900               MOVE ZERO TO CP-TU-ANNUAL-UB
059000           END-IF
059100           PERFORM 725-FILL-DAY-BUCKETS
059200              VARYING CP-TCDX FROM 1 BY 1
059300              UNTIL CP-TCDX > 31
059400           WRITE TF-MONUB-OUT-REC FROM CP-TF-MONTH-UB-RECORD
059500           IF CP-FS-TF-MONUB-OUT NOT = '00'
059600               DISPLAY 'CPTFCAP - ERROR WRITING TF-MONUB-OUT '
059700                       CP-FS-TF-MONUB-OUT
059800               GO TO 999-ABEND
059900           END-IF
060000           ADD 1 TO CP-CTR-RECS-WRITTEN
060100           .
060200
060300*    725-FILL-DAY-BUCKETS - AVERAGES ONE DAY'S UNBALANCE BUCKET,
060400*    OR ZERO WHEN THE MONTH NEVER REACHED THAT DAY NUMBER.
060500       725-FILL-DAY-BUCKETS.
060600           IF CP-TCT-DAY-UB-CNT(CP-TCX, CP-TCDX) > ZERO
060700               COMPUTE CP-TU-MONTH-UB(CP-TCDX) =
060800                   CP-TCT-DAY-UB-SUM(CP-TCX, CP-TCDX)
060900                       / CP-TCT-DAY-UB-CNT(CP-TCX, CP-TCDX)
061000           ELSE
061100               MOVE ZERO TO CP-TU-MONTH-UB(CP-TCDX)
061200           END-IF
061300           .
061400
061500*    760-WRITE-OVERLOAD-RATE - EMITS ONE TF-OVLD-OUT ROW WITH ALL
061600*    FOUR SEASONS' OVERLOAD RATES SIDE BY SIDE.
061700       760-WRITE-OVERLOAD-RATE.
061800           INITIALIZE CP-TF-OVERLOAD-RATE-RECORD
061900           MOVE SPACES                TO CP-TR-FEEDER-NAME
062000           MOVE CP-TCT-FEEDER-NAME(CP-TCX) TO CP-TR-FEEDER-NAME
062100           MOVE SPACES                TO CP-TR-DEV-NAME
062200           MOVE CP-TCT-MRID(CP-TCX)    TO CP-TR-MRID
062300           MOVE CP-TCT-LINE-NAME(CP-TCX) TO CP-TR-LINE-NAME
062400           MOVE CP-TCT-LINE-MRID(CP-TCX) TO CP-TR-LINE-MRID
062500           MOVE CP-TCT-SUBSTATION(CP-TCX) TO CP-TR-SUBSTATION
062600           SET CP-TCSX TO 1
062700           PERFORM 765-FILL-ONE-OVLD-RATE
062800           SET CP-TCSX TO 2
062900           PERFORM 765-FILL-ONE-OVLD-RATE
063000           SET CP-TCSX TO 3
063100           PERFORM 765-FILL-ONE-OVLD-RATE
063200           SET CP-TCSX TO 4
063300           PERFORM 765-FILL-ONE-OVLD-RATE
063400           WRITE TF-OVLD-OUT-REC FROM CP-TF-OVERLOAD-RATE-RECORD
063500           IF CP-FS-TF-OVLD-OUT NOT = '00'
063600               DISPLAY 'CPTFCAP - ERROR WRITING TF-OVLD-OUT '
063700                       CP-FS-TF-OVLD-OUT
063800               GO TO 999-ABEND
063900           END-IF
064000           ADD 1 TO CP-CTR-RECS-WRITTEN
064100           .
064200
064300*    765-FILL-ONE-OVLD-RATE - OVERLOAD RATE IS THE FRACTION OF THIS
064400*    SEASON'S SAMPLES THAT FELL IN THE 100/200 PERCENT BAND.
064500       765-FILL-ONE-OVLD-RATE.
064600           MOVE ZERO TO CP-TC-LOAD-RATIO
064700           IF CP-TCT-SEASON-TOT-CNT(CP-TCX, CP-TCSX) > ZERO
064800               COMPUTE CP-TC-LOAD-RATIO =
064900                   CP-TCT-SEASON-OVLD-CNT(CP-TCX, CP-TCSX)
065000                    / CP-TCT-SEASON-TOT-CNT(CP-TCX, CP-TCSX)
065100           END-IF
065200           EVALUATE CP-TCSX
065300               WHEN 1  MOVE CP-TC-LOAD-RATIO TO CP-TR-OVLD-RATE-1
065400               WHEN 2  MOVE CP-TC-LOAD-RATIO TO CP-TR-OVLD-RATE-2
065500               WHEN 3  MOVE CP-TC-LOAD-RATIO TO CP-TR-OVLD-RATE-3
065600               WHEN 4  MOVE CP-TC-LOAD-RATIO TO CP-TR-OVLD-RATE-4
065700           END-EVALUATE
065800           .
065900
066000*****************************************************************
066100*    8000-CALC-UNBALANCE THRU 8099-CALC-UNBALANCE-EXIT           *
066200*    SEE CPTFSTA FOR THE FULL COMMENTARY - THIS IS THE SAME       *
066300*    CR7701 SHARED RULE, DUPLICATED PER SHOP CONVENTION.          *
066400*****************************************************************
066500       8000-CALC-UNBALANCE.
066600           IF CP-UNB-IA = ZERO AND CP-UNB-IB = ZERO
066700                                AND CP-UNB-IC = ZERO
066800               MOVE ZERO TO CP-UNB-NEG-SEQ
066900               MOVE ZERO TO CP-UNB-ZERO-SEQ
067000           ELSE
067100               COMPUTE CP-UNB-FB-RE = CP-UNB-IB * CP-UNB-A2-RE
067200               COMPUTE CP-UNB-FB-IM = CP-UNB-IB * CP-UNB-A2-IM
067300               COMPUTE CP-UNB-FC-RE = CP-UNB-IC * CP-UNB-A-RE
067400               COMPUTE CP-UNB-FC-IM = CP-UNB-IC * CP-UNB-A-IM
067500               PERFORM 8010-CALC-FA1
067600               PERFORM 8020-CALC-FA2
067700               PERFORM 8030-CALC-FA0
067800               COMPUTE CP-SQRT-RADICAND =
067900                   (CP-UNB-FA1-RE * CP-UNB-FA1-RE)
068000                 + (CP-UNB-FA1-IM * CP-UNB-FA1-IM)
068100               PERFORM 8500-SQUARE-ROOT
068200               MOVE CP-SQRT-ROOT TO CP-UNB-MAG-FA1
068300               COMPUTE CP-SQRT-RADICAND =
068400                   (CP-UNB-FA2-RE * CP-UNB-FA2-RE)
068500                 + (CP-UNB-FA2-IM * CP-UNB-FA2-IM)
068600               PERFORM 8500-SQUARE-ROOT
068700               MOVE CP-SQRT-ROOT TO CP-UNB-MAG-FA2
068800               COMPUTE CP-SQRT-RADICAND =
068900                   (CP-UNB-FA0-RE * CP-UNB-FA0-RE)
069000                 + (CP-UNB-FA0-IM * CP-UNB-FA0-IM)
069100               PERFORM 8500-SQUARE-ROOT
069200               MOVE CP-SQRT-ROOT TO CP-UNB-MAG-FA0
069300               IF CP-UNB-MAG-FA1 = ZERO
069400                   MOVE ZERO TO CP-UNB-NEG-SEQ
069500                   MOVE ZERO TO CP-UNB-ZERO-SEQ
069600               ELSE
069700                   COMPUTE CP-UNB-NEG-SEQ =
069800                       CP-UNB-MAG-FA2 / CP-UNB-MAG-FA1
069900                   COMPUTE CP-UNB-ZERO-SEQ =
070000                       CP-UNB-MAG-FA0 / CP-UNB-MAG-FA1
070100               END-IF
070200           END-IF
070300           .
070400
070500*    8010-CALC-FA1 - CALC FA1.
070600       8010-CALC-FA1.
070700           COMPUTE CP-UNB-T1-RE =
070800               (CP-UNB-A-RE * CP-UNB-FB-RE)
070900             - (CP-UNB-A-IM * CP-UNB-FB-IM)
071000           COMPUTE CP-UNB-T1-IM =
071100               (CP-UNB-A-RE * CP-UNB-FB-IM)
071200             + (CP-UNB-A-IM * CP-UNB-FB-RE)
071300           COMPUTE CP-UNB-T2-RE =
071400               (CP-UNB-A2-RE * CP-UNB-FC-RE)
071500             - (CP-UNB-A2-IM * CP-UNB-FC-IM)
071600           COMPUTE CP-UNB-T2-IM =
071700               (CP-UNB-A2-RE * CP-UNB-FC-IM)
071800             + (CP-UNB-A2-IM * CP-UNB-FC-RE)
071900           COMPUTE CP-UNB-FA1-RE =
072000               (CP-UNB-IA + CP-UNB-T1-RE + CP-UNB-T2-RE) / 3
072100           COMPUTE CP-UNB-FA1-IM =
072200               (CP-UNB-T1-IM + CP-UNB-T2-IM) / 3
072300           .
072400
072500*    8020-CALC-FA2 - CALC FA2.
072600       8020-CALC-FA2.
072700           COMPUTE CP-UNB-T1-RE =
072800               (CP-UNB-A2-RE * CP-UNB-FB-RE)
072900             - (CP-UNB-A2-IM * CP-UNB-FB-IM)
073000           COMPUTE CP-UNB-T1-IM =
073100               (CP-UNB-A2-RE * CP-UNB-FB-IM)
073200             + (CP-UNB-A2-IM * CP-UNB-FB-RE)
073300           COMPUTE CP-UNB-T2-RE =
073400               (CP-UNB-A-RE * CP-UNB-FC-RE)
073500             - (CP-UNB-A-IM * CP-UNB-FC-IM)
073600           COMPUTE CP-UNB-T2-IM =
073700               (CP-UNB-A-RE * CP-UNB-FC-IM)
073800             + (CP-UNB-A-IM * CP-UNB-FC-RE)
073900           COMPUTE CP-UNB-FA2-RE =
074000               (CP-UNB-IA + CP-UNB-T1-RE + CP-UNB-T2-RE) / 3
074100           COMPUTE CP-UNB-FA2-IM =
074200               (CP-UNB-T1-IM + CP-UNB-T2-IM) / 3
074300           .
074400
074500*    8030-CALC-FA0 - CALC FA0.
074600       8030-CALC-FA0.
074700           COMPUTE CP-UNB-FA0-RE =
074800               (CP-UNB-IA + CP-UNB-FB-RE + CP-UNB-FC-RE) / 3
074900           COMPUTE CP-UNB-FA0-IM =
075000               (CP-UNB-FB-IM + CP-UNB-FC-IM) / 3
075100           .
075200
075300*    8099-CALC-UNBALANCE-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
075400       8099-CALC-UNBALANCE-EXIT.
075500           EXIT
075600           .
075700
075800*    8500-SQUARE-ROOT - NEWTON ITERATION FOR THE UNBALANCE RMS TERM.
075900       8500-SQUARE-ROOT.
076000           IF CP-SQRT-RADICAND = ZERO
076100               MOVE ZERO TO CP-SQRT-ROOT
076200           ELSE
076300               MOVE CP-SQRT-RADICAND TO CP-SQRT-ROOT
076400               PERFORM 8510-REFINE-ROOT
076500                  VARYING CP-SQRT-ITER FROM 1 BY 1
076600                  UNTIL CP-SQRT-ITER > 20
076700           END-IF
076800           .
076900
077000*    8510-REFINE-ROOT - ONE NEWTON ITERATION STEP.
077100       8510-REFINE-ROOT.
077200           MOVE CP-SQRT-ROOT TO CP-SQRT-PRIOR
077300           COMPUTE CP-SQRT-ROOT =
077400               (CP-SQRT-PRIOR + (CP-SQRT-RADICAND / CP-SQRT-PRIOR))
077500                                                              / 2
077600           .
077700
077800*****************************************************************
077900*                  900-TERMINATION                              *
078000*****************************************************************
078100       900-TERMINATION.
078200           PERFORM 910-CLOSE-FILES THRU 920-DISPLAY-COUNTERS-EXIT
078300           .
078400
078500*    910-CLOSE-FILES - CLOSE THE FILES.
078600       910-CLOSE-FILES.
078700           CLOSE TF-PARAM-IN
078800           CLOSE LINE-TO-TF-IN
078900           CLOSE SEASON-STATS
079000           CLOSE TF-DATA-IN
079100           CLOSE AVAIL-CAP-OUT
079200           CLOSE TF-OVLD-OUT
079300           CLOSE TF-MONUB-OUT
079400           .
079500
079600*    920-DISPLAY-COUNTERS - PRINT THE READ/WRITE/SKIP/ERROR TALLY.
079700       920-DISPLAY-COUNTERS.
079800           DISPLAY 'CPTFCAP PROCESSING COMPLETE'
079900           DISPLAY 'TRANSFORMERS ON FILE : ' CP-TFCAP-USED-TF
080000           DISPLAY 'RECORDS READ          : ' CP-CTR-RECS-READ
080100           DISPLAY 'RECORDS WRITTEN       : ' CP-CTR-RECS-WRITTEN
080200           .
080300
080400*    920-DISPLAY-COUNTERS-EXIT - EXIT POINT FOR THE PERFORM THRU RANGE.
080500       920-DISPLAY-COUNTERS-EXIT.
080600           EXIT.
080700
080800*****************************************************************
080900*                  999-ABEND                                    *
081000*****************************************************************
081100       999-ABEND.
081200           DISPLAY 'PROGRAM ABENDING - CPTFCAP'
081300           MOVE 16 TO RETURN-CODE
081400           GOBACK
081500           .
