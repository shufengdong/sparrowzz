000100*****************************************************************
000200*   CPOLPREC  -  PER-EDGE CURRENT LIMIT AFTER TOPOLOGY WALK     *
000300*                (ONE-LINE-PARAM-RECORD, FILE OLINPOUT)         *
000400*****************************************************************
000500*   HIST.. 1991-11-10 RSK  CR7695  BUILT BY CPTOPO'S SET-EDGE-  *
000600*                          LIMITS STEP - ONE ROW PER GRAPH EDGE *
000700*****************************************************************
000800       01  CP-ONE-LINE-PARAM-RECORD.
000900           05  CP-OLP-DEV-NAME           PIC X(200).
001000           05  CP-OLP-MRID               PIC X(50).
001100           05  CP-OLP-RATED-CURRENT      PIC S9(04)V9(02).
001200           05  CP-OLP-COND-TYPE          PIC 9(01).
001300           05  FILLER                    PIC X(10) VALUE SPACES.
