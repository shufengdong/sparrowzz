000100*****************************************************************
000200*   CPLDRREC  -  NEW-LOAD PLACEMENT RESULT RECORD    (LDPOSOUT) *
000300*****************************************************************
000400*   HIST.. 1991-12-01 MPU CR7730  ONE ROW PER (LOAD-ID, SEASON),*
000500*                          FOUR ROWS PER PLACEMENT RUN.  CURVES *
000600*                          ARE STORED ';'-JOINED RATHER THAN AS *
000700*                          OCCURS 96 - DOWNSTREAM UI READS THEM *
000800*                          AS ONE STRING                        *
000900*           1991-12-09 MPU CR7739  ADDED OPT-SW-MRID/NAME AFTER *
001000*                          THE UI TEAM ASKED FOR THE SWITCH ID  *
001100*                          ALONGSIDE THE TRANSFORMER FIELDS     *
001200*****************************************************************
001300       01  CP-LOAD-POS-RESULT-RECORD.
001400           05  CP-LR-LOAD-ID             PIC 9(09).
001500           05  CP-LR-SUBSTATION          PIC X(20).
001600           05  CP-LR-FEEDER-NAME         PIC X(20).
001700           05  CP-LR-SEASON              PIC 9(01).
001800           05  CP-LR-CAN-IN              PIC X(02).
001900               88  CP-LR-CAN-IN-YES              VALUE '��'.
002000               88  CP-LR-CAN-IN-NO                VALUE '��'.
002100           05  CP-LR-OPT-TF-NAME         PIC X(50).
002200           05  CP-LR-OPT-TF-MRID         PIC X(50).
002300           05  CP-LR-PHASE               PIC X(08).
002400           05  CP-LR-ANALYSIS-TIME       PIC X(20).
002500           05  CP-LR-OPT-SW-MRID         PIC X(50).
002600           05  CP-LR-OPT-SW-NAME         PIC X(50).
002700           05  CP-LR-NEW-LOAD-I-CSV      PIC X(1000).
002800           05  CP-LR-SW-ORG-LOAD-CSV     PIC X(1000).
002900           05  CP-LR-SW-NEW-LOAD-CSV     PIC X(1000).
003000           05  CP-LR-SW-RATE-I           PIC S9(04)V9(02).
003100           05  CP-LR-NEW-LOAD-CSV        PIC X(1000).
003200           05  CP-LR-TF-ORG-LOAD-CSV     PIC X(1000).
003300           05  CP-LR-TF-NEW-LOAD-CSV     PIC X(1000).
003400           05  CP-LR-TF-RATE-CAP         PIC S9(04).
003500           05  FILLER                    PIC X(20) VALUE SPACES.
