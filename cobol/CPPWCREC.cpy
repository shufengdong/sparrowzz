000100*****************************************************************
000200*   CPPWCREC  -  AREA-WIDE WARNING TALLY RECORD      (ALLPWOUT) *
000300*****************************************************************
000400*   HIST.. 1991-11-30 RSK  CR7705  EXACTLY FOUR ROWS PER AREA   *
000500*                          RUN - (HEAVY,LINE) (OVLD,LINE)       *
000600*                          (HEAVY,TF) (OVLD,TF), IN THAT ORDER  *
000700*****************************************************************
000800       01  CP-ALL-PS-WARN-COUNT-RECORD.
000900           05  CP-PW-LOAD-STATE          PIC 9(01).
001000           05  CP-PW-DEV-TYPE            PIC 9(01).
001100           05  CP-PW-DEV-COUNT           PIC 9(06).
001200           05  FILLER                    PIC X(20) VALUE SPACES.
