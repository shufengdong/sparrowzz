000100*****************************************************************
000200*   CPLDQREC  -  NEW-LOAD PLACEMENT REQUEST RECORD (LDPOSQIN)   *
000300*****************************************************************
000400*   HIST.. 1991-12-01 MPU CR7730  ONE REQUEST PER CANDIDATE NEW *
000500*                          LOAD - 96-PT CURVE CARRIED SEPARATELY*
000600*                          IN THE CLUSTER-STATS FILE, NOT HERE  *
000700*****************************************************************
000800       01  CP-LOAD-POS-REQUEST-RECORD.
000900           05  CP-LQ-LOAD-CAP            PIC S9(05)V9(02).
001000           05  CP-LQ-LOAD-TYPE           PIC 9(01).
001100               88  CP-LQ-PEAK-HOURS              VALUE 1.
001200               88  CP-LQ-VALLEY-HOURS            VALUE 2.
001300               88  CP-LQ-FLAT-MIXED              VALUE 3.
001400           05  CP-LQ-SUBSTATION          PIC X(20).
001500           05  CP-LQ-FEEDER-NAME         PIC X(20).
001600           05  FILLER                    PIC X(20) VALUE SPACES.
