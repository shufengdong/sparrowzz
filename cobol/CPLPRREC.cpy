000100*****************************************************************
000200*   CPLPRREC  -  FOUR-SEASON LINE PASS-RATE RECORD   (LPASSOUT) *
000300*****************************************************************
000400*   HIST.. 1991-11-22 RSK  CR7702  ONE ROW PER FEEDER - PASS-   *
000500*                          RATE IS OVER SWITCH SAMPLES, NOT LINE*
000600*                          SAMPLES, PER THE ORIGINAL CALCULATION*
000700*****************************************************************
000800       01  CP-LINE-PASS-RATE-RECORD.
000900           05  CP-PR-FEEDER-NAME         PIC X(200).
001000           05  CP-PR-SUBSTATION          PIC X(20).
001100           05  CP-PR-PASS-RATE-1         PIC 9V9(06).
001200           05  CP-PR-PASS-RATE-2         PIC 9V9(06).
001300           05  CP-PR-PASS-RATE-3         PIC 9V9(06).
001400           05  CP-PR-PASS-RATE-4         PIC 9V9(06).
001500           05  FILLER                    PIC X(20) VALUE SPACES.
